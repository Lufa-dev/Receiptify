000100*****************************************************
000200*                                                   *
000300*   RECORD DEFINITION FOR SEARCH SELECTION FILE       *
000400*            WRITTEN BY RP500                          *
000500*                                                   *
000600*****************************************************
000700*  ONE RECORD PER SELECTED RECIPE.
000800*
000900* 20/01/26 RPJ - CREATED.
001000*
001100 01  RP-SELOUT-RECORD.
001200     03  SEL-RECIPE-ID       PIC 9(06).
001300     03  SEL-TITLE           PIC X(40).
001400     03  FILLER              PIC X(04).
