000100*****************************************************
000200*                                                   *
000300*   RECORD DEFINITION FOR USER PROFILE FILE          *
000400*            USES USR-ID AS KEY                       *
000500*                                                   *
000600*****************************************************
000700*  HOLDS TASTE PREFERENCES USED BY THE RECOMMENDER.
000800*
000900* 06/12/25 RPJ - CREATED.
001000* 14/01/26 RPJ - FAV/DIS INGREDIENT TABLES EXPANDED 5 TO 10.
001100*
001200 01  RP-USRPROF-RECORD.
001300     03  USR-ID              PIC 9(06).
001400     03  USR-USERNAME        PIC X(20).
001500     03  USR-ROLE            PIC X(05).
001600     03  USR-PREF-CATS OCCURS 5 TIMES
001700                             INDEXED BY USR-PCX.
001800         05  USR-PREF-CATEGORY PIC X(15).
001900     03  USR-PREF-CUIS  OCCURS 5 TIMES
002000                             INDEXED BY USR-QCX.
002100         05  USR-PREF-CUISINE  PIC X(15).
002200     03  USR-FAV-ING    OCCURS 10 TIMES
002300                             INDEXED BY USR-FIX.
002400         05  USR-FAV-INGREDIENT PIC X(20).
002500     03  USR-DIS-ING    OCCURS 10 TIMES
002600                             INDEXED BY USR-DIX.
002700         05  USR-DIS-INGREDIENT PIC X(20).
002800     03  USR-DIFFICULTY-PREF PIC X(10).
002900     03  USR-MAX-PREP-TIME  PIC 9(03).
003000     03  USR-PREFER-SEASONAL PIC X(01).
003100     03  FILLER              PIC X(10).
