000100*****************************************************************
000200*                                                               *
000300*             RECIPE PLATFORM BATCH - RECOMMENDATION ENGINE       *
000400*         SCORES EACH USER/RECIPE PAIR BY CONTENT, COLLABORATIVE  *
000500*            AND PREFERENCE SIMILARITY AND RANKS THE TOP N        *
000600*                                                               *
000700*****************************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*================================
001100*
001200 PROGRAM-ID.             RP400.
001300*
001400 AUTHOR.                 R P JARRETT.
001500*
001600 INSTALLATION.           APPLEWOOD COMPUTERS - RECIPE PLATFORM
001700                          DIVISION.
001800*
001900 DATE-WRITTEN.           24/01/2026.
002000*
002100 DATE-COMPILED.
002200*
002300 SECURITY.               COPYRIGHT (C) 1987-2026, APPLEWOOD
002400                          COMPUTERS.  FOR LICENSED CUSTOMER USE
002500                          ONLY.  SEE THE FILE COPYING.
002600*
002700* REMARKS.               RECOMMENDATION ENGINE FOR THE RECIPE
002800*                        PLATFORM RULE ENGINE BATCH SUITE.
002900*                        BUILDS IN-MEMORY TABLES OF RECIPES,
003000*                        USERS AND INTERACTIONS, THEN FOR EACH
003100*                        USER SCORES EVERY RECIPE THE USER HAS
003200*                        NOT YET SEEN BY CONTENT SIMILARITY,
003300*                        COLLABORATIVE SIMILARITY AND EXPLICIT
003400*                        PREFERENCE MATCH, COMBINES THE THREE
003500*                        AND WRITES THE TOP N TO RECOMOUT.
003600*
003700*    VERSION.            SEE PROG-NAME IN WS.
003800*
003900*    CALLED MODULES.     NONE.
004000*
004100*    FILES USED.
004200*                        RUNPARM. RUN PARAMETER (IN, 1 REC).
004300*                        INGTYPE. INGREDIENT TYPE MASTER (IN).
004400*                        RECIPE.  RECIPE MASTER (IN).
004500*                        RECING.  RECIPE INGREDIENT LINES (IN).
004600*                        USRPROF. USER PROFILE MASTER (IN).
004700*                        INTERACT.INTERACTION RECORDS (IN).
004800*                        RECOMOUT.RECOMMENDATION RESULTS (OUT).
004900*                        RPTFILE. BATCH REPORT (EXTEND) - SEC 4.
005000*
005100*    ERROR MESSAGES USED.
005200*                        NONE.
005300*
005400* CHANGES:
005500* 24/01/2026 RPJ -     CREATED FOR RELEASE 3.0, RECOMMENDATION
005600*                      ENGINE.  RECIPE/USER/INTERACTION TABLES
005700*                      ARE SIZED FOR THE CURRENT DATA VOLUME -
005800*                      SEE WSRCPTAB.COB, WSUSRTAB.COB AND
005900*                      WSINTRTB.COB - WIDEN THOSE TABLES BEFORE
006000*                      THE LIMITS SHOWN THERE ARE REACHED.
006100* 25/01/2026 RPJ -     THE ONLINE SPEC ALSO DESCRIBES A "SIMILAR
006200*                      RECIPES" AND A "SEASONAL RECOMMENDATIONS"
006300*                      RANKING BUILT FROM THE SAME PRIMITIVES.
006400*                      NEITHER HAS A RECORD LAYOUT OR REPORT
006500*                      SECTION OF ITS OWN (RECOMOUT IS KEYED BY
006600*                      TARGET USER, NOT BY SOURCE RECIPE, AND
006700*                      SECTION 4 OF THE REPORT IS PER-USER ONLY)
006800*                      SO THEY ARE NOT WRITTEN SEPARATELY HERE -
006900*                      THE SHARED PRIMITIVES (AA150, AA210) ARE
007000*                      AVAILABLE IF THAT IS TAKEN UP LATER.
007100*
007200*****************************************************************
007300*
007400 ENVIRONMENT             DIVISION.
007500*================================
007600*
007700 CONFIGURATION           SECTION.
007800 SPECIAL-NAMES.
007900     C01 IS TOP-OF-FORM
008000     CLASS RP-NUMERIC-CLASS IS "0" THRU "9"
008100     SWITCH UPSI-0 IS RP-TEST-SWITCH.
008200*
008300 INPUT-OUTPUT            SECTION.
008400 FILE-CONTROL.
008500     SELECT RUNPARM-FILE  ASSIGN TO "RUNPARM"
008600            ORGANIZATION  LINE SEQUENTIAL
008700            STATUS        RUNPARM-STATUS.
008800     SELECT INGTYPE-FILE  ASSIGN TO "INGTYPE"
008900            ORGANIZATION  LINE SEQUENTIAL
009000            STATUS        INGTYPE-STATUS.
009100     SELECT RECIPE-FILE   ASSIGN TO "RECIPE"
009200            ORGANIZATION  LINE SEQUENTIAL
009300            STATUS        RECIPE-STATUS.
009400     SELECT RECING-FILE   ASSIGN TO "RECING"
009500            ORGANIZATION  LINE SEQUENTIAL
009600            STATUS        RECING-STATUS.
009700     SELECT USRPROF-FILE  ASSIGN TO "USRPROF"
009800            ORGANIZATION  LINE SEQUENTIAL
009900            STATUS        USRPROF-STATUS.
010000     SELECT INTERACT-FILE ASSIGN TO "INTERACT"
010100            ORGANIZATION  LINE SEQUENTIAL
010200            STATUS        INTERACT-STATUS.
010300     SELECT RECOMOUT-FILE ASSIGN TO "RECOMOUT"
010400            ORGANIZATION  LINE SEQUENTIAL
010500            STATUS        RECOMOUT-STATUS.
010600     SELECT RPTFILE       ASSIGN TO "RPTFILE"
010700            ORGANIZATION  LINE SEQUENTIAL
010800            STATUS        RPTFILE-STATUS.
010900*
011000 DATA                    DIVISION.
011100*================================
011200*
011300 FILE                    SECTION.
011400*
011500 FD  RUNPARM-FILE.
011600 COPY "wsrunprm.cob".
011700*
011800 FD  INGTYPE-FILE.
011900 COPY "wsingtyp.cob".
012000*
012100 FD  RECIPE-FILE.
012200 COPY "wsrecipe.cob".
012300*
012400 FD  RECING-FILE.
012500 COPY "wsrecing.cob".
012600*
012700 FD  USRPROF-FILE.
012800 COPY "wsusrprf.cob".
012900*
013000 FD  INTERACT-FILE.
013100 COPY "wsintact.cob".
013200*
013300 FD  RECOMOUT-FILE.
013400 COPY "wsrcmout.cob".
013500*
013600 FD  RPTFILE
013700     REPORT IS RP-RCM-REPORT.
013800*
013900 WORKING-STORAGE SECTION.
014000*-----------------------
014100 77  PROG-NAME               PIC X(14) VALUE "RP400 (3.0.00)".
014200*
014300 01  WS-DATA.
014400     03  RUNPARM-STATUS      PIC XX.
014500     03  INGTYPE-STATUS      PIC XX.
014600     03  RECIPE-STATUS       PIC XX.
014700     03  RECING-STATUS       PIC XX.
014800     03  USRPROF-STATUS      PIC XX.
014900     03  INTERACT-STATUS     PIC XX.
015000     03  RECOMOUT-STATUS     PIC XX.
015100     03  RPTFILE-STATUS      PIC XX.
015200     03  WS-RECIPE-EOF-SW    PIC X       VALUE "N".
015300         88  RECIPE-EOF                  VALUE "Y".
015400     03  WS-RECING-EOF-SW    PIC X       VALUE "N".
015500         88  RECING-EOF                  VALUE "Y".
015600     03  WS-USRPROF-EOF-SW   PIC X       VALUE "N".
015700         88  USRPROF-EOF                 VALUE "Y".
015800     03  WS-INTERACT-EOF-SW  PIC X       VALUE "N".
015900         88  INTERACT-EOF                VALUE "Y".
016000*
016100 COPY "wsittab.cob".
016200 COPY "wsseason.cob".
016300 COPY "wsrcptab.cob".
016400 COPY "wsusrtab.cob".
016500 COPY "wsintrtb.cob".
016600*
016700 01  WS-RUN-MONTH-CALC.
016800     03  WS-RUN-MONTH        PIC 99      VALUE ZERO.
016900 01  WS-RUN-MONTH-X REDEFINES WS-RUN-MONTH-CALC
017000                             PIC X(02).
017100*
017200 01  WS-NEXT-MONTH-CALC.
017300     03  WS-NEXT-MONTH       PIC 99.
017400 01  WS-NEXT-MONTH-X REDEFINES WS-NEXT-MONTH-CALC
017500                             PIC X(02).
017600*
017700 01  WS-TOP-N-CALC.
017800     03  WS-TOP-N-ED         PIC 9(02)   VALUE ZERO.
017900 01  WS-TOP-N-X REDEFINES WS-TOP-N-CALC
018000                             PIC X(02).
018100*
018200 01  WS-TOP-N                PIC 9(02)   COMP VALUE ZERO.
018300*
018400 01  WS-SEASON-WORK.
018500     03  WS-IN-COUNT         PIC 9(03)   COMP VALUE ZERO.
018600     03  WS-OUT-COUNT        PIC 9(03)   COMP VALUE ZERO.
018700     03  WS-COUNTED          PIC 9(03)   COMP VALUE ZERO.
018800     03  WS-SEA-SCORE        PIC 9(03)   COMP VALUE ZERO.
018900     03  WS-SCORE-100        PIC 9(07)   COMP VALUE ZERO.
019000     03  WS-MONTH-SX         PIC 9(02)   COMP VALUE ZERO.
019100*
019200 01  WS-LOAD-WORK.
019300     03  WS-CUR-RECIPE-ID    PIC 9(06)   COMP.
019400*
019500 01  WS-INTR-LOAD-WORK.
019600     03  WS-USER-INTR-CNT    PIC 9(05)   COMP VALUE ZERO.
019700*
019800 01  WS-INTERACTED-FLAGS     PIC X(2000) VALUE ALL "0".
019900*
020000 01  WS-TOP5-TABLE.
020100     03  TOP5-ENTRY OCCURS 5 TIMES
020200                             INDEXED BY TOP5-X.
020300         05  TOP5-POS        PIC 9(05)   COMP VALUE ZERO.
020400         05  TOP5-VIEWS      PIC 9(05)   COMP VALUE ZERO.
020500 01  WS-TOP5-COUNT           PIC 9(01)   COMP VALUE ZERO.
020600 01  WS-BEST-POS             PIC 9(05)   COMP VALUE ZERO.
020700 01  WS-BEST-VIEWS           PIC 9(05)   COMP VALUE ZERO.
020800 01  WS-SCAN-X               PIC 9(05)   COMP VALUE ZERO.
020900 01  WS-ALREADY-PICKED-SW    PIC X       VALUE "N".
021000     88  WS-ALREADY-PICKED                VALUE "Y".
021100*
021200 01  WS-SCORE-TABLE.
021300     03  SCORE-ENTRY OCCURS 1 TO 2000 TIMES
021400                             DEPENDING ON WS-RCT-COUNT
021500                             INDEXED BY SCX.
021600         05  SCORE-CONTENT   PIC 9V9(4)  COMP-3 VALUE ZERO.
021700         05  SCORE-COLLAB    PIC 9V9(4)  COMP-3 VALUE ZERO.
021800         05  SCORE-PREF      PIC 9V9(4)  COMP-3 VALUE ZERO.
021900         05  SCORE-COMBINED  PIC 9V9(4)  COMP-3 VALUE ZERO.
022000         05  SCORE-PICKED-SW PIC X       VALUE "N".
022100             88  SCORE-PICKED              VALUE "Y".
022200*
022300 01  WS-SIM-WORK.
022400     03  WS-SIM-A-X          PIC 9(04)   COMP.
022500     03  WS-SIM-B-X          PIC 9(04)   COMP.
022600     03  WS-SIM-RESULT       PIC 9V9(4)  COMP-3.
022700     03  WS-ING-INTER        PIC 9(03)   COMP.
022800     03  WS-ING-UNION        PIC 9(03)   COMP.
022900     03  WS-ING-JACCARD      PIC 9V9(4)  COMP-3.
023000     03  WS-FLAG-POS         PIC 9(03)   COMP.
023100     03  WS-CAT-MATCH        PIC 9V9(4)  COMP-3.
023200     03  WS-CUI-MATCH        PIC 9V9(4)  COMP-3.
023300*
023400 01  WS-COLLAB-WORK.
023500     03  WS-OTHER-X          PIC 9(03)   COMP.
023600     03  WS-TGT-PTR          PIC 9(05)   COMP.
023700     03  WS-OTH-PTR          PIC 9(05)   COMP.
023800     03  WS-USER-JACCARD     PIC 9V9(4)  COMP-3.
023900     03  WS-MATCH-CNT        PIC 9(05)   COMP.
024000     03  WS-UNION-CNT        PIC 9(05)   COMP.
024100     03  WS-CAND-X           PIC 9(04)   COMP.
024200     03  WS-MAX-COLLAB       PIC 9V9(4)  COMP-3.
024300*
024400 01  WS-TOP10-TABLE.
024500     03  TOP10-ENTRY OCCURS 10 TIMES
024600                             INDEXED BY TOP10-X.
024700         05  TOP10-USER-X    PIC 9(03)   COMP VALUE ZERO.
024800         05  TOP10-JACCARD   PIC 9V9(4)  COMP-3 VALUE ZERO.
024900 01  WS-TOP10-COUNT          PIC 9(02)   COMP VALUE ZERO.
025000 01  WS-BEST-JACCARD         PIC 9V9(4)  COMP-3 VALUE ZERO.
025100 01  WS-BEST-USER-X          PIC 9(03)   COMP VALUE ZERO.
025200*
025300 01  WS-PREF-WORK.
025400     03  WS-PREF-RAW         PIC S9(3)V9999 COMP-3 VALUE ZERO.
025500     03  WS-FAV-MATCH-CNT    PIC 9(02)   COMP VALUE ZERO.
025600     03  WS-DIS-MATCH-CNT    PIC 9(02)   COMP VALUE ZERO.
025700     03  WS-ING-POS          PIC 9(03)   COMP VALUE ZERO.
025800     03  WS-SEASONAL-ADD     PIC 9V9(4)  COMP-3 VALUE ZERO.
025900*
026000 01  WS-RANK-WORK.
026100     03  WS-RANK-N           PIC 9(02)   COMP VALUE ZERO.
026200     03  WS-BEST-RCT-X       PIC 9(04)   COMP VALUE ZERO.
026300     03  WS-BEST-SCORE       PIC 9V9(4)  COMP-3 VALUE ZERO.
026400*
026500 01  WS-GRAND-TOTALS.
026600     03  WS-TOT-USERS        PIC 9(06)   COMP VALUE ZERO.
026700     03  WS-TOT-RECS-WRITTEN PIC 9(06)   COMP VALUE ZERO.
026800*
026900 01  WS-RCM-LINE.
027000     03  RCM-LINE-USER       PIC 9(06)   COMP.
027100     03  RCM-LINE-RANK       PIC 9(02)   COMP.
027200     03  RCM-LINE-RECIPE     PIC 9(06)   COMP.
027300     03  RCM-LINE-SCORE      PIC 9V9(4)  COMP-3.
027400*
027500 REPORT SECTION.
027600****************
027700*
027800 RD  RP-RCM-REPORT
027900     CONTROL      FINAL
028000     PAGE LIMIT   56 LINES
028100     HEADING      1
028200     FIRST DETAIL 5
028300     LAST DETAIL  54
028400     FOOTING      56.
028500*
028600 01  RP-RCM-HEAD-1   TYPE PAGE HEADING.
028700     03  LINE 1.
028800         05  COL     1  PIC X(14)   SOURCE PROG-NAME.
028900         05  COL   40  PIC X(28)   VALUE
029000             "RECIPE PLATFORM BATCH REPORT".
029100         05  COL  124  PIC X(5)    VALUE "PAGE ".
029200         05  COL  129  PIC ZZ9     SOURCE PAGE-COUNTER.
029300     03  LINE 3.
029400         05  COL     1  PIC X(60)   VALUE
029500             "SECTION 4 - RECOMMENDATIONS".
029600     03  LINE 5.
029700         05  COL     1  PIC X(07)   VALUE "USER ID".
029800         05  COL   10  PIC X(04)   VALUE "RANK".
029900         05  COL   17  PIC X(09)   VALUE "RECIPE ID".
030000         05  COL   29  PIC X(05)   VALUE "SCORE".
030100*
030200 01  RP-RCM-DETAIL   TYPE DETAIL.
030300     03  LINE + 1.
030400         05  COL     1  PIC 9(06)   SOURCE RCM-LINE-USER.
030500         05  COL   11  PIC Z9       SOURCE RCM-LINE-RANK.
030600         05  COL   17  PIC 9(06)   SOURCE RCM-LINE-RECIPE.
030700         05  COL   28  PIC 9.9(4)  SOURCE RCM-LINE-SCORE.
030800*
030900 01  RP-RCM-FOOTING  TYPE CONTROL FOOTING FINAL LINE PLUS 2.
031000     03  LINE PLUS 1.
031100         05  COL     1  PIC X(27)   VALUE
031200             "TOTAL USERS SCORED      - ".
031300         05  COL   28  PIC ZZZZZ9  SOURCE WS-TOT-USERS.
031400     03  LINE PLUS 1.
031500         05  COL     1  PIC X(27)   VALUE
031600             "TOTAL RECOMMENDATIONS   - ".
031700         05  COL   28  PIC ZZZZZ9  SOURCE WS-TOT-RECS-WRITTEN.
031800*
031900 PROCEDURE DIVISION.
032000*====================
032100*
032200 AA000-MAIN.
032300*************
032400     PERFORM   AA005-OPEN-FILES.
032500     PERFORM   AA006-GET-RUN-PARM.
032600     PERFORM   AA010-LOAD-SEASON-TABLES.
032700     PERFORM   AA015-LOAD-INGTYPE-TABLE.
032800     PERFORM   AA020-LOAD-RECIPE-TABLE.
032900     PERFORM   AA040-LOAD-USER-TABLE.
033000     PERFORM   AA050-LOAD-INTERACT-TABLE.
033100     INITIATE  RP-RCM-REPORT.
033200     PERFORM   AA060-PROCESS-USER
033300               VARYING USRT-X FROM 1 BY 1
033400               UNTIL   USRT-X > WS-USRT-COUNT.
033500     TERMINATE RP-RCM-REPORT.
033600     PERFORM   AA090-CLOSE-FILES.
033700     GOBACK.
033800*
033900 AA000-EXIT.
034000     EXIT.
034100*
034200 AA005-OPEN-FILES.
034300     OPEN      INPUT  RUNPARM-FILE
034400                       INGTYPE-FILE
034500                       RECIPE-FILE
034600                       RECING-FILE
034700                       USRPROF-FILE
034800                       INTERACT-FILE.
034900     OPEN      OUTPUT RECOMOUT-FILE.
035000     OPEN      EXTEND RPTFILE.
035100*
035200 AA005-EXIT.
035300     EXIT.
035400*
035500 AA006-GET-RUN-PARM.
035600     READ      RUNPARM-FILE
035700               AT END
035800               MOVE 1 TO WS-RUN-MONTH
035900               MOVE 10 TO WS-TOP-N
036000               GO TO AA006-EXIT.
036100     MOVE      RP-RUN-MONTH TO WS-RUN-MONTH.
036200     IF        WS-RUN-MONTH < 1 OR > 12
036300               MOVE 1 TO WS-RUN-MONTH.
036400     MOVE      RP-TOP-N TO WS-TOP-N.
036500     IF        WS-TOP-N = ZERO
036600               MOVE 10 TO WS-TOP-N.
036700*
036800 AA006-EXIT.
036900     EXIT.
037000*
037100 AA010-LOAD-SEASON-TABLES.
037200*
037300* LOADS THE SEASON, PORTION AND UNIT TABLES - ONLY THE SEASON
037400* TABLE IS ACTUALLY NEEDED IN THIS PROGRAM BUT THE LOADER IS
037500* SHARED ACROSS RP100/200/400/500, SEE WSSEASON.COB.
037600*
037700     COPY "pdseason.cob".
037800*
037900 AA010-EXIT.
038000     EXIT.
038100*
038200 AA015-LOAD-INGTYPE-TABLE.
038300     MOVE      ZERO TO WS-IT-COUNT.
038400     READ      INGTYPE-FILE
038500               AT END
038600               GO TO AA015-EXIT.
038700*
038800 AA015-LOAD-LOOP.
038900     ADD       1 TO WS-IT-COUNT.
039000     MOVE      IT-ING-CODE        TO IT-TAB-CODE (WS-IT-COUNT).
039100     MOVE      IT-DISPLAY-NAME    TO IT-TAB-NAME (WS-IT-COUNT).
039200     MOVE      IT-CATEGORY        TO IT-TAB-CATEGORY (WS-IT-COUNT).
039300     MOVE      IT-SEASONALITY     TO IT-TAB-SEASONALITY (WS-IT-COUNT).
039400     MOVE      IT-CAL-100G        TO IT-TAB-CAL (WS-IT-COUNT).
039500     MOVE      IT-PROT-100G       TO IT-TAB-PROT (WS-IT-COUNT).
039600     MOVE      IT-FAT-100G        TO IT-TAB-FAT (WS-IT-COUNT).
039700     MOVE      IT-CARB-100G       TO IT-TAB-CARB (WS-IT-COUNT).
039800     MOVE      IT-FIBER-100G      TO IT-TAB-FIBER (WS-IT-COUNT).
039900     MOVE      IT-SUGAR-100G      TO IT-TAB-SUGAR (WS-IT-COUNT).
040000     MOVE      IT-SODIUM-100G     TO IT-TAB-SODIUM (WS-IT-COUNT).
040100     READ      INGTYPE-FILE
040200               AT END
040300               GO TO AA015-EXIT.
040400     GO TO     AA015-LOAD-LOOP.
040500*
040600 AA015-EXIT.
040700     EXIT.
040800*
040900 AA020-LOAD-RECIPE-TABLE.
041000*
041100* MERGES RECIPE WITH ITS RECING LINES INTO WS-RCP-TABLE - ONE
041200* ENTRY PER RECIPE, CARRYING ITS SEASONAL SCORE AND ITS
041300* INGREDIENT-TYPE FLAG STRING FOR THE SIMILARITY ARITHMETIC.
041400*
041500     MOVE      ZERO TO WS-RCT-COUNT.
041600     PERFORM   AA022-READ-RECIPE.
041700     PERFORM   AA024-READ-RECING.
041800     PERFORM   AA026-PROCESS-ONE-RECIPE
041900               UNTIL RECIPE-EOF.
042000*
042100 AA020-EXIT.
042200     EXIT.
042300*
042400 AA022-READ-RECIPE.
042500     READ      RECIPE-FILE
042600               AT END
042700               MOVE "Y" TO WS-RECIPE-EOF-SW
042800               GO TO AA022-EXIT.
042900     MOVE      REC-ID TO WS-CUR-RECIPE-ID.
043000*
043100 AA022-EXIT.
043200     EXIT.
043300*
043400 AA024-READ-RECING.
043500     READ      RECING-FILE
043600               AT END
043700               MOVE "Y" TO WS-RECING-EOF-SW.
043800*
043900 AA024-EXIT.
044000     EXIT.
044100*
044200 AA026-PROCESS-ONE-RECIPE.
044300     ADD       1 TO WS-RCT-COUNT.
044400     MOVE      REC-ID         TO RCT-RECIPE-ID (WS-RCT-COUNT).
044500     MOVE      REC-CATEGORY   TO RCT-CATEGORY (WS-RCT-COUNT).
044600     MOVE      REC-CUISINE    TO RCT-CUISINE (WS-RCT-COUNT).
044700     MOVE      REC-DIFFICULTY TO RCT-DIFFICULTY (WS-RCT-COUNT).
044800     MOVE      REC-PREP-TIME  TO RCT-PREP-TIME (WS-RCT-COUNT).
044900     MOVE      ALL "0"        TO RCT-ING-FLAGS (WS-RCT-COUNT).
045000     MOVE      ZERO TO WS-IN-COUNT WS-OUT-COUNT WS-COUNTED.
045100     PERFORM   AA028-MATCH-LOOP
045200               UNTIL RECING-EOF
045300               OR    RIN-RECIPE-ID NOT = WS-CUR-RECIPE-ID.
045400     PERFORM   AA032-SCORE-SEASON.
045500     MOVE      WS-SEA-SCORE TO RCT-SEASON-SCORE (WS-RCT-COUNT).
045600     PERFORM   AA022-READ-RECIPE.
045700*
045800 AA026-EXIT.
045900     EXIT.
046000*
046100 AA028-MATCH-LOOP.
046200     PERFORM   AA030-FLAG-ONE-LINE.
046300     PERFORM   AA024-READ-RECING.
046400*
046500 AA028-EXIT.
046600     EXIT.
046700*
046800 AA030-FLAG-ONE-LINE.
046900*
047000* LOOKS UP ONE INGREDIENT LINE, SETS ITS BIT IN THE RECIPE'S
047100* FLAG STRING AND CLASSIFIES IT FOR THE SEASONAL SCORE.
047200*
047300     SEARCH ALL IT-TAB-ENTRY
047400             AT END
047500                  NEXT SENTENCE
047600             WHEN IT-TAB-CODE (IT-TX) = RIN-ING-CODE
047700                  MOVE "1" TO RCT-ING-FLAGS (WS-RCT-COUNT)
047800                              (IT-TX:1)
047900                  PERFORM AA034-CLASSIFY-MONTH.
048000*
048100 AA030-EXIT.
048200     EXIT.
048300*
048400 AA034-CLASSIFY-MONTH.
048500     IF        IT-TAB-SEASONALITY (IT-TX) = "YR"
048600               ADD 1 TO WS-IN-COUNT
048700               GO TO AA034-EXIT.
048800     SET       WST-SX TO 1.
048900     SEARCH    WST-SEASON-ENTRY
049000             AT END
049100                  ADD 1 TO WS-OUT-COUNT
049200             WHEN WST-SEASON-CODE (WST-SX) =
049300                  IT-TAB-SEASONALITY (IT-TX)
049400                  PERFORM AA036-TEST-MONTHS.
049500*
049600 AA034-EXIT.
049700     EXIT.
049800*
049900 AA036-TEST-MONTHS.
050000     IF        WS-RUN-MONTH = 12
050100               MOVE 1 TO WS-NEXT-MONTH
050200     ELSE
050300               ADD 1 WS-RUN-MONTH GIVING WS-NEXT-MONTH.
050400     MOVE      WS-RUN-MONTH TO WS-MONTH-SX.
050500     IF        WST-SEASON-MONTHS (WST-SX) (WS-MONTH-SX:1) = "1"
050600               ADD 1 TO WS-IN-COUNT
050700               GO TO AA036-EXIT.
050800     MOVE      WS-NEXT-MONTH TO WS-MONTH-SX.
050900     IF        WST-SEASON-MONTHS (WST-SX) (WS-MONTH-SX:1) = "1"
051000*        COMING-SOON IS NOT IN-SEASON - COUNTS AS NOT-IN-SEASON
051100               ADD 1 TO WS-OUT-COUNT
051200               GO TO AA036-EXIT.
051300     ADD       1 TO WS-OUT-COUNT.
051400*
051500 AA036-EXIT.
051600     EXIT.
051700*
051800 AA032-SCORE-SEASON.
051900     ADD       WS-IN-COUNT WS-OUT-COUNT GIVING WS-COUNTED.
052000     IF        WS-COUNTED = ZERO
052100               MOVE ZERO TO WS-SEA-SCORE
052200     ELSE
052300               COMPUTE WS-SCORE-100 ROUNDED =
052400                       WS-IN-COUNT * 100 / WS-COUNTED
052500               MOVE WS-SCORE-100 TO WS-SEA-SCORE.
052600*
052700 AA032-EXIT.
052800     EXIT.
052900*
053000 AA040-LOAD-USER-TABLE.
053100     MOVE      ZERO TO WS-USRT-COUNT.
053200     READ      USRPROF-FILE
053300               AT END
053400               GO TO AA040-EXIT.
053500*
053600 AA040-LOAD-LOOP.
053700     ADD       1 TO WS-USRT-COUNT.
053800     ADD       1 TO WS-TOT-USERS.
053900     MOVE      USR-ID TO USRT-USER-ID (WS-USRT-COUNT).
054000     PERFORM   AA042-COPY-USER-ARRAYS.
054100     MOVE      USR-DIFFICULTY-PREF  TO
054200               USRT-DIFFICULTY (WS-USRT-COUNT).
054300     MOVE      USR-MAX-PREP-TIME    TO
054400               USRT-MAX-PREP (WS-USRT-COUNT).
054500     MOVE      USR-PREFER-SEASONAL  TO
054600               USRT-PREFER-SEASONAL (WS-USRT-COUNT).
054700     READ      USRPROF-FILE
054800               AT END
054900               GO TO AA040-EXIT.
055000     GO TO     AA040-LOAD-LOOP.
055100*
055200 AA040-EXIT.
055300     EXIT.
055400*
055500 AA042-COPY-USER-ARRAYS.
055600     SET       USRT-PCX TO 1.
055700     PERFORM   AA044-COPY-ONE-CAT 5 TIMES.
055800     SET       USRT-QCX TO 1.
055900     PERFORM   AA045-COPY-ONE-CUIS 5 TIMES.
056000     SET       USRT-FIX TO 1.
056100     PERFORM   AA046-COPY-ONE-FAV 10 TIMES.
056200     SET       USRT-DIX TO 1.
056300     PERFORM   AA047-COPY-ONE-DIS 10 TIMES.
056400*
056500 AA042-EXIT.
056600     EXIT.
056700*
056800 AA044-COPY-ONE-CAT.
056900     MOVE      USR-PREF-CATEGORY (USRT-PCX) TO
057000               USRT-PREF-CATEGORY (WS-USRT-COUNT, USRT-PCX).
057100     SET       USRT-PCX UP BY 1.
057200*
057300 AA044-EXIT.
057400     EXIT.
057500*
057600 AA045-COPY-ONE-CUIS.
057700     MOVE      USR-PREF-CUISINE (USRT-QCX) TO
057800               USRT-PREF-CUISINE (WS-USRT-COUNT, USRT-QCX).
057900     SET       USRT-QCX UP BY 1.
058000*
058100 AA045-EXIT.
058200     EXIT.
058300*
058400 AA046-COPY-ONE-FAV.
058500     MOVE      USR-FAV-INGREDIENT (USRT-FIX) TO
058600               USRT-FAV-INGREDIENT (WS-USRT-COUNT, USRT-FIX).
058700     SET       USRT-FIX UP BY 1.
058800*
058900 AA046-EXIT.
059000     EXIT.
059100*
059200 AA047-COPY-ONE-DIS.
059300     MOVE      USR-DIS-INGREDIENT (USRT-DIX) TO
059400               USRT-DIS-INGREDIENT (WS-USRT-COUNT, USRT-DIX).
059500     SET       USRT-DIX UP BY 1.
059600*
059700 AA047-EXIT.
059800     EXIT.
059900*
060000 AA050-LOAD-INTERACT-TABLE.
060100*
060200* BOTH USRPROF AND INTERACT ARE ASCENDING BY USER KEY, SO EACH
060300* USER'S INTERACTIONS FORM ONE CONTIGUOUS SLICE - THE SLICE
060400* BOUNDARIES ARE RECORDED IN USRT-INTR-START/USRT-INTR-COUNT.
060500*
060600     MOVE      ZERO TO WS-INTR-COUNT.
060700     PERFORM   AA052-READ-INTERACT.
060800     PERFORM   AA054-LOAD-ONE-USER
060900               VARYING USRT-X FROM 1 BY 1
061000               UNTIL   USRT-X > WS-USRT-COUNT.
061100*
061200 AA050-EXIT.
061300     EXIT.
061400*
061500 AA052-READ-INTERACT.
061600     READ      INTERACT-FILE
061700               AT END
061800               MOVE "Y" TO WS-INTERACT-EOF-SW.
061900*
062000 AA052-EXIT.
062100     EXIT.
062200*
062300 AA054-LOAD-ONE-USER.
062400     COMPUTE   USRT-INTR-START (USRT-X) = WS-INTR-COUNT + 1.
062500     MOVE      ZERO TO WS-USER-INTR-CNT.
062600     PERFORM   AA056-APPEND-INTERACT
062700               UNTIL INTERACT-EOF
062800               OR    INT-USER-ID NOT = USRT-USER-ID (USRT-X).
062900     MOVE      WS-USER-INTR-CNT TO USRT-INTR-COUNT (USRT-X).
063000*
063100 AA054-EXIT.
063200     EXIT.
063300*
063400 AA056-APPEND-INTERACT.
063500     ADD       1 TO WS-INTR-COUNT.
063600     ADD       1 TO WS-USER-INTR-CNT.
063700     MOVE      INT-RECIPE-ID  TO INTR-RECIPE-ID (WS-INTR-COUNT).
063800     MOVE      INT-VIEW-COUNT TO INTR-VIEWS (WS-INTR-COUNT).
063900     MOVE      INT-SAVED      TO INTR-SAVED (WS-INTR-COUNT).
064000     IF        INT-SAVED = "Y"
064100               COMPUTE INTR-STRENGTH (WS-INTR-COUNT) =
064200                       INT-VIEW-COUNT * 2
064300     ELSE
064400               MOVE INT-VIEW-COUNT TO
064500                    INTR-STRENGTH (WS-INTR-COUNT).
064600     PERFORM   AA052-READ-INTERACT.
064700*
064800 AA056-EXIT.
064900     EXIT.
065000*
065100 AA060-PROCESS-USER.
065200*
065300* SCORES EVERY RECIPE THE CURRENT USER HAS NOT SEEN AND WRITES
065400* THE TOP N AS RECOMMENDATIONS.
065500*
065600     MOVE      ALL "0" TO WS-INTERACTED-FLAGS.
065700     MOVE      ZERO TO WS-TOP5-COUNT.
065800     PERFORM   AA062-RESET-SCORES
065900               VARYING SCX FROM 1 BY 1
066000               UNTIL   SCX > WS-RCT-COUNT.
066100     PERFORM   AA064-MARK-ONE-INTERACTION
066200               VARYING WS-SCAN-X
066300               FROM    USRT-INTR-START (USRT-X) BY 1
066400               UNTIL   USRT-INTR-COUNT (USRT-X) = ZERO
066500               OR      WS-SCAN-X >
066600                       USRT-INTR-START (USRT-X) +
066700                       USRT-INTR-COUNT (USRT-X) - 1.
066800     PERFORM   AA070-BUILD-TOP5.
066900     PERFORM   AA080-CONTENT-SCORES.
067000     PERFORM   AA100-COLLABORATIVE-SCORE.
067100     PERFORM   AA130-PREFERENCE-SCORES.
067200     PERFORM   AA150-COMBINE-SCORES.
067300     PERFORM   AA160-RANK-AND-WRITE.
067400*
067500 AA060-EXIT.
067600     EXIT.
067700*
067800 AA062-RESET-SCORES.
067900     MOVE      ZERO TO SCORE-CONTENT (SCX)
068000                        SCORE-COLLAB (SCX)
068100                        SCORE-PREF (SCX)
068200                        SCORE-COMBINED (SCX).
068300     MOVE      "N" TO SCORE-PICKED-SW (SCX).
068400*
068500 AA062-EXIT.
068600     EXIT.
068700*
068800 AA064-MARK-ONE-INTERACTION.
068900*
069000* USRT-INTR-COUNT WAS SET BY AA054 WHEN THE SLICE WAS LOADED -
069100* A ZERO COUNT MEANS THIS USER HAS NO INTERACTIONS AT ALL, IN
069200* WHICH CASE THE VARYING LOOP ABOVE NEVER EXECUTES A BODY.
069300*
069400     SEARCH ALL RCT-ENTRY
069500             AT END
069600                  NEXT SENTENCE
069700             WHEN RCT-RECIPE-ID (RCT-X) =
069800                  INTR-RECIPE-ID (WS-SCAN-X)
069900                  MOVE "1" TO
070000                       WS-INTERACTED-FLAGS (RCT-X:1).
070100*
070200 AA064-EXIT.
070300     EXIT.
070400*
070500 AA070-BUILD-TOP5.
070600*
070700* TAKES THE USER'S TOP 5 INTERACTIONS BY DESCENDING VIEW COUNT,
070800* USED AS THE SEED SET FOR THE CONTENT SCORE.
070900*
071000     IF        USRT-INTR-COUNT (USRT-X) = ZERO
071100               GO TO AA070-EXIT.
071200     PERFORM   AA072-PICK-ONE 5 TIMES.
071300*
071400 AA070-EXIT.
071500     EXIT.
071600*
071700 AA072-PICK-ONE.
071800     MOVE      ZERO TO WS-BEST-POS WS-BEST-VIEWS.
071900     PERFORM   AA074-SCAN-ONE
072000               VARYING WS-SCAN-X
072100               FROM    USRT-INTR-START (USRT-X) BY 1
072200               UNTIL   WS-SCAN-X >
072300                       USRT-INTR-START (USRT-X) +
072400                       USRT-INTR-COUNT (USRT-X) - 1.
072500     IF        WS-BEST-POS = ZERO
072600               GO TO AA072-EXIT.
072700     ADD       1 TO WS-TOP5-COUNT.
072800     MOVE      WS-BEST-POS   TO TOP5-POS (WS-TOP5-COUNT).
072900     MOVE      WS-BEST-VIEWS TO TOP5-VIEWS (WS-TOP5-COUNT).
073000*
073100 AA072-EXIT.
073200     EXIT.
073300*
073400 AA074-SCAN-ONE.
073500     MOVE      "N" TO WS-ALREADY-PICKED-SW.
073600     SET       TOP5-X TO 1.
073700     PERFORM   AA076-CHECK-PICKED
073800               UNTIL WS-ALREADY-PICKED
073900               OR    TOP5-X > WS-TOP5-COUNT.
074000     IF        WS-ALREADY-PICKED
074100               GO TO AA074-EXIT.
074200     IF        INTR-VIEWS (WS-SCAN-X) > WS-BEST-VIEWS
074300               MOVE INTR-VIEWS (WS-SCAN-X) TO WS-BEST-VIEWS
074400               MOVE WS-SCAN-X TO WS-BEST-POS.
074500*
074600 AA074-EXIT.
074700     EXIT.
074800*
074900 AA076-CHECK-PICKED.
075000     IF        TOP5-POS (TOP5-X) = WS-SCAN-X
075100               MOVE "Y" TO WS-ALREADY-PICKED-SW
075200               GO TO AA076-EXIT.
075300     SET       TOP5-X UP BY 1.
075400*
075500 AA076-EXIT.
075600     EXIT.
075700*
075800 AA080-CONTENT-SCORES.
075900*
076000* FOR EVERY RECIPE THE USER HAS NOT INTERACTED WITH, THE
076100* CONTENT SCORE IS THE MAXIMUM SIMILARITY AGAINST THE TOP 5
076200* SEED RECIPES.  NO SEED RECIPES LEAVES EVERY CONTENT SCORE AT
076300* THE ZERO SET BY AA062.
076400*
076500     IF        WS-TOP5-COUNT = ZERO
076600               GO TO AA080-EXIT.
076700     PERFORM   AA082-SCORE-ONE-CANDIDATE
076800               VARYING SCX FROM 1 BY 1
076900               UNTIL   SCX > WS-RCT-COUNT.
077000*
077100 AA080-EXIT.
077200     EXIT.
077300*
077400 AA082-SCORE-ONE-CANDIDATE.
077500     IF        WS-INTERACTED-FLAGS (SCX:1) = "1"
077600               GO TO AA082-EXIT.
077700     SET       WS-SIM-A-X TO SCX.
077800     SET       TOP5-X TO 1.
077900     PERFORM   AA084-AGAINST-ONE-SEED
078000               VARYING TOP5-X FROM 1 BY 1
078100               UNTIL   TOP5-X > WS-TOP5-COUNT.
078200*
078300 AA082-EXIT.
078400     EXIT.
078500*
078600 AA084-AGAINST-ONE-SEED.
078700     SET       WS-SIM-B-X TO TOP5-POS (TOP5-X).
078800     PERFORM   AA200-RECIPE-SIMILARITY.
078900     IF        WS-SIM-RESULT > SCORE-CONTENT (SCX)
079000               MOVE WS-SIM-RESULT TO SCORE-CONTENT (SCX).
079100*
079200 AA084-EXIT.
079300     EXIT.
079400*
079500 AA200-RECIPE-SIMILARITY.
079600*
079700* RECIPE-TO-RECIPE SIMILARITY - INGREDIENT-TYPE JACCARD * 0.6
079800* PLUS SAME-CATEGORY * 0.2 PLUS SAME-CUISINE * 0.2.  WS-SIM-A-X
079900* AND WS-SIM-B-X MUST BE SET BY THE CALLER.
080000*
080100     MOVE      ZERO TO WS-ING-INTER WS-ING-UNION.
080200     PERFORM   AA202-SCAN-ONE-FLAG
080300               VARYING WS-FLAG-POS FROM 1 BY 1
080400               UNTIL   WS-FLAG-POS > WS-IT-COUNT.
080500     IF        WS-ING-UNION = ZERO
080600               MOVE ZERO TO WS-ING-JACCARD
080700     ELSE
080800               COMPUTE WS-ING-JACCARD ROUNDED =
080900                       WS-ING-INTER / WS-ING-UNION.
081000     MOVE      ZERO TO WS-CAT-MATCH WS-CUI-MATCH.
081100     IF        RCT-CATEGORY (WS-SIM-A-X) NOT = SPACES
081200               AND RCT-CATEGORY (WS-SIM-A-X) =
081300                   RCT-CATEGORY (WS-SIM-B-X)
081400               MOVE 1 TO WS-CAT-MATCH.
081500     IF        RCT-CUISINE (WS-SIM-A-X) NOT = SPACES
081600               AND RCT-CUISINE (WS-SIM-A-X) =
081700                   RCT-CUISINE (WS-SIM-B-X)
081800               MOVE 1 TO WS-CUI-MATCH.
081900     COMPUTE   WS-SIM-RESULT ROUNDED =
082000               WS-ING-JACCARD * 0.6
082100               + WS-CAT-MATCH * 0.2
082200               + WS-CUI-MATCH * 0.2.
082300*
082400 AA200-EXIT.
082500     EXIT.
082600*
082700 AA202-SCAN-ONE-FLAG.
082800     IF        RCT-ING-FLAGS (WS-SIM-A-X) (WS-FLAG-POS:1) = "1"
082900               OR RCT-ING-FLAGS (WS-SIM-B-X) (WS-FLAG-POS:1)
083000                  = "1"
083100               ADD 1 TO WS-ING-UNION.
083200     IF        RCT-ING-FLAGS (WS-SIM-A-X) (WS-FLAG-POS:1) = "1"
083300               AND RCT-ING-FLAGS (WS-SIM-B-X) (WS-FLAG-POS:1)
083400                  = "1"
083500               ADD 1 TO WS-ING-INTER.
083600*
083700 AA202-EXIT.
083800     EXIT.
083900*
084000 AA100-COLLABORATIVE-SCORE.
084100*
084200* FINDS THE TOP 10 OTHER USERS BY JACCARD SIMILARITY OF THEIR
084300* INTERACTED-RECIPE SETS (SIMILARITY > 0 ONLY), THEN ADDS
084400* SIMILARITY * INTERACTION-STRENGTH INTO EVERY RECIPE ONE OF
084500* THOSE USERS SAW THAT THE TARGET USER HAS NOT, AND FINALLY
084600* NORMALIZES BY THE MAXIMUM COLLABORATIVE SCORE FOUND.
084700*
084800     IF        USRT-INTR-COUNT (USRT-X) = ZERO
084900               GO TO AA100-EXIT.
085000     MOVE      ZERO TO WS-TOP10-COUNT.
085100     PERFORM   AA102-SCORE-ONE-OTHER-USER
085200               VARYING WS-OTHER-X FROM 1 BY 1
085300               UNTIL   WS-OTHER-X > WS-USRT-COUNT.
085400     IF        WS-TOP10-COUNT = ZERO
085500               GO TO AA100-EXIT.
085600     PERFORM   AA110-ACCUMULATE-ONE-TOP-USER
085700               VARYING TOP10-X FROM 1 BY 1
085800               UNTIL   TOP10-X > WS-TOP10-COUNT.
085900     PERFORM   AA120-NORMALIZE-COLLAB.
086000*
086100 AA100-EXIT.
086200     EXIT.
086300*
086400 AA102-SCORE-ONE-OTHER-USER.
086500     IF        WS-OTHER-X = USRT-X
086600               GO TO AA102-EXIT.
086700     IF        USRT-INTR-COUNT (WS-OTHER-X) = ZERO
086800               GO TO AA102-EXIT.
086900     PERFORM   AA104-JACCARD-TWO-USERS.
087000     IF        WS-USER-JACCARD = ZERO
087100               GO TO AA102-EXIT.
087200     IF        WS-TOP10-COUNT < 10
087300               ADD  1 TO WS-TOP10-COUNT
087400               MOVE WS-OTHER-X TO TOP10-USER-X (WS-TOP10-COUNT)
087500               MOVE WS-USER-JACCARD TO
087600                    TOP10-JACCARD (WS-TOP10-COUNT)
087700               GO TO AA102-EXIT.
087800     PERFORM   AA106-REPLACE-WEAKEST.
087900*
088000 AA102-EXIT.
088100     EXIT.
088200*
088300* 26/01/2026 RPJ -     WS-TOP10-COUNT PEGS AT 10 - ONCE THE
088400*                      TABLE IS FULL A NEW CANDIDATE ONLY GOES
088500*                      IN IF IT BEATS THE CURRENT WEAKEST ENTRY.
088600 AA106-REPLACE-WEAKEST.
088700     SET       TOP10-X TO 1.
088800     MOVE      TOP10-JACCARD (1) TO WS-BEST-JACCARD.
088900     MOVE      1 TO WS-BEST-USER-X.
089000     PERFORM   AA108-FIND-WEAKEST
089100               VARYING TOP10-X FROM 2 BY 1
089200               UNTIL   TOP10-X > 10.
089300     IF        WS-USER-JACCARD > WS-BEST-JACCARD
089400               MOVE WS-OTHER-X TO TOP10-USER-X (WS-BEST-USER-X)
089500               MOVE WS-USER-JACCARD TO
089600                    TOP10-JACCARD (WS-BEST-USER-X).
089700*
089800 AA106-EXIT.
089900     EXIT.
090000*
090100 AA108-FIND-WEAKEST.
090200     IF        TOP10-JACCARD (TOP10-X) < WS-BEST-JACCARD
090300               MOVE TOP10-JACCARD (TOP10-X) TO WS-BEST-JACCARD
090400               MOVE TOP10-X TO WS-BEST-USER-X.
090500*
090600 AA108-EXIT.
090700     EXIT.
090800*
090900 AA104-JACCARD-TWO-USERS.
091000*
091100* BOTH SLICES ARE ASCENDING BY RECIPE ID (THE INTERACT FILE
091200* ORDER) SO A SORTED MERGE-SCAN GIVES THE INTERSECTION AND
091300* UNION COUNTS WITHOUT A TABLE SEARCH.
091400*
091500     MOVE      ZERO TO WS-MATCH-CNT WS-UNION-CNT.
091600     MOVE      USRT-INTR-START (USRT-X)      TO WS-TGT-PTR.
091700     MOVE      USRT-INTR-START (WS-OTHER-X)  TO WS-OTH-PTR.
091800     PERFORM   AA105-MERGE-STEP
091900               UNTIL WS-TGT-PTR >
092000                     USRT-INTR-START (USRT-X) +
092100                     USRT-INTR-COUNT (USRT-X) - 1
092200               AND   WS-OTH-PTR >
092300                     USRT-INTR-START (WS-OTHER-X) +
092400                     USRT-INTR-COUNT (WS-OTHER-X) - 1.
092500     IF        WS-UNION-CNT = ZERO
092600               MOVE ZERO TO WS-USER-JACCARD
092700     ELSE
092800               COMPUTE WS-USER-JACCARD ROUNDED =
092900                       WS-MATCH-CNT / WS-UNION-CNT.
093000*
093100 AA104-EXIT.
093200     EXIT.
093300*
093400 AA105-MERGE-STEP.
093500     IF        WS-TGT-PTR >
093600               USRT-INTR-START (USRT-X) +
093700               USRT-INTR-COUNT (USRT-X) - 1
093800               ADD 1 TO WS-UNION-CNT
093900               ADD 1 TO WS-OTH-PTR
094000               GO TO AA105-EXIT.
094100     IF        WS-OTH-PTR >
094200               USRT-INTR-START (WS-OTHER-X) +
094300               USRT-INTR-COUNT (WS-OTHER-X) - 1
094400               ADD 1 TO WS-UNION-CNT
094500               ADD 1 TO WS-TGT-PTR
094600               GO TO AA105-EXIT.
094700     IF        INTR-RECIPE-ID (WS-TGT-PTR) =
094800               INTR-RECIPE-ID (WS-OTH-PTR)
094900               ADD 1 TO WS-MATCH-CNT
095000               ADD 1 TO WS-UNION-CNT
095100               ADD 1 TO WS-TGT-PTR
095200               ADD 1 TO WS-OTH-PTR
095300               GO TO AA105-EXIT.
095400     IF        INTR-RECIPE-ID (WS-TGT-PTR) <
095500               INTR-RECIPE-ID (WS-OTH-PTR)
095600               ADD 1 TO WS-UNION-CNT
095700               ADD 1 TO WS-TGT-PTR
095800               GO TO AA105-EXIT.
095900     ADD       1 TO WS-UNION-CNT.
096000     ADD       1 TO WS-OTH-PTR.
096100*
096200 AA105-EXIT.
096300     EXIT.
096400*
096500 AA110-ACCUMULATE-ONE-TOP-USER.
096600     SET       WS-OTHER-X TO TOP10-USER-X (TOP10-X).
096700     PERFORM   AA112-ADD-ONE-INTERACTION
096800               VARYING WS-SCAN-X
096900               FROM    USRT-INTR-START (WS-OTHER-X) BY 1
097000               UNTIL   WS-SCAN-X >
097100                       USRT-INTR-START (WS-OTHER-X) +
097200                       USRT-INTR-COUNT (WS-OTHER-X) - 1.
097300*
097400 AA110-EXIT.
097500     EXIT.
097600*
097700 AA112-ADD-ONE-INTERACTION.
097800     SEARCH ALL RCT-ENTRY
097900             AT END
098000                  NEXT SENTENCE
098100             WHEN RCT-RECIPE-ID (RCT-X) =
098200                  INTR-RECIPE-ID (WS-SCAN-X)
098300                  PERFORM AA114-ADD-TO-CANDIDATE.
098400*
098500 AA112-EXIT.
098600     EXIT.
098700*
098800 AA114-ADD-TO-CANDIDATE.
098900     SET       WS-CAND-X TO RCT-X.
099000     IF        WS-INTERACTED-FLAGS (WS-CAND-X:1) = "1"
099100               GO TO AA114-EXIT.
099200     COMPUTE   SCORE-COLLAB (WS-CAND-X) ROUNDED =
099300               SCORE-COLLAB (WS-CAND-X) +
099400               TOP10-JACCARD (TOP10-X) * INTR-STRENGTH (WS-SCAN-X).
099500*
099600 AA114-EXIT.
099700     EXIT.
099800*
099900 AA120-NORMALIZE-COLLAB.
100000     MOVE      ZERO TO WS-MAX-COLLAB.
100100     PERFORM   AA122-FIND-MAX-COLLAB
100200               VARYING SCX FROM 1 BY 1
100300               UNTIL   SCX > WS-RCT-COUNT.
100400     IF        WS-MAX-COLLAB = ZERO
100500               GO TO AA120-EXIT.
100600     PERFORM   AA124-SCALE-ONE-COLLAB
100700               VARYING SCX FROM 1 BY 1
100800               UNTIL   SCX > WS-RCT-COUNT.
100900*
101000 AA120-EXIT.
101100     EXIT.
101200*
101300 AA122-FIND-MAX-COLLAB.
101400     IF        SCORE-COLLAB (SCX) > WS-MAX-COLLAB
101500               MOVE SCORE-COLLAB (SCX) TO WS-MAX-COLLAB.
101600*
101700 AA122-EXIT.
101800     EXIT.
101900*
102000 AA124-SCALE-ONE-COLLAB.
102100     IF        SCORE-COLLAB (SCX) = ZERO
102200               GO TO AA124-EXIT.
102300     COMPUTE   SCORE-COLLAB (SCX) ROUNDED =
102400               SCORE-COLLAB (SCX) / WS-MAX-COLLAB.
102500*
102600 AA124-EXIT.
102700     EXIT.
102800*
102900 AA130-PREFERENCE-SCORES.
103000     PERFORM   AA132-SCORE-ONE-PREF
103100               VARYING SCX FROM 1 BY 1
103200               UNTIL   SCX > WS-RCT-COUNT.
103300*
103400 AA130-EXIT.
103500     EXIT.
103600*
103700 AA132-SCORE-ONE-PREF.
103800     IF        WS-INTERACTED-FLAGS (SCX:1) = "1"
103900               GO TO AA132-EXIT.
104000     MOVE      ZERO TO WS-PREF-RAW WS-FAV-MATCH-CNT
104100                        WS-DIS-MATCH-CNT WS-SEASONAL-ADD.
104200*
104300     SET       USRT-PCX TO 1.
104400     PERFORM   AA134-TEST-ONE-PREF-CAT
104500               VARYING USRT-PCX FROM 1 BY 1
104600               UNTIL   USRT-PCX > 5.
104700     SET       USRT-QCX TO 1.
104800     PERFORM   AA135-TEST-ONE-PREF-CUIS
104900               VARYING USRT-QCX FROM 1 BY 1
105000               UNTIL   USRT-QCX > 5.
105100     PERFORM   AA136-COUNT-ONE-FAV
105200               VARYING USRT-FIX FROM 1 BY 1
105300               UNTIL   USRT-FIX > 10.
105400     COMPUTE   WS-PREF-RAW = WS-PREF-RAW +
105500               WS-FAV-MATCH-CNT * 0.2.
105600     PERFORM   AA137-COUNT-ONE-DIS
105700               VARYING USRT-DIX FROM 1 BY 1
105800               UNTIL   USRT-DIX > 10.
105900     COMPUTE   WS-PREF-RAW = WS-PREF-RAW -
106000               WS-DIS-MATCH-CNT * 0.5.
106100*
106200     IF        USRT-DIFFICULTY (USRT-X) NOT = SPACES
106300               AND RCT-DIFFICULTY (SCX) NOT = SPACES
106400               AND USRT-DIFFICULTY (USRT-X) =
106500                   RCT-DIFFICULTY (SCX)
106600               ADD 0.3 TO WS-PREF-RAW.
106700*
106800     IF        USRT-MAX-PREP (USRT-X) NOT = ZERO
106900               AND RCT-PREP-TIME (SCX) NOT > USRT-MAX-PREP (USRT-X)
107000               ADD 0.3 TO WS-PREF-RAW.
107100*
107200     IF        USRT-PREFER-SEASONAL (USRT-X) = "Y"
107300               COMPUTE WS-SEASONAL-ADD ROUNDED =
107400                       RCT-SEASON-SCORE (SCX) / 100 * 0.5
107500               ADD WS-SEASONAL-ADD TO WS-PREF-RAW.
107600*
107700     IF        WS-PREF-RAW < ZERO
107800               MOVE ZERO TO WS-PREF-RAW.
107900     IF        WS-PREF-RAW > 1
108000               MOVE 1 TO WS-PREF-RAW.
108100     MOVE      WS-PREF-RAW TO SCORE-PREF (SCX).
108200*
108300 AA132-EXIT.
108400     EXIT.
108500*
108600 AA134-TEST-ONE-PREF-CAT.
108700     IF        USRT-PREF-CATEGORY (USRT-X, USRT-PCX) NOT = SPACES
108800               AND USRT-PREF-CATEGORY (USRT-X, USRT-PCX) =
108900                   RCT-CATEGORY (SCX)
109000               ADD 0.4 TO WS-PREF-RAW
109100               SET USRT-PCX TO 6.
109200*
109300 AA134-EXIT.
109400     EXIT.
109500*
109600 AA135-TEST-ONE-PREF-CUIS.
109700     IF        USRT-PREF-CUISINE (USRT-X, USRT-QCX) NOT = SPACES
109800               AND USRT-PREF-CUISINE (USRT-X, USRT-QCX) =
109900                   RCT-CUISINE (SCX)
110000               ADD 0.4 TO WS-PREF-RAW
110100               SET USRT-QCX TO 6.
110200*
110300 AA135-EXIT.
110400     EXIT.
110500*
110600 AA136-COUNT-ONE-FAV.
110700     IF        USRT-FAV-INGREDIENT (USRT-X, USRT-FIX) = SPACES
110800               GO TO AA136-EXIT.
110900     SEARCH ALL IT-TAB-ENTRY
111000             AT END
111100                  NEXT SENTENCE
111200             WHEN IT-TAB-CODE (IT-TX) =
111300                  USRT-FAV-INGREDIENT (USRT-X, USRT-FIX)
111400                  IF RCT-ING-FLAGS (SCX) (IT-TX:1) = "1"
111500                     ADD 1 TO WS-FAV-MATCH-CNT.
111600*
111700 AA136-EXIT.
111800     EXIT.
111900*
112000 AA137-COUNT-ONE-DIS.
112100     IF        USRT-DIS-INGREDIENT (USRT-X, USRT-DIX) = SPACES
112200               GO TO AA137-EXIT.
112300     SEARCH ALL IT-TAB-ENTRY
112400             AT END
112500                  NEXT SENTENCE
112600             WHEN IT-TAB-CODE (IT-TX) =
112700                  USRT-DIS-INGREDIENT (USRT-X, USRT-DIX)
112800                  IF RCT-ING-FLAGS (SCX) (IT-TX:1) = "1"
112900                     ADD 1 TO WS-DIS-MATCH-CNT.
113000*
113100 AA137-EXIT.
113200     EXIT.
113300*
113400 AA150-COMBINE-SCORES.
113500     PERFORM   AA152-COMBINE-ONE
113600               VARYING SCX FROM 1 BY 1
113700               UNTIL   SCX > WS-RCT-COUNT.
113800*
113900 AA150-EXIT.
114000     EXIT.
114100*
114200 AA152-COMBINE-ONE.
114300     IF        WS-INTERACTED-FLAGS (SCX:1) = "1"
114400               GO TO AA152-EXIT.
114500     COMPUTE   SCORE-COMBINED (SCX) ROUNDED =
114600               SCORE-CONTENT (SCX) * 0.4
114700               + SCORE-COLLAB (SCX) * 0.3
114800               + SCORE-PREF (SCX) * 0.3.
114900*
115000 AA152-EXIT.
115100     EXIT.
115200*
115300 AA160-RANK-AND-WRITE.
115400*
115500* SELECTS THE TOP N SCORES (N FROM RUNPARM) AND WRITES THEM AS
115600* RECOMMENDATION RECORDS, RANK 1 = BEST.
115700*
115800     MOVE      ZERO TO WS-RANK-N.
115900     PERFORM   AA162-PICK-ONE-RANK
116000               VARYING WS-RANK-N FROM 1 BY 1
116100               UNTIL   WS-RANK-N > WS-TOP-N.
116200*
116300 AA160-EXIT.
116400     EXIT.
116500*
116600 AA162-PICK-ONE-RANK.
116700     MOVE      ZERO TO WS-BEST-SCORE WS-BEST-RCT-X.
116800     PERFORM   AA164-FIND-BEST-UNPICKED
116900               VARYING SCX FROM 1 BY 1
117000               UNTIL   SCX > WS-RCT-COUNT.
117100     IF        WS-BEST-RCT-X = ZERO
117200               GO TO AA162-EXIT.
117300     IF        WS-BEST-SCORE = ZERO
117400               GO TO AA162-EXIT.
117500     SET       SCX TO WS-BEST-RCT-X.
117600     MOVE      "Y" TO SCORE-PICKED-SW (SCX).
117700     MOVE      USRT-USER-ID (USRT-X)   TO RCM-LINE-USER.
117800     MOVE      WS-RANK-N               TO RCM-LINE-RANK.
117900     MOVE      RCT-RECIPE-ID (SCX)     TO RCM-LINE-RECIPE.
118000     MOVE      WS-BEST-SCORE           TO RCM-LINE-SCORE.
118100     MOVE      USRT-USER-ID (USRT-X)   TO RCM-USER-ID.
118200     MOVE      WS-RANK-N               TO RCM-RANK.
118300     MOVE      RCT-RECIPE-ID (SCX)     TO RCM-RECIPE-ID.
118400     MOVE      WS-BEST-SCORE           TO RCM-SCORE.
118500     WRITE     RP-RCMOUT-RECORD.
118600     ADD       1 TO WS-TOT-RECS-WRITTEN.
118700     GENERATE  RP-RCM-DETAIL.
118800*
118900* 27/01/2026 RPJ - TRACE LINE FOR RECOMMENDATION REGRESSION
119000*                  TESTING, TURNED ON WITH UPSI SWITCH 0 ON THE
119100*                  RUN-CARD.  DOES NOT AFFECT RECOMOUT OR
119200*                  RPTFILE.
119300     IF        RP-TEST-SWITCH
119400               MOVE WS-TOP-N TO WS-TOP-N-ED
119500               DISPLAY "RP400 TRACE USER " USRT-USER-ID (USRT-X)
119600                       " RUN=" WS-RUN-MONTH-X
119700                       " NEXT=" WS-NEXT-MONTH-X
119800                       " TOPN=" WS-TOP-N-X.
119900*
120000 AA162-EXIT.
120100     EXIT.
120200*
120300 AA164-FIND-BEST-UNPICKED.
120400     IF        SCORE-PICKED (SCX)
120500               GO TO AA164-EXIT.
120600     IF        WS-INTERACTED-FLAGS (SCX:1) = "1"
120700               GO TO AA164-EXIT.
120800     IF        SCORE-COMBINED (SCX) > WS-BEST-SCORE
120900               MOVE SCORE-COMBINED (SCX) TO WS-BEST-SCORE
121000               SET  WS-BEST-RCT-X TO SCX.
121100*
121200 AA164-EXIT.
121300     EXIT.
121400*
121500 AA090-CLOSE-FILES.
121600     CLOSE     RUNPARM-FILE
121700               INGTYPE-FILE
121800               RECIPE-FILE
121900               RECING-FILE
122000               USRPROF-FILE
122100               INTERACT-FILE
122200               RECOMOUT-FILE
122300               RPTFILE.
122400*
122500 AA090-EXIT.
122600     EXIT.
