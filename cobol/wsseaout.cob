000100*****************************************************
000200*                                                   *
000300*   RECORD DEFINITION FOR SEASONALITY RESULTS FILE    *
000400*            ONE RECORD PER RECIPE                    *
000500*                                                   *
000600*****************************************************
000700*  FILE SIZE 18 BYTES. WRITTEN BY RP100.
000800*
000900* 10/12/25 RPJ - CREATED.
001000*
001100 01  RP-SEAOUT-RECORD.
001200     03  SEA-RECIPE-ID       PIC 9(06).
001300     03  SEA-SCORE           PIC 9(03).
001400     03  SEA-IN-COUNT        PIC 9(03).
001500     03  SEA-OUT-COUNT       PIC 9(03).
001600     03  FILLER              PIC X(03).
