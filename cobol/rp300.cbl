000100*****************************************************************
000200*                                                               *
000300*             RECIPE PLATFORM BATCH - ENGAGEMENT AGGREGATOR       *
000400*         MERGES RATINGS AND COMMENTS BY RECIPE, FOLDS IN         *
000500*            INTERACTION VIEW COUNTS AND WRITES RATESUM           *
000600*                                                               *
000700*****************************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*================================
001100*
001200 PROGRAM-ID.             RP300.
001300*
001400 AUTHOR.                 R P JARRETT.
001500*
001600 INSTALLATION.           APPLEWOOD COMPUTERS - RECIPE PLATFORM
001700                          DIVISION.
001800*
001900 DATE-WRITTEN.           23/11/1987.
002000*
002100 DATE-COMPILED.
002200*
002300 SECURITY.               COPYRIGHT (C) 1987-2026, APPLEWOOD
002400                          COMPUTERS.  FOR LICENSED CUSTOMER USE
002500                          ONLY.  SEE THE FILE COPYING.
002600*
002700* REMARKS.               ENGAGEMENT AGGREGATOR FOR THE RECIPE
002800*                        PLATFORM RULE ENGINE BATCH SUITE.
002900*                        MERGES THE RATING AND COMMENT FILES BY
003000*                        RECIPE ID, REJECTS SELF-RATINGS AND
003100*                        OUT-OF-RANGE STARS, FOLDS IN INTERACTION
003200*                        VIEW COUNTS AND WRITES ONE SUMMARY
003300*                        RECORD PER RECIPE SEEN ON ANY INPUT.
003400*
003500*    VERSION.            SEE PROG-NAME IN WS.
003600*
003700*    CALLED MODULES.     NONE.
003800*
003900*    FILES USED.
004000*                        USRPROF. USER PROFILE MASTER (IN).
004100*                        RECIPE.  RECIPE MASTER (IN).
004200*                        RATING.  RATING RECORDS (IN).
004300*                        COMMENT. COMMENT RECORDS (IN).
004400*                        INTERACT.INTERACTION RECORDS (IN).
004500*                        RATESUM. RATING SUMMARY RESULTS (OUT).
004600*                        RPTFILE. BATCH REPORT (EXTEND) - SEC 3.
004700*
004800*    ERROR MESSAGES USED.
004900*                        NONE.
005000*
005100* CHANGES:
005200* 23/11/1987 RPJ -     CREATED FOR RELEASE 1.
005300* 09/05/1988 RPJ - .02 ADDED SELF-RATING REJECTION PER ANALYST
005400*                      REQUEST - SEE RECT-ENTRY TABLE.
005500* 12/03/1991 RPJ -     LAST-RATING-WINS DEDUP ADDED AFTER A
005600*                      FEED FROM THE OLD SYSTEM CARRIED TWO
005700*                      ROWS FOR THE SAME USER/RECIPE PAIR.
005800* 17/11/1995 RPJ -     COMMENT CLEAN UP, NO LOGIC CHANGE.
005900* 19/08/1998 RPJ - Y2K REVIEWED - NO 2-DIGIT YEAR FIELDS PRESENT
006000*                  IN THIS PROGRAM, NOTHING TO CHANGE.
006100* 11/01/1999 RPJ -     CONFIRMED Y2K SIGN-OFF WITH QA.
006200* 14/03/2003 RPJ -     MIGRATED SOURCE TO GNUCOBOL, NO LOGIC
006300*                      CHANGE, COLUMN LAYOUT PRESERVED.
006400* 30/08/2011 RPJ - .03 VIEW TOTAL NOW TAKEN FROM INTERACT RATHER
006500*                      THAN A FLAT COUNT OF RATING ROWS.
006600* 16/04/2024 RPJ -     COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
006700*                      PREVIOUS NOTICES.
006800* 15/01/2026 RPJ - 3.0 RE-WRITTEN TO OPEN THE BATCH REPORT FILE
006900*                      AND PRINT SECTION 3 VIA REPORT WRITER.
007000*                      INTERACT IS KEYED USER/RECIPE, NOT
007100*                      RECIPE/USER, SO IT IS NO LONGER MERGED
007200*                      WITH RATING/COMMENT - IT IS PRE-LOADED
007300*                      INTO WS-INTACT-TABLE AND FOUND-OR-ADDED
007400*                      INSTEAD.  SEE WSINTACC.COB.
007500*
007600*****************************************************************
007700*
007800 ENVIRONMENT             DIVISION.
007900*================================
008000*
008100 CONFIGURATION           SECTION.
008200 SPECIAL-NAMES.
008300     C01 IS TOP-OF-FORM
008400     CLASS RP-NUMERIC-CLASS IS "0" THRU "9"
008500     SWITCH UPSI-0 IS RP-TEST-SWITCH.
008600*
008700 INPUT-OUTPUT            SECTION.
008800 FILE-CONTROL.
008900     SELECT USRPROF-FILE  ASSIGN TO "USRPROF"
009000            ORGANIZATION  LINE SEQUENTIAL
009100            STATUS        USRPROF-STATUS.
009200     SELECT RECIPE-FILE   ASSIGN TO "RECIPE"
009300            ORGANIZATION  LINE SEQUENTIAL
009400            STATUS        RECIPE-STATUS.
009500     SELECT RATING-FILE   ASSIGN TO "RATING"
009600            ORGANIZATION  LINE SEQUENTIAL
009700            STATUS        RATING-STATUS.
009800     SELECT COMMENT-FILE  ASSIGN TO "COMMENT"
009900            ORGANIZATION  LINE SEQUENTIAL
010000            STATUS        COMMENT-STATUS.
010100     SELECT INTERACT-FILE ASSIGN TO "INTERACT"
010200            ORGANIZATION  LINE SEQUENTIAL
010300            STATUS        INTERACT-STATUS.
010400     SELECT RATESUM-FILE  ASSIGN TO "RATESUM"
010500            ORGANIZATION  LINE SEQUENTIAL
010600            STATUS        RATESUM-STATUS.
010700     SELECT RPTFILE       ASSIGN TO "RPTFILE"
010800            ORGANIZATION  LINE SEQUENTIAL
010900            STATUS        RPTFILE-STATUS.
011000*
011100 DATA                    DIVISION.
011200*================================
011300*
011400 FILE                    SECTION.
011500*
011600 FD  USRPROF-FILE.
011700 COPY "wsusrprf.cob".
011800*
011900 FD  RECIPE-FILE.
012000 COPY "wsrecipe.cob".
012100*
012200 FD  RATING-FILE.
012300 COPY "wsrating.cob".
012400*
012500 FD  COMMENT-FILE.
012600 COPY "wscommnt.cob".
012700*
012800 FD  INTERACT-FILE.
012900 COPY "wsintact.cob".
013000*
013100 FD  RATESUM-FILE.
013200 COPY "wsratsum.cob".
013300*
013400 FD  RPTFILE
013500     REPORT IS RP-ENGAGE-REPORT.
013600*
013700 WORKING-STORAGE SECTION.
013800*-----------------------
013900 77  PROG-NAME               PIC X(14) VALUE "RP300 (3.0.00)".
014000*
014100 01  WS-DATA.
014200     03  USRPROF-STATUS      PIC XX.
014300     03  RECIPE-STATUS       PIC XX.
014400     03  RATING-STATUS       PIC XX.
014500     03  COMMENT-STATUS      PIC XX.
014600     03  INTERACT-STATUS     PIC XX.
014700     03  RATESUM-STATUS      PIC XX.
014800     03  RPTFILE-STATUS      PIC XX.
014900     03  WS-RATING-EOF-SW    PIC X       VALUE "N".
015000         88  RATING-EOF                 VALUE "Y".
015100     03  WS-COMMENT-EOF-SW   PIC X       VALUE "N".
015200         88  COMMENT-EOF                VALUE "Y".
015300*
015400 COPY "wsrectab.cob".
015500 COPY "wsintacc.cob".
015600 COPY "wsratdup.cob".
015700*
015800* MERGE KEYS - RAT-RECIPE-ID/COM-RECIPE-ID WIDTH, WITH A HIGH
015900* VALUE SENTINEL SO AN EXHAUSTED FILE NEVER WINS THE LOW KEY.
016000*
016100 01  WS-MERGE-KEYS.
016200     03  WS-RATING-KEY       PIC 9(06)   COMP VALUE ZERO.
016300     03  WS-COMMENT-KEY      PIC 9(06)   COMP VALUE ZERO.
016400     03  WS-CUR-GROUP-ID     PIC 9(06)   COMP VALUE ZERO.
016500     03  WS-HIGH-KEY         PIC 9(06)   COMP VALUE 999999.
016600*
016700 01  WS-OWNER-ID             PIC 9(06)   COMP VALUE ZERO.
016800*
016900* TRACE WORK AREA - PRINTED ONLY WHEN THE UPSI TEST SWITCH IS ON,
017000* SEE AA060.  NOT HELD ON RATESUM OR RPTFILE.
017100*
017200 01  WS-TRACE-RECIPE-CALC.
017300     03  WS-TRACE-RECIPE     PIC 9(06).
017400 01  WS-TRACE-RECIPE-X REDEFINES WS-TRACE-RECIPE-CALC
017500                             PIC X(06).
017600*
017700 01  WS-TRACE-RATINGS-CALC.
017800     03  WS-TRACE-RATINGS    PIC 9(05).
017900 01  WS-TRACE-RATINGS-X REDEFINES WS-TRACE-RATINGS-CALC
018000                             PIC X(05).
018100*
018200 01  WS-TRACE-VIEWS-CALC.
018300     03  WS-TRACE-VIEWS      PIC 9(07).
018400 01  WS-TRACE-VIEWS-X REDEFINES WS-TRACE-VIEWS-CALC
018500                             PIC X(07).
018600*
018700* PER-GROUP ACCUMULATORS - RESET AT THE START OF EACH RECIPE.
018800*
018900 01  WS-GROUP-TOTALS.
019000     03  WS-SUM-STARS        PIC 9(05)   COMP VALUE ZERO.
019100     03  WS-RATING-COUNT     PIC 9(05)   COMP VALUE ZERO.
019200     03  WS-COMMENT-COUNT    PIC 9(05)   COMP VALUE ZERO.
019300     03  WS-VIEW-TOTAL       PIC 9(07)   COMP VALUE ZERO.
019400     03  WS-AVG-RATING       PIC 9V99         VALUE ZERO.
019500*
019600* RUN GRAND TOTALS FOR THE SECTION 3 FOOTING.
019700*
019800 01  WS-GRAND-TOTALS.
019900     03  WS-TOT-USERS        PIC 9(06)   COMP VALUE ZERO.
020000     03  WS-TOT-RECIPES      PIC 9(06)   COMP VALUE ZERO.
020100     03  WS-TOT-RATINGS      PIC 9(06)   COMP VALUE ZERO.
020200     03  WS-TOT-COMMENTS     PIC 9(06)   COMP VALUE ZERO.
020300     03  WS-TOT-REJECTED     PIC 9(06)   COMP VALUE ZERO.
020400*
020500* WORKING COPY OF THE DETAIL LINE VALUES - THE SAME GROUP IS
020600* USED FOR BOTH A NORMAL MERGE GROUP AND AN INTERACT-ONLY FLUSH
020700* RECORD (SEE AA060 AND AA072).
020800*
020900 01  WS-ENG-LINE.
021000     03  ENG-RECIPE-ID       PIC 9(06)   COMP.
021100     03  ENG-AVG-RATING      PIC 9V99.
021200     03  ENG-RATING-COUNT    PIC 9(05)   COMP.
021300     03  ENG-COMMENT-COUNT   PIC 9(05)   COMP.
021400     03  ENG-VIEW-TOTAL      PIC 9(07)   COMP.
021500*
021600 REPORT SECTION.
021700****************
021800*
021900 RD  RP-ENGAGE-REPORT
022000     CONTROL      FINAL
022100     PAGE LIMIT   56 LINES
022200     HEADING      1
022300     FIRST DETAIL 5
022400     LAST DETAIL  54
022500     FOOTING      56.
022600*
022700 01  RP-ENG-HEAD-1   TYPE PAGE HEADING.
022800     03  LINE 1.
022900         05  COL     1  PIC X(14)   SOURCE PROG-NAME.
023000         05  COL    40  PIC X(28)   VALUE
023100             "RECIPE PLATFORM BATCH REPORT".
023200         05  COL   124  PIC X(5)    VALUE "PAGE ".
023300         05  COL   129  PIC ZZ9     SOURCE PAGE-COUNTER.
023400     03  LINE 3.
023500         05  COL     1  PIC X(60)   VALUE
023600             "SECTION 3 - ENGAGEMENT ANALYSIS".
023700     03  LINE 5.
023800         05  COL     1  PIC X(09)   VALUE "RECIPE ID".
023900         05  COL    12  PIC X(07)   VALUE "AVG RTG".
024000         05  COL    21  PIC X(07)   VALUE "RATINGS".
024100         05  COL    30  PIC X(08)   VALUE "COMMENTS".
024200         05  COL    40  PIC X(05)   VALUE "VIEWS".
024300*
024400 01  RP-ENG-DETAIL   TYPE DETAIL.
024500     03  LINE + 1.
024600         05  COL     1  PIC 9(06)   SOURCE ENG-RECIPE-ID.
024700         05  COL    13  PIC 9.99    SOURCE ENG-AVG-RATING.
024800         05  COL    22  PIC ZZZZ9   SOURCE ENG-RATING-COUNT.
024900         05  COL    31  PIC ZZZZ9   SOURCE ENG-COMMENT-COUNT.
025000         05  COL    41  PIC ZZZZZZ9 SOURCE ENG-VIEW-TOTAL.
025100*
025200 01  RP-ENG-FOOTING  TYPE CONTROL FOOTING FINAL LINE PLUS 2.
025300     03  LINE PLUS 1.
025400         05  COL     1  PIC X(20)   VALUE
025500             "TOTAL USERS       - ".
025600         05  COL    21  PIC ZZZZZ9  SOURCE WS-TOT-USERS.
025700     03  LINE PLUS 1.
025800         05  COL     1  PIC X(20)   VALUE
025900             "TOTAL RECIPES      - ".
026000         05  COL    21  PIC ZZZZZ9  SOURCE WS-TOT-RECIPES.
026100     03  LINE PLUS 1.
026200         05  COL     1  PIC X(20)   VALUE
026300             "TOTAL RATINGS      - ".
026400         05  COL    21  PIC ZZZZZ9  SOURCE WS-TOT-RATINGS.
026500     03  LINE PLUS 1.
026600         05  COL     1  PIC X(20)   VALUE
026700             "TOTAL COMMENTS     - ".
026800         05  COL    21  PIC ZZZZZ9  SOURCE WS-TOT-COMMENTS.
026900     03  LINE PLUS 1.
027000         05  COL     1  PIC X(20)   VALUE
027100             "REJECTED RATINGS   - ".
027200         05  COL    21  PIC ZZZZZ9  SOURCE WS-TOT-REJECTED.
027300*
027400 PROCEDURE DIVISION.
027500*====================
027600*
027700 AA000-MAIN.
027800*************
027900     PERFORM   AA005-OPEN-FILES.
028000     PERFORM   AA010-LOAD-RECIPE-TABLE.
028100     PERFORM   AA012-COUNT-USERS.
028200     PERFORM   AA015-LOAD-INTERACT-TABLE.
028300     INITIATE  RP-ENGAGE-REPORT.
028400     PERFORM   AA020-READ-RATING.
028500     PERFORM   AA022-READ-COMMENT.
028600     PERFORM   AA030-PROCESS-GROUP
028700               UNTIL RATING-EOF AND COMMENT-EOF.
028800     PERFORM   AA070-FLUSH-INTERACT-ONLY.
028900     TERMINATE RP-ENGAGE-REPORT.
029000     PERFORM   AA090-CLOSE-FILES.
029100     GOBACK.
029200*
029300 AA000-EXIT.
029400     EXIT.
029500*
029600 AA005-OPEN-FILES.
029700     OPEN      INPUT  USRPROF-FILE
029800                       RECIPE-FILE
029900                       RATING-FILE
030000                       COMMENT-FILE
030100                       INTERACT-FILE.
030200     OPEN      OUTPUT RATESUM-FILE.
030300     OPEN      EXTEND RPTFILE.
030400*
030500 AA005-EXIT.
030600     EXIT.
030700*
030800 AA010-LOAD-RECIPE-TABLE.
030900*
031000* LOADS THE RECIPE OWNER LOOKUP TABLE.  RECIPE MUST BE IN
031100* ASCENDING REC-ID SEQUENCE FOR THE SEARCH ALL IN AA044.  THE
031200* FINAL COUNT DOUBLES AS THE SECTION 3 "TOTAL RECIPES" FIGURE.
031300*
031400     MOVE      ZERO TO WS-RECT-COUNT.
031500     READ      RECIPE-FILE
031600               AT END
031700               GO TO AA010-EXIT.
031800*
031900 AA010-LOAD-LOOP.
032000     ADD       1 TO WS-RECT-COUNT.
032100     MOVE      REC-ID       TO RECT-RECIPE-ID (WS-RECT-COUNT).
032200     MOVE      REC-OWNER-ID TO RECT-OWNER-ID (WS-RECT-COUNT).
032300     READ      RECIPE-FILE
032400               AT END
032500               GO TO AA010-EXIT.
032600     GO TO     AA010-LOAD-LOOP.
032700*
032800 AA010-EXIT.
032900     MOVE      WS-RECT-COUNT TO WS-TOT-RECIPES.
033000     EXIT.
033100*
033200 AA012-COUNT-USERS.
033300*
033400* THE ENGAGEMENT DASHBOARD ONLY NEEDS THE USER COUNT, NOT THE
033500* PROFILE CONTENT - THAT IS RP400'S JOB.
033600*
033700     MOVE      ZERO TO WS-TOT-USERS.
033800     READ      USRPROF-FILE
033900               AT END
034000               GO TO AA012-EXIT.
034100*
034200 AA012-COUNT-LOOP.
034300     ADD       1 TO WS-TOT-USERS.
034400     READ      USRPROF-FILE
034500               AT END
034600               GO TO AA012-EXIT.
034700     GO TO     AA012-COUNT-LOOP.
034800*
034900 AA012-EXIT.
035000     EXIT.
035100*
035200 AA015-LOAD-INTERACT-TABLE.
035300     MOVE      ZERO TO WS-INTT-COUNT.
035400     READ      INTERACT-FILE
035500               AT END
035600               GO TO AA015-EXIT.
035700*
035800 AA015-LOAD-LOOP.
035900     PERFORM   AA016-FIND-OR-ADD-INTACT.
036000     READ      INTERACT-FILE
036100               AT END
036200               GO TO AA015-EXIT.
036300     GO TO     AA015-LOAD-LOOP.
036400*
036500 AA015-EXIT.
036600     EXIT.
036700*
036800 AA016-FIND-OR-ADD-INTACT.
036900*
037000* LINEAR SEARCH - THE TABLE IS BUILT IN FILE-ENCOUNTER ORDER,
037100* NOT SORTED BY RECIPE ID, SO SEARCH ALL CANNOT BE USED HERE.
037200*
037300     SET       INTT-X TO 1.
037400     SEARCH    INTT-ENTRY
037500             AT END
037600                  ADD 1 TO WS-INTT-COUNT
037700                  MOVE INT-RECIPE-ID
037800                       TO INTT-RECIPE-ID (WS-INTT-COUNT)
037900                  MOVE INT-VIEW-COUNT
038000                       TO INTT-VIEW-TOTAL (WS-INTT-COUNT)
038100                  MOVE "N" TO INTT-WRITTEN-SW (WS-INTT-COUNT)
038200             WHEN INTT-RECIPE-ID (INTT-X) = INT-RECIPE-ID
038300                  ADD INT-VIEW-COUNT TO INTT-VIEW-TOTAL (INTT-X)
038400                  GO TO AA016-EXIT.
038500*
038600 AA016-EXIT.
038700     EXIT.
038800*
038900 AA020-READ-RATING.
039000     READ      RATING-FILE
039100               AT END
039200               MOVE "Y" TO WS-RATING-EOF-SW
039300               MOVE WS-HIGH-KEY TO WS-RATING-KEY
039400               GO TO AA020-EXIT.
039500     MOVE      RAT-RECIPE-ID TO WS-RATING-KEY.
039600*
039700 AA020-EXIT.
039800     EXIT.
039900*
040000 AA022-READ-COMMENT.
040100     READ      COMMENT-FILE
040200               AT END
040300               MOVE "Y" TO WS-COMMENT-EOF-SW
040400               MOVE WS-HIGH-KEY TO WS-COMMENT-KEY
040500               GO TO AA022-EXIT.
040600     MOVE      COM-RECIPE-ID TO WS-COMMENT-KEY.
040700*
040800 AA022-EXIT.
040900     EXIT.
041000*
041100 AA030-PROCESS-GROUP.
041200*
041300* CLASSIC TWO-FILE SYNCHRONIZED MERGE - THE LOWER OF THE TWO
041400* KEYS STILL IN PLAY IS THE NEXT RECIPE TO REPORT ON.  INTERACT
041500* IS NOT PART OF THIS MERGE - SEE THE CHANGE LOG FOR 15/01/2026.
041600*
041700     IF        WS-RATING-KEY < WS-COMMENT-KEY
041800               MOVE WS-RATING-KEY TO WS-CUR-GROUP-ID
041900     ELSE
042000               MOVE WS-COMMENT-KEY TO WS-CUR-GROUP-ID.
042100     MOVE      ZERO TO WS-RDUP-COUNT WS-COMMENT-COUNT.
042200     PERFORM   AA040-TAKE-RATINGS
042300               UNTIL RATING-EOF
042400               OR    WS-RATING-KEY NOT = WS-CUR-GROUP-ID.
042500     PERFORM   AA050-TAKE-COMMENTS
042600               UNTIL COMMENT-EOF
042700               OR    WS-COMMENT-KEY NOT = WS-CUR-GROUP-ID.
042800     PERFORM   AA060-WRITE-SUMMARY.
042900*
043000 AA030-EXIT.
043100     EXIT.
043200*
043300 AA040-TAKE-RATINGS.
043400     PERFORM   AA042-VALIDATE-RATING.
043500     PERFORM   AA020-READ-RATING.
043600*
043700 AA040-EXIT.
043800     EXIT.
043900*
044000 AA042-VALIDATE-RATING.
044100*
044200* REJECTS A RATING WHERE THE RATER OWNS THE RECIPE, AND ANY
044300* STARS VALUE OUTSIDE 1-5, TO THE ERROR COUNT.  A SURVIVING
044400* RATING GOES INTO THE PER-GROUP DEDUP TABLE.
044500*
044600     PERFORM   AA044-FIND-OWNER.
044700     IF        RAT-USER-ID = WS-OWNER-ID
044800               ADD 1 TO WS-TOT-REJECTED
044900               GO TO AA042-EXIT.
045000     IF        RAT-STARS < 1 OR > 5
045100               ADD 1 TO WS-TOT-REJECTED
045200               GO TO AA042-EXIT.
045300     PERFORM   AA046-DEDUP-RATING.
045400*
045500 AA042-EXIT.
045600     EXIT.
045700*
045800 AA044-FIND-OWNER.
045900     MOVE      ZERO TO WS-OWNER-ID.
046000     SEARCH ALL RECT-ENTRY
046100             AT END
046200                  NEXT SENTENCE
046300             WHEN RECT-RECIPE-ID (RECT-X) = RAT-RECIPE-ID
046400                  MOVE RECT-OWNER-ID (RECT-X) TO WS-OWNER-ID.
046500*
046600 AA044-EXIT.
046700     EXIT.
046800*
046900 AA046-DEDUP-RATING.
047000*
047100* RATING IS SORTED BY RECIPE ONLY, NOT BY USER WITHIN RECIPE, SO
047200* A REPEAT RATING FOR THE SAME USER CAN TURN UP ANYWHERE IN THE
047300* GROUP.  REPLACING THE STARS VALUE HERE GIVES LAST-ONE-WINS
047400* WITHOUT NEEDING THE INPUT SUB-SORTED.
047500*
047600     SET       RDUP-X TO 1.
047700     SEARCH    RDUP-ENTRY
047800             AT END
047900                  ADD 1 TO WS-RDUP-COUNT
048000                  MOVE RAT-USER-ID
048100                       TO RDUP-USER-ID (WS-RDUP-COUNT)
048200                  MOVE RAT-STARS
048300                       TO RDUP-STARS (WS-RDUP-COUNT)
048400             WHEN RDUP-USER-ID (RDUP-X) = RAT-USER-ID
048500                  MOVE RAT-STARS TO RDUP-STARS (RDUP-X)
048600                  GO TO AA046-EXIT.
048700*
048800 AA046-EXIT.
048900     EXIT.
049000*
049100 AA050-TAKE-COMMENTS.
049200     ADD       1 TO WS-COMMENT-COUNT.
049300     ADD       1 TO WS-TOT-COMMENTS.
049400     PERFORM   AA022-READ-COMMENT.
049500*
049600 AA050-EXIT.
049700     EXIT.
049800*
049900 AA060-WRITE-SUMMARY.
050000*
050100* SUMS THE DEDUPLICATED TABLE RATHER THAN EVERY RAW INPUT ROW,
050200* SO A REPLACED RATING IS NOT COUNTED TWICE.
050300*
050400     MOVE      ZERO TO WS-SUM-STARS WS-RATING-COUNT.
050500     PERFORM   AA062-SUM-DEDUP-TABLE
050600               VARYING RDUP-X FROM 1 BY 1
050700               UNTIL  RDUP-X > WS-RDUP-COUNT.
050800     ADD       WS-RATING-COUNT TO WS-TOT-RATINGS.
050900     IF        WS-RATING-COUNT = ZERO
051000               MOVE ZERO TO WS-AVG-RATING
051100     ELSE
051200               COMPUTE WS-AVG-RATING ROUNDED =
051300                       WS-SUM-STARS / WS-RATING-COUNT.
051400     PERFORM   AA064-LOOKUP-VIEWS.
051500*
051600     MOVE      WS-CUR-GROUP-ID  TO SUM-RECIPE-ID.
051700     MOVE      WS-AVG-RATING    TO SUM-AVG-RATING.
051800     MOVE      WS-RATING-COUNT  TO SUM-RATING-COUNT.
051900     MOVE      WS-COMMENT-COUNT TO SUM-COMMENT-COUNT.
052000     MOVE      WS-VIEW-TOTAL    TO SUM-VIEW-COUNT.
052100     WRITE     RP-RATSUM-RECORD.
052200*
052300     MOVE      WS-CUR-GROUP-ID  TO ENG-RECIPE-ID.
052400     MOVE      WS-AVG-RATING    TO ENG-AVG-RATING.
052500     MOVE      WS-RATING-COUNT  TO ENG-RATING-COUNT.
052600     MOVE      WS-COMMENT-COUNT TO ENG-COMMENT-COUNT.
052700     MOVE      WS-VIEW-TOTAL    TO ENG-VIEW-TOTAL.
052800     GENERATE  RP-ENG-DETAIL.
052900*
053000* 19/01/2026 RPJ - TRACE LINE FOR MERGE REGRESSION TESTING,
053100*                  TURNED ON WITH UPSI SWITCH 0 ON THE RUN-CARD.
053200*                  DOES NOT AFFECT RATESUM OR RPTFILE.
053300     IF        RP-TEST-SWITCH
053400               MOVE WS-CUR-GROUP-ID TO WS-TRACE-RECIPE
053500               MOVE WS-RATING-COUNT TO WS-TRACE-RATINGS
053600               MOVE WS-VIEW-TOTAL   TO WS-TRACE-VIEWS
053700               DISPLAY "RP300 TRACE RECIPE " WS-TRACE-RECIPE-X
053800                       " RATINGS=" WS-TRACE-RATINGS-X
053900                       " VIEWS=" WS-TRACE-VIEWS-X.
054000*
054100 AA060-EXIT.
054200     EXIT.
054300*
054400 AA062-SUM-DEDUP-TABLE.
054500     ADD       RDUP-STARS (RDUP-X) TO WS-SUM-STARS.
054600     ADD       1 TO WS-RATING-COUNT.
054700*
054800 AA062-EXIT.
054900     EXIT.
055000*
055100 AA064-LOOKUP-VIEWS.
055200*
055300* PLAIN LINEAR SEARCH OF THE UNSORTED INTERACT TOTALS TABLE -
055400* MARKS THE ENTRY WRITTEN SO AA070 DOES NOT REPEAT IT.
055500*
055600     MOVE      ZERO TO WS-VIEW-TOTAL.
055700     SET       INTT-X TO 1.
055800     SEARCH    INTT-ENTRY
055900             AT END
056000                  NEXT SENTENCE
056100             WHEN INTT-RECIPE-ID (INTT-X) = WS-CUR-GROUP-ID
056200                  MOVE INTT-VIEW-TOTAL (INTT-X) TO WS-VIEW-TOTAL
056300                  MOVE "Y" TO INTT-WRITTEN-SW (INTT-X).
056400*
056500 AA064-EXIT.
056600     EXIT.
056700*
056800 AA070-FLUSH-INTERACT-ONLY.
056900*
057000* WRITES A SUMMARY RECORD FOR ANY RECIPE THAT HAD VIEWS OR SAVES
057100* BUT NO RATING OR COMMENT ROW AT ALL - STILL OWED ONE RATESUM
057200* RECORD UNDER THE "ONE PER RECIPE ON ANY INPUT" RULE.
057300*
057400     IF        WS-INTT-COUNT = ZERO
057500               GO TO AA070-EXIT.
057600     PERFORM   AA072-FLUSH-ONE-ENTRY
057700               VARYING INTT-X FROM 1 BY 1
057800               UNTIL  INTT-X > WS-INTT-COUNT.
057900*
058000 AA070-EXIT.
058100     EXIT.
058200*
058300 AA072-FLUSH-ONE-ENTRY.
058400     IF        INTT-WRITTEN (INTT-X)
058500               GO TO AA072-EXIT.
058600*
058700     MOVE      INTT-RECIPE-ID (INTT-X)   TO SUM-RECIPE-ID.
058800     MOVE      ZERO                      TO SUM-AVG-RATING.
058900     MOVE      ZERO                      TO SUM-RATING-COUNT.
059000     MOVE      ZERO                      TO SUM-COMMENT-COUNT.
059100     MOVE      INTT-VIEW-TOTAL (INTT-X)  TO SUM-VIEW-COUNT.
059200     WRITE     RP-RATSUM-RECORD.
059300*
059400     MOVE      INTT-RECIPE-ID (INTT-X)   TO ENG-RECIPE-ID.
059500     MOVE      ZERO                      TO ENG-AVG-RATING.
059600     MOVE      ZERO                      TO ENG-RATING-COUNT.
059700     MOVE      ZERO                      TO ENG-COMMENT-COUNT.
059800     MOVE      INTT-VIEW-TOTAL (INTT-X)  TO ENG-VIEW-TOTAL.
059900     GENERATE  RP-ENG-DETAIL.
060000*
060100 AA072-EXIT.
060200     EXIT.
060300*
060400 AA090-CLOSE-FILES.
060500     CLOSE     USRPROF-FILE
060600               RECIPE-FILE
060700               RATING-FILE
060800               COMMENT-FILE
060900               INTERACT-FILE
061000               RATESUM-FILE
061100               RPTFILE.
061200*
061300 AA090-EXIT.
061400     EXIT.
