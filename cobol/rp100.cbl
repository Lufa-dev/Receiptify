000100*****************************************************************
000200*                                                               *
000300*             RECIPE PLATFORM BATCH - SEASONALITY ENGINE         *
000400*         SCORES EACH RECIPE 0-100 FOR THE RUN MONTH AND         *
000500*            WRITES SECTION 1 OF THE BATCH REPORT                 *
000600*                                                               *
000700*****************************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*================================
001100*
001200 PROGRAM-ID.             RP100.
001300*
001400 AUTHOR.                 R P JARRETT.
001500*
001600 INSTALLATION.           APPLEWOOD COMPUTERS - RECIPE PLATFORM
001700                          DIVISION.
001800*
001900 DATE-WRITTEN.           02/11/1987.
002000*
002100 DATE-COMPILED.
002200*
002300 SECURITY.               COPYRIGHT (C) 1987-2026, APPLEWOOD
002400                          COMPUTERS.  FOR LICENSED CUSTOMER USE
002500                          ONLY.  SEE THE FILE COPYING.
002600*
002700* REMARKS.               SEASONALITY ENGINE FOR THE RECIPE
002800*                        PLATFORM RULE ENGINE BATCH SUITE.
002900*                        MATCHES RECIPE AGAINST ITS INGREDIENT
003000*                        LINES, CLASSIFIES EACH INGREDIENT AS
003100*                        IN-SEASON, COMING-SOON OR OUT-OF-SEASON
003200*                        FOR THE RUN MONTH AND SCORES THE RECIPE.
003300*
003400*    VERSION.            SEE PROG-NAME IN WS.
003500*
003600*    CALLED MODULES.     NONE.
003700*
003800*    FILES USED.
003900*                        RUNPARM. RUN PARAMETER (IN, 1 REC).
004000*                        INGTYPE. INGREDIENT TYPE MASTER (IN).
004100*                        RECIPE.  RECIPE MASTER (IN).
004200*                        RECING.  RECIPE INGREDIENT LINES (IN).
004300*                        SEASOUT. SEASONALITY RESULTS (OUT).
004400*                        RPTFILE. BATCH REPORT (OUT) - SECTION 1.
004500*
004600*    ERROR MESSAGES USED.
004700*                        NONE.
004800*
004900* CHANGES:
005000* 02/11/1987 RPJ -     CREATED FOR RELEASE 1.
005100* 18/01/1988 RPJ - .02 ADDED COMING-SOON CLASSIFICATION.
005200* 30/06/1990 RPJ -     TIDIED UP TABLE SEARCH, SEARCH ALL USED
005300*                      IN PLACE OF SEQUENTIAL SCAN OF INGTYPE.
005400* 04/02/1994 RPJ - .03 FIX - DECEMBER WRAP TO JANUARY FOR
005500*                      COMING-SOON TEST WAS NOT WORKING.
005600* 17/11/1995 RPJ -     COMMENT CLEAN UP, NO LOGIC CHANGE.
005700* 19/08/1998 RPJ - Y2K REVIEWED - NO 2-DIGIT YEAR FIELDS PRESENT
005800*                  IN THIS PROGRAM, NOTHING TO CHANGE.
005900* 11/01/1999 RPJ -     CONFIRMED Y2K SIGN-OFF WITH QA.
006000* 14/03/2003 RPJ -     MIGRATED SOURCE TO GNUCOBOL, NO LOGIC
006100*                      CHANGE, COLUMN LAYOUT PRESERVED.
006200* 09/09/2006 RPJ - .04 RUN MONTH NOW TAKEN FROM RUNPARM WRITTEN
006300*                      BY RP000 RATHER THAN PROMPTED HERE.
006400* 16/04/2024 RPJ -     COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
006500*                      PREVIOUS NOTICES.
006600* 04/12/2025 RPJ - 3.0 RE-WRITTEN TO OPEN THE BATCH REPORT FILE
006700*                      AND PRINT SECTION 1 VIA REPORT WRITER.
006800*
006900*****************************************************************
007000*
007100 ENVIRONMENT             DIVISION.
007200*================================
007300*
007400 CONFIGURATION           SECTION.
007500 SPECIAL-NAMES.
007600     C01 IS TOP-OF-FORM
007700     CLASS RP-NUMERIC-CLASS IS "0" THRU "9"
007800     SWITCH UPSI-0 IS RP-TEST-SWITCH.
007900*
008000 INPUT-OUTPUT            SECTION.
008100 FILE-CONTROL.
008200     SELECT RUNPARM-FILE  ASSIGN TO "RUNPARM"
008300            ORGANIZATION  LINE SEQUENTIAL
008400            STATUS        RUNPARM-STATUS.
008500     SELECT INGTYPE-FILE  ASSIGN TO "INGTYPE"
008600            ORGANIZATION  LINE SEQUENTIAL
008700            STATUS        INGTYPE-STATUS.
008800     SELECT RECIPE-FILE   ASSIGN TO "RECIPE"
008900            ORGANIZATION  LINE SEQUENTIAL
009000            STATUS        RECIPE-STATUS.
009100     SELECT RECING-FILE   ASSIGN TO "RECING"
009200            ORGANIZATION  LINE SEQUENTIAL
009300            STATUS        RECING-STATUS.
009400     SELECT SEASOUT-FILE  ASSIGN TO "SEASOUT"
009500            ORGANIZATION  LINE SEQUENTIAL
009600            STATUS        SEASOUT-STATUS.
009700     SELECT RPTFILE       ASSIGN TO "RPTFILE"
009800            ORGANIZATION  LINE SEQUENTIAL
009900            STATUS        RPTFILE-STATUS.
010000*
010100 DATA                    DIVISION.
010200*================================
010300*
010400 FILE                    SECTION.
010500*
010600 FD  RUNPARM-FILE.
010700 COPY "wsrunprm.cob".
010800*
010900 FD  INGTYPE-FILE.
011000 COPY "wsingtyp.cob".
011100*
011200 FD  RECIPE-FILE.
011300 COPY "wsrecipe.cob".
011400*
011500 FD  RECING-FILE.
011600 COPY "wsrecing.cob".
011700*
011800 FD  SEASOUT-FILE.
011900 COPY "wsseaout.cob".
012000*
012100 FD  RPTFILE
012200     REPORT IS RP-SEASON-REPORT.
012300*
012400 WORKING-STORAGE SECTION.
012500*-----------------------
012600 77  PROG-NAME               PIC X(14) VALUE "RP100 (3.0.00)".
012700*
012800 01  WS-DATA.
012900     03  RUNPARM-STATUS      PIC XX.
013000     03  INGTYPE-STATUS      PIC XX.
013100     03  RECIPE-STATUS       PIC XX.
013200     03  RECING-STATUS       PIC XX.
013300     03  SEASOUT-STATUS      PIC XX.
013400     03  RPTFILE-STATUS      PIC XX.
013500     03  WS-RECIPE-EOF-SW    PIC X       VALUE "N".
013600         88  RECIPE-EOF                  VALUE "Y".
013700     03  WS-RECING-EOF-SW    PIC X       VALUE "N".
013800         88  RECING-EOF                  VALUE "Y".
013900*
014000 COPY "wsittab.cob".
014100 COPY "wsseason.cob".
014200*
014300 01  WS-RUN-MONTH-CALC.
014400     03  WS-RUN-MONTH        PIC 99      VALUE ZERO.
014500 01  WS-RUN-MONTH-X REDEFINES WS-RUN-MONTH-CALC
014600                             PIC X(02).
014700*
014800 01  WS-NEXT-MONTH-CALC.
014900     03  WS-NEXT-MONTH       PIC 99.
015000 01  WS-NEXT-MONTH-X REDEFINES WS-NEXT-MONTH-CALC
015100                             PIC X(02).
015200*
015300 01  WS-SEA-SCORE-CALC.
015400     03  WS-SEA-SCORE-ED     PIC 9(03)   VALUE ZERO.
015500 01  WS-SEA-SCORE-X REDEFINES WS-SEA-SCORE-CALC
015600                             PIC X(03).
015700*
015800 01  WS-WORK-COUNTS.
015900     03  WS-CUR-RECIPE-ID    PIC 9(06)   COMP.
016000     03  WS-IN-COUNT         PIC 9(03)   COMP VALUE ZERO.
016100     03  WS-OUT-COUNT        PIC 9(03)   COMP VALUE ZERO.
016200     03  WS-COUNTED          PIC 9(03)   COMP VALUE ZERO.
016300     03  WS-SEA-SCORE        PIC 9(03)   COMP VALUE ZERO.
016400     03  WS-SCORE-100        PIC 9(07)   COMP VALUE ZERO.
016500     03  WS-MONTH-SX         PIC 9(02)   COMP VALUE ZERO.
016600*
016700 01  WS-GRAND-TOTALS.
016800     03  WS-TOT-RECIPES      PIC 9(06)   COMP VALUE ZERO.
016900     03  WS-TOT-SEASONAL     PIC 9(06)   COMP VALUE ZERO.
017000*
017100 REPORT SECTION.
017200****************
017300*
017400 RD  RP-SEASON-REPORT
017500     CONTROL      FINAL
017600     PAGE LIMIT   56 LINES
017700     HEADING      1
017800     FIRST DETAIL 5
017900     LAST DETAIL  54
018000     FOOTING      56.
018100*
018200 01  RP-SEA-HEAD-1   TYPE PAGE HEADING.
018300     03  LINE 1.
018400         05  COL     1  PIC X(14)   SOURCE PROG-NAME.
018500         05  COL   40  PIC X(28)   VALUE
018600             "RECIPE PLATFORM BATCH REPORT".
018700         05  COL  110  PIC X(8)    VALUE "RUN MTH ".
018800         05  COL  118  PIC 99      SOURCE WS-RUN-MONTH.
018900         05  COL  124  PIC X(5)    VALUE "PAGE ".
019000         05  COL  129  PIC ZZ9     SOURCE PAGE-COUNTER.
019100     03  LINE 3.
019200         05  COL     1  PIC X(60)   VALUE
019300             "SECTION 1 - SEASONALITY ANALYSIS".
019400     03  LINE 5.
019500         05  COL     1  PIC X(09)   VALUE "RECIPE ID".
019600         05  COL   12  PIC X(40)   VALUE "TITLE".
019700         05  COL   54  PIC X(05)   VALUE "SCORE".
019800         05  COL   62  PIC X(08)   VALUE "IN-SEAS.".
019900         05  COL   72  PIC X(09)   VALUE "OUT-SEAS.".
020000*
020100 01  RP-SEA-DETAIL   TYPE DETAIL.
020200     03  LINE + 1.
020300         05  COL     1  PIC 9(06)   SOURCE REC-ID.
020400         05  COL   12  PIC X(40)   SOURCE REC-TITLE.
020500         05  COL   55  PIC ZZ9     SOURCE WS-SEA-SCORE.
020600         05  COL   64  PIC ZZ9     SOURCE WS-IN-COUNT.
020700         05  COL   74  PIC ZZ9     SOURCE WS-OUT-COUNT.
020800*
020900 01  RP-SEA-FOOTING  TYPE CONTROL FOOTING FINAL LINE PLUS 2.
021000     03  LINE PLUS 1.
021100         05  COL     1  PIC X(27)   VALUE
021200             "TOTAL RECIPES PROCESSED - ".
021300         05  COL   28  PIC ZZZZZ9  SOURCE WS-TOT-RECIPES.
021400     03  LINE PLUS 1.
021500         05  COL     1  PIC X(27)   VALUE
021600             "TOTAL SEASONAL (>= 50)  - ".
021700         05  COL   28  PIC ZZZZZ9  SOURCE WS-TOT-SEASONAL.
021800*
021900 PROCEDURE DIVISION.
022000*====================
022100*
022200 AA000-MAIN.
022300*************
022400     PERFORM   AA005-OPEN-FILES.
022500     PERFORM   AA010-LOAD-SEASON-TABLES.
022600     PERFORM   AA015-LOAD-INGTYPE-TABLE.
022700     PERFORM   AA020-GET-RUN-PARM.
022800     INITIATE  RP-SEASON-REPORT.
022900     PERFORM   AA030-READ-RECIPE.
023000     PERFORM   AA032-READ-RECING.
023100     PERFORM   AA040-PROCESS-RECIPE
023200               UNTIL RECIPE-EOF.
023300     TERMINATE RP-SEASON-REPORT.
023400     PERFORM   AA090-CLOSE-FILES.
023500     GOBACK.
023600*
023700 AA000-EXIT.
023800     EXIT.
023900*
024000 AA005-OPEN-FILES.
024100     OPEN      INPUT  INGTYPE-FILE
024200                       RECIPE-FILE
024300                       RECING-FILE
024400                       RUNPARM-FILE.
024500     OPEN      OUTPUT SEASOUT-FILE
024600                       RPTFILE.
024700*
024800 AA005-EXIT.
024900     EXIT.
025000*
025100 AA010-LOAD-SEASON-TABLES.
025200*
025300* LOADS THE SEASON, PORTION AND UNIT TABLES - ONLY THE SEASON
025400* TABLE IS ACTUALLY NEEDED IN THIS PROGRAM BUT THE LOADER IS
025500* SHARED ACROSS RP100/200/400/500, SEE WSSEASON.COB.
025600*
025700     COPY "pdseason.cob".
025800*
025900 AA010-EXIT.
026000     EXIT.
026100*
026200 AA015-LOAD-INGTYPE-TABLE.
026300     MOVE      ZERO TO WS-IT-COUNT.
026400     READ      INGTYPE-FILE
026500               AT END
026600               GO TO AA015-EXIT.
026700*
026800 AA015-LOAD-LOOP.
026900     ADD       1 TO WS-IT-COUNT.
027000     MOVE      IT-ING-CODE        TO IT-TAB-CODE (WS-IT-COUNT).
027100     MOVE      IT-DISPLAY-NAME    TO IT-TAB-NAME (WS-IT-COUNT).
027200     MOVE      IT-CATEGORY        TO IT-TAB-CATEGORY (WS-IT-COUNT).
027300     MOVE      IT-SEASONALITY     TO IT-TAB-SEASONALITY (WS-IT-COUNT).
027400     MOVE      IT-CAL-100G        TO IT-TAB-CAL (WS-IT-COUNT).
027500     MOVE      IT-PROT-100G       TO IT-TAB-PROT (WS-IT-COUNT).
027600     MOVE      IT-FAT-100G        TO IT-TAB-FAT (WS-IT-COUNT).
027700     MOVE      IT-CARB-100G       TO IT-TAB-CARB (WS-IT-COUNT).
027800     MOVE      IT-FIBER-100G      TO IT-TAB-FIBER (WS-IT-COUNT).
027900     MOVE      IT-SUGAR-100G      TO IT-TAB-SUGAR (WS-IT-COUNT).
028000     MOVE      IT-SODIUM-100G     TO IT-TAB-SODIUM (WS-IT-COUNT).
028100     READ      INGTYPE-FILE
028200               AT END
028300               GO TO AA015-EXIT.
028400     GO TO     AA015-LOAD-LOOP.
028500*
028600 AA015-EXIT.
028700     EXIT.
028800*
028900 AA020-GET-RUN-PARM.
029000     READ      RUNPARM-FILE
029100               AT END
029200               MOVE 1 TO WS-RUN-MONTH
029300               GO TO AA020-EXIT.
029400     MOVE      RP-RUN-MONTH TO WS-RUN-MONTH.
029500     IF        WS-RUN-MONTH < 1 OR > 12
029600               MOVE 1 TO WS-RUN-MONTH.
029700*
029800 AA020-EXIT.
029900     EXIT.
030000*
030100 AA030-READ-RECIPE.
030200     READ      RECIPE-FILE
030300               AT END
030400               MOVE "Y" TO WS-RECIPE-EOF-SW
030500               GO TO AA030-EXIT.
030600     MOVE      REC-ID TO WS-CUR-RECIPE-ID.
030700*
030800 AA030-EXIT.
030900     EXIT.
031000*
031100 AA040-PROCESS-RECIPE.
031200*
031300* MATCHES THE CURRENT RECIPE AGAINST ALL OF ITS RECING LINES,
031400* SCORES IT, WRITES SEASOUT AND THE DETAIL LINE, THEN MOVES ON.
031500*
031600     MOVE      ZERO TO WS-IN-COUNT WS-OUT-COUNT WS-COUNTED.
031700     PERFORM   AA042-MATCH-LOOP
031800               UNTIL RECING-EOF
031900               OR    RIN-RECIPE-ID NOT = WS-CUR-RECIPE-ID.
032000     PERFORM   AA045-SCORE-RECIPE.
032100     PERFORM   AA030-READ-RECIPE.
032200*
032300 AA042-MATCH-LOOP.
032400     PERFORM   AA044-SCORE-ONE-LINE.
032500     PERFORM   AA032-READ-RECING.
032600*
032700 AA042-EXIT.
032800     EXIT.
032900*
033000 AA045-SCORE-RECIPE.
033100     ADD       WS-IN-COUNT WS-OUT-COUNT GIVING WS-COUNTED.
033200     IF        WS-COUNTED = ZERO
033300               MOVE ZERO TO WS-SEA-SCORE
033400     ELSE
033500               COMPUTE WS-SCORE-100 ROUNDED =
033600                       WS-IN-COUNT * 100 / WS-COUNTED
033700               MOVE WS-SCORE-100 TO WS-SEA-SCORE.
033800*
033900     MOVE      WS-CUR-RECIPE-ID TO SEA-RECIPE-ID.
034000     MOVE      WS-SEA-SCORE     TO SEA-SCORE.
034100     MOVE      WS-IN-COUNT      TO SEA-IN-COUNT.
034200     MOVE      WS-OUT-COUNT     TO SEA-OUT-COUNT.
034300     WRITE     RP-SEAOUT-RECORD.
034400*
034500     ADD       1 TO WS-TOT-RECIPES.
034600     IF        WS-SEA-SCORE NOT LESS 50
034700               ADD 1 TO WS-TOT-SEASONAL.
034800*
034900     GENERATE  RP-SEA-DETAIL.
035000*
035100* 19/01/2026 RPJ - TRACE LINE FOR INGTYPE TABLE REGRESSION
035200*                  TESTING, TURNED ON WITH UPSI SWITCH 0 ON THE
035300*                  RUN-CARD.  DOES NOT AFFECT SEASOUT OR RPTFILE.
035400     IF        RP-TEST-SWITCH
035500               MOVE WS-SEA-SCORE TO WS-SEA-SCORE-ED
035600               DISPLAY "RP100 TRACE RECIPE " WS-CUR-RECIPE-ID
035700                       " RUN=" WS-RUN-MONTH-X
035800                       " NEXT=" WS-NEXT-MONTH-X
035900                       " SCORE=" WS-SEA-SCORE-X.
036000*
036100 AA045-EXIT.
036200     EXIT.
036300*
036400 AA040-EXIT.
036500     EXIT.
036600*
036700 AA044-SCORE-ONE-LINE.
036800*
036900* LOOKS UP ONE INGREDIENT LINE AGAINST THE IN-MEMORY TABLE AND
037000* CLASSIFIES IT FOR THE RUN MONTH.  UNKNOWN CODES ARE EXCLUDED.
037100*
037200     SEARCH ALL IT-TAB-ENTRY
037300             AT END
037400                  NEXT SENTENCE
037500             WHEN IT-TAB-CODE (IT-TX) = RIN-ING-CODE
037600                  PERFORM AA046-CLASSIFY-MONTH.
037700*
037800 AA044-EXIT.
037900     EXIT.
038000*
038100 AA046-CLASSIFY-MONTH.
038200     IF        IT-TAB-SEASONALITY (IT-TX) = "YR"
038300               ADD 1 TO WS-IN-COUNT
038400               GO TO AA046-EXIT.
038500     SET       WST-SX TO 1.
038600     SEARCH    WST-SEASON-ENTRY
038700             AT END
038800                  ADD 1 TO WS-OUT-COUNT
038900             WHEN WST-SEASON-CODE (WST-SX) =
039000                  IT-TAB-SEASONALITY (IT-TX)
039100                  PERFORM AA048-TEST-MONTHS.
039200*
039300 AA046-EXIT.
039400     EXIT.
039500*
039600 AA048-TEST-MONTHS.
039700     IF        WS-RUN-MONTH = 12
039800               MOVE 1 TO WS-NEXT-MONTH
039900     ELSE
040000               ADD 1 WS-RUN-MONTH GIVING WS-NEXT-MONTH.
040100     MOVE      WS-RUN-MONTH TO WS-MONTH-SX.
040200     IF        WST-SEASON-MONTHS (WST-SX) (WS-MONTH-SX:1) = "1"
040300               ADD 1 TO WS-IN-COUNT
040400               GO TO AA048-EXIT.
040500     MOVE      WS-NEXT-MONTH TO WS-MONTH-SX.
040600     IF        WST-SEASON-MONTHS (WST-SX) (WS-MONTH-SX:1) = "1"
040700*        COMING-SOON IS NOT IN-SEASON - COUNTS AS NOT-IN-SEASON
040800               ADD 1 TO WS-OUT-COUNT
040900               GO TO AA048-EXIT.
041000     ADD       1 TO WS-OUT-COUNT.
041100*
041200 AA048-EXIT.
041300     EXIT.
041400*
041500 AA032-READ-RECING.
041600     READ      RECING-FILE
041700               AT END
041800               MOVE "Y" TO WS-RECING-EOF-SW.
041900*
042000 AA032-EXIT.
042100     EXIT.
042200*
042300 AA090-CLOSE-FILES.
042400     CLOSE     INGTYPE-FILE
042500               RECIPE-FILE
042600               RECING-FILE
042700               RUNPARM-FILE
042800               SEASOUT-FILE
042900               RPTFILE.
043000*
043100 AA090-EXIT.
043200     EXIT.
