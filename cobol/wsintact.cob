000100*****************************************************
000200*                                                   *
000300*   RECORD DEFINITION FOR INTERACTION FILE           *
000400*       KEYED BY INT-USER-ID / INT-RECIPE-ID          *
000500*                                                   *
000600*****************************************************
000700*  FILE SIZE 20 BYTES.
000800*
000900* 06/12/25 RPJ - CREATED.
001000*
001100 01  RP-INTACT-RECORD.
001200     03  INT-USER-ID         PIC 9(06).
001300     03  INT-RECIPE-ID       PIC 9(06).
001400     03  INT-VIEW-COUNT      PIC 9(05).
001500     03  INT-SAVED           PIC X(01).
001600     03  FILLER              PIC X(02).
