000100*****************************************************
000200*                                                   *
000300*   RECORD DEFINITION FOR RATING SUMMARY FILE         *
000400*            ONE RECORD PER RECIPE                    *
000500*                                                   *
000600*****************************************************
000700*  FILE SIZE 30 BYTES. WRITTEN BY RP300.
000800*
000900* 12/12/25 RPJ - CREATED.
001000*
001100 01  RP-RATSUM-RECORD.
001200     03  SUM-RECIPE-ID       PIC 9(06).
001300     03  SUM-AVG-RATING      PIC 9V99.
001400     03  SUM-RATING-COUNT    PIC 9(05).
001500     03  SUM-COMMENT-COUNT   PIC 9(05).
001600     03  SUM-VIEW-COUNT      PIC 9(07).
001700     03  FILLER              PIC X(04).
