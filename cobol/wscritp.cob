000100*****************************************************
000200*                                                   *
000300*   RECORD DEFINITION FOR SEARCH CRITERIA FILE        *
000400*      READ ONE TIME BY RP500, ONE RECORD ONLY          *
000500*                                                   *
000600*****************************************************
000700*  COUNTERPART OF THE ONLINE RECIPESPECIFICATION RULES.
000800*  BLANK/ZERO CRITERION MEANS "NOT FILTERED".
000900*
001000* 20/01/26 RPJ - CREATED.
001100*
001200 01  RP-CRITP-RECORD.
001300     03  CRT-TEXT-QUERY      PIC X(40).
001400     03  CRT-CATEGORY        PIC X(15).
001500     03  CRT-CUISINE         PIC X(15).
001600     03  CRT-DIFFICULTY      PIC X(10).
001700     03  CRT-COST-RATING     PIC X(10).
001800     03  CRT-MIN-SERVINGS    PIC 9(02).
001900     03  CRT-MAX-SERVINGS    PIC 9(02).
002000     03  CRT-MAX-PREP-TIME   PIC 9(03).
002100     03  CRT-MAX-COOK-TIME   PIC 9(03).
002200     03  CRT-MAX-TOTAL-TIME  PIC 9(03).
002300     03  CRT-INCLUDE-ING OCCURS 5 TIMES
002400                             INDEXED BY CRT-IX.
002500         05  CRT-INCLUDE-CODE PIC X(20).
002600     03  CRT-EXCLUDE-ING OCCURS 5 TIMES
002700                             INDEXED BY CRT-EX.
002800         05  CRT-EXCLUDE-CODE PIC X(20).
002900     03  FILLER              PIC X(10).
