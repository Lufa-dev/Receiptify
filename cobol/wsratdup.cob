000100*****************************************************
000200*                                                   *
000300*   WORKING STORAGE - PER-RECIPE RATING DEDUP TABLE     *
000400*     RESET AT THE START OF EACH RECIPE CONTROL GROUP   *
000500*     USED BY RP300 ONLY                               *
000600*                                                   *
000700*****************************************************
000800*  RATING IS SORTED BY RAT-RECIPE-ID ONLY, NOT SUB-SORTED
000900*  BY USER, SO A SECOND RATING BY THE SAME USER WITHIN A
001000*  GROUP CAN TURN UP ANYWHERE IN THE GROUP.  THIS SMALL
001100*  TABLE LETS THE LAST RATING FOR A GIVEN USER REPLACE
001200*  ANY EARLIER ONE BEFORE THE GROUP TOTALS ARE TAKEN.
001300*
001400* 15/01/26 RPJ - CREATED FOR THE ENGAGEMENT AGGREGATOR.
001500*
001600 01  WS-RATDUP-TABLE.
001700     03  RDUP-ENTRY OCCURS 1 TO 300 TIMES
001800                             DEPENDING ON WS-RDUP-COUNT
001900                             INDEXED BY RDUP-X.
002000         05  RDUP-USER-ID        PIC 9(06).
002100         05  RDUP-STARS          PIC 9(01).
002200 01  WS-RDUP-COUNT           PIC 9(03) COMP VALUE ZERO.
