000100*****************************************************
000200*                                                   *
000300*   WORKING STORAGE - SEASONALITY / NUTRITION TABLES  *
000400*      SHARED BY RP100, RP200, RP400 AND RP500          *
000500*                                                   *
000600*****************************************************
000700*  WST-SEASON-MONTHS IS A 12-CHAR FLAG STRING, POSITION
000800*  M HOLDS '1' WHEN MONTH M IS IN SEASON FOR THAT CODE.
000900*
001000* 04/12/25 RPJ - CREATED.
001100* 15/12/25 RPJ - ADDED UNIT CONVERSION TABLE FOR RP200.
001200* 22/12/25 RPJ - ADDED CATEGORY DEFAULT PORTION TABLE.
001300*
001400 01  WS-SEASON-TABLE.
001500     03  WST-SEASON-ENTRY OCCURS 11 TIMES
001600                             INDEXED BY WST-SX.
001700         05  WST-SEASON-CODE   PIC X(02).
001800         05  WST-SEASON-MONTHS PIC X(12).
001900 01  WS-SEASON-COUNT         PIC 9(02) COMP VALUE 11.
002000*
002100 01  WS-PORTION-TABLE.
002200     03  WST-PORTION-ENTRY OCCURS 14 TIMES
002300                             INDEXED BY WST-PX.
002400         05  WST-PORTION-CAT   PIC X(02).
002500         05  WST-PORTION-GRAMS PIC 9(03).
002600 01  WS-PORTION-COUNT        PIC 9(02) COMP VALUE 14.
002700 01  WS-PORTION-UNKNOWN      PIC 9(03) VALUE 30.
002800*
002900 01  WS-UNIT-TABLE.
003000     03  WST-UNIT-ENTRY OCCURS 24 TIMES
003100                             INDEXED BY WST-UX.
003200         05  WST-UNIT-CODE     PIC X(10).
003300         05  WST-UNIT-FACTOR   PIC 9(05)V999 COMP-3.
003400 01  WS-UNIT-COUNT           PIC 9(02) COMP VALUE 24.
