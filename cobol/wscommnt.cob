000100*****************************************************
000200*                                                   *
000300*   RECORD DEFINITION FOR COMMENT FILE                *
000400*        ONLY THE COUNT MATTERS TO THE BATCH           *
000500*                                                   *
000600*****************************************************
000700*  FILE SIZE 12 BYTES.
000800*
000900* 07/12/25 RPJ - CREATED.
001000*
001100 01  RP-COMMNT-RECORD.
001200     03  COM-USER-ID         PIC 9(06).
001300     03  COM-RECIPE-ID       PIC 9(06).
001400     03  FILLER              PIC X(04).
