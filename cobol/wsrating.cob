000100*****************************************************
000200*                                                   *
000300*   RECORD DEFINITION FOR RATING FILE                *
000400*        KEYED BY RAT-RECIPE-ID (SORT ORDER)           *
000500*                                                   *
000600*****************************************************
000700*  FILE SIZE 15 BYTES.
000800*
000900* 07/12/25 RPJ - CREATED.
001000*
001100 01  RP-RATING-RECORD.
001200     03  RAT-USER-ID         PIC 9(06).
001300     03  RAT-RECIPE-ID       PIC 9(06).
001400     03  RAT-STARS           PIC 9(01).
001500     03  FILLER              PIC X(02).
