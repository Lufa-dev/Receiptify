000100*****************************************************
000200*                                                   *
000300*   WORKING STORAGE - INGREDIENT TYPE MASTER TABLE    *
000400*     LOADED FROM INGTYPE AND SEARCHED BY SEARCH ALL   *
000500*     SHARED BY RP100, RP200, RP400 AND RP500            *
000600*                                                   *
000700*****************************************************
000800*  TABLE IS BUILT IN THE SAME SEQUENCE AS THE INGTYPE
000900*  FILE, WHICH MUST BE IN ASCENDING CODE SEQUENCE.
001000*
001100* 04/12/25 RPJ - CREATED.
001200* 11/12/25 RPJ - WIDENED FROM 300 TO 500 ENTRIES FOR GROWTH.
001300*
001400 01  WS-INGTYP-TABLE.
001500     03  IT-TAB-ENTRY OCCURS 1 TO 500 TIMES
001600                             DEPENDING ON WS-IT-COUNT
001700                             ASCENDING KEY IT-TAB-CODE
001800                             INDEXED BY IT-TX.
001900         05  IT-TAB-CODE         PIC X(20).
002000         05  IT-TAB-NAME         PIC X(25).
002100         05  IT-TAB-CATEGORY     PIC X(02).
002200         05  IT-TAB-SEASONALITY  PIC X(02).
002300         05  IT-TAB-CAL          PIC 9(4)V9.
002400         05  IT-TAB-PROT         PIC 9(3)V99.
002500         05  IT-TAB-FAT          PIC 9(3)V99.
002600         05  IT-TAB-CARB         PIC 9(3)V99.
002700         05  IT-TAB-FIBER        PIC 9(3)V99.
002800         05  IT-TAB-SUGAR        PIC 9(3)V99.
002900         05  IT-TAB-SODIUM       PIC 9(5)V9.
003000         05  FILLER              PIC X(05).
003100 01  WS-IT-COUNT             PIC 9(04) COMP VALUE ZERO.
