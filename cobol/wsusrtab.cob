000100*****************************************************************
000200*                                                               *
000300*   WORKING STORAGE - USER PREFERENCE TABLE                      *
000400*     LOADED FROM USRPROF, SEARCHED BY SEARCH ALL                 *
000500*     USED BY RP400 ONLY                                         *
000600*                                                               *
000700*****************************************************************
000800*  USRT-INTR-START/USRT-INTR-COUNT POINT INTO THE INTERACTION
000900*  TABLE (WSINTRTB.COB) - SET WHILE INTERACT IS LOADED, SEE
001000*  AA050 ONWARDS.  BOTH FILES ARE ASCENDING BY USER KEY SO THE
001100*  SLICE FOR A USER IS A SINGLE CONTIGUOUS RUN.
001200*
001300*  SIZED FOR 500 USERS AT THE CURRENT MEMBERSHIP VOLUME - SEE
001400*  WS-USRT-COUNT.  WIDEN THE OCCURS LIMIT BEFORE THAT IS REACHED.
001500*
001600* 24/01/26 RPJ - CREATED FOR THE RECOMMENDATION ENGINE.
001700*
001800 01  WS-USR-TABLE.
001900     03  USRT-ENTRY OCCURS 1 TO 500 TIMES
002000                             DEPENDING ON WS-USRT-COUNT
002100                             ASCENDING KEY USRT-USER-ID
002200                             INDEXED BY USRT-X.
002300         05  USRT-USER-ID        PIC 9(06).
002400         05  USRT-PREF-CAT OCCURS 5 TIMES
002500                             INDEXED BY USRT-PCX.
002600             07  USRT-PREF-CATEGORY PIC X(15).
002700         05  USRT-PREF-CUIS OCCURS 5 TIMES
002800                             INDEXED BY USRT-QCX.
002900             07  USRT-PREF-CUISINE  PIC X(15).
003000         05  USRT-FAV-ING OCCURS 10 TIMES
003100                             INDEXED BY USRT-FIX.
003200             07  USRT-FAV-INGREDIENT PIC X(20).
003300         05  USRT-DIS-ING OCCURS 10 TIMES
003400                             INDEXED BY USRT-DIX.
003500             07  USRT-DIS-INGREDIENT PIC X(20).
003600         05  USRT-DIFFICULTY     PIC X(10).
003700         05  USRT-MAX-PREP       PIC 9(03).
003800         05  USRT-PREFER-SEASONAL PIC X(01).
003900         05  USRT-INTR-START     PIC 9(05) COMP.
004000         05  USRT-INTR-COUNT     PIC 9(05) COMP.
004100 01  WS-USRT-COUNT            PIC 9(03) COMP VALUE ZERO.
