000100*****************************************************
000200*                                                   *
000300*   RECORD DEFINITION FOR RECOMMENDATION FILE         *
000400*        ONE RECORD PER USER, PER RANKED RECIPE        *
000500*                                                   *
000600*****************************************************
000700*  FILE SIZE 25 BYTES. WRITTEN BY RP400.
000800*
000900* 18/01/26 RPJ - CREATED.
001000*
001100 01  RP-RCMOUT-RECORD.
001200     03  RCM-USER-ID         PIC 9(06).
001300     03  RCM-RANK            PIC 9(02).
001400     03  RCM-RECIPE-ID       PIC 9(06).
001500     03  RCM-SCORE           PIC 9V9(4).
001600     03  FILLER              PIC X(06).
