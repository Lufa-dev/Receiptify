000100*****************************************************************
000200*                                                               *
000300*             RECIPE PLATFORM BATCH - RECIPE SEARCH FILTER        *
000400*         SELECTS RECIPES MATCHING A SUPPLIED CRITERIA RECORD     *
000500*            AND WRITES THEM TO THE SELOUT FILE                   *
000600*                                                               *
000700*****************************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*================================
001100*
001200 PROGRAM-ID.             RP500.
001300*
001400 AUTHOR.                 R P JARRETT.
001500*
001600 INSTALLATION.           APPLEWOOD COMPUTERS - RECIPE PLATFORM
001700                          DIVISION.
001800*
001900 DATE-WRITTEN.           20/01/2026.
002000*
002100 DATE-COMPILED.
002200*
002300 SECURITY.               COPYRIGHT (C) 1987-2026, APPLEWOOD
002400                          COMPUTERS.  FOR LICENSED CUSTOMER USE
002500                          ONLY.  SEE THE FILE COPYING.
002600*
002700* REMARKS.               RECIPE SEARCH FILTER FOR THE RECIPE
002800*                        PLATFORM RULE ENGINE BATCH SUITE.
002900*                        A RECIPE IS SELECTED WHEN EVERY SUPPLIED
003000*                        CRITERION HOLDS - A BLANK OR ZERO
003100*                        CRITERION IS TREATED AS NOT SUPPLIED.
003200*
003300*    VERSION.            SEE PROG-NAME IN WS.
003400*
003500*    CALLED MODULES.     NONE.
003600*
003700*    FILES USED.
003800*                        CRITP.   SEARCH CRITERIA (IN, 1 REC).
003900*                        RECIPE.  RECIPE MASTER (IN).
004000*                        RECING.  RECIPE INGREDIENT LINES (IN).
004100*                        SELOUT.  SELECTED RECIPES (OUT).
004200*
004300*    ERROR MESSAGES USED.
004400*                        NONE.
004500*
004600* CHANGES:
004700* 20/01/2026 RPJ -     CREATED FOR RELEASE 3.0, RECIPE SEARCH.
004800* 22/01/2026 RPJ -     NOTE - THE ONLINE SPEC ASKS FOR A TEXT
004900*                      MATCH AGAINST TITLE OR DESCRIPTION, BUT
005000*                      THE RECIPE MASTER LAYOUT CARRIES NO
005100*                      DESCRIPTION FIELD - MATCHED AGAINST
005200*                      REC-TITLE ONLY, SEE AA044 BELOW.
005300*
005400*****************************************************************
005500*
005600 ENVIRONMENT             DIVISION.
005700*================================
005800*
005900 CONFIGURATION           SECTION.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM
006200     CLASS RP-NUMERIC-CLASS IS "0" THRU "9"
006300     SWITCH UPSI-0 IS RP-TEST-SWITCH.
006400*
006500 INPUT-OUTPUT            SECTION.
006600 FILE-CONTROL.
006700     SELECT CRITP-FILE    ASSIGN TO "CRITP"
006800            ORGANIZATION  LINE SEQUENTIAL
006900            STATUS        CRITP-STATUS.
007000     SELECT RECIPE-FILE   ASSIGN TO "RECIPE"
007100            ORGANIZATION  LINE SEQUENTIAL
007200            STATUS        RECIPE-STATUS.
007300     SELECT RECING-FILE   ASSIGN TO "RECING"
007400            ORGANIZATION  LINE SEQUENTIAL
007500            STATUS        RECING-STATUS.
007600     SELECT SELOUT-FILE   ASSIGN TO "SELOUT"
007700            ORGANIZATION  LINE SEQUENTIAL
007800            STATUS        SELOUT-STATUS.
007900*
008000 DATA                    DIVISION.
008100*================================
008200*
008300 FILE                    SECTION.
008400*
008500 FD  CRITP-FILE.
008600 COPY "wscritp.cob".
008700*
008800 FD  RECIPE-FILE.
008900 COPY "wsrecipe.cob".
009000*
009100 FD  RECING-FILE.
009200 COPY "wsrecing.cob".
009300*
009400 FD  SELOUT-FILE.
009500 COPY "wsselot.cob".
009600*
009700 WORKING-STORAGE SECTION.
009800*-----------------------
009900 77  PROG-NAME               PIC X(14) VALUE "RP500 (3.0.00)".
010000*
010100 01  WS-DATA.
010200     03  CRITP-STATUS        PIC XX.
010300     03  RECIPE-STATUS       PIC XX.
010400     03  RECING-STATUS       PIC XX.
010500     03  SELOUT-STATUS       PIC XX.
010600     03  WS-RECIPE-EOF-SW    PIC X       VALUE "N".
010700         88  RECIPE-EOF                  VALUE "Y".
010800     03  WS-RECING-EOF-SW    PIC X       VALUE "N".
010900         88  RECING-EOF                  VALUE "Y".
011000     03  WS-REJECT-SW        PIC X       VALUE "N".
011100         88  WS-REJECTED                 VALUE "Y".
011200*
011300 01  WS-QUERY-UC             PIC X(40)   VALUE SPACES.
011400 01  WS-QUERY-LEN-CALC.
011500     03  WS-QUERY-LEN        PIC 9(02)   COMP VALUE ZERO.
011600 01  WS-QUERY-LEN-X REDEFINES WS-QUERY-LEN-CALC
011700                             PIC X(02).
011800*
011900 01  WS-TOTAL-TIME-CALC.
012000     03  WS-TOTAL-TIME       PIC 9(04)   COMP VALUE ZERO.
012100 01  WS-TOTAL-TIME-X REDEFINES WS-TOTAL-TIME-CALC
012200                             PIC X(04).
012300*
012400 01  WS-RECID-CALC.
012500     03  WS-RECID-ED         PIC 9(06)   VALUE ZERO.
012600 01  WS-RECID-X REDEFINES WS-RECID-CALC
012700                             PIC X(06).
012800*
012900 01  WS-TITLE-WORK.
013000     03  WS-TITLE-UC         PIC X(40)   VALUE SPACES.
013100*
013200 01  WS-SCAN-DATA.
013300     03  WS-SCAN-POS         PIC 9(02)   COMP VALUE ZERO.
013400     03  WS-MATCH-SW         PIC X       VALUE "N".
013500         88  WS-TEXT-MATCHED              VALUE "Y".
013600*
013700 01  WS-RECING-TABLE.
013800     03  RNG-ENTRY OCCURS 1 TO 60 TIMES
013900                             DEPENDING ON WS-RNG-COUNT
014000                             INDEXED BY RNG-X.
014100         05  RNG-ING-CODE        PIC X(20).
014200 01  WS-RNG-COUNT             PIC 9(02) COMP VALUE ZERO.
014300*
014400 01  WS-CRIT-DATA.
014500     03  WS-INC-FOUND-SW     PIC X       VALUE "N".
014600         88  WS-INC-FOUND                 VALUE "Y".
014700     03  WS-EXC-FOUND-SW     PIC X       VALUE "N".
014800         88  WS-EXC-FOUND                 VALUE "Y".
014900*
015000 01  WS-GRAND-TOTALS.
015100     03  WS-TOT-SCANNED      PIC 9(06)   COMP VALUE ZERO.
015200     03  WS-TOT-SELECTED     PIC 9(06)   COMP VALUE ZERO.
015300*
015400 PROCEDURE DIVISION.
015500*====================
015600*
015700 AA000-MAIN.
015800*************
015900     PERFORM   AA005-OPEN-FILES.
016000     PERFORM   AA010-GET-CRITERIA.
016100     PERFORM   AA030-READ-RECIPE.
016200     PERFORM   AA032-READ-RECING.
016300     PERFORM   AA040-PROCESS-RECIPE
016400               UNTIL RECIPE-EOF.
016500     PERFORM   AA090-CLOSE-FILES.
016600     GOBACK.
016700*
016800 AA000-EXIT.
016900     EXIT.
017000*
017100 AA005-OPEN-FILES.
017200     OPEN      INPUT  CRITP-FILE
017300                       RECIPE-FILE
017400                       RECING-FILE.
017500     OPEN      OUTPUT SELOUT-FILE.
017600*
017700 AA005-EXIT.
017800     EXIT.
017900*
018000 AA010-GET-CRITERIA.
018100     READ      CRITP-FILE
018200               AT END
018300               GO TO AA010-EXIT.
018400     MOVE      CRT-TEXT-QUERY TO WS-QUERY-UC.
018500     INSPECT   WS-QUERY-UC CONVERTING
018600               "abcdefghijklmnopqrstuvwxyz"
018700               TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
018800     PERFORM   AA012-LENGTH-QUERY.
018900*
019000 AA010-EXIT.
019100     EXIT.
019200*
019300 AA012-LENGTH-QUERY.
019400*
019500* FINDS THE LENGTH OF THE TRIMMED, UPPER-CASED QUERY STRING BY
019600* SCANNING BACK FROM THE END OF THE FIELD FOR THE FIRST NON-
019700* SPACE CHARACTER.  A BLANK QUERY LEAVES THE LENGTH AT ZERO,
019800* WHICH AA044 TREATS AS "NOT SUPPLIED".
019900*
020000     MOVE      40 TO WS-QUERY-LEN.
020100*
020200 AA012-SCAN-BACK.
020300     IF        WS-QUERY-LEN = ZERO
020400               GO TO AA012-EXIT.
020500     IF        WS-QUERY-UC (WS-QUERY-LEN:1) NOT = SPACE
020600               GO TO AA012-EXIT.
020700     SUBTRACT  1 FROM WS-QUERY-LEN.
020800     GO TO     AA012-SCAN-BACK.
020900*
021000 AA012-EXIT.
021100     EXIT.
021200*
021300 AA030-READ-RECIPE.
021400     READ      RECIPE-FILE
021500               AT END
021600               MOVE "Y" TO WS-RECIPE-EOF-SW
021700               GO TO AA030-EXIT.
021800     ADD       1 TO WS-TOT-SCANNED.
021900*
022000 AA030-EXIT.
022100     EXIT.
022200*
022300 AA032-READ-RECING.
022400     READ      RECING-FILE
022500               AT END
022600               MOVE "Y" TO WS-RECING-EOF-SW.
022700*
022800 AA032-EXIT.
022900     EXIT.
023000*
023100 AA040-PROCESS-RECIPE.
023200*
023300* GATHERS THIS RECIPE'S INGREDIENT CODES INTO A SMALL TABLE,
023400* THEN TESTS EVERY SUPPLIED CRITERION IN TURN.  THE FIRST
023500* CRITERION THAT FAILS REJECTS THE RECIPE - THE REMAINDER ARE
023600* NOT TESTED.
023700*
023800     MOVE      ZERO TO WS-RNG-COUNT.
023900     MOVE      "N" TO WS-REJECT-SW.
024000     PERFORM   AA034-GATHER-LOOP
024100               UNTIL RECING-EOF
024200               OR    RIN-RECIPE-ID NOT = REC-ID.
024300     PERFORM   AA042-CHECK-FACETS.
024400     IF        NOT WS-REJECTED
024500               PERFORM AA044-CHECK-TEXT.
024600     IF        NOT WS-REJECTED
024700               PERFORM AA050-CHECK-INCLUDE.
024800     IF        NOT WS-REJECTED
024900               PERFORM AA052-CHECK-EXCLUDE.
025000     IF        NOT WS-REJECTED
025100               PERFORM AA060-WRITE-SELECTED.
025200     PERFORM   AA030-READ-RECIPE.
025300*
025400 AA040-EXIT.
025500     EXIT.
025600*
025700 AA034-GATHER-LOOP.
025800     IF        WS-RNG-COUNT < 60
025900               ADD  1 TO WS-RNG-COUNT
026000               MOVE RIN-ING-CODE TO RNG-ING-CODE (WS-RNG-COUNT).
026100     PERFORM   AA032-READ-RECING.
026200*
026300 AA034-EXIT.
026400     EXIT.
026500*
026600 AA042-CHECK-FACETS.
026700*
026800* EXACT-MATCH, NUMERIC-RANGE AND TOTAL-TIME CRITERIA.  A BLANK
026900* OR ZERO CRITERION FIELD MEANS THE TEST IS NOT APPLIED.
027000*
027100     IF        CRT-CATEGORY NOT = SPACES
027200               AND REC-CATEGORY NOT = CRT-CATEGORY
027300               MOVE "Y" TO WS-REJECT-SW
027400               GO TO AA042-EXIT.
027500     IF        CRT-CUISINE NOT = SPACES
027600               AND REC-CUISINE NOT = CRT-CUISINE
027700               MOVE "Y" TO WS-REJECT-SW
027800               GO TO AA042-EXIT.
027900     IF        CRT-DIFFICULTY NOT = SPACES
028000               AND REC-DIFFICULTY NOT = CRT-DIFFICULTY
028100               MOVE "Y" TO WS-REJECT-SW
028200               GO TO AA042-EXIT.
028300     IF        CRT-COST-RATING NOT = SPACES
028400               AND REC-COST-RATING NOT = CRT-COST-RATING
028500               MOVE "Y" TO WS-REJECT-SW
028600               GO TO AA042-EXIT.
028700     IF        CRT-MIN-SERVINGS NOT = ZERO
028800               AND REC-SERVINGS < CRT-MIN-SERVINGS
028900               MOVE "Y" TO WS-REJECT-SW
029000               GO TO AA042-EXIT.
029100     IF        CRT-MAX-SERVINGS NOT = ZERO
029200               AND REC-SERVINGS > CRT-MAX-SERVINGS
029300               MOVE "Y" TO WS-REJECT-SW
029400               GO TO AA042-EXIT.
029500     IF        CRT-MAX-PREP-TIME NOT = ZERO
029600               AND REC-PREP-TIME > CRT-MAX-PREP-TIME
029700               MOVE "Y" TO WS-REJECT-SW
029800               GO TO AA042-EXIT.
029900     IF        CRT-MAX-COOK-TIME NOT = ZERO
030000               AND REC-COOK-TIME > CRT-MAX-COOK-TIME
030100               MOVE "Y" TO WS-REJECT-SW
030200               GO TO AA042-EXIT.
030300     IF        CRT-MAX-TOTAL-TIME = ZERO
030400               GO TO AA042-EXIT.
030500     ADD       REC-PREP-TIME REC-COOK-TIME REC-BAKING-TIME
030600               GIVING WS-TOTAL-TIME.
030700     IF        WS-TOTAL-TIME > CRT-MAX-TOTAL-TIME
030800               MOVE "Y" TO WS-REJECT-SW.
030900*
031000 AA042-EXIT.
031100     EXIT.
031200*
031300 AA044-CHECK-TEXT.
031400*
031500* CASE-INSENSITIVE SUBSTRING MATCH OF THE QUERY AGAINST THE
031600* RECIPE TITLE.  A BLANK QUERY (LENGTH ZERO) IS NOT APPLIED.
031700*
031800     IF        WS-QUERY-LEN = ZERO
031900               GO TO AA044-EXIT.
032000     MOVE      REC-TITLE TO WS-TITLE-UC.
032100     INSPECT   WS-TITLE-UC CONVERTING
032200               "abcdefghijklmnopqrstuvwxyz"
032300               TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
032400     MOVE      "N" TO WS-MATCH-SW.
032500     MOVE      1 TO WS-SCAN-POS.
032600     PERFORM   AA046-SCAN-ONE-POS
032700               UNTIL WS-TEXT-MATCHED
032800               OR    WS-SCAN-POS > 41 - WS-QUERY-LEN.
032900     IF        NOT WS-TEXT-MATCHED
033000               MOVE "Y" TO WS-REJECT-SW.
033100*
033200 AA044-EXIT.
033300     EXIT.
033400*
033500 AA046-SCAN-ONE-POS.
033600     IF        WS-TITLE-UC (WS-SCAN-POS:WS-QUERY-LEN) =
033700               WS-QUERY-UC (1:WS-QUERY-LEN)
033800               MOVE "Y" TO WS-MATCH-SW
033900               GO TO AA046-EXIT.
034000     ADD       1 TO WS-SCAN-POS.
034100*
034200 AA046-EXIT.
034300     EXIT.
034400*
034500 AA050-CHECK-INCLUDE.
034600*
034700* THE RECIPE MUST CONTAIN AT LEAST ONE OF THE SUPPLIED INCLUDE
034800* CODES.  NO INCLUDE CODES SUPPLIED MEANS THE TEST PASSES.
034900*
035000     MOVE      "N" TO WS-INC-FOUND-SW.
035100     SET       CRT-IX TO 1.
035200     PERFORM   AA054-TEST-ONE-INCLUDE
035300               UNTIL WS-INC-FOUND
035400               OR    CRT-IX > 5.
035500     IF        CRT-INCLUDE-CODE (1) = SPACES
035600               AND CRT-INCLUDE-CODE (2) = SPACES
035700               AND CRT-INCLUDE-CODE (3) = SPACES
035800               AND CRT-INCLUDE-CODE (4) = SPACES
035900               AND CRT-INCLUDE-CODE (5) = SPACES
036000               GO TO AA050-EXIT.
036100     IF        NOT WS-INC-FOUND
036200               MOVE "Y" TO WS-REJECT-SW.
036300*
036400 AA050-EXIT.
036500     EXIT.
036600*
036700 AA054-TEST-ONE-INCLUDE.
036800     IF        CRT-INCLUDE-CODE (CRT-IX) NOT = SPACES
036900               SET RNG-X TO 1
037000               SEARCH RNG-ENTRY
037100                       AT END
037200                            NEXT SENTENCE
037300                       WHEN RNG-ING-CODE (RNG-X) =
037400                            CRT-INCLUDE-CODE (CRT-IX)
037500                            MOVE "Y" TO WS-INC-FOUND-SW.
037600     SET       CRT-IX UP BY 1.
037700*
037800 AA054-EXIT.
037900     EXIT.
038000*
038100 AA052-CHECK-EXCLUDE.
038200*
038300* THE RECIPE MUST CONTAIN NONE OF THE SUPPLIED EXCLUDE CODES.
038400*
038500     MOVE      "N" TO WS-EXC-FOUND-SW.
038600     SET       CRT-EX TO 1.
038700     PERFORM   AA056-TEST-ONE-EXCLUDE
038800               UNTIL WS-EXC-FOUND
038900               OR    CRT-EX > 5.
039000     IF        WS-EXC-FOUND
039100               MOVE "Y" TO WS-REJECT-SW.
039200*
039300 AA052-EXIT.
039400     EXIT.
039500*
039600 AA056-TEST-ONE-EXCLUDE.
039700     IF        CRT-EXCLUDE-CODE (CRT-EX) NOT = SPACES
039800               SET RNG-X TO 1
039900               SEARCH RNG-ENTRY
040000                       AT END
040100                            NEXT SENTENCE
040200                       WHEN RNG-ING-CODE (RNG-X) =
040300                            CRT-EXCLUDE-CODE (CRT-EX)
040400                            MOVE "Y" TO WS-EXC-FOUND-SW.
040500     SET       CRT-EX UP BY 1.
040600*
040700 AA056-EXIT.
040800     EXIT.
040900*
041000 AA060-WRITE-SELECTED.
041100     MOVE      REC-ID    TO SEL-RECIPE-ID.
041200     MOVE      REC-TITLE TO SEL-TITLE.
041300     WRITE     RP-SELOUT-RECORD.
041400     ADD       1 TO WS-TOT-SELECTED.
041500*
041600* 22/01/2026 RPJ - TRACE LINE FOR SEARCH-FILTER REGRESSION
041700*                  TESTING, TURNED ON WITH UPSI SWITCH 0 ON THE
041800*                  RUN-CARD.  DOES NOT AFFECT SELOUT.
041900     IF        RP-TEST-SWITCH
042000               MOVE REC-ID TO WS-RECID-ED
042100               DISPLAY "RP500 TRACE SELECTED " WS-RECID-X
042200                       " QLEN=" WS-QUERY-LEN-X
042300                       " TTIME=" WS-TOTAL-TIME-X.
042400*
042500 AA060-EXIT.
042600     EXIT.
042700*
042800 AA090-CLOSE-FILES.
042900     CLOSE     CRITP-FILE
043000               RECIPE-FILE
043100               RECING-FILE
043200               SELOUT-FILE.
043300*
043400 AA090-EXIT.
043500     EXIT.
