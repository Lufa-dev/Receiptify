000100*  COPYBOOK OF MOVE STATEMENTS - LOADS THE SEASON, PORTION AND
000200*  UNIT TABLES FROM WSSEASON.COB. COPIED INTO A PARAGRAPH OF
000300*  EACH PROGRAM THAT NEEDS THEM - SEE AA005 IN RP100/200/400/500.
000400*
000500* 04/12/25 RPJ - CREATED.
000600*
000700     SET  WST-SX TO 1.
000800     MOVE "YR" TO WST-SEASON-CODE (WST-SX).
000900     MOVE "111111111111" TO WST-SEASON-MONTHS (WST-SX).
001000     SET  WST-SX TO 2.
001100     MOVE "SP" TO WST-SEASON-CODE (WST-SX).
001200     MOVE "001110000000" TO WST-SEASON-MONTHS (WST-SX).
001300     SET  WST-SX TO 3.
001400     MOVE "SU" TO WST-SEASON-CODE (WST-SX).
001500     MOVE "000001110000" TO WST-SEASON-MONTHS (WST-SX).
001600     SET  WST-SX TO 4.
001700     MOVE "AU" TO WST-SEASON-CODE (WST-SX).
001800     MOVE "000000001110" TO WST-SEASON-MONTHS (WST-SX).
001900     SET  WST-SX TO 5.
002000     MOVE "WI" TO WST-SEASON-CODE (WST-SX).
002100     MOVE "110000000001" TO WST-SEASON-MONTHS (WST-SX).
002200     SET  WST-SX TO 6.
002300     MOVE "SS" TO WST-SEASON-CODE (WST-SX).
002400     MOVE "001111110000" TO WST-SEASON-MONTHS (WST-SX).
002500     SET  WST-SX TO 7.
002600     MOVE "SA" TO WST-SEASON-CODE (WST-SX).
002700     MOVE "000001111110" TO WST-SEASON-MONTHS (WST-SX).
002800     SET  WST-SX TO 8.
002900     MOVE "AW" TO WST-SEASON-CODE (WST-SX).
003000     MOVE "110000001111" TO WST-SEASON-MONTHS (WST-SX).
003100     SET  WST-SX TO 9.
003200     MOVE "WS" TO WST-SEASON-CODE (WST-SX).
003300     MOVE "111110000001" TO WST-SEASON-MONTHS (WST-SX).
003400     SET  WST-SX TO 10.
003500     MOVE "PA" TO WST-SEASON-CODE (WST-SX).
003600     MOVE "001110001110" TO WST-SEASON-MONTHS (WST-SX).
003700     SET  WST-SX TO 11.
003800     MOVE "UN" TO WST-SEASON-CODE (WST-SX).
003900     MOVE "000000000000" TO WST-SEASON-MONTHS (WST-SX).
004000*
004100     SET  WST-PX TO 1.
004200     MOVE "01" TO WST-PORTION-CAT (WST-PX).
004300     MOVE 100  TO WST-PORTION-GRAMS (WST-PX).
004400     SET  WST-PX TO 2.
004500     MOVE "02" TO WST-PORTION-CAT (WST-PX).
004600     MOVE 100  TO WST-PORTION-GRAMS (WST-PX).
004700     SET  WST-PX TO 3.
004800     MOVE "03" TO WST-PORTION-CAT (WST-PX).
004900     MOVE 85   TO WST-PORTION-GRAMS (WST-PX).
005000     SET  WST-PX TO 4.
005100     MOVE "04" TO WST-PORTION-CAT (WST-PX).
005200     MOVE 30   TO WST-PORTION-GRAMS (WST-PX).
005300     SET  WST-PX TO 5.
005400     MOVE "05" TO WST-PORTION-CAT (WST-PX).
005500     MOVE 50   TO WST-PORTION-GRAMS (WST-PX).
005600     SET  WST-PX TO 6.
005700     MOVE "06" TO WST-PORTION-CAT (WST-PX).
005800     MOVE 5    TO WST-PORTION-GRAMS (WST-PX).
005900     SET  WST-PX TO 7.
006000     MOVE "07" TO WST-PORTION-CAT (WST-PX).
006100     MOVE 15   TO WST-PORTION-GRAMS (WST-PX).
006200     SET  WST-PX TO 8.
006300     MOVE "08" TO WST-PORTION-CAT (WST-PX).
006400     MOVE 30   TO WST-PORTION-GRAMS (WST-PX).
006500     SET  WST-PX TO 9.
006600     MOVE "09" TO WST-PORTION-CAT (WST-PX).
006700     MOVE 10   TO WST-PORTION-GRAMS (WST-PX).
006800     SET  WST-PX TO 10.
006900     MOVE "10" TO WST-PORTION-CAT (WST-PX).
007000     MOVE 100  TO WST-PORTION-GRAMS (WST-PX).
007100     SET  WST-PX TO 11.
007200     MOVE "11" TO WST-PORTION-CAT (WST-PX).
007300     MOVE 100  TO WST-PORTION-GRAMS (WST-PX).
007400     SET  WST-PX TO 12.
007500     MOVE "12" TO WST-PORTION-CAT (WST-PX).
007600     MOVE 100  TO WST-PORTION-GRAMS (WST-PX).
007700     SET  WST-PX TO 13.
007800     MOVE "13" TO WST-PORTION-CAT (WST-PX).
007900     MOVE 15   TO WST-PORTION-GRAMS (WST-PX).
008000     SET  WST-PX TO 14.
008100     MOVE "14" TO WST-PORTION-CAT (WST-PX).
008200     MOVE 10   TO WST-PORTION-GRAMS (WST-PX).
008300*
008400     SET  WST-UX TO 1.
008500     MOVE "G"        TO WST-UNIT-CODE (WST-UX).
008600     MOVE 1.000      TO WST-UNIT-FACTOR (WST-UX).
008700     SET  WST-UX TO 2.
008800     MOVE "KG"       TO WST-UNIT-CODE (WST-UX).
008900     MOVE 1000.000   TO WST-UNIT-FACTOR (WST-UX).
009000     SET  WST-UX TO 3.
009100     MOVE "MG"       TO WST-UNIT-CODE (WST-UX).
009200     MOVE 0.001      TO WST-UNIT-FACTOR (WST-UX).
009300     SET  WST-UX TO 4.
009400     MOVE "OZ"       TO WST-UNIT-CODE (WST-UX).
009500     MOVE 28.350     TO WST-UNIT-FACTOR (WST-UX).
009600     SET  WST-UX TO 5.
009700     MOVE "LB"       TO WST-UNIT-CODE (WST-UX).
009800     MOVE 453.592    TO WST-UNIT-FACTOR (WST-UX).
009900     SET  WST-UX TO 6.
010000     MOVE "TSP"      TO WST-UNIT-CODE (WST-UX).
010100     MOVE 5.000      TO WST-UNIT-FACTOR (WST-UX).
010200     SET  WST-UX TO 7.
010300     MOVE "TBSP"     TO WST-UNIT-CODE (WST-UX).
010400     MOVE 15.000     TO WST-UNIT-FACTOR (WST-UX).
010500     SET  WST-UX TO 8.
010600     MOVE "CUP"      TO WST-UNIT-CODE (WST-UX).
010700     MOVE 240.000    TO WST-UNIT-FACTOR (WST-UX).
010800     SET  WST-UX TO 9.
010900     MOVE "ML"       TO WST-UNIT-CODE (WST-UX).
011000     MOVE 1.000      TO WST-UNIT-FACTOR (WST-UX).
011100     SET  WST-UX TO 10.
011200     MOVE "CL"       TO WST-UNIT-CODE (WST-UX).
011300     MOVE 10.000     TO WST-UNIT-FACTOR (WST-UX).
011400     SET  WST-UX TO 11.
011500     MOVE "DL"       TO WST-UNIT-CODE (WST-UX).
011600     MOVE 100.000    TO WST-UNIT-FACTOR (WST-UX).
011700     SET  WST-UX TO 12.
011800     MOVE "L"        TO WST-UNIT-CODE (WST-UX).
011900     MOVE 1000.000   TO WST-UNIT-FACTOR (WST-UX).
012000     SET  WST-UX TO 13.
012100     MOVE "PT"       TO WST-UNIT-CODE (WST-UX).
012200     MOVE 473.176    TO WST-UNIT-FACTOR (WST-UX).
012300     SET  WST-UX TO 14.
012400     MOVE "QT"       TO WST-UNIT-CODE (WST-UX).
012500     MOVE 946.353    TO WST-UNIT-FACTOR (WST-UX).
012600     SET  WST-UX TO 15.
012700     MOVE "GAL"      TO WST-UNIT-CODE (WST-UX).
012800     MOVE 3785.410   TO WST-UNIT-FACTOR (WST-UX).
012900     SET  WST-UX TO 16.
013000     MOVE "SLICE"    TO WST-UNIT-CODE (WST-UX).
013100     MOVE 30.000     TO WST-UNIT-FACTOR (WST-UX).
013200     SET  WST-UX TO 17.
013300     MOVE "PIECE"    TO WST-UNIT-CODE (WST-UX).
013400     MOVE 30.000     TO WST-UNIT-FACTOR (WST-UX).
013500     SET  WST-UX TO 18.
013600     MOVE "PC"       TO WST-UNIT-CODE (WST-UX).
013700     MOVE 30.000     TO WST-UNIT-FACTOR (WST-UX).
013800     SET  WST-UX TO 19.
013900     MOVE "PINCH"    TO WST-UNIT-CODE (WST-UX).
014000     MOVE 0.500      TO WST-UNIT-FACTOR (WST-UX).
014100     SET  WST-UX TO 20.
014200     MOVE "DASH"     TO WST-UNIT-CODE (WST-UX).
014300     MOVE 0.500      TO WST-UNIT-FACTOR (WST-UX).
014400     SET  WST-UX TO 21.
014500     MOVE "CLOVE"    TO WST-UNIT-CODE (WST-UX).
014600     MOVE 5.000      TO WST-UNIT-FACTOR (WST-UX).
014700     SET  WST-UX TO 22.
014800     MOVE "HANDFUL"  TO WST-UNIT-CODE (WST-UX).
014900     MOVE 30.000     TO WST-UNIT-FACTOR (WST-UX).
015000     SET  WST-UX TO 23.
015100     MOVE "TO TASTE" TO WST-UNIT-CODE (WST-UX).
015200     MOVE 0.500      TO WST-UNIT-FACTOR (WST-UX).
015300     SET  WST-UX TO 24.
015400     MOVE "AS NEEDED" TO WST-UNIT-CODE (WST-UX).
015500     MOVE 0.500      TO WST-UNIT-FACTOR (WST-UX).
