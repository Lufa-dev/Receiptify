000100*****************************************************
000200*                                                   *
000300*   RECORD DEFINITION FOR RUN PARAMETER FILE          *
000400*     WRITTEN BY RP000, READ BY RP100 AND RP400         *
000500*                                                   *
000600*****************************************************
000700*  FILE SIZE 20 BYTES. ONE RECORD ONLY.
000800*
000900* 03/12/25 RPJ - CREATED.
001000*
001100 01  RP-RUNPRM-RECORD.
001200     03  RP-RUN-MONTH        PIC 9(02).
001300     03  RP-TOP-N            PIC 9(02).
001400     03  FILLER              PIC X(16).
