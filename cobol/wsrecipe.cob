000100*****************************************************
000200*                                                   *
000300*   RECORD DEFINITION FOR RECIPE MASTER FILE         *
000400*            USES REC-ID AS KEY                      *
000500*                                                   *
000600*****************************************************
000700*  FILE SIZE 120 BYTES.
000800*
000900* 04/12/25 RPJ - CREATED.
001000* 09/01/26 RPJ - REC-FEATURED FLAG ADDED PER ANALYST REQUEST.
001100*
001200 01  RP-RECIPE-RECORD.
001300     03  REC-ID              PIC 9(06).
001400     03  REC-TITLE           PIC X(40).
001500     03  REC-OWNER-ID        PIC 9(06).
001600     03  REC-CATEGORY        PIC X(15).
001700     03  REC-CUISINE         PIC X(15).
001800     03  REC-DIFFICULTY      PIC X(10).
001900     03  REC-COST-RATING     PIC X(10).
002000     03  REC-SERVINGS        PIC 9(02).
002100     03  REC-PREP-TIME       PIC 9(03).
002200     03  REC-COOK-TIME       PIC 9(03).
002300     03  REC-BAKING-TIME     PIC 9(03).
002400     03  REC-FEATURED        PIC X(01).
002500     03  FILLER              PIC X(06).
