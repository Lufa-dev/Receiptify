000100*****************************************************
000200*                                                   *
000300*   WORKING STORAGE - INTERACTION VIEW TOTALS TABLE     *
000400*     LOADED FROM INTERACT, FIND-OR-ADD BY RECIPE ID    *
000500*     USED BY RP300 ONLY                               *
000600*                                                   *
000700*****************************************************
000800*  INTERACT IS SORTED BY INT-USER-ID/INT-RECIPE-ID, NOT
000900*  BY RECIPE, SO THE TABLE IS BUILT IN FILE-ENCOUNTER
001000*  ORDER AND SEARCHED WITH A PLAIN LINEAR SEARCH, NOT
001100*  SEARCH ALL.  INTT-WRITTEN-SW TRACKS WHETHER A RATSUM
001200*  RECORD HAS ALREADY BEEN WRITTEN FOR THE ENTRY BY THE
001300*  RATING/COMMENT MERGE, SO RECIPES THAT ONLY APPEAR ON
001400*  INTERACT STILL GET ONE SUMMARY RECORD AT RUN END.
001500*
001600* 15/01/26 RPJ - CREATED FOR THE ENGAGEMENT AGGREGATOR.
001700*
001800 01  WS-INTACT-TABLE.
001900     03  INTT-ENTRY OCCURS 1 TO 5000 TIMES
002000                             DEPENDING ON WS-INTT-COUNT
002100                             INDEXED BY INTT-X.
002200         05  INTT-RECIPE-ID      PIC 9(06).
002300         05  INTT-VIEW-TOTAL     PIC 9(07)   COMP.
002400         05  INTT-WRITTEN-SW     PIC X(01)   VALUE "N".
002500             88  INTT-WRITTEN                VALUE "Y".
002600 01  WS-INTT-COUNT           PIC 9(04) COMP VALUE ZERO.
