000100*****************************************************************
000200*                                                               *
000300*             RECIPE PLATFORM BATCH - NUTRITION ENGINE           *
000400*         PARSES INGREDIENT AMOUNTS, CONVERTS TO GRAMS AND        *
000500*            DERIVES PER-SERVING NUTRIENT FIGURES                 *
000600*                                                               *
000700*****************************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*================================
001100*
001200 PROGRAM-ID.             RP200.
001300*
001400 AUTHOR.                 R P JARRETT.
001500*
001600 INSTALLATION.           APPLEWOOD COMPUTERS - RECIPE PLATFORM
001700                          DIVISION.
001800*
001900 DATE-WRITTEN.           09/11/1987.
002000*
002100 DATE-COMPILED.
002200*
002300 SECURITY.               COPYRIGHT (C) 1987-2026, APPLEWOOD
002400                          COMPUTERS.  FOR LICENSED CUSTOMER USE
002500                          ONLY.  SEE THE FILE COPYING.
002600*
002700* REMARKS.               NUTRITION ENGINE FOR THE RECIPE
002800*                        PLATFORM RULE ENGINE BATCH SUITE.
002900*                        PARSES THE FREE TEXT AMOUNT ON EACH
003000*                        INGREDIENT LINE, CONVERTS TO GRAMS,
003100*                        SCALES THE PER-100G NUTRIENTS AND
003200*                        TOTALS THEM PER RECIPE PER SERVING.
003300*
003400*    VERSION.            SEE PROG-NAME IN WS.
003500*
003600*    CALLED MODULES.     NONE.
003700*
003800*    FILES USED.
003900*                        INGTYPE. INGREDIENT TYPE MASTER (IN).
004000*                        RECIPE.  RECIPE MASTER (IN).
004100*                        RECING.  RECIPE INGREDIENT LINES (IN).
004200*                        NUTROUT. NUTRITION RESULTS (OUT).
004300*                        RPTFILE. BATCH REPORT (EXTEND) - SEC 2.
004400*
004500*    ERROR MESSAGES USED.
004600*                        NONE.
004700*
004800* CHANGES:
004900* 09/11/1987 RPJ -     CREATED FOR RELEASE 1.
005000* 22/04/1988 RPJ - .02 ADDED MIXED NUMBER PARSING (W N/D).
005100* 15/02/1990 RPJ - .03 ADDED CATEGORY DEFAULT PORTION FALLBACK.
005200* 30/07/1992 RPJ -     UNIT TABLE EXTENDED, SEE WSSEASON.COB.
005300* 17/11/1995 RPJ -     COMMENT CLEAN UP, NO LOGIC CHANGE.
005400* 19/08/1998 RPJ - Y2K REVIEWED - NO 2-DIGIT YEAR FIELDS PRESENT
005500*                  IN THIS PROGRAM, NOTHING TO CHANGE.
005600* 11/01/1999 RPJ -     CONFIRMED Y2K SIGN-OFF WITH QA.
005700* 14/03/2003 RPJ -     MIGRATED SOURCE TO GNUCOBOL, NO LOGIC
005800*                      CHANGE, COLUMN LAYOUT PRESERVED.
005900* 21/05/2009 RPJ - .04 MACRO % DISTRIBUTION NOW FORCED TO SUM
006000*                      TO 100, FRACTIONAL-PART TIE RULE ADDED.
006100* 16/04/2024 RPJ -     COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
006200*                      PREVIOUS NOTICES.
006300* 11/12/2025 RPJ - 3.0 RE-WRITTEN TO OPEN THE BATCH REPORT FILE
006400*                      AND PRINT SECTION 2 VIA REPORT WRITER.
006500*
006600*****************************************************************
006700*
006800 ENVIRONMENT             DIVISION.
006900*================================
007000*
007100 CONFIGURATION           SECTION.
007200 SPECIAL-NAMES.
007300     C01 IS TOP-OF-FORM
007400     CLASS RP-NUMERIC-CLASS IS "0" THRU "9"
007500     SWITCH UPSI-0 IS RP-TEST-SWITCH.
007600*
007700 INPUT-OUTPUT            SECTION.
007800 FILE-CONTROL.
007900     SELECT INGTYPE-FILE  ASSIGN TO "INGTYPE"
008000            ORGANIZATION  LINE SEQUENTIAL
008100            STATUS        INGTYPE-STATUS.
008200     SELECT RECIPE-FILE   ASSIGN TO "RECIPE"
008300            ORGANIZATION  LINE SEQUENTIAL
008400            STATUS        RECIPE-STATUS.
008500     SELECT RECING-FILE   ASSIGN TO "RECING"
008600            ORGANIZATION  LINE SEQUENTIAL
008700            STATUS        RECING-STATUS.
008800     SELECT NUTROUT-FILE  ASSIGN TO "NUTROUT"
008900            ORGANIZATION  LINE SEQUENTIAL
009000            STATUS        NUTROUT-STATUS.
009100     SELECT RPTFILE       ASSIGN TO "RPTFILE"
009200            ORGANIZATION  LINE SEQUENTIAL
009300            STATUS        RPTFILE-STATUS.
009400*
009500 DATA                    DIVISION.
009600*================================
009700*
009800 FILE                    SECTION.
009900*
010000 FD  INGTYPE-FILE.
010100 COPY "wsingtyp.cob".
010200*
010300 FD  RECIPE-FILE.
010400 COPY "wsrecipe.cob".
010500*
010600 FD  RECING-FILE.
010700 COPY "wsrecing.cob".
010800*
010900 FD  NUTROUT-FILE.
011000 COPY "wsnutout.cob".
011100*
011200 FD  RPTFILE
011300     REPORT IS RP-NUTRI-REPORT.
011400*
011500 WORKING-STORAGE SECTION.
011600*-----------------------
011700 77  PROG-NAME               PIC X(14) VALUE "RP200 (3.0.00)".
011800*
011900 01  WS-DATA.
012000     03  INGTYPE-STATUS      PIC XX.
012100     03  RECIPE-STATUS       PIC XX.
012200     03  RECING-STATUS       PIC XX.
012300     03  NUTROUT-STATUS      PIC XX.
012400     03  RPTFILE-STATUS      PIC XX.
012500     03  WS-RECIPE-EOF-SW    PIC X       VALUE "N".
012600         88  RECIPE-EOF                  VALUE "Y".
012700     03  WS-RECING-EOF-SW    PIC X       VALUE "N".
012800         88  RECING-EOF                  VALUE "Y".
012900*
013000 COPY "wsittab.cob".
013100 COPY "wsseason.cob".
013200*
013300 01  WS-CUR-RECIPE-ID        PIC 9(06)   COMP.
013400 01  WS-SERVINGS-CALC.
013500     03  WS-SERVINGS         PIC 9(02).
013600 01  WS-SERVINGS-X REDEFINES WS-SERVINGS-CALC
013700                             PIC X(02).
013800*
013900 01  WS-PDV-CALC.
014000     03  WS-PDV-PCT          PIC 999.
014100 01  WS-PDV-X REDEFINES WS-PDV-CALC
014200                             PIC X(03).
014300*
014400* AMOUNT-TEXT PARSING WORK AREA.
014500*
014600 01  WS-AMT-PARSE.
014700     03  WS-AMT-TEXT         PIC X(10).
014800     03  WS-TOK1             PIC X(10).
014900     03  WS-TOK2             PIC X(10).
015000     03  WS-NUM-X            PIC X(05).
015100     03  WS-DEN-X            PIC X(05).
015200     03  WS-WHOLE-X          PIC X(05).
015300     03  WS-FRAC-X           PIC X(05).
015400     03  WS-CLEAN-X          PIC X(10).
015500     03  WS-SCAN-IX          PIC 9(02)   COMP.
015600     03  WS-CLEAN-IX         PIC 9(02)   COMP.
015700     03  WS-ONE-CHAR         PIC X(01).
015800*
015900* LENGTH COUNTERS SET BY THE "COUNT IN" CLAUSE ON EACH UNSTRING
016000* ABOVE.  TESTING IS-NUMERIC ON A WHOLE SPACE-PADDED WORK FIELD
016100* FAILS WHENEVER THE DIGITS ARE SHORTER THAN THE FIELD (TRAILING
016200* SPACES ARE NOT DIGITS) SO THE PARSING PARAGRAPHS REFERENCE
016300* MODIFY DOWN TO THE ACTUAL LENGTH BEFORE THE CLASS TEST.
016400*
016500 01  WS-AMT-LENGTHS.
016600     03  WS-TOK1-LEN         PIC 9(02)   COMP.
016700     03  WS-TOK2-LEN         PIC 9(02)   COMP.
016800     03  WS-NUM-LEN          PIC 9(02)   COMP.
016900     03  WS-DEN-LEN          PIC 9(02)   COMP.
017000     03  WS-WHOLE-LEN        PIC 9(02)   COMP.
017100     03  WS-FRAC-LEN         PIC 9(02)   COMP.
017200*
017300 01  WS-AMT-NUMERICS.
017400     03  WS-NUM-VAL          PIC 9(05).
017500     03  WS-DEN-VAL          PIC 9(05).
017600     03  WS-WHOLE-VAL        PIC 9(05).
017700     03  WS-FRAC-VAL         PIC 9(05).
017800     03  WS-DIVISOR          PIC 9(07)   VALUE 1.
017900     03  WS-DIVISOR-X REDEFINES WS-DIVISOR
018000                             PIC X(07).
018100*
018200 01  WS-CONVERT-AREA.
018300     03  WS-QTY              PIC S9(07)V9(04) COMP-3.
018400     03  WS-UNIT-UP          PIC X(10).
018500     03  WS-GRAMS            PIC S9(07)V9(04) COMP-3.
018600*
018700* PER-RECIPE NUTRIENT ACCUMULATORS.
018800*
018900 01  WS-RECIPE-TOTALS.
019000     03  WS-TOT-CAL          PIC S9(07)V9(04) COMP-3.
019100     03  WS-TOT-PROT         PIC S9(07)V9(04) COMP-3.
019200     03  WS-TOT-FAT          PIC S9(07)V9(04) COMP-3.
019300     03  WS-TOT-CARB         PIC S9(07)V9(04) COMP-3.
019400     03  WS-TOT-FIBER        PIC S9(07)V9(04) COMP-3.
019500     03  WS-TOT-SUGAR        PIC S9(07)V9(04) COMP-3.
019600     03  WS-TOT-SODIUM       PIC S9(07)V9(04) COMP-3.
019700*
019800 01  WS-PER-SERVING.
019900     03  WS-PS-CAL           PIC 9(05)   COMP-3.
020000     03  WS-PS-PROT          PIC 9(04)V9 COMP-3.
020100     03  WS-PS-FAT           PIC 9(04)V9 COMP-3.
020200     03  WS-PS-CARB          PIC 9(04)V9 COMP-3.
020300     03  WS-PS-FIBER         PIC 9(04)V9 COMP-3.
020400     03  WS-PS-SUGAR         PIC 9(04)V9 COMP-3.
020500     03  WS-PS-SODIUM        PIC 9(05)   COMP-3.
020600*
020700 01  WS-MACRO-CALS.
020800     03  WS-PROT-CAL         PIC 9(06)   COMP-3.
020900     03  WS-FAT-CAL          PIC 9(06)   COMP-3.
021000     03  WS-CARB-CAL         PIC 9(06)   COMP-3.
021100     03  WS-TOT-MACRO-CAL    PIC 9(06)   COMP-3.
021200*
021300 01  WS-MACRO-PCTS.
021400     03  WS-PCT-PROT-EX      PIC 9(03)V9(04) COMP-3.
021500     03  WS-PCT-FAT-EX       PIC 9(03)V9(04) COMP-3.
021600     03  WS-PCT-CARB-EX      PIC 9(03)V9(04) COMP-3.
021700     03  WS-PCT-PROT         PIC 9(03)   COMP-3.
021800     03  WS-PCT-FAT          PIC 9(03)   COMP-3.
021900     03  WS-PCT-CARB         PIC 9(03)   COMP-3.
022000     03  WS-PCT-SUM          PIC 9(03)   COMP-3.
022100     03  WS-PCT-DIFF         PIC S9(03)  COMP-3.
022200     03  WS-FRAC-PROT        PIC 9(03)V9(04) COMP-3.
022300     03  WS-FRAC-FAT         PIC 9(03)V9(04) COMP-3.
022400     03  WS-FRAC-CARB        PIC 9(03)V9(04) COMP-3.
022500     03  WS-TRUNC-WK         PIC 9(03)   COMP-3.
022600*
022700* PERCENT-OF-DAILY-VALUE WORK AREA - PRINTED ONLY, NOT HELD ON
022800* NUTROUT.  DENOMINATORS PER HOUSE NUTRITION STANDARD W00-07.
022900*
023000 01  WS-PDV-DENOM.
023100     03  WS-PDV-D-CAL        PIC 9(05)   COMP-3 VALUE 2000.
023200     03  WS-PDV-D-PROT       PIC 9(05)   COMP-3 VALUE 50.
023300     03  WS-PDV-D-FAT        PIC 9(05)   COMP-3 VALUE 70.
023400     03  WS-PDV-D-CARB       PIC 9(05)   COMP-3 VALUE 300.
023500     03  WS-PDV-D-FIBER      PIC 9(05)   COMP-3 VALUE 28.
023600     03  WS-PDV-D-SUGAR      PIC 9(05)   COMP-3 VALUE 50.
023700     03  WS-PDV-D-SODIUM     PIC 9(05)   COMP-3 VALUE 2300.
023800*
023900 01  WS-PDV-PCTS.
024000     03  WS-PDV-CAL          PIC 999      COMP-3.
024100     03  WS-PDV-PROT         PIC 999      COMP-3.
024200     03  WS-PDV-FAT          PIC 999      COMP-3.
024300     03  WS-PDV-CARB         PIC 999      COMP-3.
024400     03  WS-PDV-FIBER        PIC 999      COMP-3.
024500     03  WS-PDV-SUGAR        PIC 999      COMP-3.
024600     03  WS-PDV-SODIUM       PIC 999      COMP-3.
024700*
024800 REPORT SECTION.
024900****************
025000*
025100 RD  RP-NUTRI-REPORT
025200     CONTROL      FINAL
025300     PAGE LIMIT   56 LINES
025400     HEADING      1
025500     FIRST DETAIL 5
025600     LAST DETAIL  54
025700     FOOTING      56.
025800*
025900 01  RP-NUT-HEAD-1   TYPE PAGE HEADING.
026000     03  LINE 1.
026100         05  COL     1  PIC X(14)   SOURCE PROG-NAME.
026200         05  COL    40  PIC X(28)   VALUE
026300             "RECIPE PLATFORM BATCH REPORT".
026400         05  COL   124  PIC X(5)    VALUE "PAGE ".
026500         05  COL   129  PIC ZZ9     SOURCE PAGE-COUNTER.
026600     03  LINE 3.
026700         05  COL     1  PIC X(60)   VALUE
026800             "SECTION 2 - NUTRITION ANALYSIS (PER SERVING)".
026900     03  LINE 5.
027000         05  COL     1  PIC X(09)   VALUE "RECIPE ID".
027100         05  COL    12  PIC X(40)   VALUE "TITLE".
027200         05  COL    54  PIC X(04)   VALUE "KCAL".
027300         05  COL    61  PIC X(04)   VALUE "PROT".
027400         05  COL    69  PIC X(03)   VALUE "FAT".
027500         05  COL    76  PIC X(05)   VALUE "CARBS".
027600         05  COL    84  PIC X(11)   VALUE "% P / F / C".
027700*
027800 01  RP-NUT-DETAIL   TYPE DETAIL.
027900     03  LINE + 1.
028000         05  COL     1  PIC 9(06)   SOURCE NUT-RECIPE-ID.
028100         05  COL    12  PIC X(40)   SOURCE REC-TITLE.
028200         05  COL    52  PIC ZZZZ9   SOURCE WS-PS-CAL.
028300         05  COL    59  PIC ZZZ9.9  SOURCE WS-PS-PROT.
028400         05  COL    67  PIC ZZ9.9   SOURCE WS-PS-FAT.
028500         05  COL    74  PIC ZZZ9.9  SOURCE WS-PS-CARB.
028600         05  COL    84  PIC ZZ9     SOURCE WS-PCT-PROT.
028700         05  COL    88  PIC X(01)   VALUE "/".
028800         05  COL    89  PIC ZZ9     SOURCE WS-PCT-FAT.
028900         05  COL    93  PIC X(01)   VALUE "/".
029000         05  COL    94  PIC ZZ9     SOURCE WS-PCT-CARB.
029100     03  LINE + 1.
029200         05  COL    12  PIC X(17)   VALUE "  PCT DAILY VALUE".
029300         05  COL    30  PIC X(05)   VALUE "KCAL=".
029400         05  COL    35  PIC ZZ9     SOURCE WS-PDV-CAL.
029500         05  COL    39  PIC X(06)   VALUE "% PROT".
029600         05  COL    45  PIC ZZ9     SOURCE WS-PDV-PROT.
029700         05  COL    49  PIC X(05)   VALUE "% FAT".
029800         05  COL    54  PIC ZZ9     SOURCE WS-PDV-FAT.
029900         05  COL    58  PIC X(06)   VALUE "% CARB".
030000         05  COL    64  PIC ZZ9     SOURCE WS-PDV-CARB.
030100         05  COL    71  PIC X(07)   VALUE "% FIBER".
030200         05  COL    78  PIC ZZ9     SOURCE WS-PDV-FIBER.
030300         05  COL    82  PIC X(07)   VALUE "% SUGAR".
030400         05  COL    89  PIC ZZ9     SOURCE WS-PDV-SUGAR.
030500         05  COL    93  PIC X(04)   VALUE "% NA".
030600         05  COL    97  PIC ZZ9     SOURCE WS-PDV-SODIUM.
030700*
030800 PROCEDURE DIVISION.
030900*====================
031000*
031100 AA000-MAIN.
031200*************
031300     PERFORM   AA005-OPEN-FILES.
031400     PERFORM   AA010-LOAD-SEASON-TABLES.
031500     PERFORM   AA015-LOAD-INGTYPE-TABLE.
031600     INITIATE  RP-NUTRI-REPORT.
031700     PERFORM   AA030-READ-RECIPE.
031800     PERFORM   AA032-READ-RECING.
031900     PERFORM   AA040-PROCESS-RECIPE
032000               UNTIL RECIPE-EOF.
032100     TERMINATE RP-NUTRI-REPORT.
032200     PERFORM   AA090-CLOSE-FILES.
032300     GOBACK.
032400*
032500 AA000-EXIT.
032600     EXIT.
032700*
032800 AA005-OPEN-FILES.
032900     OPEN      INPUT  INGTYPE-FILE
033000                       RECIPE-FILE
033100                       RECING-FILE.
033200     OPEN      OUTPUT NUTROUT-FILE.
033300     OPEN      EXTEND RPTFILE.
033400*
033500 AA005-EXIT.
033600     EXIT.
033700*
033800 AA010-LOAD-SEASON-TABLES.
033900*
034000* ONLY THE PORTION TABLE IS ACTUALLY NEEDED IN THIS PROGRAM BUT
034100* THE LOADER IS SHARED ACROSS RP100/200/400/500.
034200*
034300     COPY "pdseason.cob".
034400*
034500 AA010-EXIT.
034600     EXIT.
034700*
034800 AA015-LOAD-INGTYPE-TABLE.
034900     MOVE      ZERO TO WS-IT-COUNT.
035000     READ      INGTYPE-FILE
035100               AT END
035200               GO TO AA015-EXIT.
035300*
035400 AA015-LOAD-LOOP.
035500     ADD       1 TO WS-IT-COUNT.
035600     MOVE      IT-ING-CODE        TO IT-TAB-CODE (WS-IT-COUNT).
035700     MOVE      IT-DISPLAY-NAME    TO IT-TAB-NAME (WS-IT-COUNT).
035800     MOVE      IT-CATEGORY        TO IT-TAB-CATEGORY (WS-IT-COUNT).
035900     MOVE      IT-SEASONALITY     TO IT-TAB-SEASONALITY (WS-IT-COUNT).
036000     MOVE      IT-CAL-100G        TO IT-TAB-CAL (WS-IT-COUNT).
036100     MOVE      IT-PROT-100G       TO IT-TAB-PROT (WS-IT-COUNT).
036200     MOVE      IT-FAT-100G        TO IT-TAB-FAT (WS-IT-COUNT).
036300     MOVE      IT-CARB-100G       TO IT-TAB-CARB (WS-IT-COUNT).
036400     MOVE      IT-FIBER-100G      TO IT-TAB-FIBER (WS-IT-COUNT).
036500     MOVE      IT-SUGAR-100G      TO IT-TAB-SUGAR (WS-IT-COUNT).
036600     MOVE      IT-SODIUM-100G     TO IT-TAB-SODIUM (WS-IT-COUNT).
036700     READ      INGTYPE-FILE
036800               AT END
036900               GO TO AA015-EXIT.
037000     GO TO     AA015-LOAD-LOOP.
037100*
037200 AA015-EXIT.
037300     EXIT.
037400*
037500 AA030-READ-RECIPE.
037600     READ      RECIPE-FILE
037700               AT END
037800               MOVE "Y" TO WS-RECIPE-EOF-SW
037900               GO TO AA030-EXIT.
038000     MOVE      REC-ID TO WS-CUR-RECIPE-ID.
038100*
038200 AA030-EXIT.
038300     EXIT.
038400*
038500 AA032-READ-RECING.
038600     READ      RECING-FILE
038700               AT END
038800               MOVE "Y" TO WS-RECING-EOF-SW.
038900*
039000 AA032-EXIT.
039100     EXIT.
039200*
039300 AA040-PROCESS-RECIPE.
039400*
039500* ACCUMULATES NUTRIENT CONTRIBUTIONS FOR EVERY RECING LINE THAT
039600* BELONGS TO THE CURRENT RECIPE, THEN DIVIDES DOWN TO PER SERVING.
039700*
039800     MOVE      ZERO TO WS-TOT-CAL    WS-TOT-PROT  WS-TOT-FAT
039900                        WS-TOT-CARB  WS-TOT-FIBER WS-TOT-SUGAR
040000                        WS-TOT-SODIUM.
040100     PERFORM   AA042-MATCH-LOOP
040200               UNTIL RECING-EOF
040300               OR    RIN-RECIPE-ID NOT = WS-CUR-RECIPE-ID.
040400     PERFORM   AA060-FINISH-RECIPE.
040500     PERFORM   AA030-READ-RECIPE.
040600*
040700 AA040-EXIT.
040800     EXIT.
040900*
041000 AA042-MATCH-LOOP.
041100     PERFORM   AA044-ONE-INGREDIENT-LINE.
041200     PERFORM   AA032-READ-RECING.
041300*
041400 AA042-EXIT.
041500     EXIT.
041600*
041700 AA044-ONE-INGREDIENT-LINE.
041800*
041900* PARSES ONE AMOUNT, CONVERTS TO GRAMS AND ADDS ITS NUTRIENT
042000* CONTRIBUTION INTO THE RUNNING RECIPE TOTALS.
042100*
042200     PERFORM   AA050-PARSE-AMOUNT.
042300     PERFORM   AA055-CONVERT-TO-GRAMS.
042400     SEARCH ALL IT-TAB-ENTRY
042500             AT END
042600                  NEXT SENTENCE
042700             WHEN IT-TAB-CODE (IT-TX) = RIN-ING-CODE
042800                  PERFORM AA058-ADD-NUTRIENTS.
042900*
043000 AA044-EXIT.
043100     EXIT.
043200*
043300 AA050-PARSE-AMOUNT.
043400*
043500* SPLITS THE AMOUNT TEXT INTO A MIXED-NUMBER, FRACTION OR
043600* DECIMAL/INTEGER AND DERIVES WS-QTY.  BLANK TEXT = ZERO.  EACH
043700* UNSTRING CARRIES A COUNT IN COUNTER SO THE NUMERIC CLASS TEST
043800* CAN BE MADE AGAINST THE EXACT DIGITS FOUND, NOT THE WHOLE
043900* SPACE-PADDED WORK FIELD (A PADDED FIELD NEVER TESTS NUMERIC).
044000*
044100     MOVE      SPACES TO WS-TOK1 WS-TOK2.
044200     MOVE      ZERO   TO WS-QTY WS-TOK1-LEN WS-TOK2-LEN.
044300     MOVE      RIN-AMOUNT-TEXT TO WS-AMT-TEXT.
044400     IF        WS-AMT-TEXT = SPACES
044500               GO TO AA050-EXIT.
044600     UNSTRING  WS-AMT-TEXT DELIMITED BY SPACE
044700               INTO WS-TOK1 COUNT IN WS-TOK1-LEN
044800                    WS-TOK2 COUNT IN WS-TOK2-LEN.
044900     IF        WS-TOK2-LEN NOT = ZERO
045000               PERFORM AA052-WHOLE-NUMBER
045100               PERFORM AA053-FRACTION-TOKEN
045200               GO TO AA050-EXIT.
045300     IF        WS-TOK1-LEN = ZERO
045400               GO TO AA050-EXIT.
045500     IF        WS-TOK1 (1:1) IS NOT NUMERIC
045600               PERFORM AA059-STRIP-AND-RETRY
045700               GO TO AA050-EXIT.
045800     MOVE      SPACES TO WS-NUM-X WS-DEN-X.
045900     MOVE      ZERO   TO WS-NUM-LEN WS-DEN-LEN.
046000     UNSTRING  WS-TOK1 DELIMITED BY "/"
046100               INTO WS-NUM-X COUNT IN WS-NUM-LEN
046200                    WS-DEN-X COUNT IN WS-DEN-LEN.
046300     IF        WS-DEN-LEN NOT = ZERO
046400               MOVE WS-NUM-X TO WS-WHOLE-X
046500               MOVE WS-NUM-LEN TO WS-WHOLE-LEN
046600               PERFORM AA054-FRACTION-VALUE
046700               GO TO AA050-EXIT.
046800     PERFORM   AA056-DECIMAL-VALUE.
046900*
047000 AA050-EXIT.
047100     EXIT.
047200*
047300 AA052-WHOLE-NUMBER.
047400*
047500* FIRST TOKEN OF A MIXED NUMBER - A PLAIN INTEGER.
047600*
047700     MOVE      ZERO TO WS-WHOLE-VAL.
047800     IF        WS-TOK1-LEN = ZERO
047900               MOVE WS-WHOLE-VAL TO WS-QTY
048000               GO TO AA052-EXIT.
048100     IF        WS-TOK1 (1:WS-TOK1-LEN) IS NOT NUMERIC
048200               MOVE WS-WHOLE-VAL TO WS-QTY
048300               GO TO AA052-EXIT.
048400     MOVE      WS-TOK1 (1:WS-TOK1-LEN) TO WS-WHOLE-VAL.
048500     MOVE      WS-WHOLE-VAL TO WS-QTY.
048600*
048700 AA052-EXIT.
048800     EXIT.
048900*
049000 AA053-FRACTION-TOKEN.
049100*
049200* SECOND TOKEN OF A MIXED NUMBER - ALWAYS N/D.
049300*
049400     MOVE      SPACES TO WS-NUM-X WS-DEN-X.
049500     MOVE      ZERO TO WS-NUM-LEN WS-DEN-LEN WS-NUM-VAL WS-DEN-VAL.
049600     UNSTRING  WS-TOK2 DELIMITED BY "/"
049700               INTO WS-NUM-X COUNT IN WS-NUM-LEN
049800                    WS-DEN-X COUNT IN WS-DEN-LEN.
049900     IF        WS-NUM-LEN = ZERO
050000               GO TO AA053-EXIT.
050100     IF        WS-NUM-X (1:WS-NUM-LEN) IS NOT NUMERIC
050200               GO TO AA053-EXIT.
050300     MOVE      WS-NUM-X (1:WS-NUM-LEN) TO WS-NUM-VAL.
050400     IF        WS-DEN-LEN = ZERO
050500               GO TO AA053-EXIT.
050600     IF        WS-DEN-X (1:WS-DEN-LEN) IS NOT NUMERIC
050700               GO TO AA053-EXIT.
050800     MOVE      WS-DEN-X (1:WS-DEN-LEN) TO WS-DEN-VAL.
050900     IF        WS-DEN-VAL NOT = ZERO
051000               COMPUTE WS-QTY ROUNDED = WS-QTY +
051100                       (WS-NUM-VAL / WS-DEN-VAL).
051200*
051300 AA053-EXIT.
051400     EXIT.
051500*
051600 AA054-FRACTION-VALUE.
051700*
051800* WS-WHOLE-X / WS-DEN-X IS A PLAIN FRACTION N/D (NO WHOLE PART).
051900* WS-WHOLE-LEN AND WS-DEN-LEN WERE SET BY THE CALLER'S UNSTRING.
052000*
052100     MOVE      ZERO TO WS-NUM-VAL WS-DEN-VAL WS-QTY.
052200     IF        WS-WHOLE-LEN = ZERO
052300               GO TO AA054-EXIT.
052400     IF        WS-WHOLE-X (1:WS-WHOLE-LEN) IS NOT NUMERIC
052500               GO TO AA054-EXIT.
052600     MOVE      WS-WHOLE-X (1:WS-WHOLE-LEN) TO WS-NUM-VAL.
052700     IF        WS-DEN-LEN = ZERO
052800               GO TO AA054-EXIT.
052900     IF        WS-DEN-X (1:WS-DEN-LEN) IS NOT NUMERIC
053000               GO TO AA054-EXIT.
053100     MOVE      WS-DEN-X (1:WS-DEN-LEN) TO WS-DEN-VAL.
053200     IF        WS-DEN-VAL NOT = ZERO
053300               COMPUTE WS-QTY ROUNDED = WS-NUM-VAL / WS-DEN-VAL.
053400*
053500 AA054-EXIT.
053600     EXIT.
053700*
053800 AA056-DECIMAL-VALUE.
053900*
054000* WS-TOK1 IS A PLAIN INTEGER OR DECIMAL, E.G. "2" OR "1.5".
054100*
054200     MOVE      SPACES TO WS-WHOLE-X WS-FRAC-X.
054300     MOVE      ZERO   TO WS-WHOLE-LEN WS-FRAC-LEN.
054400     UNSTRING  WS-TOK1 DELIMITED BY "."
054500               INTO WS-WHOLE-X COUNT IN WS-WHOLE-LEN
054600                    WS-FRAC-X  COUNT IN WS-FRAC-LEN.
054700     IF        WS-WHOLE-LEN = ZERO
054800               PERFORM AA059-STRIP-AND-RETRY
054900               GO TO AA056-EXIT.
055000     IF        WS-WHOLE-X (1:WS-WHOLE-LEN) IS NOT NUMERIC
055100               PERFORM AA059-STRIP-AND-RETRY
055200               GO TO AA056-EXIT.
055300     MOVE      WS-WHOLE-X (1:WS-WHOLE-LEN) TO WS-WHOLE-VAL.
055400     MOVE      WS-WHOLE-VAL TO WS-QTY.
055500     IF        WS-FRAC-LEN = ZERO
055600               GO TO AA056-EXIT.
055700     IF        WS-FRAC-X (1:WS-FRAC-LEN) IS NOT NUMERIC
055800               GO TO AA056-EXIT.
055900     MOVE      WS-FRAC-X (1:WS-FRAC-LEN) TO WS-FRAC-VAL.
056000     PERFORM   AA057-FRAC-LENGTH.
056100     COMPUTE   WS-QTY ROUNDED = WS-QTY +
056200               (WS-FRAC-VAL / WS-DIVISOR).
056300*
056400 AA056-EXIT.
056500     EXIT.
056600*
056700 AA057-FRAC-LENGTH.
056800*
056900* WORKS OUT THE SCALING DIVISOR FROM THE NUMBER OF SIGNIFICANT
057000* DIGITS RIGHT OF THE POINT (WS-FRAC-LEN, SET BY THE UNSTRING IN
057100* AA056) SO THE FRACTIONAL VALUE IS SCALED CORRECTLY - NO
057200* INTRINSIC FUNCTIONS ARE USED ON THIS SYSTEM, SEE HOUSE
057300* STANDARDS.
057400*
057500     MOVE      1 TO WS-DIVISOR.
057600     IF        WS-FRAC-LEN = 1
057700               MOVE 10 TO WS-DIVISOR
057800               GO TO AA057-EXIT.
057900     IF        WS-FRAC-LEN = 2
058000               MOVE 100 TO WS-DIVISOR
058100               GO TO AA057-EXIT.
058200     IF        WS-FRAC-LEN = 3
058300               MOVE 1000 TO WS-DIVISOR
058400               GO TO AA057-EXIT.
058500     IF        WS-FRAC-LEN > 3
058600               MOVE 10000 TO WS-DIVISOR.
058700*
058800 AA057-EXIT.
058900     EXIT.
059000*
059100 AA059-STRIP-AND-RETRY.
059200*
059300* FALLBACK FOR TEXT THAT DID NOT PARSE CLEANLY - STRIP EVERY
059400* CHARACTER THAT IS NOT A DIGIT OR A POINT AND TRY AGAIN AS A
059500* PLAIN DECIMAL.  AN EMPTY RESULT IS TREATED AS ZERO.
059600*
059700     MOVE      SPACES TO WS-CLEAN-X.
059800     MOVE      1 TO WS-CLEAN-IX.
059900     MOVE      ZERO TO WS-QTY.
060000     PERFORM   AA059-SCAN-ONE-CHAR
060100               VARYING WS-SCAN-IX FROM 1 BY 1
060200               UNTIL WS-SCAN-IX > 10.
060300     IF        WS-CLEAN-X = SPACES
060400               GO TO AA059-EXIT.
060500     MOVE      WS-CLEAN-X TO WS-TOK1.
060600     PERFORM   AA056-DECIMAL-VALUE.
060700*
060800 AA059-EXIT.
060900     EXIT.
061000*
061100 AA059-SCAN-ONE-CHAR.
061200     MOVE      WS-AMT-TEXT (WS-SCAN-IX:1) TO WS-ONE-CHAR.
061300     IF        (WS-ONE-CHAR IS NUMERIC)
061400     OR        (WS-ONE-CHAR = ".")
061500               MOVE WS-ONE-CHAR TO WS-CLEAN-X (WS-CLEAN-IX:1)
061600               ADD  1 TO WS-CLEAN-IX.
061700*
061800 AA059-SCAN-EXIT.
061900     EXIT.
062000*
062100 AA055-CONVERT-TO-GRAMS.
062200*
062300* CASE-INSENSITIVE LOOK-UP OF THE UNIT SYMBOL AGAINST THE UNIT
062400* FACTOR TABLE.  BLANK UNIT MEANS THE AMOUNT IS ALREADY GRAMS.
062500*
062600     MOVE      ZERO TO WS-GRAMS.
062700     IF        RIN-UNIT = SPACES
062800               MOVE WS-QTY TO WS-GRAMS
062900               GO TO AA055-EXIT.
063000     MOVE      RIN-UNIT TO WS-UNIT-UP.
063100     INSPECT   WS-UNIT-UP CONVERTING
063200               "abcdefghijklmnopqrstuvwxyz" TO
063300               "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
063400     SET       WST-UX TO 1.
063500     SEARCH    WST-UNIT-ENTRY
063600             AT END
063700                  MOVE ZERO TO WS-GRAMS
063800             WHEN WST-UNIT-CODE (WST-UX) = WS-UNIT-UP
063900                  COMPUTE WS-GRAMS ROUNDED =
064000                          WS-QTY * WST-UNIT-FACTOR (WST-UX).
064100*
064200 AA055-EXIT.
064300     EXIT.
064400*
064500 AA058-ADD-NUTRIENTS.
064600*
064700* GRAMS <= 0 FALLS BACK TO THE DEFAULT PORTION FOR THE
064800* INGREDIENT'S CATEGORY, THEN SCALES THE PER-100G VALUES.
064900*
065000     IF        WS-GRAMS NOT GREATER ZERO
065100               PERFORM AA062-DEFAULT-PORTION.
065200     COMPUTE   WS-TOT-CAL    = WS-TOT-CAL    +
065300               WS-GRAMS * IT-TAB-CAL    (IT-TX) / 100.
065400     COMPUTE   WS-TOT-PROT   = WS-TOT-PROT   +
065500               WS-GRAMS * IT-TAB-PROT   (IT-TX) / 100.
065600     COMPUTE   WS-TOT-FAT    = WS-TOT-FAT    +
065700               WS-GRAMS * IT-TAB-FAT    (IT-TX) / 100.
065800     COMPUTE   WS-TOT-CARB   = WS-TOT-CARB   +
065900               WS-GRAMS * IT-TAB-CARB   (IT-TX) / 100.
066000     COMPUTE   WS-TOT-FIBER  = WS-TOT-FIBER  +
066100               WS-GRAMS * IT-TAB-FIBER  (IT-TX) / 100.
066200     COMPUTE   WS-TOT-SUGAR  = WS-TOT-SUGAR  +
066300               WS-GRAMS * IT-TAB-SUGAR  (IT-TX) / 100.
066400     COMPUTE   WS-TOT-SODIUM = WS-TOT-SODIUM +
066500               WS-GRAMS * IT-TAB-SODIUM (IT-TX) / 100.
066600*
066700 AA058-EXIT.
066800     EXIT.
066900*
067000 AA062-DEFAULT-PORTION.
067100     SET       WST-PX TO 1.
067200     SEARCH    WST-PORTION-ENTRY
067300             AT END
067400                  MOVE WS-PORTION-UNKNOWN TO WS-GRAMS
067500             WHEN WST-PORTION-CAT (WST-PX) = IT-TAB-CATEGORY (IT-TX)
067600                  MOVE WST-PORTION-GRAMS (WST-PX) TO WS-GRAMS.
067700*
067800 AA062-EXIT.
067900     EXIT.
068000*
068100 AA060-FINISH-RECIPE.
068200*
068300* DIVIDES THE RECIPE TOTALS DOWN TO PER-SERVING FIGURES, BUILDS
068400* THE MACRO DISTRIBUTION AND WRITES NUTROUT AND THE REPORT LINE.
068500*
068600     MOVE      REC-SERVINGS TO WS-SERVINGS.
068700     IF        WS-SERVINGS = ZERO
068800               MOVE 1 TO WS-SERVINGS.
068900*
069000     COMPUTE   WS-PS-CAL    ROUNDED = WS-TOT-CAL    / WS-SERVINGS.
069100     COMPUTE   WS-PS-PROT   ROUNDED = WS-TOT-PROT   / WS-SERVINGS.
069200     COMPUTE   WS-PS-FAT    ROUNDED = WS-TOT-FAT    / WS-SERVINGS.
069300     COMPUTE   WS-PS-CARB   ROUNDED = WS-TOT-CARB   / WS-SERVINGS.
069400     COMPUTE   WS-PS-FIBER  ROUNDED = WS-TOT-FIBER  / WS-SERVINGS.
069500     COMPUTE   WS-PS-SUGAR  ROUNDED = WS-TOT-SUGAR  / WS-SERVINGS.
069600     COMPUTE   WS-PS-SODIUM ROUNDED = WS-TOT-SODIUM / WS-SERVINGS.
069700*
069800     PERFORM   AA070-MACRO-DISTRIBUTION.
069900     PERFORM   AA080-CALC-PDV.
070000*
070100     MOVE      WS-CUR-RECIPE-ID TO NUT-RECIPE-ID.
070200     MOVE      WS-PS-CAL        TO NUT-CALORIES.
070300     MOVE      WS-PS-PROT       TO NUT-PROTEIN.
070400     MOVE      WS-PS-FAT        TO NUT-FAT.
070500     MOVE      WS-PS-CARB       TO NUT-CARBS.
070600     MOVE      WS-PS-FIBER      TO NUT-FIBER.
070700     MOVE      WS-PS-SUGAR      TO NUT-SUGAR.
070800     MOVE      WS-PS-SODIUM     TO NUT-SODIUM.
070900     MOVE      WS-SERVINGS      TO NUT-SERVINGS.
071000     MOVE      WS-PCT-PROT      TO NUT-PCT-PROTEIN.
071100     MOVE      WS-PCT-FAT       TO NUT-PCT-FAT.
071200     MOVE      WS-PCT-CARB      TO NUT-PCT-CARBS.
071300     WRITE     RP-NUTOUT-RECORD.
071400*
071500     GENERATE  RP-NUT-DETAIL.
071600*
071700 AA060-EXIT.
071800     EXIT.
071900*
072000 AA070-MACRO-DISTRIBUTION.
072100*
072200* CALORIES-FROM-MACROS ARE ROUNDED FIRST, THEN EACH PERCENTAGE
072300* IS ROUNDED AND THE THREE ARE FORCED TO SUM TO EXACTLY 100 BY
072400* ADJUSTING THE ONE WHOSE EXACT VALUE HAS THE SMALLEST (WHEN
072500* OVER 100) OR LARGEST (WHEN UNDER 100) FRACTIONAL PART - TIES
072600* RESOLVED PROTEIN, FAT, CARBS IN THAT ORDER.
072700*
072800     COMPUTE   WS-PROT-CAL ROUNDED = WS-PS-PROT * 4.
072900     COMPUTE   WS-FAT-CAL  ROUNDED = WS-PS-FAT  * 9.
073000     COMPUTE   WS-CARB-CAL ROUNDED = WS-PS-CARB * 4.
073100     ADD       WS-PROT-CAL WS-FAT-CAL WS-CARB-CAL
073200               GIVING WS-TOT-MACRO-CAL.
073300*
073400     IF        WS-TOT-MACRO-CAL = ZERO
073500               MOVE ZERO TO WS-PCT-PROT WS-PCT-FAT WS-PCT-CARB
073600               GO TO AA070-EXIT.
073700*
073800     COMPUTE   WS-PCT-PROT-EX =
073900               WS-PROT-CAL * 100 / WS-TOT-MACRO-CAL.
074000     COMPUTE   WS-PCT-FAT-EX  =
074100               WS-FAT-CAL  * 100 / WS-TOT-MACRO-CAL.
074200     COMPUTE   WS-PCT-CARB-EX =
074300               WS-CARB-CAL * 100 / WS-TOT-MACRO-CAL.
074400*
074500     COMPUTE   WS-PCT-PROT ROUNDED = WS-PCT-PROT-EX.
074600     COMPUTE   WS-PCT-FAT  ROUNDED = WS-PCT-FAT-EX.
074700     COMPUTE   WS-PCT-CARB ROUNDED = WS-PCT-CARB-EX.
074800*
074900     ADD       WS-PCT-PROT WS-PCT-FAT WS-PCT-CARB
075000               GIVING WS-PCT-SUM.
075100     COMPUTE   WS-PCT-DIFF = 100 - WS-PCT-SUM.
075200     IF        WS-PCT-DIFF = ZERO
075300               GO TO AA070-EXIT.
075400*
075500     MOVE      WS-PCT-PROT-EX TO WS-TRUNC-WK.
075600     COMPUTE   WS-FRAC-PROT = WS-PCT-PROT-EX - WS-TRUNC-WK.
075700     MOVE      WS-PCT-FAT-EX  TO WS-TRUNC-WK.
075800     COMPUTE   WS-FRAC-FAT  = WS-PCT-FAT-EX  - WS-TRUNC-WK.
075900     MOVE      WS-PCT-CARB-EX TO WS-TRUNC-WK.
076000     COMPUTE   WS-FRAC-CARB = WS-PCT-CARB-EX - WS-TRUNC-WK.
076100*
076200     IF        WS-PCT-DIFF LESS ZERO
076300               PERFORM AA072-ADJUST-SMALLEST
076400     ELSE
076500               PERFORM AA074-ADJUST-LARGEST.
076600*
076700 AA070-EXIT.
076800     EXIT.
076900*
077000 AA072-ADJUST-SMALLEST.
077100*
077200* SUM EXCEEDS 100 - SUBTRACT FROM THE MACRO WITH THE SMALLEST
077300* FRACTIONAL PART (TIES: PROTEIN, FAT, CARBS).
077400*
077500     IF        WS-FRAC-PROT NOT GREATER WS-FRAC-FAT
077600     AND       WS-FRAC-PROT NOT GREATER WS-FRAC-CARB
077700               SUBTRACT WS-PCT-DIFF FROM WS-PCT-PROT
077800               GO TO AA072-EXIT.
077900     IF        WS-FRAC-FAT NOT GREATER WS-FRAC-CARB
078000               SUBTRACT WS-PCT-DIFF FROM WS-PCT-FAT
078100               GO TO AA072-EXIT.
078200     SUBTRACT  WS-PCT-DIFF FROM WS-PCT-CARB.
078300*
078400 AA072-EXIT.
078500     EXIT.
078600*
078700 AA074-ADJUST-LARGEST.
078800*
078900* SUM IS UNDER 100 - ADD TO THE MACRO WITH THE LARGEST
079000* FRACTIONAL PART (TIES: PROTEIN, FAT, CARBS).
079100*
079200     IF        WS-FRAC-PROT NOT LESS WS-FRAC-FAT
079300     AND       WS-FRAC-PROT NOT LESS WS-FRAC-CARB
079400               ADD WS-PCT-DIFF TO WS-PCT-PROT
079500               GO TO AA074-EXIT.
079600     IF        WS-FRAC-FAT NOT LESS WS-FRAC-CARB
079700               ADD WS-PCT-DIFF TO WS-PCT-FAT
079800               GO TO AA074-EXIT.
079900     ADD       WS-PCT-DIFF TO WS-PCT-CARB.
080000*
080100 AA074-EXIT.
080200     EXIT.
080300*
080400 AA080-CALC-PDV.
080500*
080600* PERCENT OF DAILY VALUE FOR THE REPORT - DISPLAY ONLY, NOT
080700* CARRIED TO NUTROUT.  SEE DENOMINATOR TABLE IN WS.
080800*
080900     COMPUTE   WS-PDV-CAL    ROUNDED =
081000               WS-PS-CAL    * 100 / WS-PDV-D-CAL.
081100     COMPUTE   WS-PDV-PROT   ROUNDED =
081200               WS-PS-PROT   * 100 / WS-PDV-D-PROT.
081300     COMPUTE   WS-PDV-FAT    ROUNDED =
081400               WS-PS-FAT    * 100 / WS-PDV-D-FAT.
081500     COMPUTE   WS-PDV-CARB   ROUNDED =
081600               WS-PS-CARB   * 100 / WS-PDV-D-CARB.
081700     COMPUTE   WS-PDV-FIBER  ROUNDED =
081800               WS-PS-FIBER  * 100 / WS-PDV-D-FIBER.
081900     COMPUTE   WS-PDV-SUGAR  ROUNDED =
082000               WS-PS-SUGAR  * 100 / WS-PDV-D-SUGAR.
082100     COMPUTE   WS-PDV-SODIUM ROUNDED =
082200               WS-PS-SODIUM * 100 / WS-PDV-D-SODIUM.
082300*
082400 AA080-EXIT.
082500     EXIT.
082600*
082700 AA090-CLOSE-FILES.
082800     CLOSE     INGTYPE-FILE
082900               RECIPE-FILE
083000               RECING-FILE
083100               NUTROUT-FILE
083200               RPTFILE.
083300*
083400 AA090-EXIT.
083500     EXIT.
