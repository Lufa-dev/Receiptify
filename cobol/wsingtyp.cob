000100*****************************************************
000200*                                                   *
000300*   RECORD DEFINITION FOR INGREDIENT-TYPE MASTER     *
000400*            USES IT-ING-CODE AS KEY                 *
000500*                                                   *
000600*****************************************************
000700*  FILE SIZE 90 BYTES.
000800*
000900* 04/12/25 RPJ - CREATED.
001000* 11/12/25 RPJ - ADDED SODIUM FIELD, WAS MISSING FROM TP01 COPY.
001100*
001200 01  IT-INGTYP-RECORD.
001300     03  IT-ING-CODE         PIC X(20).
001400     03  IT-DISPLAY-NAME     PIC X(25).
001500     03  IT-CATEGORY         PIC X(02).
001600     03  IT-SEASONALITY      PIC X(02).
001700     03  IT-CAL-100G         PIC 9(4)V9.
001800     03  IT-PROT-100G        PIC 9(3)V99.
001900     03  IT-FAT-100G         PIC 9(3)V99.
002000     03  IT-CARB-100G        PIC 9(3)V99.
002100     03  IT-FIBER-100G       PIC 9(3)V99.
002200     03  IT-SUGAR-100G       PIC 9(3)V99.
002300     03  IT-SODIUM-100G      PIC 9(5)V9.
002400     03  FILLER              PIC X(05).
