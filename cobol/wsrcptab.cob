000100*****************************************************************
000200*                                                               *
000300*   WORKING STORAGE - RECIPE SIMILARITY TABLE                    *
000400*     LOADED FROM RECIPE/RECING, SEARCHED BY SEARCH ALL           *
000500*     USED BY RP400 ONLY                                         *
000600*                                                               *
000700*****************************************************************
000800*  RCT-ING-FLAGS IS A FLAG STRING, ONE BYTE PER POSITION IN THE
000900*  INGREDIENT-TYPE TABLE (WSITTAB.COB) - "1" WHEN THE RECIPE
001000*  CARRIES AN INGREDIENT OF THAT TYPE, ELSE "0".  THIS LETS THE
001100*  INGREDIENT-TYPE JACCARD BE COMPUTED BY A STRAIGHT BYTE SCAN
001200*  RATHER THAN A SET OF NESTED TABLE SEARCHES.
001300*
001400*  SIZED FOR 2000 RECIPES AT THE CURRENT CATALOGUE VOLUME - SEE
001500*  WS-RCT-COUNT.  WIDEN THE OCCURS LIMIT BEFORE THAT IS REACHED.
001600*
001700* 24/01/26 RPJ - CREATED FOR THE RECOMMENDATION ENGINE.
001800*
001900 01  WS-RCP-TABLE.
002000     03  RCT-ENTRY OCCURS 1 TO 2000 TIMES
002100                             DEPENDING ON WS-RCT-COUNT
002200                             ASCENDING KEY RCT-RECIPE-ID
002300                             INDEXED BY RCT-X.
002400         05  RCT-RECIPE-ID       PIC 9(06).
002500         05  RCT-CATEGORY        PIC X(15).
002600         05  RCT-CUISINE         PIC X(15).
002700         05  RCT-DIFFICULTY      PIC X(10).
002800         05  RCT-PREP-TIME       PIC 9(03).
002900         05  RCT-SEASON-SCORE    PIC 9(03).
003000         05  RCT-ING-FLAGS       PIC X(500).
003100 01  WS-RCT-COUNT             PIC 9(04) COMP VALUE ZERO.
