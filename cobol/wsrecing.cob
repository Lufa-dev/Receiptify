000100*****************************************************
000200*                                                   *
000300*   RECORD DEFINITION FOR RECIPE-INGREDIENT FILE     *
000400*        CHILD OF RECIPE, KEYED BY RIN-RECIPE-ID      *
000500*                                                   *
000600*****************************************************
000700*  FILE SIZE 50 BYTES.
000800*
000900* 05/12/25 RPJ - CREATED.
001000*
001100 01  RP-RECING-RECORD.
001200     03  RIN-RECIPE-ID       PIC 9(06).
001300     03  RIN-ING-CODE        PIC X(20).
001400     03  RIN-AMOUNT-TEXT     PIC X(10).
001500     03  RIN-UNIT            PIC X(10).
001600     03  FILLER              PIC X(04).
