000100*****************************************************
000200*                                                   *
000300*   WORKING STORAGE - RECIPE OWNER LOOKUP TABLE        *
000400*     LOADED FROM RECIPE AND SEARCHED BY SEARCH ALL     *
000500*     USED BY RP300 TO REJECT SELF-RATINGS               *
000600*                                                   *
000700*****************************************************
000800*  TABLE IS BUILT IN THE SAME SEQUENCE AS THE RECIPE
000900*  FILE, WHICH MUST BE IN ASCENDING REC-ID SEQUENCE.
001000*
001100* 15/01/26 RPJ - CREATED FOR THE ENGAGEMENT AGGREGATOR.
001200*
001300 01  WS-RECIPE-TABLE.
001400     03  RECT-ENTRY OCCURS 1 TO 5000 TIMES
001500                             DEPENDING ON WS-RECT-COUNT
001600                             ASCENDING KEY RECT-RECIPE-ID
001700                             INDEXED BY RECT-X.
001800         05  RECT-RECIPE-ID      PIC 9(06).
001900         05  RECT-OWNER-ID       PIC 9(06).
002000 01  WS-RECT-COUNT           PIC 9(04) COMP VALUE ZERO.
