000100*****************************************************
000200*                                                   *
000300*   RECORD DEFINITION FOR NUTRITION RESULTS FILE      *
000400*            ONE RECORD PER RECIPE                    *
000500*                                                   *
000600*****************************************************
000700*  FILE SIZE 60 BYTES. WRITTEN BY RP200.
000800*
000900* 11/12/25 RPJ - CREATED.
001000*
001100 01  RP-NUTOUT-RECORD.
001200     03  NUT-RECIPE-ID       PIC 9(06).
001300     03  NUT-CALORIES        PIC 9(05).
001400     03  NUT-PROTEIN         PIC 9(04)V9.
001500     03  NUT-FAT             PIC 9(04)V9.
001600     03  NUT-CARBS           PIC 9(04)V9.
001700     03  NUT-FIBER           PIC 9(04)V9.
001800     03  NUT-SUGAR           PIC 9(04)V9.
001900     03  NUT-SODIUM          PIC 9(05).
002000     03  NUT-SERVINGS        PIC 9(02).
002100     03  NUT-PCT-PROTEIN     PIC 9(03).
002200     03  NUT-PCT-FAT         PIC 9(03).
002300     03  NUT-PCT-CARBS       PIC 9(03).
002400     03  FILLER              PIC X(08).
