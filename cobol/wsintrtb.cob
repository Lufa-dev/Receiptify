000100*****************************************************************
000200*                                                               *
000300*   WORKING STORAGE - INTERACTION TABLE                          *
000400*     LOADED FROM INTERACT, ONE CONTIGUOUS SLICE PER USER          *
000500*     USED BY RP400 ONLY                                         *
000600*                                                               *
000700*****************************************************************
000800*  THE WHOLE FILE IS PRE-LOADED HERE, SLICED BY USER VIA THE
000900*  USRT-INTR-START/USRT-INTR-COUNT POINTERS IN WSUSRTAB.COB.
001000*  WITHIN A USER'S SLICE THE ENTRIES ARE ASCENDING BY RECIPE ID,
001100*  THE SAME SEQUENCE AS THE INTERACT FILE ITSELF - THIS LETS
001200*  USER-TO-USER JACCARD BE COMPUTED BY A SORTED MERGE-SCAN OF
001300*  TWO SLICES RATHER THAN A TABLE SEARCH.
001400*
001500*  SIZED FOR 10000 INTERACTION RECORDS AT THE CURRENT TRAFFIC
001600*  VOLUME - SEE WS-INTR-COUNT.  WIDEN THE OCCURS LIMIT BEFORE
001700*  THAT IS REACHED.
001800*
001900* 24/01/26 RPJ - CREATED FOR THE RECOMMENDATION ENGINE.
002000*
002100 01  WS-INTR-TABLE.
002200     03  INTR-ENTRY OCCURS 1 TO 10000 TIMES
002300                             DEPENDING ON WS-INTR-COUNT
002400                             INDEXED BY INTR-X.
002500         05  INTR-RECIPE-ID      PIC 9(06).
002600         05  INTR-VIEWS          PIC 9(05) COMP.
002700         05  INTR-SAVED          PIC X(01).
002800         05  INTR-STRENGTH       PIC 9(05) COMP.
002900 01  WS-INTR-COUNT            PIC 9(05) COMP VALUE ZERO.
