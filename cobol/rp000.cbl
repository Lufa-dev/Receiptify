000100*****************************************************************
000200*                                                               *
000300*             RECIPE PLATFORM BATCH - START OF RUN               *
000400*         PROMPTS FOR THE RUN MONTH AND THE RECOMMENDATION       *
000500*            TOP-N AND WRITES THEM TO THE RUN PARAMETER FILE      *
000600*                                                               *
000700*****************************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*================================
001100*
001200 PROGRAM-ID.             RP000.
001300*
001400 AUTHOR.                 R P JARRETT.
001500*
001600 INSTALLATION.           APPLEWOOD COMPUTERS - RECIPE PLATFORM
001700                          DIVISION.
001800*
001900 DATE-WRITTEN.           19/10/1987.
002000*
002100 DATE-COMPILED.
002200*
002300 SECURITY.               COPYRIGHT (C) 1987-2026, APPLEWOOD
002400                          COMPUTERS.  FOR LICENSED CUSTOMER USE
002500                          ONLY.  SEE THE FILE COPYING.
002600*
002700* REMARKS.               START OF RUN PROGRAM FOR THE RECIPE
002800*                        PLATFORM RULE ENGINE BATCH SUITE.
002900*                        ASKS THE OPERATOR FOR THE RUN MONTH
003000*                        (FOR SEASONALITY) AND THE NUMBER OF
003100*                        RECOMMENDATIONS TO KEEP PER USER, THEN
003200*                        WRITES RUNPARM FOR RP100 AND RP400.
003300*
003400*    VERSION.            SEE PROG-NAME IN WS.
003500*
003600*    CALLED MODULES.     NONE.
003700*
003800*    FILES USED.
003900*                        RUNPARM. RUN PARAMETER (OUT, 1 REC).
004000*
004100*    ERROR MESSAGES USED.
004200*                        RP001.
004300*
004400* CHANGES:
004500* 19/10/1987 RPJ -     CREATED FOR RELEASE 1.
004600* 03/03/1988 RPJ - .02 ADDED RANGE CHECK ON RUN MONTH.
004700* 21/09/1989 RPJ - .03 TOP-N DEFAULT CHANGED FROM 5 TO 10.
004800* 14/06/1991 RPJ -     TIDY UP OF SCREEN LAYOUT FOR WIDE TERMS.
004900* 02/02/1993 RPJ - .04 ADDED RP-TERM-CODE TO LINKAGE FOR CHAINING.
005000* 17/11/1995 RPJ -     COMMENT CLEAN UP, NO LOGIC CHANGE.
005100* 08/04/1997 RPJ - 2.0 RE-KEYED SCREEN FIELDS FOR 25-LINE CRT.
005200* 19/08/1998 RPJ - Y2K REVIEWED - NO 2-DIGIT YEAR FIELDS PRESENT
005300*                  IN THIS PROGRAM, NOTHING TO CHANGE.
005400* 11/01/1999 RPJ -     CONFIRMED Y2K SIGN-OFF WITH QA.
005500* 26/07/2001 RPJ - .05 ADDED VALIDATION MESSAGE RP002.
005600* 14/03/2003 RPJ -     MIGRATED SOURCE TO GNUCOBOL, NO LOGIC
005700*                      CHANGE, COLUMN LAYOUT PRESERVED.
005800* 09/09/2006 RPJ - .06 DEFAULT RUN MONTH NOW TAKEN FROM TODAY'S
005900*                      DATE IF THE OPERATOR JUST HITS RETURN.
006000* 16/04/2024 RPJ -     COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
006100*                      PREVIOUS NOTICES.
006200* 20/09/2025 RPJ - 3.0 VERSION UPDATE AND BUILDS RESET.
006300*
006400*****************************************************************
006500*
006600 ENVIRONMENT             DIVISION.
006700*================================
006800*
006900 CONFIGURATION           SECTION.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM
007200     CLASS RP-NUMERIC-CLASS IS "0" THRU "9"
007300     SWITCH UPSI-0 IS RP-TEST-SWITCH.
007400*
007500 INPUT-OUTPUT            SECTION.
007600 FILE-CONTROL.
007700     SELECT RUNPARM-FILE  ASSIGN TO "RUNPARM"
007800            ORGANIZATION  LINE SEQUENTIAL
007900            STATUS        RUNPARM-STATUS.
008000*
008100 DATA                    DIVISION.
008200*================================
008300*
008400 FILE                    SECTION.
008500*
008600 FD  RUNPARM-FILE.
008700 COPY "wsrunprm.cob".
008800*
008900 WORKING-STORAGE SECTION.
009000*-----------------------
009100 77  PROG-NAME               PIC X(14) VALUE "RP000 (3.0.00)".
009200*
009300 01  WS-DATA.
009400     03  RUNPARM-STATUS      PIC XX.
009500     03  WS-REPLY            PIC X(02).
009600     03  WS-REC-CNT          PIC 9(03)   COMP VALUE ZERO.
009700*
009800 01  WS-TODAY.
009900     03  WS-TODAY-CC         PIC 99.
010000     03  WS-TODAY-YY         PIC 99.
010100     03  WS-TODAY-MM         PIC 99.
010200     03  WS-TODAY-DD         PIC 99.
010300 01  WS-TODAY9 REDEFINES WS-TODAY
010400                             PIC 9(08).
010500*
010600 01  WS-ANSWER-MONTH.
010700     03  WS-ANS-MM           PIC 99.
010800 01  WS-ANSWER-MONTH-X REDEFINES WS-ANSWER-MONTH
010900                             PIC X(02).
011000*
011100 01  WS-ANSWER-TOPN.
011200     03  WS-ANS-NN           PIC 99.
011300 01  WS-ANSWER-TOPN-X REDEFINES WS-ANSWER-TOPN
011400                             PIC X(02).
011500*
011600 01  ERROR-MESSAGES.
011700     03  RP001 PIC X(39) VALUE
011800         "RP001 RUN MONTH MUST BE 01 THRU 12 -".
011900     03  RP002 PIC X(39) VALUE
012000         "RP002 TOP-N MUST BE 01 THRU 99 -".
012100*
012200 01  ERROR-CODE              PIC 999.
012300*
012400 PROCEDURE DIVISION.
012500*====================
012600*
012700 AA000-MAIN.
012800*************
012900     ACCEPT    WS-TODAY9 FROM DATE YYYYMMDD.
013000     DISPLAY   " " AT 0101 WITH ERASE EOS.
013100     DISPLAY   PROG-NAME AT 0101.
013200     DISPLAY   "RECIPE PLATFORM BATCH - START OF RUN" AT 0201.
013300*
013400     PERFORM   AA010-GET-RUN-MONTH.
013500     PERFORM   AA020-GET-TOP-N.
013600     PERFORM   AA030-WRITE-PARM.
013700     GOBACK.
013800*
013900 AA000-EXIT.
014000     EXIT.
014100*
014200 AA010-GET-RUN-MONTH.
014300*
014400* ASKS FOR THE SEASONALITY RUN MONTH.  BLANK REPLY DEFAULTS TO
014500* THE CURRENT CALENDAR MONTH FROM TODAY'S DATE.
014600*
014700     DISPLAY   "ENTER RUN MONTH (01-12), BLANK = TODAY -" AT 0501.
014800     ACCEPT    WS-REPLY AT 0544.
014900     IF        WS-REPLY = SPACES
015000               MOVE WS-TODAY-MM TO RP-RUN-MONTH
015100               GO TO AA010-EXIT.
015200     MOVE      WS-REPLY TO WS-ANSWER-MONTH-X.
015300     IF        WS-ANS-MM < 1 OR > 12
015400               DISPLAY RP001 AT 2301
015500               ACCEPT  WS-REPLY AT 2350
015600               GO TO AA010-GET-RUN-MONTH.
015700     MOVE      WS-ANS-MM TO RP-RUN-MONTH.
015800*
015900 AA010-EXIT.
016000     EXIT.
016100*
016200 AA020-GET-TOP-N.
016300*
016400* ASKS FOR THE NUMBER OF RECOMMENDATIONS TO KEEP PER USER.
016500* BLANK REPLY DEFAULTS TO 10.
016600*
016700     DISPLAY   "ENTER TOP-N RECOMMENDATIONS, BLANK = 10 -" AT 0601.
016800     ACCEPT    WS-REPLY AT 0644.
016900     IF        WS-REPLY = SPACES
017000               MOVE 10 TO RP-TOP-N
017100               GO TO AA020-EXIT.
017200     MOVE      WS-REPLY TO WS-ANSWER-TOPN-X.
017300     IF        WS-ANS-NN < 1 OR > 99
017400               DISPLAY RP002 AT 2301
017500               ACCEPT  WS-REPLY AT 2350
017600               GO TO AA020-GET-TOP-N.
017700     MOVE      WS-ANS-NN TO RP-TOP-N.
017800*
017900 AA020-EXIT.
018000     EXIT.
018100*
018200 AA030-WRITE-PARM.
018300     OPEN      OUTPUT RUNPARM-FILE.
018400     WRITE     RP-RUNPRM-RECORD.
018500     CLOSE     RUNPARM-FILE.
018600     ADD       1 TO WS-REC-CNT.
018700     DISPLAY   "RUNPARM WRITTEN - RUN MONTH AND TOP-N SET" AT 0801.
018800*
018900 AA030-EXIT.
019000     EXIT.
