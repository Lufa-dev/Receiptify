      *****************************************************
      *                                                   *
      *   RECORD DEFINITION FOR SEARCH CRITERIA FILE        *
      *      READ ONE TIME BY RP500, ONE RECORD ONLY          *
      *                                                   *
      *****************************************************
      *  COUNTERPART OF THE ONLINE RECIPESPECIFICATION RULES.
      *  BLANK/ZERO CRITERION MEANS "NOT FILTERED".
      *
      * 20/01/26 RPJ - CREATED.
      *
       01  RP-CRITP-RECORD.
           03  CRT-TEXT-QUERY      PIC X(40).
           03  CRT-CATEGORY        PIC X(15).
           03  CRT-CUISINE         PIC X(15).
           03  CRT-DIFFICULTY      PIC X(10).
           03  CRT-COST-RATING     PIC X(10).
           03  CRT-MIN-SERVINGS    PIC 9(02).
           03  CRT-MAX-SERVINGS    PIC 9(02).
           03  CRT-MAX-PREP-TIME   PIC 9(03).
           03  CRT-MAX-COOK-TIME   PIC 9(03).
           03  CRT-MAX-TOTAL-TIME  PIC 9(03).
           03  CRT-INCLUDE-ING OCCURS 5 TIMES
                                   INDEXED BY CRT-IX.
               05  CRT-INCLUDE-CODE PIC X(20).
           03  CRT-EXCLUDE-ING OCCURS 5 TIMES
                                   INDEXED BY CRT-EX.
               05  CRT-EXCLUDE-CODE PIC X(20).
           03  FILLER              PIC X(10).
