      *****************************************************
      *                                                   *
      *   WORKING STORAGE - INGREDIENT TYPE MASTER TABLE    *
      *     LOADED FROM INGTYPE AND SEARCHED BY SEARCH ALL   *
      *     SHARED BY RP100, RP200, RP400 AND RP500            *
      *                                                   *
      *****************************************************
      *  TABLE IS BUILT IN THE SAME SEQUENCE AS THE INGTYPE
      *  FILE, WHICH MUST BE IN ASCENDING CODE SEQUENCE.
      *
      * 04/12/25 RPJ - CREATED.
      * 11/12/25 RPJ - WIDENED FROM 300 TO 500 ENTRIES FOR GROWTH.
      *
       01  WS-INGTYP-TABLE.
           03  IT-TAB-ENTRY OCCURS 1 TO 500 TIMES
                                   DEPENDING ON WS-IT-COUNT
                                   ASCENDING KEY IT-TAB-CODE
                                   INDEXED BY IT-TX.
               05  IT-TAB-CODE         PIC X(20).
               05  IT-TAB-NAME         PIC X(25).
               05  IT-TAB-CATEGORY     PIC X(02).
               05  IT-TAB-SEASONALITY  PIC X(02).
               05  IT-TAB-CAL          PIC 9(4)V9.
               05  IT-TAB-PROT         PIC 9(3)V99.
               05  IT-TAB-FAT          PIC 9(3)V99.
               05  IT-TAB-CARB         PIC 9(3)V99.
               05  IT-TAB-FIBER        PIC 9(3)V99.
               05  IT-TAB-SUGAR        PIC 9(3)V99.
               05  IT-TAB-SODIUM       PIC 9(5)V9.
               05  FILLER              PIC X(05).
       01  WS-IT-COUNT             PIC 9(04) COMP VALUE ZERO.
