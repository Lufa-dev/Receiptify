      *****************************************************
      *                                                   *
      *   WORKING STORAGE - INTERACTION VIEW TOTALS TABLE     *
      *     LOADED FROM INTERACT, FIND-OR-ADD BY RECIPE ID    *
      *     USED BY RP300 ONLY                               *
      *                                                   *
      *****************************************************
      *  INTERACT IS SORTED BY INT-USER-ID/INT-RECIPE-ID, NOT
      *  BY RECIPE, SO THE TABLE IS BUILT IN FILE-ENCOUNTER
      *  ORDER AND SEARCHED WITH A PLAIN LINEAR SEARCH, NOT
      *  SEARCH ALL.  INTT-WRITTEN-SW TRACKS WHETHER A RATSUM
      *  RECORD HAS ALREADY BEEN WRITTEN FOR THE ENTRY BY THE
      *  RATING/COMMENT MERGE, SO RECIPES THAT ONLY APPEAR ON
      *  INTERACT STILL GET ONE SUMMARY RECORD AT RUN END.
      *
      * 15/01/26 RPJ - CREATED FOR THE ENGAGEMENT AGGREGATOR.
      *
       01  WS-INTACT-TABLE.
           03  INTT-ENTRY OCCURS 1 TO 5000 TIMES
                                   DEPENDING ON WS-INTT-COUNT
                                   INDEXED BY INTT-X.
               05  INTT-RECIPE-ID      PIC 9(06).
               05  INTT-VIEW-TOTAL     PIC 9(07)   COMP.
               05  INTT-WRITTEN-SW     PIC X(01)   VALUE "N".
                   88  INTT-WRITTEN                VALUE "Y".
       01  WS-INTT-COUNT           PIC 9(04) COMP VALUE ZERO.
