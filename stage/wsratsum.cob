      *****************************************************
      *                                                   *
      *   RECORD DEFINITION FOR RATING SUMMARY FILE         *
      *            ONE RECORD PER RECIPE                    *
      *                                                   *
      *****************************************************
      *  FILE SIZE 30 BYTES. WRITTEN BY RP300.
      *
      * 12/12/25 RPJ - CREATED.
      *
       01  RP-RATSUM-RECORD.
           03  SUM-RECIPE-ID       PIC 9(06).
           03  SUM-AVG-RATING      PIC 9V99.
           03  SUM-RATING-COUNT    PIC 9(05).
           03  SUM-COMMENT-COUNT   PIC 9(05).
           03  SUM-VIEW-COUNT      PIC 9(07).
           03  FILLER              PIC X(04).
