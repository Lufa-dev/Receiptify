      *****************************************************************
      *                                                               *
      *             RECIPE PLATFORM BATCH - NUTRITION ENGINE           *
      *         PARSES INGREDIENT AMOUNTS, CONVERTS TO GRAMS AND        *
      *            DERIVES PER-SERVING NUTRIENT FIGURES                 *
      *                                                               *
      *****************************************************************
      *
       IDENTIFICATION          DIVISION.
      *================================
      *
       PROGRAM-ID.             RP200.
      *
       AUTHOR.                 R P JARRETT.
      *
       INSTALLATION.           APPLEWOOD COMPUTERS - RECIPE PLATFORM
                                DIVISION.
      *
       DATE-WRITTEN.           09/11/1987.
      *
       DATE-COMPILED.
      *
       SECURITY.               COPYRIGHT (C) 1987-2026, APPLEWOOD
                                COMPUTERS.  FOR LICENSED CUSTOMER USE
                                ONLY.  SEE THE FILE COPYING.
      *
      * REMARKS.               NUTRITION ENGINE FOR THE RECIPE
      *                        PLATFORM RULE ENGINE BATCH SUITE.
      *                        PARSES THE FREE TEXT AMOUNT ON EACH
      *                        INGREDIENT LINE, CONVERTS TO GRAMS,
      *                        SCALES THE PER-100G NUTRIENTS AND
      *                        TOTALS THEM PER RECIPE PER SERVING.
      *
      *    VERSION.            SEE PROG-NAME IN WS.
      *
      *    CALLED MODULES.     NONE.
      *
      *    FILES USED.
      *                        INGTYPE. INGREDIENT TYPE MASTER (IN).
      *                        RECIPE.  RECIPE MASTER (IN).
      *                        RECING.  RECIPE INGREDIENT LINES (IN).
      *                        NUTROUT. NUTRITION RESULTS (OUT).
      *                        RPTFILE. BATCH REPORT (EXTEND) - SEC 2.
      *
      *    ERROR MESSAGES USED.
      *                        NONE.
      *
      * CHANGES:
      * 09/11/1987 RPJ -     CREATED FOR RELEASE 1.
      * 22/04/1988 RPJ - .02 ADDED MIXED NUMBER PARSING (W N/D).
      * 15/02/1990 RPJ - .03 ADDED CATEGORY DEFAULT PORTION FALLBACK.
      * 30/07/1992 RPJ -     UNIT TABLE EXTENDED, SEE WSSEASON.COB.
      * 17/11/1995 RPJ -     COMMENT CLEAN UP, NO LOGIC CHANGE.
      * 19/08/1998 RPJ - Y2K REVIEWED - NO 2-DIGIT YEAR FIELDS PRESENT
      *                  IN THIS PROGRAM, NOTHING TO CHANGE.
      * 11/01/1999 RPJ -     CONFIRMED Y2K SIGN-OFF WITH QA.
      * 14/03/2003 RPJ -     MIGRATED SOURCE TO GNUCOBOL, NO LOGIC
      *                      CHANGE, COLUMN LAYOUT PRESERVED.
      * 21/05/2009 RPJ - .04 MACRO % DISTRIBUTION NOW FORCED TO SUM
      *                      TO 100, FRACTIONAL-PART TIE RULE ADDED.
      * 16/04/2024 RPJ -     COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
      *                      PREVIOUS NOTICES.
      * 11/12/2025 RPJ - 3.0 RE-WRITTEN TO OPEN THE BATCH REPORT FILE
      *                      AND PRINT SECTION 2 VIA REPORT WRITER.
      *
      *****************************************************************
      *
       ENVIRONMENT             DIVISION.
      *================================
      *
       CONFIGURATION           SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS RP-NUMERIC-CLASS IS "0" THRU "9"
           SWITCH UPSI-0 IS RP-TEST-SWITCH.
      *
       INPUT-OUTPUT            SECTION.
       FILE-CONTROL.
           SELECT INGTYPE-FILE  ASSIGN TO "INGTYPE"
                  ORGANIZATION  LINE SEQUENTIAL
                  STATUS        INGTYPE-STATUS.
           SELECT RECIPE-FILE   ASSIGN TO "RECIPE"
                  ORGANIZATION  LINE SEQUENTIAL
                  STATUS        RECIPE-STATUS.
           SELECT RECING-FILE   ASSIGN TO "RECING"
                  ORGANIZATION  LINE SEQUENTIAL
                  STATUS        RECING-STATUS.
           SELECT NUTROUT-FILE  ASSIGN TO "NUTROUT"
                  ORGANIZATION  LINE SEQUENTIAL
                  STATUS        NUTROUT-STATUS.
           SELECT RPTFILE       ASSIGN TO "RPTFILE"
                  ORGANIZATION  LINE SEQUENTIAL
                  STATUS        RPTFILE-STATUS.
      *
       DATA                    DIVISION.
      *================================
      *
       FILE                    SECTION.
      *
       FD  INGTYPE-FILE.
       COPY "wsingtyp.cob".
      *
       FD  RECIPE-FILE.
       COPY "wsrecipe.cob".
      *
       FD  RECING-FILE.
       COPY "wsrecing.cob".
      *
       FD  NUTROUT-FILE.
       COPY "wsnutout.cob".
      *
       FD  RPTFILE
           REPORT IS RP-NUTRI-REPORT.
      *
       WORKING-STORAGE SECTION.
      *-----------------------
       77  PROG-NAME               PIC X(14) VALUE "RP200 (3.0.00)".
      *
       01  WS-DATA.
           03  INGTYPE-STATUS      PIC XX.
           03  RECIPE-STATUS       PIC XX.
           03  RECING-STATUS       PIC XX.
           03  NUTROUT-STATUS      PIC XX.
           03  RPTFILE-STATUS      PIC XX.
           03  WS-RECIPE-EOF-SW    PIC X       VALUE "N".
               88  RECIPE-EOF                  VALUE "Y".
           03  WS-RECING-EOF-SW    PIC X       VALUE "N".
               88  RECING-EOF                  VALUE "Y".
      *
       COPY "wsittab.cob".
       COPY "wsseason.cob".
      *
       01  WS-CUR-RECIPE-ID        PIC 9(06)   COMP.
       01  WS-SERVINGS-CALC.
           03  WS-SERVINGS         PIC 9(02).
       01  WS-SERVINGS-X REDEFINES WS-SERVINGS-CALC
                                   PIC X(02).
      *
       01  WS-PDV-CALC.
           03  WS-PDV-PCT          PIC 999.
       01  WS-PDV-X REDEFINES WS-PDV-CALC
                                   PIC X(03).
      *
      * AMOUNT-TEXT PARSING WORK AREA.
      *
       01  WS-AMT-PARSE.
           03  WS-AMT-TEXT         PIC X(10).
           03  WS-TOK1             PIC X(10).
           03  WS-TOK2             PIC X(10).
           03  WS-NUM-X            PIC X(05).
           03  WS-DEN-X            PIC X(05).
           03  WS-WHOLE-X          PIC X(05).
           03  WS-FRAC-X           PIC X(05).
           03  WS-CLEAN-X          PIC X(10).
           03  WS-SCAN-IX          PIC 9(02)   COMP.
           03  WS-CLEAN-IX         PIC 9(02)   COMP.
           03  WS-ONE-CHAR         PIC X(01).
      *
      * LENGTH COUNTERS SET BY THE "COUNT IN" CLAUSE ON EACH UNSTRING
      * ABOVE.  TESTING IS-NUMERIC ON A WHOLE SPACE-PADDED WORK FIELD
      * FAILS WHENEVER THE DIGITS ARE SHORTER THAN THE FIELD (TRAILING
      * SPACES ARE NOT DIGITS) SO THE PARSING PARAGRAPHS REFERENCE
      * MODIFY DOWN TO THE ACTUAL LENGTH BEFORE THE CLASS TEST.
      *
       01  WS-AMT-LENGTHS.
           03  WS-TOK1-LEN         PIC 9(02)   COMP.
           03  WS-TOK2-LEN         PIC 9(02)   COMP.
           03  WS-NUM-LEN          PIC 9(02)   COMP.
           03  WS-DEN-LEN          PIC 9(02)   COMP.
           03  WS-WHOLE-LEN        PIC 9(02)   COMP.
           03  WS-FRAC-LEN         PIC 9(02)   COMP.
      *
       01  WS-AMT-NUMERICS.
           03  WS-NUM-VAL          PIC 9(05).
           03  WS-DEN-VAL          PIC 9(05).
           03  WS-WHOLE-VAL        PIC 9(05).
           03  WS-FRAC-VAL         PIC 9(05).
           03  WS-DIVISOR          PIC 9(07)   VALUE 1.
           03  WS-DIVISOR-X REDEFINES WS-DIVISOR
                                   PIC X(07).
      *
       01  WS-CONVERT-AREA.
           03  WS-QTY              PIC S9(07)V9(04) COMP-3.
           03  WS-UNIT-UP          PIC X(10).
           03  WS-GRAMS            PIC S9(07)V9(04) COMP-3.
      *
      * PER-RECIPE NUTRIENT ACCUMULATORS.
      *
       01  WS-RECIPE-TOTALS.
           03  WS-TOT-CAL          PIC S9(07)V9(04) COMP-3.
           03  WS-TOT-PROT         PIC S9(07)V9(04) COMP-3.
           03  WS-TOT-FAT          PIC S9(07)V9(04) COMP-3.
           03  WS-TOT-CARB         PIC S9(07)V9(04) COMP-3.
           03  WS-TOT-FIBER        PIC S9(07)V9(04) COMP-3.
           03  WS-TOT-SUGAR        PIC S9(07)V9(04) COMP-3.
           03  WS-TOT-SODIUM       PIC S9(07)V9(04) COMP-3.
      *
       01  WS-PER-SERVING.
           03  WS-PS-CAL           PIC 9(05)   COMP-3.
           03  WS-PS-PROT          PIC 9(04)V9 COMP-3.
           03  WS-PS-FAT           PIC 9(04)V9 COMP-3.
           03  WS-PS-CARB          PIC 9(04)V9 COMP-3.
           03  WS-PS-FIBER         PIC 9(04)V9 COMP-3.
           03  WS-PS-SUGAR         PIC 9(04)V9 COMP-3.
           03  WS-PS-SODIUM        PIC 9(05)   COMP-3.
      *
       01  WS-MACRO-CALS.
           03  WS-PROT-CAL         PIC 9(06)   COMP-3.
           03  WS-FAT-CAL          PIC 9(06)   COMP-3.
           03  WS-CARB-CAL         PIC 9(06)   COMP-3.
           03  WS-TOT-MACRO-CAL    PIC 9(06)   COMP-3.
      *
       01  WS-MACRO-PCTS.
           03  WS-PCT-PROT-EX      PIC 9(03)V9(04) COMP-3.
           03  WS-PCT-FAT-EX       PIC 9(03)V9(04) COMP-3.
           03  WS-PCT-CARB-EX      PIC 9(03)V9(04) COMP-3.
           03  WS-PCT-PROT         PIC 9(03)   COMP-3.
           03  WS-PCT-FAT          PIC 9(03)   COMP-3.
           03  WS-PCT-CARB         PIC 9(03)   COMP-3.
           03  WS-PCT-SUM          PIC 9(03)   COMP-3.
           03  WS-PCT-DIFF         PIC S9(03)  COMP-3.
           03  WS-FRAC-PROT        PIC 9(03)V9(04) COMP-3.
           03  WS-FRAC-FAT         PIC 9(03)V9(04) COMP-3.
           03  WS-FRAC-CARB        PIC 9(03)V9(04) COMP-3.
           03  WS-TRUNC-WK         PIC 9(03)   COMP-3.
      *
      * PERCENT-OF-DAILY-VALUE WORK AREA - PRINTED ONLY, NOT HELD ON
      * NUTROUT.  DENOMINATORS PER HOUSE NUTRITION STANDARD W00-07.
      *
       01  WS-PDV-DENOM.
           03  WS-PDV-D-CAL        PIC 9(05)   COMP-3 VALUE 2000.
           03  WS-PDV-D-PROT       PIC 9(05)   COMP-3 VALUE 50.
           03  WS-PDV-D-FAT        PIC 9(05)   COMP-3 VALUE 70.
           03  WS-PDV-D-CARB       PIC 9(05)   COMP-3 VALUE 300.
           03  WS-PDV-D-FIBER      PIC 9(05)   COMP-3 VALUE 28.
           03  WS-PDV-D-SUGAR      PIC 9(05)   COMP-3 VALUE 50.
           03  WS-PDV-D-SODIUM     PIC 9(05)   COMP-3 VALUE 2300.
      *
       01  WS-PDV-PCTS.
           03  WS-PDV-CAL          PIC 999      COMP-3.
           03  WS-PDV-PROT         PIC 999      COMP-3.
           03  WS-PDV-FAT          PIC 999      COMP-3.
           03  WS-PDV-CARB         PIC 999      COMP-3.
           03  WS-PDV-FIBER        PIC 999      COMP-3.
           03  WS-PDV-SUGAR        PIC 999      COMP-3.
           03  WS-PDV-SODIUM       PIC 999      COMP-3.
      *
       REPORT SECTION.
      ****************
      *
       RD  RP-NUTRI-REPORT
           CONTROL      FINAL
           PAGE LIMIT   56 LINES
           HEADING      1
           FIRST DETAIL 5
           LAST DETAIL  54
           FOOTING      56.
      *
       01  RP-NUT-HEAD-1   TYPE PAGE HEADING.
           03  LINE 1.
               05  COL     1  PIC X(14)   SOURCE PROG-NAME.
               05  COL    40  PIC X(28)   VALUE
                   "RECIPE PLATFORM BATCH REPORT".
               05  COL   124  PIC X(5)    VALUE "PAGE ".
               05  COL   129  PIC ZZ9     SOURCE PAGE-COUNTER.
           03  LINE 3.
               05  COL     1  PIC X(60)   VALUE
                   "SECTION 2 - NUTRITION ANALYSIS (PER SERVING)".
           03  LINE 5.
               05  COL     1  PIC X(09)   VALUE "RECIPE ID".
               05  COL    12  PIC X(40)   VALUE "TITLE".
               05  COL    54  PIC X(04)   VALUE "KCAL".
               05  COL    61  PIC X(04)   VALUE "PROT".
               05  COL    69  PIC X(03)   VALUE "FAT".
               05  COL    76  PIC X(05)   VALUE "CARBS".
               05  COL    84  PIC X(11)   VALUE "% P / F / C".
      *
       01  RP-NUT-DETAIL   TYPE DETAIL.
           03  LINE + 1.
               05  COL     1  PIC 9(06)   SOURCE NUT-RECIPE-ID.
               05  COL    12  PIC X(40)   SOURCE REC-TITLE.
               05  COL    52  PIC ZZZZ9   SOURCE WS-PS-CAL.
               05  COL    59  PIC ZZZ9.9  SOURCE WS-PS-PROT.
               05  COL    67  PIC ZZ9.9   SOURCE WS-PS-FAT.
               05  COL    74  PIC ZZZ9.9  SOURCE WS-PS-CARB.
               05  COL    84  PIC ZZ9     SOURCE WS-PCT-PROT.
               05  COL    88  PIC X(01)   VALUE "/".
               05  COL    89  PIC ZZ9     SOURCE WS-PCT-FAT.
               05  COL    93  PIC X(01)   VALUE "/".
               05  COL    94  PIC ZZ9     SOURCE WS-PCT-CARB.
           03  LINE + 1.
               05  COL    12  PIC X(17)   VALUE "  PCT DAILY VALUE".
               05  COL    30  PIC X(05)   VALUE "KCAL=".
               05  COL    35  PIC ZZ9     SOURCE WS-PDV-CAL.
               05  COL    39  PIC X(06)   VALUE "% PROT".
               05  COL    45  PIC ZZ9     SOURCE WS-PDV-PROT.
               05  COL    49  PIC X(05)   VALUE "% FAT".
               05  COL    54  PIC ZZ9     SOURCE WS-PDV-FAT.
               05  COL    58  PIC X(06)   VALUE "% CARB".
               05  COL    64  PIC ZZ9     SOURCE WS-PDV-CARB.
               05  COL    71  PIC X(07)   VALUE "% FIBER".
               05  COL    78  PIC ZZ9     SOURCE WS-PDV-FIBER.
               05  COL    82  PIC X(07)   VALUE "% SUGAR".
               05  COL    89  PIC ZZ9     SOURCE WS-PDV-SUGAR.
               05  COL    93  PIC X(04)   VALUE "% NA".
               05  COL    97  PIC ZZ9     SOURCE WS-PDV-SODIUM.
      *
       PROCEDURE DIVISION.
      *====================
      *
       AA000-MAIN.
      *************
           PERFORM   AA005-OPEN-FILES.
           PERFORM   AA010-LOAD-SEASON-TABLES.
           PERFORM   AA015-LOAD-INGTYPE-TABLE.
           INITIATE  RP-NUTRI-REPORT.
           PERFORM   AA030-READ-RECIPE.
           PERFORM   AA032-READ-RECING.
           PERFORM   AA040-PROCESS-RECIPE
                     UNTIL RECIPE-EOF.
           TERMINATE RP-NUTRI-REPORT.
           PERFORM   AA090-CLOSE-FILES.
           GOBACK.
      *
       AA000-EXIT.
           EXIT.
      *
       AA005-OPEN-FILES.
           OPEN      INPUT  INGTYPE-FILE
                             RECIPE-FILE
                             RECING-FILE.
           OPEN      OUTPUT NUTROUT-FILE.
           OPEN      EXTEND RPTFILE.
      *
       AA005-EXIT.
           EXIT.
      *
       AA010-LOAD-SEASON-TABLES.
      *
      * ONLY THE PORTION TABLE IS ACTUALLY NEEDED IN THIS PROGRAM BUT
      * THE LOADER IS SHARED ACROSS RP100/200/400/500.
      *
           COPY "pdseason.cob".
      *
       AA010-EXIT.
           EXIT.
      *
       AA015-LOAD-INGTYPE-TABLE.
           MOVE      ZERO TO WS-IT-COUNT.
           READ      INGTYPE-FILE
                     AT END
                     GO TO AA015-EXIT.
      *
       AA015-LOAD-LOOP.
           ADD       1 TO WS-IT-COUNT.
           MOVE      IT-ING-CODE        TO IT-TAB-CODE (WS-IT-COUNT).
           MOVE      IT-DISPLAY-NAME    TO IT-TAB-NAME (WS-IT-COUNT).
           MOVE      IT-CATEGORY        TO IT-TAB-CATEGORY (WS-IT-COUNT).
           MOVE      IT-SEASONALITY     TO IT-TAB-SEASONALITY (WS-IT-COUNT).
           MOVE      IT-CAL-100G        TO IT-TAB-CAL (WS-IT-COUNT).
           MOVE      IT-PROT-100G       TO IT-TAB-PROT (WS-IT-COUNT).
           MOVE      IT-FAT-100G        TO IT-TAB-FAT (WS-IT-COUNT).
           MOVE      IT-CARB-100G       TO IT-TAB-CARB (WS-IT-COUNT).
           MOVE      IT-FIBER-100G      TO IT-TAB-FIBER (WS-IT-COUNT).
           MOVE      IT-SUGAR-100G      TO IT-TAB-SUGAR (WS-IT-COUNT).
           MOVE      IT-SODIUM-100G     TO IT-TAB-SODIUM (WS-IT-COUNT).
           READ      INGTYPE-FILE
                     AT END
                     GO TO AA015-EXIT.
           GO TO     AA015-LOAD-LOOP.
      *
       AA015-EXIT.
           EXIT.
      *
       AA030-READ-RECIPE.
           READ      RECIPE-FILE
                     AT END
                     MOVE "Y" TO WS-RECIPE-EOF-SW
                     GO TO AA030-EXIT.
           MOVE      REC-ID TO WS-CUR-RECIPE-ID.
      *
       AA030-EXIT.
           EXIT.
      *
       AA032-READ-RECING.
           READ      RECING-FILE
                     AT END
                     MOVE "Y" TO WS-RECING-EOF-SW.
      *
       AA032-EXIT.
           EXIT.
      *
       AA040-PROCESS-RECIPE.
      *
      * ACCUMULATES NUTRIENT CONTRIBUTIONS FOR EVERY RECING LINE THAT
      * BELONGS TO THE CURRENT RECIPE, THEN DIVIDES DOWN TO PER SERVING.
      *
           MOVE      ZERO TO WS-TOT-CAL    WS-TOT-PROT  WS-TOT-FAT
                              WS-TOT-CARB  WS-TOT-FIBER WS-TOT-SUGAR
                              WS-TOT-SODIUM.
           PERFORM   AA042-MATCH-LOOP
                     UNTIL RECING-EOF
                     OR    RIN-RECIPE-ID NOT = WS-CUR-RECIPE-ID.
           PERFORM   AA060-FINISH-RECIPE.
           PERFORM   AA030-READ-RECIPE.
      *
       AA040-EXIT.
           EXIT.
      *
       AA042-MATCH-LOOP.
           PERFORM   AA044-ONE-INGREDIENT-LINE.
           PERFORM   AA032-READ-RECING.
      *
       AA042-EXIT.
           EXIT.
      *
       AA044-ONE-INGREDIENT-LINE.
      *
      * PARSES ONE AMOUNT, CONVERTS TO GRAMS AND ADDS ITS NUTRIENT
      * CONTRIBUTION INTO THE RUNNING RECIPE TOTALS.
      *
           PERFORM   AA050-PARSE-AMOUNT.
           PERFORM   AA055-CONVERT-TO-GRAMS.
           SEARCH ALL IT-TAB-ENTRY
                   AT END
                        NEXT SENTENCE
                   WHEN IT-TAB-CODE (IT-TX) = RIN-ING-CODE
                        PERFORM AA058-ADD-NUTRIENTS.
      *
       AA044-EXIT.
           EXIT.
      *
       AA050-PARSE-AMOUNT.
      *
      * SPLITS THE AMOUNT TEXT INTO A MIXED-NUMBER, FRACTION OR
      * DECIMAL/INTEGER AND DERIVES WS-QTY.  BLANK TEXT = ZERO.  EACH
      * UNSTRING CARRIES A COUNT IN COUNTER SO THE NUMERIC CLASS TEST
      * CAN BE MADE AGAINST THE EXACT DIGITS FOUND, NOT THE WHOLE
      * SPACE-PADDED WORK FIELD (A PADDED FIELD NEVER TESTS NUMERIC).
      *
           MOVE      SPACES TO WS-TOK1 WS-TOK2.
           MOVE      ZERO   TO WS-QTY WS-TOK1-LEN WS-TOK2-LEN.
           MOVE      RIN-AMOUNT-TEXT TO WS-AMT-TEXT.
           IF        WS-AMT-TEXT = SPACES
                     GO TO AA050-EXIT.
           UNSTRING  WS-AMT-TEXT DELIMITED BY SPACE
                     INTO WS-TOK1 COUNT IN WS-TOK1-LEN
                          WS-TOK2 COUNT IN WS-TOK2-LEN.
           IF        WS-TOK2-LEN NOT = ZERO
                     PERFORM AA052-WHOLE-NUMBER
                     PERFORM AA053-FRACTION-TOKEN
                     GO TO AA050-EXIT.
           IF        WS-TOK1-LEN = ZERO
                     GO TO AA050-EXIT.
           IF        WS-TOK1 (1:1) IS NOT NUMERIC
                     PERFORM AA059-STRIP-AND-RETRY
                     GO TO AA050-EXIT.
           MOVE      SPACES TO WS-NUM-X WS-DEN-X.
           MOVE      ZERO   TO WS-NUM-LEN WS-DEN-LEN.
           UNSTRING  WS-TOK1 DELIMITED BY "/"
                     INTO WS-NUM-X COUNT IN WS-NUM-LEN
                          WS-DEN-X COUNT IN WS-DEN-LEN.
           IF        WS-DEN-LEN NOT = ZERO
                     MOVE WS-NUM-X TO WS-WHOLE-X
                     MOVE WS-NUM-LEN TO WS-WHOLE-LEN
                     PERFORM AA054-FRACTION-VALUE
                     GO TO AA050-EXIT.
           PERFORM   AA056-DECIMAL-VALUE.
      *
       AA050-EXIT.
           EXIT.
      *
       AA052-WHOLE-NUMBER.
      *
      * FIRST TOKEN OF A MIXED NUMBER - A PLAIN INTEGER.
      *
           MOVE      ZERO TO WS-WHOLE-VAL.
           IF        WS-TOK1-LEN = ZERO
                     MOVE WS-WHOLE-VAL TO WS-QTY
                     GO TO AA052-EXIT.
           IF        WS-TOK1 (1:WS-TOK1-LEN) IS NOT NUMERIC
                     MOVE WS-WHOLE-VAL TO WS-QTY
                     GO TO AA052-EXIT.
           MOVE      WS-TOK1 (1:WS-TOK1-LEN) TO WS-WHOLE-VAL.
           MOVE      WS-WHOLE-VAL TO WS-QTY.
      *
       AA052-EXIT.
           EXIT.
      *
       AA053-FRACTION-TOKEN.
      *
      * SECOND TOKEN OF A MIXED NUMBER - ALWAYS N/D.
      *
           MOVE      SPACES TO WS-NUM-X WS-DEN-X.
           MOVE      ZERO TO WS-NUM-LEN WS-DEN-LEN WS-NUM-VAL WS-DEN-VAL.
           UNSTRING  WS-TOK2 DELIMITED BY "/"
                     INTO WS-NUM-X COUNT IN WS-NUM-LEN
                          WS-DEN-X COUNT IN WS-DEN-LEN.
           IF        WS-NUM-LEN = ZERO
                     GO TO AA053-EXIT.
           IF        WS-NUM-X (1:WS-NUM-LEN) IS NOT NUMERIC
                     GO TO AA053-EXIT.
           MOVE      WS-NUM-X (1:WS-NUM-LEN) TO WS-NUM-VAL.
           IF        WS-DEN-LEN = ZERO
                     GO TO AA053-EXIT.
           IF        WS-DEN-X (1:WS-DEN-LEN) IS NOT NUMERIC
                     GO TO AA053-EXIT.
           MOVE      WS-DEN-X (1:WS-DEN-LEN) TO WS-DEN-VAL.
           IF        WS-DEN-VAL NOT = ZERO
                     COMPUTE WS-QTY ROUNDED = WS-QTY +
                             (WS-NUM-VAL / WS-DEN-VAL).
      *
       AA053-EXIT.
           EXIT.
      *
       AA054-FRACTION-VALUE.
      *
      * WS-WHOLE-X / WS-DEN-X IS A PLAIN FRACTION N/D (NO WHOLE PART).
      * WS-WHOLE-LEN AND WS-DEN-LEN WERE SET BY THE CALLER'S UNSTRING.
      *
           MOVE      ZERO TO WS-NUM-VAL WS-DEN-VAL WS-QTY.
           IF        WS-WHOLE-LEN = ZERO
                     GO TO AA054-EXIT.
           IF        WS-WHOLE-X (1:WS-WHOLE-LEN) IS NOT NUMERIC
                     GO TO AA054-EXIT.
           MOVE      WS-WHOLE-X (1:WS-WHOLE-LEN) TO WS-NUM-VAL.
           IF        WS-DEN-LEN = ZERO
                     GO TO AA054-EXIT.
           IF        WS-DEN-X (1:WS-DEN-LEN) IS NOT NUMERIC
                     GO TO AA054-EXIT.
           MOVE      WS-DEN-X (1:WS-DEN-LEN) TO WS-DEN-VAL.
           IF        WS-DEN-VAL NOT = ZERO
                     COMPUTE WS-QTY ROUNDED = WS-NUM-VAL / WS-DEN-VAL.
      *
       AA054-EXIT.
           EXIT.
      *
       AA056-DECIMAL-VALUE.
      *
      * WS-TOK1 IS A PLAIN INTEGER OR DECIMAL, E.G. "2" OR "1.5".
      *
           MOVE      SPACES TO WS-WHOLE-X WS-FRAC-X.
           MOVE      ZERO   TO WS-WHOLE-LEN WS-FRAC-LEN.
           UNSTRING  WS-TOK1 DELIMITED BY "."
                     INTO WS-WHOLE-X COUNT IN WS-WHOLE-LEN
                          WS-FRAC-X  COUNT IN WS-FRAC-LEN.
           IF        WS-WHOLE-LEN = ZERO
                     PERFORM AA059-STRIP-AND-RETRY
                     GO TO AA056-EXIT.
           IF        WS-WHOLE-X (1:WS-WHOLE-LEN) IS NOT NUMERIC
                     PERFORM AA059-STRIP-AND-RETRY
                     GO TO AA056-EXIT.
           MOVE      WS-WHOLE-X (1:WS-WHOLE-LEN) TO WS-WHOLE-VAL.
           MOVE      WS-WHOLE-VAL TO WS-QTY.
           IF        WS-FRAC-LEN = ZERO
                     GO TO AA056-EXIT.
           IF        WS-FRAC-X (1:WS-FRAC-LEN) IS NOT NUMERIC
                     GO TO AA056-EXIT.
           MOVE      WS-FRAC-X (1:WS-FRAC-LEN) TO WS-FRAC-VAL.
           PERFORM   AA057-FRAC-LENGTH.
           COMPUTE   WS-QTY ROUNDED = WS-QTY +
                     (WS-FRAC-VAL / WS-DIVISOR).
      *
       AA056-EXIT.
           EXIT.
      *
       AA057-FRAC-LENGTH.
      *
      * WORKS OUT THE SCALING DIVISOR FROM THE NUMBER OF SIGNIFICANT
      * DIGITS RIGHT OF THE POINT (WS-FRAC-LEN, SET BY THE UNSTRING IN
      * AA056) SO THE FRACTIONAL VALUE IS SCALED CORRECTLY - NO
      * INTRINSIC FUNCTIONS ARE USED ON THIS SYSTEM, SEE HOUSE
      * STANDARDS.
      *
           MOVE      1 TO WS-DIVISOR.
           IF        WS-FRAC-LEN = 1
                     MOVE 10 TO WS-DIVISOR
                     GO TO AA057-EXIT.
           IF        WS-FRAC-LEN = 2
                     MOVE 100 TO WS-DIVISOR
                     GO TO AA057-EXIT.
           IF        WS-FRAC-LEN = 3
                     MOVE 1000 TO WS-DIVISOR
                     GO TO AA057-EXIT.
           IF        WS-FRAC-LEN > 3
                     MOVE 10000 TO WS-DIVISOR.
      *
       AA057-EXIT.
           EXIT.
      *
       AA059-STRIP-AND-RETRY.
      *
      * FALLBACK FOR TEXT THAT DID NOT PARSE CLEANLY - STRIP EVERY
      * CHARACTER THAT IS NOT A DIGIT OR A POINT AND TRY AGAIN AS A
      * PLAIN DECIMAL.  AN EMPTY RESULT IS TREATED AS ZERO.
      *
           MOVE      SPACES TO WS-CLEAN-X.
           MOVE      1 TO WS-CLEAN-IX.
           MOVE      ZERO TO WS-QTY.
           PERFORM   AA059-SCAN-ONE-CHAR
                     VARYING WS-SCAN-IX FROM 1 BY 1
                     UNTIL WS-SCAN-IX > 10.
           IF        WS-CLEAN-X = SPACES
                     GO TO AA059-EXIT.
           MOVE      WS-CLEAN-X TO WS-TOK1.
           PERFORM   AA056-DECIMAL-VALUE.
      *
       AA059-EXIT.
           EXIT.
      *
       AA059-SCAN-ONE-CHAR.
           MOVE      WS-AMT-TEXT (WS-SCAN-IX:1) TO WS-ONE-CHAR.
           IF        (WS-ONE-CHAR IS NUMERIC)
           OR        (WS-ONE-CHAR = ".")
                     MOVE WS-ONE-CHAR TO WS-CLEAN-X (WS-CLEAN-IX:1)
                     ADD  1 TO WS-CLEAN-IX.
      *
       AA059-SCAN-EXIT.
           EXIT.
      *
       AA055-CONVERT-TO-GRAMS.
      *
      * CASE-INSENSITIVE LOOK-UP OF THE UNIT SYMBOL AGAINST THE UNIT
      * FACTOR TABLE.  BLANK UNIT MEANS THE AMOUNT IS ALREADY GRAMS.
      *
           MOVE      ZERO TO WS-GRAMS.
           IF        RIN-UNIT = SPACES
                     MOVE WS-QTY TO WS-GRAMS
                     GO TO AA055-EXIT.
           MOVE      RIN-UNIT TO WS-UNIT-UP.
           INSPECT   WS-UNIT-UP CONVERTING
                     "abcdefghijklmnopqrstuvwxyz" TO
                     "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
           SET       WST-UX TO 1.
           SEARCH    WST-UNIT-ENTRY
                   AT END
                        MOVE ZERO TO WS-GRAMS
                   WHEN WST-UNIT-CODE (WST-UX) = WS-UNIT-UP
                        COMPUTE WS-GRAMS ROUNDED =
                                WS-QTY * WST-UNIT-FACTOR (WST-UX).
      *
       AA055-EXIT.
           EXIT.
      *
       AA058-ADD-NUTRIENTS.
      *
      * GRAMS <= 0 FALLS BACK TO THE DEFAULT PORTION FOR THE
      * INGREDIENT'S CATEGORY, THEN SCALES THE PER-100G VALUES.
      *
           IF        WS-GRAMS NOT GREATER ZERO
                     PERFORM AA062-DEFAULT-PORTION.
           COMPUTE   WS-TOT-CAL    = WS-TOT-CAL    +
                     WS-GRAMS * IT-TAB-CAL    (IT-TX) / 100.
           COMPUTE   WS-TOT-PROT   = WS-TOT-PROT   +
                     WS-GRAMS * IT-TAB-PROT   (IT-TX) / 100.
           COMPUTE   WS-TOT-FAT    = WS-TOT-FAT    +
                     WS-GRAMS * IT-TAB-FAT    (IT-TX) / 100.
           COMPUTE   WS-TOT-CARB   = WS-TOT-CARB   +
                     WS-GRAMS * IT-TAB-CARB   (IT-TX) / 100.
           COMPUTE   WS-TOT-FIBER  = WS-TOT-FIBER  +
                     WS-GRAMS * IT-TAB-FIBER  (IT-TX) / 100.
           COMPUTE   WS-TOT-SUGAR  = WS-TOT-SUGAR  +
                     WS-GRAMS * IT-TAB-SUGAR  (IT-TX) / 100.
           COMPUTE   WS-TOT-SODIUM = WS-TOT-SODIUM +
                     WS-GRAMS * IT-TAB-SODIUM (IT-TX) / 100.
      *
       AA058-EXIT.
           EXIT.
      *
       AA062-DEFAULT-PORTION.
           SET       WST-PX TO 1.
           SEARCH    WST-PORTION-ENTRY
                   AT END
                        MOVE WS-PORTION-UNKNOWN TO WS-GRAMS
                   WHEN WST-PORTION-CAT (WST-PX) = IT-TAB-CATEGORY (IT-TX)
                        MOVE WST-PORTION-GRAMS (WST-PX) TO WS-GRAMS.
      *
       AA062-EXIT.
           EXIT.
      *
       AA060-FINISH-RECIPE.
      *
      * DIVIDES THE RECIPE TOTALS DOWN TO PER-SERVING FIGURES, BUILDS
      * THE MACRO DISTRIBUTION AND WRITES NUTROUT AND THE REPORT LINE.
      *
           MOVE      REC-SERVINGS TO WS-SERVINGS.
           IF        WS-SERVINGS = ZERO
                     MOVE 1 TO WS-SERVINGS.
      *
           COMPUTE   WS-PS-CAL    ROUNDED = WS-TOT-CAL    / WS-SERVINGS.
           COMPUTE   WS-PS-PROT   ROUNDED = WS-TOT-PROT   / WS-SERVINGS.
           COMPUTE   WS-PS-FAT    ROUNDED = WS-TOT-FAT    / WS-SERVINGS.
           COMPUTE   WS-PS-CARB   ROUNDED = WS-TOT-CARB   / WS-SERVINGS.
           COMPUTE   WS-PS-FIBER  ROUNDED = WS-TOT-FIBER  / WS-SERVINGS.
           COMPUTE   WS-PS-SUGAR  ROUNDED = WS-TOT-SUGAR  / WS-SERVINGS.
           COMPUTE   WS-PS-SODIUM ROUNDED = WS-TOT-SODIUM / WS-SERVINGS.
      *
           PERFORM   AA070-MACRO-DISTRIBUTION.
           PERFORM   AA080-CALC-PDV.
      *
           MOVE      WS-CUR-RECIPE-ID TO NUT-RECIPE-ID.
           MOVE      WS-PS-CAL        TO NUT-CALORIES.
           MOVE      WS-PS-PROT       TO NUT-PROTEIN.
           MOVE      WS-PS-FAT        TO NUT-FAT.
           MOVE      WS-PS-CARB       TO NUT-CARBS.
           MOVE      WS-PS-FIBER      TO NUT-FIBER.
           MOVE      WS-PS-SUGAR      TO NUT-SUGAR.
           MOVE      WS-PS-SODIUM     TO NUT-SODIUM.
           MOVE      WS-SERVINGS      TO NUT-SERVINGS.
           MOVE      WS-PCT-PROT      TO NUT-PCT-PROTEIN.
           MOVE      WS-PCT-FAT       TO NUT-PCT-FAT.
           MOVE      WS-PCT-CARB      TO NUT-PCT-CARBS.
           WRITE     RP-NUTOUT-RECORD.
      *
           GENERATE  RP-NUT-DETAIL.
      *
       AA060-EXIT.
           EXIT.
      *
       AA070-MACRO-DISTRIBUTION.
      *
      * CALORIES-FROM-MACROS ARE ROUNDED FIRST, THEN EACH PERCENTAGE
      * IS ROUNDED AND THE THREE ARE FORCED TO SUM TO EXACTLY 100 BY
      * ADJUSTING THE ONE WHOSE EXACT VALUE HAS THE SMALLEST (WHEN
      * OVER 100) OR LARGEST (WHEN UNDER 100) FRACTIONAL PART - TIES
      * RESOLVED PROTEIN, FAT, CARBS IN THAT ORDER.
      *
           COMPUTE   WS-PROT-CAL ROUNDED = WS-PS-PROT * 4.
           COMPUTE   WS-FAT-CAL  ROUNDED = WS-PS-FAT  * 9.
           COMPUTE   WS-CARB-CAL ROUNDED = WS-PS-CARB * 4.
           ADD       WS-PROT-CAL WS-FAT-CAL WS-CARB-CAL
                     GIVING WS-TOT-MACRO-CAL.
      *
           IF        WS-TOT-MACRO-CAL = ZERO
                     MOVE ZERO TO WS-PCT-PROT WS-PCT-FAT WS-PCT-CARB
                     GO TO AA070-EXIT.
      *
           COMPUTE   WS-PCT-PROT-EX =
                     WS-PROT-CAL * 100 / WS-TOT-MACRO-CAL.
           COMPUTE   WS-PCT-FAT-EX  =
                     WS-FAT-CAL  * 100 / WS-TOT-MACRO-CAL.
           COMPUTE   WS-PCT-CARB-EX =
                     WS-CARB-CAL * 100 / WS-TOT-MACRO-CAL.
      *
           COMPUTE   WS-PCT-PROT ROUNDED = WS-PCT-PROT-EX.
           COMPUTE   WS-PCT-FAT  ROUNDED = WS-PCT-FAT-EX.
           COMPUTE   WS-PCT-CARB ROUNDED = WS-PCT-CARB-EX.
      *
           ADD       WS-PCT-PROT WS-PCT-FAT WS-PCT-CARB
                     GIVING WS-PCT-SUM.
           COMPUTE   WS-PCT-DIFF = 100 - WS-PCT-SUM.
           IF        WS-PCT-DIFF = ZERO
                     GO TO AA070-EXIT.
      *
           MOVE      WS-PCT-PROT-EX TO WS-TRUNC-WK.
           COMPUTE   WS-FRAC-PROT = WS-PCT-PROT-EX - WS-TRUNC-WK.
           MOVE      WS-PCT-FAT-EX  TO WS-TRUNC-WK.
           COMPUTE   WS-FRAC-FAT  = WS-PCT-FAT-EX  - WS-TRUNC-WK.
           MOVE      WS-PCT-CARB-EX TO WS-TRUNC-WK.
           COMPUTE   WS-FRAC-CARB = WS-PCT-CARB-EX - WS-TRUNC-WK.
      *
           IF        WS-PCT-DIFF LESS ZERO
                     PERFORM AA072-ADJUST-SMALLEST
           ELSE
                     PERFORM AA074-ADJUST-LARGEST.
      *
       AA070-EXIT.
           EXIT.
      *
       AA072-ADJUST-SMALLEST.
      *
      * SUM EXCEEDS 100 - SUBTRACT FROM THE MACRO WITH THE SMALLEST
      * FRACTIONAL PART (TIES: PROTEIN, FAT, CARBS).
      *
           IF        WS-FRAC-PROT NOT GREATER WS-FRAC-FAT
           AND       WS-FRAC-PROT NOT GREATER WS-FRAC-CARB
                     SUBTRACT WS-PCT-DIFF FROM WS-PCT-PROT
                     GO TO AA072-EXIT.
           IF        WS-FRAC-FAT NOT GREATER WS-FRAC-CARB
                     SUBTRACT WS-PCT-DIFF FROM WS-PCT-FAT
                     GO TO AA072-EXIT.
           SUBTRACT  WS-PCT-DIFF FROM WS-PCT-CARB.
      *
       AA072-EXIT.
           EXIT.
      *
       AA074-ADJUST-LARGEST.
      *
      * SUM IS UNDER 100 - ADD TO THE MACRO WITH THE LARGEST
      * FRACTIONAL PART (TIES: PROTEIN, FAT, CARBS).
      *
           IF        WS-FRAC-PROT NOT LESS WS-FRAC-FAT
           AND       WS-FRAC-PROT NOT LESS WS-FRAC-CARB
                     ADD WS-PCT-DIFF TO WS-PCT-PROT
                     GO TO AA074-EXIT.
           IF        WS-FRAC-FAT NOT LESS WS-FRAC-CARB
                     ADD WS-PCT-DIFF TO WS-PCT-FAT
                     GO TO AA074-EXIT.
           ADD       WS-PCT-DIFF TO WS-PCT-CARB.
      *
       AA074-EXIT.
           EXIT.
      *
       AA080-CALC-PDV.
      *
      * PERCENT OF DAILY VALUE FOR THE REPORT - DISPLAY ONLY, NOT
      * CARRIED TO NUTROUT.  SEE DENOMINATOR TABLE IN WS.
      *
           COMPUTE   WS-PDV-CAL    ROUNDED =
                     WS-PS-CAL    * 100 / WS-PDV-D-CAL.
           COMPUTE   WS-PDV-PROT   ROUNDED =
                     WS-PS-PROT   * 100 / WS-PDV-D-PROT.
           COMPUTE   WS-PDV-FAT    ROUNDED =
                     WS-PS-FAT    * 100 / WS-PDV-D-FAT.
           COMPUTE   WS-PDV-CARB   ROUNDED =
                     WS-PS-CARB   * 100 / WS-PDV-D-CARB.
           COMPUTE   WS-PDV-FIBER  ROUNDED =
                     WS-PS-FIBER  * 100 / WS-PDV-D-FIBER.
           COMPUTE   WS-PDV-SUGAR  ROUNDED =
                     WS-PS-SUGAR  * 100 / WS-PDV-D-SUGAR.
           COMPUTE   WS-PDV-SODIUM ROUNDED =
                     WS-PS-SODIUM * 100 / WS-PDV-D-SODIUM.
      *
       AA080-EXIT.
           EXIT.
      *
       AA090-CLOSE-FILES.
           CLOSE     INGTYPE-FILE
                     RECIPE-FILE
                     RECING-FILE
                     NUTROUT-FILE
                     RPTFILE.
      *
       AA090-EXIT.
           EXIT.
