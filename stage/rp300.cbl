      *****************************************************************
      *                                                               *
      *             RECIPE PLATFORM BATCH - ENGAGEMENT AGGREGATOR       *
      *         MERGES RATINGS AND COMMENTS BY RECIPE, FOLDS IN         *
      *            INTERACTION VIEW COUNTS AND WRITES RATESUM           *
      *                                                               *
      *****************************************************************
      *
       IDENTIFICATION          DIVISION.
      *================================
      *
       PROGRAM-ID.             RP300.
      *
       AUTHOR.                 R P JARRETT.
      *
       INSTALLATION.           APPLEWOOD COMPUTERS - RECIPE PLATFORM
                                DIVISION.
      *
       DATE-WRITTEN.           23/11/1987.
      *
       DATE-COMPILED.
      *
       SECURITY.               COPYRIGHT (C) 1987-2026, APPLEWOOD
                                COMPUTERS.  FOR LICENSED CUSTOMER USE
                                ONLY.  SEE THE FILE COPYING.
      *
      * REMARKS.               ENGAGEMENT AGGREGATOR FOR THE RECIPE
      *                        PLATFORM RULE ENGINE BATCH SUITE.
      *                        MERGES THE RATING AND COMMENT FILES BY
      *                        RECIPE ID, REJECTS SELF-RATINGS AND
      *                        OUT-OF-RANGE STARS, FOLDS IN INTERACTION
      *                        VIEW COUNTS AND WRITES ONE SUMMARY
      *                        RECORD PER RECIPE SEEN ON ANY INPUT.
      *
      *    VERSION.            SEE PROG-NAME IN WS.
      *
      *    CALLED MODULES.     NONE.
      *
      *    FILES USED.
      *                        USRPROF. USER PROFILE MASTER (IN).
      *                        RECIPE.  RECIPE MASTER (IN).
      *                        RATING.  RATING RECORDS (IN).
      *                        COMMENT. COMMENT RECORDS (IN).
      *                        INTERACT.INTERACTION RECORDS (IN).
      *                        RATESUM. RATING SUMMARY RESULTS (OUT).
      *                        RPTFILE. BATCH REPORT (EXTEND) - SEC 3.
      *
      *    ERROR MESSAGES USED.
      *                        NONE.
      *
      * CHANGES:
      * 23/11/1987 RPJ -     CREATED FOR RELEASE 1.
      * 09/05/1988 RPJ - .02 ADDED SELF-RATING REJECTION PER ANALYST
      *                      REQUEST - SEE RECT-ENTRY TABLE.
      * 12/03/1991 RPJ -     LAST-RATING-WINS DEDUP ADDED AFTER A
      *                      FEED FROM THE OLD SYSTEM CARRIED TWO
      *                      ROWS FOR THE SAME USER/RECIPE PAIR.
      * 17/11/1995 RPJ -     COMMENT CLEAN UP, NO LOGIC CHANGE.
      * 19/08/1998 RPJ - Y2K REVIEWED - NO 2-DIGIT YEAR FIELDS PRESENT
      *                  IN THIS PROGRAM, NOTHING TO CHANGE.
      * 11/01/1999 RPJ -     CONFIRMED Y2K SIGN-OFF WITH QA.
      * 14/03/2003 RPJ -     MIGRATED SOURCE TO GNUCOBOL, NO LOGIC
      *                      CHANGE, COLUMN LAYOUT PRESERVED.
      * 30/08/2011 RPJ - .03 VIEW TOTAL NOW TAKEN FROM INTERACT RATHER
      *                      THAN A FLAT COUNT OF RATING ROWS.
      * 16/04/2024 RPJ -     COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
      *                      PREVIOUS NOTICES.
      * 15/01/2026 RPJ - 3.0 RE-WRITTEN TO OPEN THE BATCH REPORT FILE
      *                      AND PRINT SECTION 3 VIA REPORT WRITER.
      *                      INTERACT IS KEYED USER/RECIPE, NOT
      *                      RECIPE/USER, SO IT IS NO LONGER MERGED
      *                      WITH RATING/COMMENT - IT IS PRE-LOADED
      *                      INTO WS-INTACT-TABLE AND FOUND-OR-ADDED
      *                      INSTEAD.  SEE WSINTACC.COB.
      *
      *****************************************************************
      *
       ENVIRONMENT             DIVISION.
      *================================
      *
       CONFIGURATION           SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS RP-NUMERIC-CLASS IS "0" THRU "9"
           SWITCH UPSI-0 IS RP-TEST-SWITCH.
      *
       INPUT-OUTPUT            SECTION.
       FILE-CONTROL.
           SELECT USRPROF-FILE  ASSIGN TO "USRPROF"
                  ORGANIZATION  LINE SEQUENTIAL
                  STATUS        USRPROF-STATUS.
           SELECT RECIPE-FILE   ASSIGN TO "RECIPE"
                  ORGANIZATION  LINE SEQUENTIAL
                  STATUS        RECIPE-STATUS.
           SELECT RATING-FILE   ASSIGN TO "RATING"
                  ORGANIZATION  LINE SEQUENTIAL
                  STATUS        RATING-STATUS.
           SELECT COMMENT-FILE  ASSIGN TO "COMMENT"
                  ORGANIZATION  LINE SEQUENTIAL
                  STATUS        COMMENT-STATUS.
           SELECT INTERACT-FILE ASSIGN TO "INTERACT"
                  ORGANIZATION  LINE SEQUENTIAL
                  STATUS        INTERACT-STATUS.
           SELECT RATESUM-FILE  ASSIGN TO "RATESUM"
                  ORGANIZATION  LINE SEQUENTIAL
                  STATUS        RATESUM-STATUS.
           SELECT RPTFILE       ASSIGN TO "RPTFILE"
                  ORGANIZATION  LINE SEQUENTIAL
                  STATUS        RPTFILE-STATUS.
      *
       DATA                    DIVISION.
      *================================
      *
       FILE                    SECTION.
      *
       FD  USRPROF-FILE.
       COPY "wsusrprf.cob".
      *
       FD  RECIPE-FILE.
       COPY "wsrecipe.cob".
      *
       FD  RATING-FILE.
       COPY "wsrating.cob".
      *
       FD  COMMENT-FILE.
       COPY "wscommnt.cob".
      *
       FD  INTERACT-FILE.
       COPY "wsintact.cob".
      *
       FD  RATESUM-FILE.
       COPY "wsratsum.cob".
      *
       FD  RPTFILE
           REPORT IS RP-ENGAGE-REPORT.
      *
       WORKING-STORAGE SECTION.
      *-----------------------
       77  PROG-NAME               PIC X(14) VALUE "RP300 (3.0.00)".
      *
       01  WS-DATA.
           03  USRPROF-STATUS      PIC XX.
           03  RECIPE-STATUS       PIC XX.
           03  RATING-STATUS       PIC XX.
           03  COMMENT-STATUS      PIC XX.
           03  INTERACT-STATUS     PIC XX.
           03  RATESUM-STATUS      PIC XX.
           03  RPTFILE-STATUS      PIC XX.
           03  WS-RATING-EOF-SW    PIC X       VALUE "N".
               88  RATING-EOF                 VALUE "Y".
           03  WS-COMMENT-EOF-SW   PIC X       VALUE "N".
               88  COMMENT-EOF                VALUE "Y".
      *
       COPY "wsrectab.cob".
       COPY "wsintacc.cob".
       COPY "wsratdup.cob".
      *
      * MERGE KEYS - RAT-RECIPE-ID/COM-RECIPE-ID WIDTH, WITH A HIGH
      * VALUE SENTINEL SO AN EXHAUSTED FILE NEVER WINS THE LOW KEY.
      *
       01  WS-MERGE-KEYS.
           03  WS-RATING-KEY       PIC 9(06)   COMP VALUE ZERO.
           03  WS-COMMENT-KEY      PIC 9(06)   COMP VALUE ZERO.
           03  WS-CUR-GROUP-ID     PIC 9(06)   COMP VALUE ZERO.
           03  WS-HIGH-KEY         PIC 9(06)   COMP VALUE 999999.
      *
       01  WS-OWNER-ID             PIC 9(06)   COMP VALUE ZERO.
      *
      * TRACE WORK AREA - PRINTED ONLY WHEN THE UPSI TEST SWITCH IS ON,
      * SEE AA060.  NOT HELD ON RATESUM OR RPTFILE.
      *
       01  WS-TRACE-RECIPE-CALC.
           03  WS-TRACE-RECIPE     PIC 9(06).
       01  WS-TRACE-RECIPE-X REDEFINES WS-TRACE-RECIPE-CALC
                                   PIC X(06).
      *
       01  WS-TRACE-RATINGS-CALC.
           03  WS-TRACE-RATINGS    PIC 9(05).
       01  WS-TRACE-RATINGS-X REDEFINES WS-TRACE-RATINGS-CALC
                                   PIC X(05).
      *
       01  WS-TRACE-VIEWS-CALC.
           03  WS-TRACE-VIEWS      PIC 9(07).
       01  WS-TRACE-VIEWS-X REDEFINES WS-TRACE-VIEWS-CALC
                                   PIC X(07).
      *
      * PER-GROUP ACCUMULATORS - RESET AT THE START OF EACH RECIPE.
      *
       01  WS-GROUP-TOTALS.
           03  WS-SUM-STARS        PIC 9(05)   COMP VALUE ZERO.
           03  WS-RATING-COUNT     PIC 9(05)   COMP VALUE ZERO.
           03  WS-COMMENT-COUNT    PIC 9(05)   COMP VALUE ZERO.
           03  WS-VIEW-TOTAL       PIC 9(07)   COMP VALUE ZERO.
           03  WS-AVG-RATING       PIC 9V99         VALUE ZERO.
      *
      * RUN GRAND TOTALS FOR THE SECTION 3 FOOTING.
      *
       01  WS-GRAND-TOTALS.
           03  WS-TOT-USERS        PIC 9(06)   COMP VALUE ZERO.
           03  WS-TOT-RECIPES      PIC 9(06)   COMP VALUE ZERO.
           03  WS-TOT-RATINGS      PIC 9(06)   COMP VALUE ZERO.
           03  WS-TOT-COMMENTS     PIC 9(06)   COMP VALUE ZERO.
           03  WS-TOT-REJECTED     PIC 9(06)   COMP VALUE ZERO.
      *
      * WORKING COPY OF THE DETAIL LINE VALUES - THE SAME GROUP IS
      * USED FOR BOTH A NORMAL MERGE GROUP AND AN INTERACT-ONLY FLUSH
      * RECORD (SEE AA060 AND AA072).
      *
       01  WS-ENG-LINE.
           03  ENG-RECIPE-ID       PIC 9(06)   COMP.
           03  ENG-AVG-RATING      PIC 9V99.
           03  ENG-RATING-COUNT    PIC 9(05)   COMP.
           03  ENG-COMMENT-COUNT   PIC 9(05)   COMP.
           03  ENG-VIEW-TOTAL      PIC 9(07)   COMP.
      *
       REPORT SECTION.
      ****************
      *
       RD  RP-ENGAGE-REPORT
           CONTROL      FINAL
           PAGE LIMIT   56 LINES
           HEADING      1
           FIRST DETAIL 5
           LAST DETAIL  54
           FOOTING      56.
      *
       01  RP-ENG-HEAD-1   TYPE PAGE HEADING.
           03  LINE 1.
               05  COL     1  PIC X(14)   SOURCE PROG-NAME.
               05  COL    40  PIC X(28)   VALUE
                   "RECIPE PLATFORM BATCH REPORT".
               05  COL   124  PIC X(5)    VALUE "PAGE ".
               05  COL   129  PIC ZZ9     SOURCE PAGE-COUNTER.
           03  LINE 3.
               05  COL     1  PIC X(60)   VALUE
                   "SECTION 3 - ENGAGEMENT ANALYSIS".
           03  LINE 5.
               05  COL     1  PIC X(09)   VALUE "RECIPE ID".
               05  COL    12  PIC X(07)   VALUE "AVG RTG".
               05  COL    21  PIC X(07)   VALUE "RATINGS".
               05  COL    30  PIC X(08)   VALUE "COMMENTS".
               05  COL    40  PIC X(05)   VALUE "VIEWS".
      *
       01  RP-ENG-DETAIL   TYPE DETAIL.
           03  LINE + 1.
               05  COL     1  PIC 9(06)   SOURCE ENG-RECIPE-ID.
               05  COL    13  PIC 9.99    SOURCE ENG-AVG-RATING.
               05  COL    22  PIC ZZZZ9   SOURCE ENG-RATING-COUNT.
               05  COL    31  PIC ZZZZ9   SOURCE ENG-COMMENT-COUNT.
               05  COL    41  PIC ZZZZZZ9 SOURCE ENG-VIEW-TOTAL.
      *
       01  RP-ENG-FOOTING  TYPE CONTROL FOOTING FINAL LINE PLUS 2.
           03  LINE PLUS 1.
               05  COL     1  PIC X(20)   VALUE
                   "TOTAL USERS       - ".
               05  COL    21  PIC ZZZZZ9  SOURCE WS-TOT-USERS.
           03  LINE PLUS 1.
               05  COL     1  PIC X(20)   VALUE
                   "TOTAL RECIPES      - ".
               05  COL    21  PIC ZZZZZ9  SOURCE WS-TOT-RECIPES.
           03  LINE PLUS 1.
               05  COL     1  PIC X(20)   VALUE
                   "TOTAL RATINGS      - ".
               05  COL    21  PIC ZZZZZ9  SOURCE WS-TOT-RATINGS.
           03  LINE PLUS 1.
               05  COL     1  PIC X(20)   VALUE
                   "TOTAL COMMENTS     - ".
               05  COL    21  PIC ZZZZZ9  SOURCE WS-TOT-COMMENTS.
           03  LINE PLUS 1.
               05  COL     1  PIC X(20)   VALUE
                   "REJECTED RATINGS   - ".
               05  COL    21  PIC ZZZZZ9  SOURCE WS-TOT-REJECTED.
      *
       PROCEDURE DIVISION.
      *====================
      *
       AA000-MAIN.
      *************
           PERFORM   AA005-OPEN-FILES.
           PERFORM   AA010-LOAD-RECIPE-TABLE.
           PERFORM   AA012-COUNT-USERS.
           PERFORM   AA015-LOAD-INTERACT-TABLE.
           INITIATE  RP-ENGAGE-REPORT.
           PERFORM   AA020-READ-RATING.
           PERFORM   AA022-READ-COMMENT.
           PERFORM   AA030-PROCESS-GROUP
                     UNTIL RATING-EOF AND COMMENT-EOF.
           PERFORM   AA070-FLUSH-INTERACT-ONLY.
           TERMINATE RP-ENGAGE-REPORT.
           PERFORM   AA090-CLOSE-FILES.
           GOBACK.
      *
       AA000-EXIT.
           EXIT.
      *
       AA005-OPEN-FILES.
           OPEN      INPUT  USRPROF-FILE
                             RECIPE-FILE
                             RATING-FILE
                             COMMENT-FILE
                             INTERACT-FILE.
           OPEN      OUTPUT RATESUM-FILE.
           OPEN      EXTEND RPTFILE.
      *
       AA005-EXIT.
           EXIT.
      *
       AA010-LOAD-RECIPE-TABLE.
      *
      * LOADS THE RECIPE OWNER LOOKUP TABLE.  RECIPE MUST BE IN
      * ASCENDING REC-ID SEQUENCE FOR THE SEARCH ALL IN AA044.  THE
      * FINAL COUNT DOUBLES AS THE SECTION 3 "TOTAL RECIPES" FIGURE.
      *
           MOVE      ZERO TO WS-RECT-COUNT.
           READ      RECIPE-FILE
                     AT END
                     GO TO AA010-EXIT.
      *
       AA010-LOAD-LOOP.
           ADD       1 TO WS-RECT-COUNT.
           MOVE      REC-ID       TO RECT-RECIPE-ID (WS-RECT-COUNT).
           MOVE      REC-OWNER-ID TO RECT-OWNER-ID (WS-RECT-COUNT).
           READ      RECIPE-FILE
                     AT END
                     GO TO AA010-EXIT.
           GO TO     AA010-LOAD-LOOP.
      *
       AA010-EXIT.
           MOVE      WS-RECT-COUNT TO WS-TOT-RECIPES.
           EXIT.
      *
       AA012-COUNT-USERS.
      *
      * THE ENGAGEMENT DASHBOARD ONLY NEEDS THE USER COUNT, NOT THE
      * PROFILE CONTENT - THAT IS RP400'S JOB.
      *
           MOVE      ZERO TO WS-TOT-USERS.
           READ      USRPROF-FILE
                     AT END
                     GO TO AA012-EXIT.
      *
       AA012-COUNT-LOOP.
           ADD       1 TO WS-TOT-USERS.
           READ      USRPROF-FILE
                     AT END
                     GO TO AA012-EXIT.
           GO TO     AA012-COUNT-LOOP.
      *
       AA012-EXIT.
           EXIT.
      *
       AA015-LOAD-INTERACT-TABLE.
           MOVE      ZERO TO WS-INTT-COUNT.
           READ      INTERACT-FILE
                     AT END
                     GO TO AA015-EXIT.
      *
       AA015-LOAD-LOOP.
           PERFORM   AA016-FIND-OR-ADD-INTACT.
           READ      INTERACT-FILE
                     AT END
                     GO TO AA015-EXIT.
           GO TO     AA015-LOAD-LOOP.
      *
       AA015-EXIT.
           EXIT.
      *
       AA016-FIND-OR-ADD-INTACT.
      *
      * LINEAR SEARCH - THE TABLE IS BUILT IN FILE-ENCOUNTER ORDER,
      * NOT SORTED BY RECIPE ID, SO SEARCH ALL CANNOT BE USED HERE.
      *
           SET       INTT-X TO 1.
           SEARCH    INTT-ENTRY
                   AT END
                        ADD 1 TO WS-INTT-COUNT
                        MOVE INT-RECIPE-ID
                             TO INTT-RECIPE-ID (WS-INTT-COUNT)
                        MOVE INT-VIEW-COUNT
                             TO INTT-VIEW-TOTAL (WS-INTT-COUNT)
                        MOVE "N" TO INTT-WRITTEN-SW (WS-INTT-COUNT)
                   WHEN INTT-RECIPE-ID (INTT-X) = INT-RECIPE-ID
                        ADD INT-VIEW-COUNT TO INTT-VIEW-TOTAL (INTT-X)
                        GO TO AA016-EXIT.
      *
       AA016-EXIT.
           EXIT.
      *
       AA020-READ-RATING.
           READ      RATING-FILE
                     AT END
                     MOVE "Y" TO WS-RATING-EOF-SW
                     MOVE WS-HIGH-KEY TO WS-RATING-KEY
                     GO TO AA020-EXIT.
           MOVE      RAT-RECIPE-ID TO WS-RATING-KEY.
      *
       AA020-EXIT.
           EXIT.
      *
       AA022-READ-COMMENT.
           READ      COMMENT-FILE
                     AT END
                     MOVE "Y" TO WS-COMMENT-EOF-SW
                     MOVE WS-HIGH-KEY TO WS-COMMENT-KEY
                     GO TO AA022-EXIT.
           MOVE      COM-RECIPE-ID TO WS-COMMENT-KEY.
      *
       AA022-EXIT.
           EXIT.
      *
       AA030-PROCESS-GROUP.
      *
      * CLASSIC TWO-FILE SYNCHRONIZED MERGE - THE LOWER OF THE TWO
      * KEYS STILL IN PLAY IS THE NEXT RECIPE TO REPORT ON.  INTERACT
      * IS NOT PART OF THIS MERGE - SEE THE CHANGE LOG FOR 15/01/2026.
      *
           IF        WS-RATING-KEY < WS-COMMENT-KEY
                     MOVE WS-RATING-KEY TO WS-CUR-GROUP-ID
           ELSE
                     MOVE WS-COMMENT-KEY TO WS-CUR-GROUP-ID.
           MOVE      ZERO TO WS-RDUP-COUNT WS-COMMENT-COUNT.
           PERFORM   AA040-TAKE-RATINGS
                     UNTIL RATING-EOF
                     OR    WS-RATING-KEY NOT = WS-CUR-GROUP-ID.
           PERFORM   AA050-TAKE-COMMENTS
                     UNTIL COMMENT-EOF
                     OR    WS-COMMENT-KEY NOT = WS-CUR-GROUP-ID.
           PERFORM   AA060-WRITE-SUMMARY.
      *
       AA030-EXIT.
           EXIT.
      *
       AA040-TAKE-RATINGS.
           PERFORM   AA042-VALIDATE-RATING.
           PERFORM   AA020-READ-RATING.
      *
       AA040-EXIT.
           EXIT.
      *
       AA042-VALIDATE-RATING.
      *
      * REJECTS A RATING WHERE THE RATER OWNS THE RECIPE, AND ANY
      * STARS VALUE OUTSIDE 1-5, TO THE ERROR COUNT.  A SURVIVING
      * RATING GOES INTO THE PER-GROUP DEDUP TABLE.
      *
           PERFORM   AA044-FIND-OWNER.
           IF        RAT-USER-ID = WS-OWNER-ID
                     ADD 1 TO WS-TOT-REJECTED
                     GO TO AA042-EXIT.
           IF        RAT-STARS < 1 OR > 5
                     ADD 1 TO WS-TOT-REJECTED
                     GO TO AA042-EXIT.
           PERFORM   AA046-DEDUP-RATING.
      *
       AA042-EXIT.
           EXIT.
      *
       AA044-FIND-OWNER.
           MOVE      ZERO TO WS-OWNER-ID.
           SEARCH ALL RECT-ENTRY
                   AT END
                        NEXT SENTENCE
                   WHEN RECT-RECIPE-ID (RECT-X) = RAT-RECIPE-ID
                        MOVE RECT-OWNER-ID (RECT-X) TO WS-OWNER-ID.
      *
       AA044-EXIT.
           EXIT.
      *
       AA046-DEDUP-RATING.
      *
      * RATING IS SORTED BY RECIPE ONLY, NOT BY USER WITHIN RECIPE, SO
      * A REPEAT RATING FOR THE SAME USER CAN TURN UP ANYWHERE IN THE
      * GROUP.  REPLACING THE STARS VALUE HERE GIVES LAST-ONE-WINS
      * WITHOUT NEEDING THE INPUT SUB-SORTED.
      *
           SET       RDUP-X TO 1.
           SEARCH    RDUP-ENTRY
                   AT END
                        ADD 1 TO WS-RDUP-COUNT
                        MOVE RAT-USER-ID
                             TO RDUP-USER-ID (WS-RDUP-COUNT)
                        MOVE RAT-STARS
                             TO RDUP-STARS (WS-RDUP-COUNT)
                   WHEN RDUP-USER-ID (RDUP-X) = RAT-USER-ID
                        MOVE RAT-STARS TO RDUP-STARS (RDUP-X)
                        GO TO AA046-EXIT.
      *
       AA046-EXIT.
           EXIT.
      *
       AA050-TAKE-COMMENTS.
           ADD       1 TO WS-COMMENT-COUNT.
           ADD       1 TO WS-TOT-COMMENTS.
           PERFORM   AA022-READ-COMMENT.
      *
       AA050-EXIT.
           EXIT.
      *
       AA060-WRITE-SUMMARY.
      *
      * SUMS THE DEDUPLICATED TABLE RATHER THAN EVERY RAW INPUT ROW,
      * SO A REPLACED RATING IS NOT COUNTED TWICE.
      *
           MOVE      ZERO TO WS-SUM-STARS WS-RATING-COUNT.
           PERFORM   AA062-SUM-DEDUP-TABLE
                     VARYING RDUP-X FROM 1 BY 1
                     UNTIL  RDUP-X > WS-RDUP-COUNT.
           ADD       WS-RATING-COUNT TO WS-TOT-RATINGS.
           IF        WS-RATING-COUNT = ZERO
                     MOVE ZERO TO WS-AVG-RATING
           ELSE
                     COMPUTE WS-AVG-RATING ROUNDED =
                             WS-SUM-STARS / WS-RATING-COUNT.
           PERFORM   AA064-LOOKUP-VIEWS.
      *
           MOVE      WS-CUR-GROUP-ID  TO SUM-RECIPE-ID.
           MOVE      WS-AVG-RATING    TO SUM-AVG-RATING.
           MOVE      WS-RATING-COUNT  TO SUM-RATING-COUNT.
           MOVE      WS-COMMENT-COUNT TO SUM-COMMENT-COUNT.
           MOVE      WS-VIEW-TOTAL    TO SUM-VIEW-COUNT.
           WRITE     RP-RATSUM-RECORD.
      *
           MOVE      WS-CUR-GROUP-ID  TO ENG-RECIPE-ID.
           MOVE      WS-AVG-RATING    TO ENG-AVG-RATING.
           MOVE      WS-RATING-COUNT  TO ENG-RATING-COUNT.
           MOVE      WS-COMMENT-COUNT TO ENG-COMMENT-COUNT.
           MOVE      WS-VIEW-TOTAL    TO ENG-VIEW-TOTAL.
           GENERATE  RP-ENG-DETAIL.
      *
      * 19/01/2026 RPJ - TRACE LINE FOR MERGE REGRESSION TESTING,
      *                  TURNED ON WITH UPSI SWITCH 0 ON THE RUN-CARD.
      *                  DOES NOT AFFECT RATESUM OR RPTFILE.
           IF        RP-TEST-SWITCH
                     MOVE WS-CUR-GROUP-ID TO WS-TRACE-RECIPE
                     MOVE WS-RATING-COUNT TO WS-TRACE-RATINGS
                     MOVE WS-VIEW-TOTAL   TO WS-TRACE-VIEWS
                     DISPLAY "RP300 TRACE RECIPE " WS-TRACE-RECIPE-X
                             " RATINGS=" WS-TRACE-RATINGS-X
                             " VIEWS=" WS-TRACE-VIEWS-X.
      *
       AA060-EXIT.
           EXIT.
      *
       AA062-SUM-DEDUP-TABLE.
           ADD       RDUP-STARS (RDUP-X) TO WS-SUM-STARS.
           ADD       1 TO WS-RATING-COUNT.
      *
       AA062-EXIT.
           EXIT.
      *
       AA064-LOOKUP-VIEWS.
      *
      * PLAIN LINEAR SEARCH OF THE UNSORTED INTERACT TOTALS TABLE -
      * MARKS THE ENTRY WRITTEN SO AA070 DOES NOT REPEAT IT.
      *
           MOVE      ZERO TO WS-VIEW-TOTAL.
           SET       INTT-X TO 1.
           SEARCH    INTT-ENTRY
                   AT END
                        NEXT SENTENCE
                   WHEN INTT-RECIPE-ID (INTT-X) = WS-CUR-GROUP-ID
                        MOVE INTT-VIEW-TOTAL (INTT-X) TO WS-VIEW-TOTAL
                        MOVE "Y" TO INTT-WRITTEN-SW (INTT-X).
      *
       AA064-EXIT.
           EXIT.
      *
       AA070-FLUSH-INTERACT-ONLY.
      *
      * WRITES A SUMMARY RECORD FOR ANY RECIPE THAT HAD VIEWS OR SAVES
      * BUT NO RATING OR COMMENT ROW AT ALL - STILL OWED ONE RATESUM
      * RECORD UNDER THE "ONE PER RECIPE ON ANY INPUT" RULE.
      *
           IF        WS-INTT-COUNT = ZERO
                     GO TO AA070-EXIT.
           PERFORM   AA072-FLUSH-ONE-ENTRY
                     VARYING INTT-X FROM 1 BY 1
                     UNTIL  INTT-X > WS-INTT-COUNT.
      *
       AA070-EXIT.
           EXIT.
      *
       AA072-FLUSH-ONE-ENTRY.
           IF        INTT-WRITTEN (INTT-X)
                     GO TO AA072-EXIT.
      *
           MOVE      INTT-RECIPE-ID (INTT-X)   TO SUM-RECIPE-ID.
           MOVE      ZERO                      TO SUM-AVG-RATING.
           MOVE      ZERO                      TO SUM-RATING-COUNT.
           MOVE      ZERO                      TO SUM-COMMENT-COUNT.
           MOVE      INTT-VIEW-TOTAL (INTT-X)  TO SUM-VIEW-COUNT.
           WRITE     RP-RATSUM-RECORD.
      *
           MOVE      INTT-RECIPE-ID (INTT-X)   TO ENG-RECIPE-ID.
           MOVE      ZERO                      TO ENG-AVG-RATING.
           MOVE      ZERO                      TO ENG-RATING-COUNT.
           MOVE      ZERO                      TO ENG-COMMENT-COUNT.
           MOVE      INTT-VIEW-TOTAL (INTT-X)  TO ENG-VIEW-TOTAL.
           GENERATE  RP-ENG-DETAIL.
      *
       AA072-EXIT.
           EXIT.
      *
       AA090-CLOSE-FILES.
           CLOSE     USRPROF-FILE
                     RECIPE-FILE
                     RATING-FILE
                     COMMENT-FILE
                     INTERACT-FILE
                     RATESUM-FILE
                     RPTFILE.
      *
       AA090-EXIT.
           EXIT.
