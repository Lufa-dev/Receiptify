      *****************************************************************
      *                                                               *
      *             RECIPE PLATFORM BATCH - SEASONALITY ENGINE         *
      *         SCORES EACH RECIPE 0-100 FOR THE RUN MONTH AND         *
      *            WRITES SECTION 1 OF THE BATCH REPORT                 *
      *                                                               *
      *****************************************************************
      *
       IDENTIFICATION          DIVISION.
      *================================
      *
       PROGRAM-ID.             RP100.
      *
       AUTHOR.                 R P JARRETT.
      *
       INSTALLATION.           APPLEWOOD COMPUTERS - RECIPE PLATFORM
                                DIVISION.
      *
       DATE-WRITTEN.           02/11/1987.
      *
       DATE-COMPILED.
      *
       SECURITY.               COPYRIGHT (C) 1987-2026, APPLEWOOD
                                COMPUTERS.  FOR LICENSED CUSTOMER USE
                                ONLY.  SEE THE FILE COPYING.
      *
      * REMARKS.               SEASONALITY ENGINE FOR THE RECIPE
      *                        PLATFORM RULE ENGINE BATCH SUITE.
      *                        MATCHES RECIPE AGAINST ITS INGREDIENT
      *                        LINES, CLASSIFIES EACH INGREDIENT AS
      *                        IN-SEASON, COMING-SOON OR OUT-OF-SEASON
      *                        FOR THE RUN MONTH AND SCORES THE RECIPE.
      *
      *    VERSION.            SEE PROG-NAME IN WS.
      *
      *    CALLED MODULES.     NONE.
      *
      *    FILES USED.
      *                        RUNPARM. RUN PARAMETER (IN, 1 REC).
      *                        INGTYPE. INGREDIENT TYPE MASTER (IN).
      *                        RECIPE.  RECIPE MASTER (IN).
      *                        RECING.  RECIPE INGREDIENT LINES (IN).
      *                        SEASOUT. SEASONALITY RESULTS (OUT).
      *                        RPTFILE. BATCH REPORT (OUT) - SECTION 1.
      *
      *    ERROR MESSAGES USED.
      *                        NONE.
      *
      * CHANGES:
      * 02/11/1987 RPJ -     CREATED FOR RELEASE 1.
      * 18/01/1988 RPJ - .02 ADDED COMING-SOON CLASSIFICATION.
      * 30/06/1990 RPJ -     TIDIED UP TABLE SEARCH, SEARCH ALL USED
      *                      IN PLACE OF SEQUENTIAL SCAN OF INGTYPE.
      * 04/02/1994 RPJ - .03 FIX - DECEMBER WRAP TO JANUARY FOR
      *                      COMING-SOON TEST WAS NOT WORKING.
      * 17/11/1995 RPJ -     COMMENT CLEAN UP, NO LOGIC CHANGE.
      * 19/08/1998 RPJ - Y2K REVIEWED - NO 2-DIGIT YEAR FIELDS PRESENT
      *                  IN THIS PROGRAM, NOTHING TO CHANGE.
      * 11/01/1999 RPJ -     CONFIRMED Y2K SIGN-OFF WITH QA.
      * 14/03/2003 RPJ -     MIGRATED SOURCE TO GNUCOBOL, NO LOGIC
      *                      CHANGE, COLUMN LAYOUT PRESERVED.
      * 09/09/2006 RPJ - .04 RUN MONTH NOW TAKEN FROM RUNPARM WRITTEN
      *                      BY RP000 RATHER THAN PROMPTED HERE.
      * 16/04/2024 RPJ -     COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
      *                      PREVIOUS NOTICES.
      * 04/12/2025 RPJ - 3.0 RE-WRITTEN TO OPEN THE BATCH REPORT FILE
      *                      AND PRINT SECTION 1 VIA REPORT WRITER.
      *
      *****************************************************************
      *
       ENVIRONMENT             DIVISION.
      *================================
      *
       CONFIGURATION           SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS RP-NUMERIC-CLASS IS "0" THRU "9"
           SWITCH UPSI-0 IS RP-TEST-SWITCH.
      *
       INPUT-OUTPUT            SECTION.
       FILE-CONTROL.
           SELECT RUNPARM-FILE  ASSIGN TO "RUNPARM"
                  ORGANIZATION  LINE SEQUENTIAL
                  STATUS        RUNPARM-STATUS.
           SELECT INGTYPE-FILE  ASSIGN TO "INGTYPE"
                  ORGANIZATION  LINE SEQUENTIAL
                  STATUS        INGTYPE-STATUS.
           SELECT RECIPE-FILE   ASSIGN TO "RECIPE"
                  ORGANIZATION  LINE SEQUENTIAL
                  STATUS        RECIPE-STATUS.
           SELECT RECING-FILE   ASSIGN TO "RECING"
                  ORGANIZATION  LINE SEQUENTIAL
                  STATUS        RECING-STATUS.
           SELECT SEASOUT-FILE  ASSIGN TO "SEASOUT"
                  ORGANIZATION  LINE SEQUENTIAL
                  STATUS        SEASOUT-STATUS.
           SELECT RPTFILE       ASSIGN TO "RPTFILE"
                  ORGANIZATION  LINE SEQUENTIAL
                  STATUS        RPTFILE-STATUS.
      *
       DATA                    DIVISION.
      *================================
      *
       FILE                    SECTION.
      *
       FD  RUNPARM-FILE.
       COPY "wsrunprm.cob".
      *
       FD  INGTYPE-FILE.
       COPY "wsingtyp.cob".
      *
       FD  RECIPE-FILE.
       COPY "wsrecipe.cob".
      *
       FD  RECING-FILE.
       COPY "wsrecing.cob".
      *
       FD  SEASOUT-FILE.
       COPY "wsseaout.cob".
      *
       FD  RPTFILE
           REPORT IS RP-SEASON-REPORT.
      *
       WORKING-STORAGE SECTION.
      *-----------------------
       77  PROG-NAME               PIC X(14) VALUE "RP100 (3.0.00)".
      *
       01  WS-DATA.
           03  RUNPARM-STATUS      PIC XX.
           03  INGTYPE-STATUS      PIC XX.
           03  RECIPE-STATUS       PIC XX.
           03  RECING-STATUS       PIC XX.
           03  SEASOUT-STATUS      PIC XX.
           03  RPTFILE-STATUS      PIC XX.
           03  WS-RECIPE-EOF-SW    PIC X       VALUE "N".
               88  RECIPE-EOF                  VALUE "Y".
           03  WS-RECING-EOF-SW    PIC X       VALUE "N".
               88  RECING-EOF                  VALUE "Y".
      *
       COPY "wsittab.cob".
       COPY "wsseason.cob".
      *
       01  WS-RUN-MONTH-CALC.
           03  WS-RUN-MONTH        PIC 99      VALUE ZERO.
       01  WS-RUN-MONTH-X REDEFINES WS-RUN-MONTH-CALC
                                   PIC X(02).
      *
       01  WS-NEXT-MONTH-CALC.
           03  WS-NEXT-MONTH       PIC 99.
       01  WS-NEXT-MONTH-X REDEFINES WS-NEXT-MONTH-CALC
                                   PIC X(02).
      *
       01  WS-SEA-SCORE-CALC.
           03  WS-SEA-SCORE-ED     PIC 9(03)   VALUE ZERO.
       01  WS-SEA-SCORE-X REDEFINES WS-SEA-SCORE-CALC
                                   PIC X(03).
      *
       01  WS-WORK-COUNTS.
           03  WS-CUR-RECIPE-ID    PIC 9(06)   COMP.
           03  WS-IN-COUNT         PIC 9(03)   COMP VALUE ZERO.
           03  WS-OUT-COUNT        PIC 9(03)   COMP VALUE ZERO.
           03  WS-COUNTED          PIC 9(03)   COMP VALUE ZERO.
           03  WS-SEA-SCORE        PIC 9(03)   COMP VALUE ZERO.
           03  WS-SCORE-100        PIC 9(07)   COMP VALUE ZERO.
           03  WS-MONTH-SX         PIC 9(02)   COMP VALUE ZERO.
      *
       01  WS-GRAND-TOTALS.
           03  WS-TOT-RECIPES      PIC 9(06)   COMP VALUE ZERO.
           03  WS-TOT-SEASONAL     PIC 9(06)   COMP VALUE ZERO.
      *
       REPORT SECTION.
      ****************
      *
       RD  RP-SEASON-REPORT
           CONTROL      FINAL
           PAGE LIMIT   56 LINES
           HEADING      1
           FIRST DETAIL 5
           LAST DETAIL  54
           FOOTING      56.
      *
       01  RP-SEA-HEAD-1   TYPE PAGE HEADING.
           03  LINE 1.
               05  COL     1  PIC X(14)   SOURCE PROG-NAME.
               05  COL   40  PIC X(28)   VALUE
                   "RECIPE PLATFORM BATCH REPORT".
               05  COL  110  PIC X(8)    VALUE "RUN MTH ".
               05  COL  118  PIC 99      SOURCE WS-RUN-MONTH.
               05  COL  124  PIC X(5)    VALUE "PAGE ".
               05  COL  129  PIC ZZ9     SOURCE PAGE-COUNTER.
           03  LINE 3.
               05  COL     1  PIC X(60)   VALUE
                   "SECTION 1 - SEASONALITY ANALYSIS".
           03  LINE 5.
               05  COL     1  PIC X(09)   VALUE "RECIPE ID".
               05  COL   12  PIC X(40)   VALUE "TITLE".
               05  COL   54  PIC X(05)   VALUE "SCORE".
               05  COL   62  PIC X(08)   VALUE "IN-SEAS.".
               05  COL   72  PIC X(09)   VALUE "OUT-SEAS.".
      *
       01  RP-SEA-DETAIL   TYPE DETAIL.
           03  LINE + 1.
               05  COL     1  PIC 9(06)   SOURCE REC-ID.
               05  COL   12  PIC X(40)   SOURCE REC-TITLE.
               05  COL   55  PIC ZZ9     SOURCE WS-SEA-SCORE.
               05  COL   64  PIC ZZ9     SOURCE WS-IN-COUNT.
               05  COL   74  PIC ZZ9     SOURCE WS-OUT-COUNT.
      *
       01  RP-SEA-FOOTING  TYPE CONTROL FOOTING FINAL LINE PLUS 2.
           03  LINE PLUS 1.
               05  COL     1  PIC X(27)   VALUE
                   "TOTAL RECIPES PROCESSED - ".
               05  COL   28  PIC ZZZZZ9  SOURCE WS-TOT-RECIPES.
           03  LINE PLUS 1.
               05  COL     1  PIC X(27)   VALUE
                   "TOTAL SEASONAL (>= 50)  - ".
               05  COL   28  PIC ZZZZZ9  SOURCE WS-TOT-SEASONAL.
      *
       PROCEDURE DIVISION.
      *====================
      *
       AA000-MAIN.
      *************
           PERFORM   AA005-OPEN-FILES.
           PERFORM   AA010-LOAD-SEASON-TABLES.
           PERFORM   AA015-LOAD-INGTYPE-TABLE.
           PERFORM   AA020-GET-RUN-PARM.
           INITIATE  RP-SEASON-REPORT.
           PERFORM   AA030-READ-RECIPE.
           PERFORM   AA032-READ-RECING.
           PERFORM   AA040-PROCESS-RECIPE
                     UNTIL RECIPE-EOF.
           TERMINATE RP-SEASON-REPORT.
           PERFORM   AA090-CLOSE-FILES.
           GOBACK.
      *
       AA000-EXIT.
           EXIT.
      *
       AA005-OPEN-FILES.
           OPEN      INPUT  INGTYPE-FILE
                             RECIPE-FILE
                             RECING-FILE
                             RUNPARM-FILE.
           OPEN      OUTPUT SEASOUT-FILE
                             RPTFILE.
      *
       AA005-EXIT.
           EXIT.
      *
       AA010-LOAD-SEASON-TABLES.
      *
      * LOADS THE SEASON, PORTION AND UNIT TABLES - ONLY THE SEASON
      * TABLE IS ACTUALLY NEEDED IN THIS PROGRAM BUT THE LOADER IS
      * SHARED ACROSS RP100/200/400/500, SEE WSSEASON.COB.
      *
           COPY "pdseason.cob".
      *
       AA010-EXIT.
           EXIT.
      *
       AA015-LOAD-INGTYPE-TABLE.
           MOVE      ZERO TO WS-IT-COUNT.
           READ      INGTYPE-FILE
                     AT END
                     GO TO AA015-EXIT.
      *
       AA015-LOAD-LOOP.
           ADD       1 TO WS-IT-COUNT.
           MOVE      IT-ING-CODE        TO IT-TAB-CODE (WS-IT-COUNT).
           MOVE      IT-DISPLAY-NAME    TO IT-TAB-NAME (WS-IT-COUNT).
           MOVE      IT-CATEGORY        TO IT-TAB-CATEGORY (WS-IT-COUNT).
           MOVE      IT-SEASONALITY     TO IT-TAB-SEASONALITY (WS-IT-COUNT).
           MOVE      IT-CAL-100G        TO IT-TAB-CAL (WS-IT-COUNT).
           MOVE      IT-PROT-100G       TO IT-TAB-PROT (WS-IT-COUNT).
           MOVE      IT-FAT-100G        TO IT-TAB-FAT (WS-IT-COUNT).
           MOVE      IT-CARB-100G       TO IT-TAB-CARB (WS-IT-COUNT).
           MOVE      IT-FIBER-100G      TO IT-TAB-FIBER (WS-IT-COUNT).
           MOVE      IT-SUGAR-100G      TO IT-TAB-SUGAR (WS-IT-COUNT).
           MOVE      IT-SODIUM-100G     TO IT-TAB-SODIUM (WS-IT-COUNT).
           READ      INGTYPE-FILE
                     AT END
                     GO TO AA015-EXIT.
           GO TO     AA015-LOAD-LOOP.
      *
       AA015-EXIT.
           EXIT.
      *
       AA020-GET-RUN-PARM.
           READ      RUNPARM-FILE
                     AT END
                     MOVE 1 TO WS-RUN-MONTH
                     GO TO AA020-EXIT.
           MOVE      RP-RUN-MONTH TO WS-RUN-MONTH.
           IF        WS-RUN-MONTH < 1 OR > 12
                     MOVE 1 TO WS-RUN-MONTH.
      *
       AA020-EXIT.
           EXIT.
      *
       AA030-READ-RECIPE.
           READ      RECIPE-FILE
                     AT END
                     MOVE "Y" TO WS-RECIPE-EOF-SW
                     GO TO AA030-EXIT.
           MOVE      REC-ID TO WS-CUR-RECIPE-ID.
      *
       AA030-EXIT.
           EXIT.
      *
       AA040-PROCESS-RECIPE.
      *
      * MATCHES THE CURRENT RECIPE AGAINST ALL OF ITS RECING LINES,
      * SCORES IT, WRITES SEASOUT AND THE DETAIL LINE, THEN MOVES ON.
      *
           MOVE      ZERO TO WS-IN-COUNT WS-OUT-COUNT WS-COUNTED.
           PERFORM   AA042-MATCH-LOOP
                     UNTIL RECING-EOF
                     OR    RIN-RECIPE-ID NOT = WS-CUR-RECIPE-ID.
           PERFORM   AA045-SCORE-RECIPE.
           PERFORM   AA030-READ-RECIPE.
      *
       AA042-MATCH-LOOP.
           PERFORM   AA044-SCORE-ONE-LINE.
           PERFORM   AA032-READ-RECING.
      *
       AA042-EXIT.
           EXIT.
      *
       AA045-SCORE-RECIPE.
           ADD       WS-IN-COUNT WS-OUT-COUNT GIVING WS-COUNTED.
           IF        WS-COUNTED = ZERO
                     MOVE ZERO TO WS-SEA-SCORE
           ELSE
                     COMPUTE WS-SCORE-100 ROUNDED =
                             WS-IN-COUNT * 100 / WS-COUNTED
                     MOVE WS-SCORE-100 TO WS-SEA-SCORE.
      *
           MOVE      WS-CUR-RECIPE-ID TO SEA-RECIPE-ID.
           MOVE      WS-SEA-SCORE     TO SEA-SCORE.
           MOVE      WS-IN-COUNT      TO SEA-IN-COUNT.
           MOVE      WS-OUT-COUNT     TO SEA-OUT-COUNT.
           WRITE     RP-SEAOUT-RECORD.
      *
           ADD       1 TO WS-TOT-RECIPES.
           IF        WS-SEA-SCORE NOT LESS 50
                     ADD 1 TO WS-TOT-SEASONAL.
      *
           GENERATE  RP-SEA-DETAIL.
      *
      * 19/01/2026 RPJ - TRACE LINE FOR INGTYPE TABLE REGRESSION
      *                  TESTING, TURNED ON WITH UPSI SWITCH 0 ON THE
      *                  RUN-CARD.  DOES NOT AFFECT SEASOUT OR RPTFILE.
           IF        RP-TEST-SWITCH
                     MOVE WS-SEA-SCORE TO WS-SEA-SCORE-ED
                     DISPLAY "RP100 TRACE RECIPE " WS-CUR-RECIPE-ID
                             " RUN=" WS-RUN-MONTH-X
                             " NEXT=" WS-NEXT-MONTH-X
                             " SCORE=" WS-SEA-SCORE-X.
      *
       AA045-EXIT.
           EXIT.
      *
       AA040-EXIT.
           EXIT.
      *
       AA044-SCORE-ONE-LINE.
      *
      * LOOKS UP ONE INGREDIENT LINE AGAINST THE IN-MEMORY TABLE AND
      * CLASSIFIES IT FOR THE RUN MONTH.  UNKNOWN CODES ARE EXCLUDED.
      *
           SEARCH ALL IT-TAB-ENTRY
                   AT END
                        NEXT SENTENCE
                   WHEN IT-TAB-CODE (IT-TX) = RIN-ING-CODE
                        PERFORM AA046-CLASSIFY-MONTH.
      *
       AA044-EXIT.
           EXIT.
      *
       AA046-CLASSIFY-MONTH.
           IF        IT-TAB-SEASONALITY (IT-TX) = "YR"
                     ADD 1 TO WS-IN-COUNT
                     GO TO AA046-EXIT.
           SET       WST-SX TO 1.
           SEARCH    WST-SEASON-ENTRY
                   AT END
                        ADD 1 TO WS-OUT-COUNT
                   WHEN WST-SEASON-CODE (WST-SX) =
                        IT-TAB-SEASONALITY (IT-TX)
                        PERFORM AA048-TEST-MONTHS.
      *
       AA046-EXIT.
           EXIT.
      *
       AA048-TEST-MONTHS.
           IF        WS-RUN-MONTH = 12
                     MOVE 1 TO WS-NEXT-MONTH
           ELSE
                     ADD 1 WS-RUN-MONTH GIVING WS-NEXT-MONTH.
           MOVE      WS-RUN-MONTH TO WS-MONTH-SX.
           IF        WST-SEASON-MONTHS (WST-SX) (WS-MONTH-SX:1) = "1"
                     ADD 1 TO WS-IN-COUNT
                     GO TO AA048-EXIT.
           MOVE      WS-NEXT-MONTH TO WS-MONTH-SX.
           IF        WST-SEASON-MONTHS (WST-SX) (WS-MONTH-SX:1) = "1"
      *        COMING-SOON IS NOT IN-SEASON - COUNTS AS NOT-IN-SEASON
                     ADD 1 TO WS-OUT-COUNT
                     GO TO AA048-EXIT.
           ADD       1 TO WS-OUT-COUNT.
      *
       AA048-EXIT.
           EXIT.
      *
       AA032-READ-RECING.
           READ      RECING-FILE
                     AT END
                     MOVE "Y" TO WS-RECING-EOF-SW.
      *
       AA032-EXIT.
           EXIT.
      *
       AA090-CLOSE-FILES.
           CLOSE     INGTYPE-FILE
                     RECIPE-FILE
                     RECING-FILE
                     RUNPARM-FILE
                     SEASOUT-FILE
                     RPTFILE.
      *
       AA090-EXIT.
           EXIT.
