      *****************************************************
      *                                                   *
      *   RECORD DEFINITION FOR RECOMMENDATION FILE         *
      *        ONE RECORD PER USER, PER RANKED RECIPE        *
      *                                                   *
      *****************************************************
      *  FILE SIZE 25 BYTES. WRITTEN BY RP400.
      *
      * 18/01/26 RPJ - CREATED.
      *
       01  RP-RCMOUT-RECORD.
           03  RCM-USER-ID         PIC 9(06).
           03  RCM-RANK            PIC 9(02).
           03  RCM-RECIPE-ID       PIC 9(06).
           03  RCM-SCORE           PIC 9V9(4).
           03  FILLER              PIC X(06).
