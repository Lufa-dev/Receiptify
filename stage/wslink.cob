      *  WS-CALLING-DATA, PASSED DOWN THE JOB STREAM RP000 -> RPNNN
      *  SO EACH STEP KNOWS WHO RAN BEFORE IT AND WHETHER TO ABORT.
      *
      * 03/12/25 RPJ - CREATED, LIFTED FROM THE ACAS CHAINING BLOCK.
      * 19/01/26 RPJ - WS-TERM-CODE WIDENED 9 TO 99 TO MATCH HOUSE STD.
      *
       01  WS-CALLING-DATA.
           03  WS-CALLED           PIC X(08).
           03  WS-CALLER           PIC X(08).
           03  WS-TERM-CODE        PIC 99.
           03  FILLER              PIC X(08).
