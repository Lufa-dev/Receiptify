      *****************************************************
      *                                                   *
      *   WORKING STORAGE - RECIPE OWNER LOOKUP TABLE        *
      *     LOADED FROM RECIPE AND SEARCHED BY SEARCH ALL     *
      *     USED BY RP300 TO REJECT SELF-RATINGS               *
      *                                                   *
      *****************************************************
      *  TABLE IS BUILT IN THE SAME SEQUENCE AS THE RECIPE
      *  FILE, WHICH MUST BE IN ASCENDING REC-ID SEQUENCE.
      *
      * 15/01/26 RPJ - CREATED FOR THE ENGAGEMENT AGGREGATOR.
      *
       01  WS-RECIPE-TABLE.
           03  RECT-ENTRY OCCURS 1 TO 5000 TIMES
                                   DEPENDING ON WS-RECT-COUNT
                                   ASCENDING KEY RECT-RECIPE-ID
                                   INDEXED BY RECT-X.
               05  RECT-RECIPE-ID      PIC 9(06).
               05  RECT-OWNER-ID       PIC 9(06).
       01  WS-RECT-COUNT           PIC 9(04) COMP VALUE ZERO.
