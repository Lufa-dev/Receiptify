      *****************************************************
      *                                                   *
      *   RECORD DEFINITION FOR USER PROFILE FILE          *
      *            USES USR-ID AS KEY                       *
      *                                                   *
      *****************************************************
      *  HOLDS TASTE PREFERENCES USED BY THE RECOMMENDER.
      *
      * 06/12/25 RPJ - CREATED.
      * 14/01/26 RPJ - FAV/DIS INGREDIENT TABLES EXPANDED 5 TO 10.
      *
       01  RP-USRPROF-RECORD.
           03  USR-ID              PIC 9(06).
           03  USR-USERNAME        PIC X(20).
           03  USR-ROLE            PIC X(05).
           03  USR-PREF-CATS OCCURS 5 TIMES
                                   INDEXED BY USR-PCX.
               05  USR-PREF-CATEGORY PIC X(15).
           03  USR-PREF-CUIS  OCCURS 5 TIMES
                                   INDEXED BY USR-QCX.
               05  USR-PREF-CUISINE  PIC X(15).
           03  USR-FAV-ING    OCCURS 10 TIMES
                                   INDEXED BY USR-FIX.
               05  USR-FAV-INGREDIENT PIC X(20).
           03  USR-DIS-ING    OCCURS 10 TIMES
                                   INDEXED BY USR-DIX.
               05  USR-DIS-INGREDIENT PIC X(20).
           03  USR-DIFFICULTY-PREF PIC X(10).
           03  USR-MAX-PREP-TIME  PIC 9(03).
           03  USR-PREFER-SEASONAL PIC X(01).
           03  FILLER              PIC X(10).
