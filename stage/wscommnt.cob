      *****************************************************
      *                                                   *
      *   RECORD DEFINITION FOR COMMENT FILE                *
      *        ONLY THE COUNT MATTERS TO THE BATCH           *
      *                                                   *
      *****************************************************
      *  FILE SIZE 12 BYTES.
      *
      * 07/12/25 RPJ - CREATED.
      *
       01  RP-COMMNT-RECORD.
           03  COM-USER-ID         PIC 9(06).
           03  COM-RECIPE-ID       PIC 9(06).
           03  FILLER              PIC X(04).
