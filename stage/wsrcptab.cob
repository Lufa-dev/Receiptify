      *****************************************************************
      *                                                               *
      *   WORKING STORAGE - RECIPE SIMILARITY TABLE                    *
      *     LOADED FROM RECIPE/RECING, SEARCHED BY SEARCH ALL           *
      *     USED BY RP400 ONLY                                         *
      *                                                               *
      *****************************************************************
      *  RCT-ING-FLAGS IS A FLAG STRING, ONE BYTE PER POSITION IN THE
      *  INGREDIENT-TYPE TABLE (WSITTAB.COB) - "1" WHEN THE RECIPE
      *  CARRIES AN INGREDIENT OF THAT TYPE, ELSE "0".  THIS LETS THE
      *  INGREDIENT-TYPE JACCARD BE COMPUTED BY A STRAIGHT BYTE SCAN
      *  RATHER THAN A SET OF NESTED TABLE SEARCHES.
      *
      *  SIZED FOR 2000 RECIPES AT THE CURRENT CATALOGUE VOLUME - SEE
      *  WS-RCT-COUNT.  WIDEN THE OCCURS LIMIT BEFORE THAT IS REACHED.
      *
      * 24/01/26 RPJ - CREATED FOR THE RECOMMENDATION ENGINE.
      *
       01  WS-RCP-TABLE.
           03  RCT-ENTRY OCCURS 1 TO 2000 TIMES
                                   DEPENDING ON WS-RCT-COUNT
                                   ASCENDING KEY RCT-RECIPE-ID
                                   INDEXED BY RCT-X.
               05  RCT-RECIPE-ID       PIC 9(06).
               05  RCT-CATEGORY        PIC X(15).
               05  RCT-CUISINE         PIC X(15).
               05  RCT-DIFFICULTY      PIC X(10).
               05  RCT-PREP-TIME       PIC 9(03).
               05  RCT-SEASON-SCORE    PIC 9(03).
               05  RCT-ING-FLAGS       PIC X(500).
       01  WS-RCT-COUNT             PIC 9(04) COMP VALUE ZERO.
