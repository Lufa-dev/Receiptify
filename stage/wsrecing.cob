      *****************************************************
      *                                                   *
      *   RECORD DEFINITION FOR RECIPE-INGREDIENT FILE     *
      *        CHILD OF RECIPE, KEYED BY RIN-RECIPE-ID      *
      *                                                   *
      *****************************************************
      *  FILE SIZE 50 BYTES.
      *
      * 05/12/25 RPJ - CREATED.
      *
       01  RP-RECING-RECORD.
           03  RIN-RECIPE-ID       PIC 9(06).
           03  RIN-ING-CODE        PIC X(20).
           03  RIN-AMOUNT-TEXT     PIC X(10).
           03  RIN-UNIT            PIC X(10).
           03  FILLER              PIC X(04).
