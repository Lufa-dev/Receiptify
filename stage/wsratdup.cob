      *****************************************************
      *                                                   *
      *   WORKING STORAGE - PER-RECIPE RATING DEDUP TABLE     *
      *     RESET AT THE START OF EACH RECIPE CONTROL GROUP   *
      *     USED BY RP300 ONLY                               *
      *                                                   *
      *****************************************************
      *  RATING IS SORTED BY RAT-RECIPE-ID ONLY, NOT SUB-SORTED
      *  BY USER, SO A SECOND RATING BY THE SAME USER WITHIN A
      *  GROUP CAN TURN UP ANYWHERE IN THE GROUP.  THIS SMALL
      *  TABLE LETS THE LAST RATING FOR A GIVEN USER REPLACE
      *  ANY EARLIER ONE BEFORE THE GROUP TOTALS ARE TAKEN.
      *
      * 15/01/26 RPJ - CREATED FOR THE ENGAGEMENT AGGREGATOR.
      *
       01  WS-RATDUP-TABLE.
           03  RDUP-ENTRY OCCURS 1 TO 300 TIMES
                                   DEPENDING ON WS-RDUP-COUNT
                                   INDEXED BY RDUP-X.
               05  RDUP-USER-ID        PIC 9(06).
               05  RDUP-STARS          PIC 9(01).
       01  WS-RDUP-COUNT           PIC 9(03) COMP VALUE ZERO.
