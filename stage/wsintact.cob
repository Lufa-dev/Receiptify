      *****************************************************
      *                                                   *
      *   RECORD DEFINITION FOR INTERACTION FILE           *
      *       KEYED BY INT-USER-ID / INT-RECIPE-ID          *
      *                                                   *
      *****************************************************
      *  FILE SIZE 20 BYTES.
      *
      * 06/12/25 RPJ - CREATED.
      *
       01  RP-INTACT-RECORD.
           03  INT-USER-ID         PIC 9(06).
           03  INT-RECIPE-ID       PIC 9(06).
           03  INT-VIEW-COUNT      PIC 9(05).
           03  INT-SAVED           PIC X(01).
           03  FILLER              PIC X(02).
