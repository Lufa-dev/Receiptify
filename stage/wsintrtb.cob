      *****************************************************************
      *                                                               *
      *   WORKING STORAGE - INTERACTION TABLE                          *
      *     LOADED FROM INTERACT, ONE CONTIGUOUS SLICE PER USER          *
      *     USED BY RP400 ONLY                                         *
      *                                                               *
      *****************************************************************
      *  THE WHOLE FILE IS PRE-LOADED HERE, SLICED BY USER VIA THE
      *  USRT-INTR-START/USRT-INTR-COUNT POINTERS IN WSUSRTAB.COB.
      *  WITHIN A USER'S SLICE THE ENTRIES ARE ASCENDING BY RECIPE ID,
      *  THE SAME SEQUENCE AS THE INTERACT FILE ITSELF - THIS LETS
      *  USER-TO-USER JACCARD BE COMPUTED BY A SORTED MERGE-SCAN OF
      *  TWO SLICES RATHER THAN A TABLE SEARCH.
      *
      *  SIZED FOR 10000 INTERACTION RECORDS AT THE CURRENT TRAFFIC
      *  VOLUME - SEE WS-INTR-COUNT.  WIDEN THE OCCURS LIMIT BEFORE
      *  THAT IS REACHED.
      *
      * 24/01/26 RPJ - CREATED FOR THE RECOMMENDATION ENGINE.
      *
       01  WS-INTR-TABLE.
           03  INTR-ENTRY OCCURS 1 TO 10000 TIMES
                                   DEPENDING ON WS-INTR-COUNT
                                   INDEXED BY INTR-X.
               05  INTR-RECIPE-ID      PIC 9(06).
               05  INTR-VIEWS          PIC 9(05) COMP.
               05  INTR-SAVED          PIC X(01).
               05  INTR-STRENGTH       PIC 9(05) COMP.
       01  WS-INTR-COUNT            PIC 9(05) COMP VALUE ZERO.
