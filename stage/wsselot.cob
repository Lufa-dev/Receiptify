      *****************************************************
      *                                                   *
      *   RECORD DEFINITION FOR SEARCH SELECTION FILE       *
      *            WRITTEN BY RP500                          *
      *                                                   *
      *****************************************************
      *  ONE RECORD PER SELECTED RECIPE.
      *
      * 20/01/26 RPJ - CREATED.
      *
       01  RP-SELOUT-RECORD.
           03  SEL-RECIPE-ID       PIC 9(06).
           03  SEL-TITLE           PIC X(40).
           03  FILLER              PIC X(04).
