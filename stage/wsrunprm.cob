      *****************************************************
      *                                                   *
      *   RECORD DEFINITION FOR RUN PARAMETER FILE          *
      *     WRITTEN BY RP000, READ BY RP100 AND RP400         *
      *                                                   *
      *****************************************************
      *  FILE SIZE 20 BYTES. ONE RECORD ONLY.
      *
      * 03/12/25 RPJ - CREATED.
      *
       01  RP-RUNPRM-RECORD.
           03  RP-RUN-MONTH        PIC 9(02).
           03  RP-TOP-N            PIC 9(02).
           03  FILLER              PIC X(16).
