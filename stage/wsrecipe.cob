      *****************************************************
      *                                                   *
      *   RECORD DEFINITION FOR RECIPE MASTER FILE         *
      *            USES REC-ID AS KEY                      *
      *                                                   *
      *****************************************************
      *  FILE SIZE 120 BYTES.
      *
      * 04/12/25 RPJ - CREATED.
      * 09/01/26 RPJ - REC-FEATURED FLAG ADDED PER ANALYST REQUEST.
      *
       01  RP-RECIPE-RECORD.
           03  REC-ID              PIC 9(06).
           03  REC-TITLE           PIC X(40).
           03  REC-OWNER-ID        PIC 9(06).
           03  REC-CATEGORY        PIC X(15).
           03  REC-CUISINE         PIC X(15).
           03  REC-DIFFICULTY      PIC X(10).
           03  REC-COST-RATING     PIC X(10).
           03  REC-SERVINGS        PIC 9(02).
           03  REC-PREP-TIME       PIC 9(03).
           03  REC-COOK-TIME       PIC 9(03).
           03  REC-BAKING-TIME     PIC 9(03).
           03  REC-FEATURED        PIC X(01).
           03  FILLER              PIC X(06).
