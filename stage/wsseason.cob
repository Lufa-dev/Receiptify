      *****************************************************
      *                                                   *
      *   WORKING STORAGE - SEASONALITY / NUTRITION TABLES  *
      *      SHARED BY RP100, RP200, RP400 AND RP500          *
      *                                                   *
      *****************************************************
      *  WST-SEASON-MONTHS IS A 12-CHAR FLAG STRING, POSITION
      *  M HOLDS '1' WHEN MONTH M IS IN SEASON FOR THAT CODE.
      *
      * 04/12/25 RPJ - CREATED.
      * 15/12/25 RPJ - ADDED UNIT CONVERSION TABLE FOR RP200.
      * 22/12/25 RPJ - ADDED CATEGORY DEFAULT PORTION TABLE.
      *
       01  WS-SEASON-TABLE.
           03  WST-SEASON-ENTRY OCCURS 11 TIMES
                                   INDEXED BY WST-SX.
               05  WST-SEASON-CODE   PIC X(02).
               05  WST-SEASON-MONTHS PIC X(12).
       01  WS-SEASON-COUNT         PIC 9(02) COMP VALUE 11.
      *
       01  WS-PORTION-TABLE.
           03  WST-PORTION-ENTRY OCCURS 14 TIMES
                                   INDEXED BY WST-PX.
               05  WST-PORTION-CAT   PIC X(02).
               05  WST-PORTION-GRAMS PIC 9(03).
       01  WS-PORTION-COUNT        PIC 9(02) COMP VALUE 14.
       01  WS-PORTION-UNKNOWN      PIC 9(03) VALUE 30.
      *
       01  WS-UNIT-TABLE.
           03  WST-UNIT-ENTRY OCCURS 24 TIMES
                                   INDEXED BY WST-UX.
               05  WST-UNIT-CODE     PIC X(10).
               05  WST-UNIT-FACTOR   PIC 9(05)V999 COMP-3.
       01  WS-UNIT-COUNT           PIC 9(02) COMP VALUE 24.
