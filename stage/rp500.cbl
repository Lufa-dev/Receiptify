      *****************************************************************
      *                                                               *
      *             RECIPE PLATFORM BATCH - RECIPE SEARCH FILTER        *
      *         SELECTS RECIPES MATCHING A SUPPLIED CRITERIA RECORD     *
      *            AND WRITES THEM TO THE SELOUT FILE                   *
      *                                                               *
      *****************************************************************
      *
       IDENTIFICATION          DIVISION.
      *================================
      *
       PROGRAM-ID.             RP500.
      *
       AUTHOR.                 R P JARRETT.
      *
       INSTALLATION.           APPLEWOOD COMPUTERS - RECIPE PLATFORM
                                DIVISION.
      *
       DATE-WRITTEN.           20/01/2026.
      *
       DATE-COMPILED.
      *
       SECURITY.               COPYRIGHT (C) 1987-2026, APPLEWOOD
                                COMPUTERS.  FOR LICENSED CUSTOMER USE
                                ONLY.  SEE THE FILE COPYING.
      *
      * REMARKS.               RECIPE SEARCH FILTER FOR THE RECIPE
      *                        PLATFORM RULE ENGINE BATCH SUITE.
      *                        A RECIPE IS SELECTED WHEN EVERY SUPPLIED
      *                        CRITERION HOLDS - A BLANK OR ZERO
      *                        CRITERION IS TREATED AS NOT SUPPLIED.
      *
      *    VERSION.            SEE PROG-NAME IN WS.
      *
      *    CALLED MODULES.     NONE.
      *
      *    FILES USED.
      *                        CRITP.   SEARCH CRITERIA (IN, 1 REC).
      *                        RECIPE.  RECIPE MASTER (IN).
      *                        RECING.  RECIPE INGREDIENT LINES (IN).
      *                        SELOUT.  SELECTED RECIPES (OUT).
      *
      *    ERROR MESSAGES USED.
      *                        NONE.
      *
      * CHANGES:
      * 20/01/2026 RPJ -     CREATED FOR RELEASE 3.0, RECIPE SEARCH.
      * 22/01/2026 RPJ -     NOTE - THE ONLINE SPEC ASKS FOR A TEXT
      *                      MATCH AGAINST TITLE OR DESCRIPTION, BUT
      *                      THE RECIPE MASTER LAYOUT CARRIES NO
      *                      DESCRIPTION FIELD - MATCHED AGAINST
      *                      REC-TITLE ONLY, SEE AA044 BELOW.
      *
      *****************************************************************
      *
       ENVIRONMENT             DIVISION.
      *================================
      *
       CONFIGURATION           SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS RP-NUMERIC-CLASS IS "0" THRU "9"
           SWITCH UPSI-0 IS RP-TEST-SWITCH.
      *
       INPUT-OUTPUT            SECTION.
       FILE-CONTROL.
           SELECT CRITP-FILE    ASSIGN TO "CRITP"
                  ORGANIZATION  LINE SEQUENTIAL
                  STATUS        CRITP-STATUS.
           SELECT RECIPE-FILE   ASSIGN TO "RECIPE"
                  ORGANIZATION  LINE SEQUENTIAL
                  STATUS        RECIPE-STATUS.
           SELECT RECING-FILE   ASSIGN TO "RECING"
                  ORGANIZATION  LINE SEQUENTIAL
                  STATUS        RECING-STATUS.
           SELECT SELOUT-FILE   ASSIGN TO "SELOUT"
                  ORGANIZATION  LINE SEQUENTIAL
                  STATUS        SELOUT-STATUS.
      *
       DATA                    DIVISION.
      *================================
      *
       FILE                    SECTION.
      *
       FD  CRITP-FILE.
       COPY "wscritp.cob".
      *
       FD  RECIPE-FILE.
       COPY "wsrecipe.cob".
      *
       FD  RECING-FILE.
       COPY "wsrecing.cob".
      *
       FD  SELOUT-FILE.
       COPY "wsselot.cob".
      *
       WORKING-STORAGE SECTION.
      *-----------------------
       77  PROG-NAME               PIC X(14) VALUE "RP500 (3.0.00)".
      *
       01  WS-DATA.
           03  CRITP-STATUS        PIC XX.
           03  RECIPE-STATUS       PIC XX.
           03  RECING-STATUS       PIC XX.
           03  SELOUT-STATUS       PIC XX.
           03  WS-RECIPE-EOF-SW    PIC X       VALUE "N".
               88  RECIPE-EOF                  VALUE "Y".
           03  WS-RECING-EOF-SW    PIC X       VALUE "N".
               88  RECING-EOF                  VALUE "Y".
           03  WS-REJECT-SW        PIC X       VALUE "N".
               88  WS-REJECTED                 VALUE "Y".
      *
       01  WS-QUERY-UC             PIC X(40)   VALUE SPACES.
       01  WS-QUERY-LEN-CALC.
           03  WS-QUERY-LEN        PIC 9(02)   COMP VALUE ZERO.
       01  WS-QUERY-LEN-X REDEFINES WS-QUERY-LEN-CALC
                                   PIC X(02).
      *
       01  WS-TOTAL-TIME-CALC.
           03  WS-TOTAL-TIME       PIC 9(04)   COMP VALUE ZERO.
       01  WS-TOTAL-TIME-X REDEFINES WS-TOTAL-TIME-CALC
                                   PIC X(04).
      *
       01  WS-RECID-CALC.
           03  WS-RECID-ED         PIC 9(06)   VALUE ZERO.
       01  WS-RECID-X REDEFINES WS-RECID-CALC
                                   PIC X(06).
      *
       01  WS-TITLE-WORK.
           03  WS-TITLE-UC         PIC X(40)   VALUE SPACES.
      *
       01  WS-SCAN-DATA.
           03  WS-SCAN-POS         PIC 9(02)   COMP VALUE ZERO.
           03  WS-MATCH-SW         PIC X       VALUE "N".
               88  WS-TEXT-MATCHED              VALUE "Y".
      *
       01  WS-RECING-TABLE.
           03  RNG-ENTRY OCCURS 1 TO 60 TIMES
                                   DEPENDING ON WS-RNG-COUNT
                                   INDEXED BY RNG-X.
               05  RNG-ING-CODE        PIC X(20).
       01  WS-RNG-COUNT             PIC 9(02) COMP VALUE ZERO.
      *
       01  WS-CRIT-DATA.
           03  WS-INC-FOUND-SW     PIC X       VALUE "N".
               88  WS-INC-FOUND                 VALUE "Y".
           03  WS-EXC-FOUND-SW     PIC X       VALUE "N".
               88  WS-EXC-FOUND                 VALUE "Y".
      *
       01  WS-GRAND-TOTALS.
           03  WS-TOT-SCANNED      PIC 9(06)   COMP VALUE ZERO.
           03  WS-TOT-SELECTED     PIC 9(06)   COMP VALUE ZERO.
      *
       PROCEDURE DIVISION.
      *====================
      *
       AA000-MAIN.
      *************
           PERFORM   AA005-OPEN-FILES.
           PERFORM   AA010-GET-CRITERIA.
           PERFORM   AA030-READ-RECIPE.
           PERFORM   AA032-READ-RECING.
           PERFORM   AA040-PROCESS-RECIPE
                     UNTIL RECIPE-EOF.
           PERFORM   AA090-CLOSE-FILES.
           GOBACK.
      *
       AA000-EXIT.
           EXIT.
      *
       AA005-OPEN-FILES.
           OPEN      INPUT  CRITP-FILE
                             RECIPE-FILE
                             RECING-FILE.
           OPEN      OUTPUT SELOUT-FILE.
      *
       AA005-EXIT.
           EXIT.
      *
       AA010-GET-CRITERIA.
           READ      CRITP-FILE
                     AT END
                     GO TO AA010-EXIT.
           MOVE      CRT-TEXT-QUERY TO WS-QUERY-UC.
           INSPECT   WS-QUERY-UC CONVERTING
                     "abcdefghijklmnopqrstuvwxyz"
                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
           PERFORM   AA012-LENGTH-QUERY.
      *
       AA010-EXIT.
           EXIT.
      *
       AA012-LENGTH-QUERY.
      *
      * FINDS THE LENGTH OF THE TRIMMED, UPPER-CASED QUERY STRING BY
      * SCANNING BACK FROM THE END OF THE FIELD FOR THE FIRST NON-
      * SPACE CHARACTER.  A BLANK QUERY LEAVES THE LENGTH AT ZERO,
      * WHICH AA044 TREATS AS "NOT SUPPLIED".
      *
           MOVE      40 TO WS-QUERY-LEN.
      *
       AA012-SCAN-BACK.
           IF        WS-QUERY-LEN = ZERO
                     GO TO AA012-EXIT.
           IF        WS-QUERY-UC (WS-QUERY-LEN:1) NOT = SPACE
                     GO TO AA012-EXIT.
           SUBTRACT  1 FROM WS-QUERY-LEN.
           GO TO     AA012-SCAN-BACK.
      *
       AA012-EXIT.
           EXIT.
      *
       AA030-READ-RECIPE.
           READ      RECIPE-FILE
                     AT END
                     MOVE "Y" TO WS-RECIPE-EOF-SW
                     GO TO AA030-EXIT.
           ADD       1 TO WS-TOT-SCANNED.
      *
       AA030-EXIT.
           EXIT.
      *
       AA032-READ-RECING.
           READ      RECING-FILE
                     AT END
                     MOVE "Y" TO WS-RECING-EOF-SW.
      *
       AA032-EXIT.
           EXIT.
      *
       AA040-PROCESS-RECIPE.
      *
      * GATHERS THIS RECIPE'S INGREDIENT CODES INTO A SMALL TABLE,
      * THEN TESTS EVERY SUPPLIED CRITERION IN TURN.  THE FIRST
      * CRITERION THAT FAILS REJECTS THE RECIPE - THE REMAINDER ARE
      * NOT TESTED.
      *
           MOVE      ZERO TO WS-RNG-COUNT.
           MOVE      "N" TO WS-REJECT-SW.
           PERFORM   AA034-GATHER-LOOP
                     UNTIL RECING-EOF
                     OR    RIN-RECIPE-ID NOT = REC-ID.
           PERFORM   AA042-CHECK-FACETS.
           IF        NOT WS-REJECTED
                     PERFORM AA044-CHECK-TEXT.
           IF        NOT WS-REJECTED
                     PERFORM AA050-CHECK-INCLUDE.
           IF        NOT WS-REJECTED
                     PERFORM AA052-CHECK-EXCLUDE.
           IF        NOT WS-REJECTED
                     PERFORM AA060-WRITE-SELECTED.
           PERFORM   AA030-READ-RECIPE.
      *
       AA040-EXIT.
           EXIT.
      *
       AA034-GATHER-LOOP.
           IF        WS-RNG-COUNT < 60
                     ADD  1 TO WS-RNG-COUNT
                     MOVE RIN-ING-CODE TO RNG-ING-CODE (WS-RNG-COUNT).
           PERFORM   AA032-READ-RECING.
      *
       AA034-EXIT.
           EXIT.
      *
       AA042-CHECK-FACETS.
      *
      * EXACT-MATCH, NUMERIC-RANGE AND TOTAL-TIME CRITERIA.  A BLANK
      * OR ZERO CRITERION FIELD MEANS THE TEST IS NOT APPLIED.
      *
           IF        CRT-CATEGORY NOT = SPACES
                     AND REC-CATEGORY NOT = CRT-CATEGORY
                     MOVE "Y" TO WS-REJECT-SW
                     GO TO AA042-EXIT.
           IF        CRT-CUISINE NOT = SPACES
                     AND REC-CUISINE NOT = CRT-CUISINE
                     MOVE "Y" TO WS-REJECT-SW
                     GO TO AA042-EXIT.
           IF        CRT-DIFFICULTY NOT = SPACES
                     AND REC-DIFFICULTY NOT = CRT-DIFFICULTY
                     MOVE "Y" TO WS-REJECT-SW
                     GO TO AA042-EXIT.
           IF        CRT-COST-RATING NOT = SPACES
                     AND REC-COST-RATING NOT = CRT-COST-RATING
                     MOVE "Y" TO WS-REJECT-SW
                     GO TO AA042-EXIT.
           IF        CRT-MIN-SERVINGS NOT = ZERO
                     AND REC-SERVINGS < CRT-MIN-SERVINGS
                     MOVE "Y" TO WS-REJECT-SW
                     GO TO AA042-EXIT.
           IF        CRT-MAX-SERVINGS NOT = ZERO
                     AND REC-SERVINGS > CRT-MAX-SERVINGS
                     MOVE "Y" TO WS-REJECT-SW
                     GO TO AA042-EXIT.
           IF        CRT-MAX-PREP-TIME NOT = ZERO
                     AND REC-PREP-TIME > CRT-MAX-PREP-TIME
                     MOVE "Y" TO WS-REJECT-SW
                     GO TO AA042-EXIT.
           IF        CRT-MAX-COOK-TIME NOT = ZERO
                     AND REC-COOK-TIME > CRT-MAX-COOK-TIME
                     MOVE "Y" TO WS-REJECT-SW
                     GO TO AA042-EXIT.
           IF        CRT-MAX-TOTAL-TIME = ZERO
                     GO TO AA042-EXIT.
           ADD       REC-PREP-TIME REC-COOK-TIME REC-BAKING-TIME
                     GIVING WS-TOTAL-TIME.
           IF        WS-TOTAL-TIME > CRT-MAX-TOTAL-TIME
                     MOVE "Y" TO WS-REJECT-SW.
      *
       AA042-EXIT.
           EXIT.
      *
       AA044-CHECK-TEXT.
      *
      * CASE-INSENSITIVE SUBSTRING MATCH OF THE QUERY AGAINST THE
      * RECIPE TITLE.  A BLANK QUERY (LENGTH ZERO) IS NOT APPLIED.
      *
           IF        WS-QUERY-LEN = ZERO
                     GO TO AA044-EXIT.
           MOVE      REC-TITLE TO WS-TITLE-UC.
           INSPECT   WS-TITLE-UC CONVERTING
                     "abcdefghijklmnopqrstuvwxyz"
                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
           MOVE      "N" TO WS-MATCH-SW.
           MOVE      1 TO WS-SCAN-POS.
           PERFORM   AA046-SCAN-ONE-POS
                     UNTIL WS-TEXT-MATCHED
                     OR    WS-SCAN-POS > 41 - WS-QUERY-LEN.
           IF        NOT WS-TEXT-MATCHED
                     MOVE "Y" TO WS-REJECT-SW.
      *
       AA044-EXIT.
           EXIT.
      *
       AA046-SCAN-ONE-POS.
           IF        WS-TITLE-UC (WS-SCAN-POS:WS-QUERY-LEN) =
                     WS-QUERY-UC (1:WS-QUERY-LEN)
                     MOVE "Y" TO WS-MATCH-SW
                     GO TO AA046-EXIT.
           ADD       1 TO WS-SCAN-POS.
      *
       AA046-EXIT.
           EXIT.
      *
       AA050-CHECK-INCLUDE.
      *
      * THE RECIPE MUST CONTAIN AT LEAST ONE OF THE SUPPLIED INCLUDE
      * CODES.  NO INCLUDE CODES SUPPLIED MEANS THE TEST PASSES.
      *
           MOVE      "N" TO WS-INC-FOUND-SW.
           SET       CRT-IX TO 1.
           PERFORM   AA054-TEST-ONE-INCLUDE
                     UNTIL WS-INC-FOUND
                     OR    CRT-IX > 5.
           IF        CRT-INCLUDE-CODE (1) = SPACES
                     AND CRT-INCLUDE-CODE (2) = SPACES
                     AND CRT-INCLUDE-CODE (3) = SPACES
                     AND CRT-INCLUDE-CODE (4) = SPACES
                     AND CRT-INCLUDE-CODE (5) = SPACES
                     GO TO AA050-EXIT.
           IF        NOT WS-INC-FOUND
                     MOVE "Y" TO WS-REJECT-SW.
      *
       AA050-EXIT.
           EXIT.
      *
       AA054-TEST-ONE-INCLUDE.
           IF        CRT-INCLUDE-CODE (CRT-IX) NOT = SPACES
                     SET RNG-X TO 1
                     SEARCH RNG-ENTRY
                             AT END
                                  NEXT SENTENCE
                             WHEN RNG-ING-CODE (RNG-X) =
                                  CRT-INCLUDE-CODE (CRT-IX)
                                  MOVE "Y" TO WS-INC-FOUND-SW.
           SET       CRT-IX UP BY 1.
      *
       AA054-EXIT.
           EXIT.
      *
       AA052-CHECK-EXCLUDE.
      *
      * THE RECIPE MUST CONTAIN NONE OF THE SUPPLIED EXCLUDE CODES.
      *
           MOVE      "N" TO WS-EXC-FOUND-SW.
           SET       CRT-EX TO 1.
           PERFORM   AA056-TEST-ONE-EXCLUDE
                     UNTIL WS-EXC-FOUND
                     OR    CRT-EX > 5.
           IF        WS-EXC-FOUND
                     MOVE "Y" TO WS-REJECT-SW.
      *
       AA052-EXIT.
           EXIT.
      *
       AA056-TEST-ONE-EXCLUDE.
           IF        CRT-EXCLUDE-CODE (CRT-EX) NOT = SPACES
                     SET RNG-X TO 1
                     SEARCH RNG-ENTRY
                             AT END
                                  NEXT SENTENCE
                             WHEN RNG-ING-CODE (RNG-X) =
                                  CRT-EXCLUDE-CODE (CRT-EX)
                                  MOVE "Y" TO WS-EXC-FOUND-SW.
           SET       CRT-EX UP BY 1.
      *
       AA056-EXIT.
           EXIT.
      *
       AA060-WRITE-SELECTED.
           MOVE      REC-ID    TO SEL-RECIPE-ID.
           MOVE      REC-TITLE TO SEL-TITLE.
           WRITE     RP-SELOUT-RECORD.
           ADD       1 TO WS-TOT-SELECTED.
      *
      * 22/01/2026 RPJ - TRACE LINE FOR SEARCH-FILTER REGRESSION
      *                  TESTING, TURNED ON WITH UPSI SWITCH 0 ON THE
      *                  RUN-CARD.  DOES NOT AFFECT SELOUT.
           IF        RP-TEST-SWITCH
                     MOVE REC-ID TO WS-RECID-ED
                     DISPLAY "RP500 TRACE SELECTED " WS-RECID-X
                             " QLEN=" WS-QUERY-LEN-X
                             " TTIME=" WS-TOTAL-TIME-X.
      *
       AA060-EXIT.
           EXIT.
      *
       AA090-CLOSE-FILES.
           CLOSE     CRITP-FILE
                     RECIPE-FILE
                     RECING-FILE
                     SELOUT-FILE.
      *
       AA090-EXIT.
           EXIT.
