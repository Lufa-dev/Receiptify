      *****************************************************
      *                                                   *
      *   RECORD DEFINITION FOR SEASONALITY RESULTS FILE    *
      *            ONE RECORD PER RECIPE                    *
      *                                                   *
      *****************************************************
      *  FILE SIZE 18 BYTES. WRITTEN BY RP100.
      *
      * 10/12/25 RPJ - CREATED.
      *
       01  RP-SEAOUT-RECORD.
           03  SEA-RECIPE-ID       PIC 9(06).
           03  SEA-SCORE           PIC 9(03).
           03  SEA-IN-COUNT        PIC 9(03).
           03  SEA-OUT-COUNT       PIC 9(03).
           03  FILLER              PIC X(03).
