      *  COPYBOOK OF MOVE STATEMENTS - LOADS THE SEASON, PORTION AND
      *  UNIT TABLES FROM WSSEASON.COB. COPIED INTO A PARAGRAPH OF
      *  EACH PROGRAM THAT NEEDS THEM - SEE AA005 IN RP100/200/400/500.
      *
      * 04/12/25 RPJ - CREATED.
      *
           SET  WST-SX TO 1.
           MOVE "YR" TO WST-SEASON-CODE (WST-SX).
           MOVE "111111111111" TO WST-SEASON-MONTHS (WST-SX).
           SET  WST-SX TO 2.
           MOVE "SP" TO WST-SEASON-CODE (WST-SX).
           MOVE "001110000000" TO WST-SEASON-MONTHS (WST-SX).
           SET  WST-SX TO 3.
           MOVE "SU" TO WST-SEASON-CODE (WST-SX).
           MOVE "000001110000" TO WST-SEASON-MONTHS (WST-SX).
           SET  WST-SX TO 4.
           MOVE "AU" TO WST-SEASON-CODE (WST-SX).
           MOVE "000000001110" TO WST-SEASON-MONTHS (WST-SX).
           SET  WST-SX TO 5.
           MOVE "WI" TO WST-SEASON-CODE (WST-SX).
           MOVE "110000000001" TO WST-SEASON-MONTHS (WST-SX).
           SET  WST-SX TO 6.
           MOVE "SS" TO WST-SEASON-CODE (WST-SX).
           MOVE "001111110000" TO WST-SEASON-MONTHS (WST-SX).
           SET  WST-SX TO 7.
           MOVE "SA" TO WST-SEASON-CODE (WST-SX).
           MOVE "000001111110" TO WST-SEASON-MONTHS (WST-SX).
           SET  WST-SX TO 8.
           MOVE "AW" TO WST-SEASON-CODE (WST-SX).
           MOVE "110000001111" TO WST-SEASON-MONTHS (WST-SX).
           SET  WST-SX TO 9.
           MOVE "WS" TO WST-SEASON-CODE (WST-SX).
           MOVE "111110000001" TO WST-SEASON-MONTHS (WST-SX).
           SET  WST-SX TO 10.
           MOVE "PA" TO WST-SEASON-CODE (WST-SX).
           MOVE "001110001110" TO WST-SEASON-MONTHS (WST-SX).
           SET  WST-SX TO 11.
           MOVE "UN" TO WST-SEASON-CODE (WST-SX).
           MOVE "000000000000" TO WST-SEASON-MONTHS (WST-SX).
      *
           SET  WST-PX TO 1.
           MOVE "01" TO WST-PORTION-CAT (WST-PX).
           MOVE 100  TO WST-PORTION-GRAMS (WST-PX).
           SET  WST-PX TO 2.
           MOVE "02" TO WST-PORTION-CAT (WST-PX).
           MOVE 100  TO WST-PORTION-GRAMS (WST-PX).
           SET  WST-PX TO 3.
           MOVE "03" TO WST-PORTION-CAT (WST-PX).
           MOVE 85   TO WST-PORTION-GRAMS (WST-PX).
           SET  WST-PX TO 4.
           MOVE "04" TO WST-PORTION-CAT (WST-PX).
           MOVE 30   TO WST-PORTION-GRAMS (WST-PX).
           SET  WST-PX TO 5.
           MOVE "05" TO WST-PORTION-CAT (WST-PX).
           MOVE 50   TO WST-PORTION-GRAMS (WST-PX).
           SET  WST-PX TO 6.
           MOVE "06" TO WST-PORTION-CAT (WST-PX).
           MOVE 5    TO WST-PORTION-GRAMS (WST-PX).
           SET  WST-PX TO 7.
           MOVE "07" TO WST-PORTION-CAT (WST-PX).
           MOVE 15   TO WST-PORTION-GRAMS (WST-PX).
           SET  WST-PX TO 8.
           MOVE "08" TO WST-PORTION-CAT (WST-PX).
           MOVE 30   TO WST-PORTION-GRAMS (WST-PX).
           SET  WST-PX TO 9.
           MOVE "09" TO WST-PORTION-CAT (WST-PX).
           MOVE 10   TO WST-PORTION-GRAMS (WST-PX).
           SET  WST-PX TO 10.
           MOVE "10" TO WST-PORTION-CAT (WST-PX).
           MOVE 100  TO WST-PORTION-GRAMS (WST-PX).
           SET  WST-PX TO 11.
           MOVE "11" TO WST-PORTION-CAT (WST-PX).
           MOVE 100  TO WST-PORTION-GRAMS (WST-PX).
           SET  WST-PX TO 12.
           MOVE "12" TO WST-PORTION-CAT (WST-PX).
           MOVE 100  TO WST-PORTION-GRAMS (WST-PX).
           SET  WST-PX TO 13.
           MOVE "13" TO WST-PORTION-CAT (WST-PX).
           MOVE 15   TO WST-PORTION-GRAMS (WST-PX).
           SET  WST-PX TO 14.
           MOVE "14" TO WST-PORTION-CAT (WST-PX).
           MOVE 10   TO WST-PORTION-GRAMS (WST-PX).
      *
           SET  WST-UX TO 1.
           MOVE "G"        TO WST-UNIT-CODE (WST-UX).
           MOVE 1.000      TO WST-UNIT-FACTOR (WST-UX).
           SET  WST-UX TO 2.
           MOVE "KG"       TO WST-UNIT-CODE (WST-UX).
           MOVE 1000.000   TO WST-UNIT-FACTOR (WST-UX).
           SET  WST-UX TO 3.
           MOVE "MG"       TO WST-UNIT-CODE (WST-UX).
           MOVE 0.001      TO WST-UNIT-FACTOR (WST-UX).
           SET  WST-UX TO 4.
           MOVE "OZ"       TO WST-UNIT-CODE (WST-UX).
           MOVE 28.350     TO WST-UNIT-FACTOR (WST-UX).
           SET  WST-UX TO 5.
           MOVE "LB"       TO WST-UNIT-CODE (WST-UX).
           MOVE 453.592    TO WST-UNIT-FACTOR (WST-UX).
           SET  WST-UX TO 6.
           MOVE "TSP"      TO WST-UNIT-CODE (WST-UX).
           MOVE 5.000      TO WST-UNIT-FACTOR (WST-UX).
           SET  WST-UX TO 7.
           MOVE "TBSP"     TO WST-UNIT-CODE (WST-UX).
           MOVE 15.000     TO WST-UNIT-FACTOR (WST-UX).
           SET  WST-UX TO 8.
           MOVE "CUP"      TO WST-UNIT-CODE (WST-UX).
           MOVE 240.000    TO WST-UNIT-FACTOR (WST-UX).
           SET  WST-UX TO 9.
           MOVE "ML"       TO WST-UNIT-CODE (WST-UX).
           MOVE 1.000      TO WST-UNIT-FACTOR (WST-UX).
           SET  WST-UX TO 10.
           MOVE "CL"       TO WST-UNIT-CODE (WST-UX).
           MOVE 10.000     TO WST-UNIT-FACTOR (WST-UX).
           SET  WST-UX TO 11.
           MOVE "DL"       TO WST-UNIT-CODE (WST-UX).
           MOVE 100.000    TO WST-UNIT-FACTOR (WST-UX).
           SET  WST-UX TO 12.
           MOVE "L"        TO WST-UNIT-CODE (WST-UX).
           MOVE 1000.000   TO WST-UNIT-FACTOR (WST-UX).
           SET  WST-UX TO 13.
           MOVE "PT"       TO WST-UNIT-CODE (WST-UX).
           MOVE 473.176    TO WST-UNIT-FACTOR (WST-UX).
           SET  WST-UX TO 14.
           MOVE "QT"       TO WST-UNIT-CODE (WST-UX).
           MOVE 946.353    TO WST-UNIT-FACTOR (WST-UX).
           SET  WST-UX TO 15.
           MOVE "GAL"      TO WST-UNIT-CODE (WST-UX).
           MOVE 3785.410   TO WST-UNIT-FACTOR (WST-UX).
           SET  WST-UX TO 16.
           MOVE "SLICE"    TO WST-UNIT-CODE (WST-UX).
           MOVE 30.000     TO WST-UNIT-FACTOR (WST-UX).
           SET  WST-UX TO 17.
           MOVE "PIECE"    TO WST-UNIT-CODE (WST-UX).
           MOVE 30.000     TO WST-UNIT-FACTOR (WST-UX).
           SET  WST-UX TO 18.
           MOVE "PC"       TO WST-UNIT-CODE (WST-UX).
           MOVE 30.000     TO WST-UNIT-FACTOR (WST-UX).
           SET  WST-UX TO 19.
           MOVE "PINCH"    TO WST-UNIT-CODE (WST-UX).
           MOVE 0.500      TO WST-UNIT-FACTOR (WST-UX).
           SET  WST-UX TO 20.
           MOVE "DASH"     TO WST-UNIT-CODE (WST-UX).
           MOVE 0.500      TO WST-UNIT-FACTOR (WST-UX).
           SET  WST-UX TO 21.
           MOVE "CLOVE"    TO WST-UNIT-CODE (WST-UX).
           MOVE 5.000      TO WST-UNIT-FACTOR (WST-UX).
           SET  WST-UX TO 22.
           MOVE "HANDFUL"  TO WST-UNIT-CODE (WST-UX).
           MOVE 30.000     TO WST-UNIT-FACTOR (WST-UX).
           SET  WST-UX TO 23.
           MOVE "TO TASTE" TO WST-UNIT-CODE (WST-UX).
           MOVE 0.500      TO WST-UNIT-FACTOR (WST-UX).
           SET  WST-UX TO 24.
           MOVE "AS NEEDED" TO WST-UNIT-CODE (WST-UX).
           MOVE 0.500      TO WST-UNIT-FACTOR (WST-UX).
