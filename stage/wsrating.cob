      *****************************************************
      *                                                   *
      *   RECORD DEFINITION FOR RATING FILE                *
      *        KEYED BY RAT-RECIPE-ID (SORT ORDER)           *
      *                                                   *
      *****************************************************
      *  FILE SIZE 15 BYTES.
      *
      * 07/12/25 RPJ - CREATED.
      *
       01  RP-RATING-RECORD.
           03  RAT-USER-ID         PIC 9(06).
           03  RAT-RECIPE-ID       PIC 9(06).
           03  RAT-STARS           PIC 9(01).
           03  FILLER              PIC X(02).
