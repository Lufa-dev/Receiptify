      *****************************************************************
      *                                                               *
      *             RECIPE PLATFORM BATCH - START OF RUN               *
      *         PROMPTS FOR THE RUN MONTH AND THE RECOMMENDATION       *
      *            TOP-N AND WRITES THEM TO THE RUN PARAMETER FILE      *
      *                                                               *
      *****************************************************************
      *
       IDENTIFICATION          DIVISION.
      *================================
      *
       PROGRAM-ID.             RP000.
      *
       AUTHOR.                 R P JARRETT.
      *
       INSTALLATION.           APPLEWOOD COMPUTERS - RECIPE PLATFORM
                                DIVISION.
      *
       DATE-WRITTEN.           19/10/1987.
      *
       DATE-COMPILED.
      *
       SECURITY.               COPYRIGHT (C) 1987-2026, APPLEWOOD
                                COMPUTERS.  FOR LICENSED CUSTOMER USE
                                ONLY.  SEE THE FILE COPYING.
      *
      * REMARKS.               START OF RUN PROGRAM FOR THE RECIPE
      *                        PLATFORM RULE ENGINE BATCH SUITE.
      *                        ASKS THE OPERATOR FOR THE RUN MONTH
      *                        (FOR SEASONALITY) AND THE NUMBER OF
      *                        RECOMMENDATIONS TO KEEP PER USER, THEN
      *                        WRITES RUNPARM FOR RP100 AND RP400.
      *
      *    VERSION.            SEE PROG-NAME IN WS.
      *
      *    CALLED MODULES.     NONE.
      *
      *    FILES USED.
      *                        RUNPARM. RUN PARAMETER (OUT, 1 REC).
      *
      *    ERROR MESSAGES USED.
      *                        RP001.
      *
      * CHANGES:
      * 19/10/1987 RPJ -     CREATED FOR RELEASE 1.
      * 03/03/1988 RPJ - .02 ADDED RANGE CHECK ON RUN MONTH.
      * 21/09/1989 RPJ - .03 TOP-N DEFAULT CHANGED FROM 5 TO 10.
      * 14/06/1991 RPJ -     TIDY UP OF SCREEN LAYOUT FOR WIDE TERMS.
      * 02/02/1993 RPJ - .04 ADDED RP-TERM-CODE TO LINKAGE FOR CHAINING.
      * 17/11/1995 RPJ -     COMMENT CLEAN UP, NO LOGIC CHANGE.
      * 08/04/1997 RPJ - 2.0 RE-KEYED SCREEN FIELDS FOR 25-LINE CRT.
      * 19/08/1998 RPJ - Y2K REVIEWED - NO 2-DIGIT YEAR FIELDS PRESENT
      *                  IN THIS PROGRAM, NOTHING TO CHANGE.
      * 11/01/1999 RPJ -     CONFIRMED Y2K SIGN-OFF WITH QA.
      * 26/07/2001 RPJ - .05 ADDED VALIDATION MESSAGE RP002.
      * 14/03/2003 RPJ -     MIGRATED SOURCE TO GNUCOBOL, NO LOGIC
      *                      CHANGE, COLUMN LAYOUT PRESERVED.
      * 09/09/2006 RPJ - .06 DEFAULT RUN MONTH NOW TAKEN FROM TODAY'S
      *                      DATE IF THE OPERATOR JUST HITS RETURN.
      * 16/04/2024 RPJ -     COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
      *                      PREVIOUS NOTICES.
      * 20/09/2025 RPJ - 3.0 VERSION UPDATE AND BUILDS RESET.
      *
      *****************************************************************
      *
       ENVIRONMENT             DIVISION.
      *================================
      *
       CONFIGURATION           SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS RP-NUMERIC-CLASS IS "0" THRU "9"
           SWITCH UPSI-0 IS RP-TEST-SWITCH.
      *
       INPUT-OUTPUT            SECTION.
       FILE-CONTROL.
           SELECT RUNPARM-FILE  ASSIGN TO "RUNPARM"
                  ORGANIZATION  LINE SEQUENTIAL
                  STATUS        RUNPARM-STATUS.
      *
       DATA                    DIVISION.
      *================================
      *
       FILE                    SECTION.
      *
       FD  RUNPARM-FILE.
       COPY "wsrunprm.cob".
      *
       WORKING-STORAGE SECTION.
      *-----------------------
       77  PROG-NAME               PIC X(14) VALUE "RP000 (3.0.00)".
      *
       01  WS-DATA.
           03  RUNPARM-STATUS      PIC XX.
           03  WS-REPLY            PIC X(02).
           03  WS-REC-CNT          PIC 9(03)   COMP VALUE ZERO.
      *
       01  WS-TODAY.
           03  WS-TODAY-CC         PIC 99.
           03  WS-TODAY-YY         PIC 99.
           03  WS-TODAY-MM         PIC 99.
           03  WS-TODAY-DD         PIC 99.
       01  WS-TODAY9 REDEFINES WS-TODAY
                                   PIC 9(08).
      *
       01  WS-ANSWER-MONTH.
           03  WS-ANS-MM           PIC 99.
       01  WS-ANSWER-MONTH-X REDEFINES WS-ANSWER-MONTH
                                   PIC X(02).
      *
       01  WS-ANSWER-TOPN.
           03  WS-ANS-NN           PIC 99.
       01  WS-ANSWER-TOPN-X REDEFINES WS-ANSWER-TOPN
                                   PIC X(02).
      *
       01  ERROR-MESSAGES.
           03  RP001 PIC X(39) VALUE
               "RP001 RUN MONTH MUST BE 01 THRU 12 -".
           03  RP002 PIC X(39) VALUE
               "RP002 TOP-N MUST BE 01 THRU 99 -".
      *
       01  ERROR-CODE              PIC 999.
      *
       PROCEDURE DIVISION.
      *====================
      *
       AA000-MAIN.
      *************
           ACCEPT    WS-TODAY9 FROM DATE YYYYMMDD.
           DISPLAY   " " AT 0101 WITH ERASE EOS.
           DISPLAY   PROG-NAME AT 0101.
           DISPLAY   "RECIPE PLATFORM BATCH - START OF RUN" AT 0201.
      *
           PERFORM   AA010-GET-RUN-MONTH.
           PERFORM   AA020-GET-TOP-N.
           PERFORM   AA030-WRITE-PARM.
           GOBACK.
      *
       AA000-EXIT.
           EXIT.
      *
       AA010-GET-RUN-MONTH.
      *
      * ASKS FOR THE SEASONALITY RUN MONTH.  BLANK REPLY DEFAULTS TO
      * THE CURRENT CALENDAR MONTH FROM TODAY'S DATE.
      *
           DISPLAY   "ENTER RUN MONTH (01-12), BLANK = TODAY -" AT 0501.
           ACCEPT    WS-REPLY AT 0544.
           IF        WS-REPLY = SPACES
                     MOVE WS-TODAY-MM TO RP-RUN-MONTH
                     GO TO AA010-EXIT.
           MOVE      WS-REPLY TO WS-ANSWER-MONTH-X.
           IF        WS-ANS-MM < 1 OR > 12
                     DISPLAY RP001 AT 2301
                     ACCEPT  WS-REPLY AT 2350
                     GO TO AA010-GET-RUN-MONTH.
           MOVE      WS-ANS-MM TO RP-RUN-MONTH.
      *
       AA010-EXIT.
           EXIT.
      *
       AA020-GET-TOP-N.
      *
      * ASKS FOR THE NUMBER OF RECOMMENDATIONS TO KEEP PER USER.
      * BLANK REPLY DEFAULTS TO 10.
      *
           DISPLAY   "ENTER TOP-N RECOMMENDATIONS, BLANK = 10 -" AT 0601.
           ACCEPT    WS-REPLY AT 0644.
           IF        WS-REPLY = SPACES
                     MOVE 10 TO RP-TOP-N
                     GO TO AA020-EXIT.
           MOVE      WS-REPLY TO WS-ANSWER-TOPN-X.
           IF        WS-ANS-NN < 1 OR > 99
                     DISPLAY RP002 AT 2301
                     ACCEPT  WS-REPLY AT 2350
                     GO TO AA020-GET-TOP-N.
           MOVE      WS-ANS-NN TO RP-TOP-N.
      *
       AA020-EXIT.
           EXIT.
      *
       AA030-WRITE-PARM.
           OPEN      OUTPUT RUNPARM-FILE.
           WRITE     RP-RUNPRM-RECORD.
           CLOSE     RUNPARM-FILE.
           ADD       1 TO WS-REC-CNT.
           DISPLAY   "RUNPARM WRITTEN - RUN MONTH AND TOP-N SET" AT 0801.
      *
       AA030-EXIT.
           EXIT.
