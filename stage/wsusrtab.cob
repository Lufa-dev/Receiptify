      *****************************************************************
      *                                                               *
      *   WORKING STORAGE - USER PREFERENCE TABLE                      *
      *     LOADED FROM USRPROF, SEARCHED BY SEARCH ALL                 *
      *     USED BY RP400 ONLY                                         *
      *                                                               *
      *****************************************************************
      *  USRT-INTR-START/USRT-INTR-COUNT POINT INTO THE INTERACTION
      *  TABLE (WSINTRTB.COB) - SET WHILE INTERACT IS LOADED, SEE
      *  AA050 ONWARDS.  BOTH FILES ARE ASCENDING BY USER KEY SO THE
      *  SLICE FOR A USER IS A SINGLE CONTIGUOUS RUN.
      *
      *  SIZED FOR 500 USERS AT THE CURRENT MEMBERSHIP VOLUME - SEE
      *  WS-USRT-COUNT.  WIDEN THE OCCURS LIMIT BEFORE THAT IS REACHED.
      *
      * 24/01/26 RPJ - CREATED FOR THE RECOMMENDATION ENGINE.
      *
       01  WS-USR-TABLE.
           03  USRT-ENTRY OCCURS 1 TO 500 TIMES
                                   DEPENDING ON WS-USRT-COUNT
                                   ASCENDING KEY USRT-USER-ID
                                   INDEXED BY USRT-X.
               05  USRT-USER-ID        PIC 9(06).
               05  USRT-PREF-CAT OCCURS 5 TIMES
                                   INDEXED BY USRT-PCX.
                   07  USRT-PREF-CATEGORY PIC X(15).
               05  USRT-PREF-CUIS OCCURS 5 TIMES
                                   INDEXED BY USRT-QCX.
                   07  USRT-PREF-CUISINE  PIC X(15).
               05  USRT-FAV-ING OCCURS 10 TIMES
                                   INDEXED BY USRT-FIX.
                   07  USRT-FAV-INGREDIENT PIC X(20).
               05  USRT-DIS-ING OCCURS 10 TIMES
                                   INDEXED BY USRT-DIX.
                   07  USRT-DIS-INGREDIENT PIC X(20).
               05  USRT-DIFFICULTY     PIC X(10).
               05  USRT-MAX-PREP       PIC 9(03).
               05  USRT-PREFER-SEASONAL PIC X(01).
               05  USRT-INTR-START     PIC 9(05) COMP.
               05  USRT-INTR-COUNT     PIC 9(05) COMP.
       01  WS-USRT-COUNT            PIC 9(03) COMP VALUE ZERO.
