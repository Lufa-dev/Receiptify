      *****************************************************
      *                                                   *
      *   RECORD DEFINITION FOR INGREDIENT-TYPE MASTER     *
      *            USES IT-ING-CODE AS KEY                 *
      *                                                   *
      *****************************************************
      *  FILE SIZE 90 BYTES.
      *
      * 04/12/25 RPJ - CREATED.
      * 11/12/25 RPJ - ADDED SODIUM FIELD, WAS MISSING FROM TP01 COPY.
      *
       01  IT-INGTYP-RECORD.
           03  IT-ING-CODE         PIC X(20).
           03  IT-DISPLAY-NAME     PIC X(25).
           03  IT-CATEGORY         PIC X(02).
           03  IT-SEASONALITY      PIC X(02).
           03  IT-CAL-100G         PIC 9(4)V9.
           03  IT-PROT-100G        PIC 9(3)V99.
           03  IT-FAT-100G         PIC 9(3)V99.
           03  IT-CARB-100G        PIC 9(3)V99.
           03  IT-FIBER-100G       PIC 9(3)V99.
           03  IT-SUGAR-100G       PIC 9(3)V99.
           03  IT-SODIUM-100G      PIC 9(5)V9.
           03  FILLER              PIC X(05).
