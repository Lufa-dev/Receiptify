      *****************************************************************
      *                                                               *
      *             RECIPE PLATFORM BATCH - RECOMMENDATION ENGINE       *
      *         SCORES EACH USER/RECIPE PAIR BY CONTENT, COLLABORATIVE  *
      *            AND PREFERENCE SIMILARITY AND RANKS THE TOP N        *
      *                                                               *
      *****************************************************************
      *
       IDENTIFICATION          DIVISION.
      *================================
      *
       PROGRAM-ID.             RP400.
      *
       AUTHOR.                 R P JARRETT.
      *
       INSTALLATION.           APPLEWOOD COMPUTERS - RECIPE PLATFORM
                                DIVISION.
      *
       DATE-WRITTEN.           24/01/2026.
      *
       DATE-COMPILED.
      *
       SECURITY.               COPYRIGHT (C) 1987-2026, APPLEWOOD
                                COMPUTERS.  FOR LICENSED CUSTOMER USE
                                ONLY.  SEE THE FILE COPYING.
      *
      * REMARKS.               RECOMMENDATION ENGINE FOR THE RECIPE
      *                        PLATFORM RULE ENGINE BATCH SUITE.
      *                        BUILDS IN-MEMORY TABLES OF RECIPES,
      *                        USERS AND INTERACTIONS, THEN FOR EACH
      *                        USER SCORES EVERY RECIPE THE USER HAS
      *                        NOT YET SEEN BY CONTENT SIMILARITY,
      *                        COLLABORATIVE SIMILARITY AND EXPLICIT
      *                        PREFERENCE MATCH, COMBINES THE THREE
      *                        AND WRITES THE TOP N TO RECOMOUT.
      *
      *    VERSION.            SEE PROG-NAME IN WS.
      *
      *    CALLED MODULES.     NONE.
      *
      *    FILES USED.
      *                        RUNPARM. RUN PARAMETER (IN, 1 REC).
      *                        INGTYPE. INGREDIENT TYPE MASTER (IN).
      *                        RECIPE.  RECIPE MASTER (IN).
      *                        RECING.  RECIPE INGREDIENT LINES (IN).
      *                        USRPROF. USER PROFILE MASTER (IN).
      *                        INTERACT.INTERACTION RECORDS (IN).
      *                        RECOMOUT.RECOMMENDATION RESULTS (OUT).
      *                        RPTFILE. BATCH REPORT (EXTEND) - SEC 4.
      *
      *    ERROR MESSAGES USED.
      *                        NONE.
      *
      * CHANGES:
      * 24/01/2026 RPJ -     CREATED FOR RELEASE 3.0, RECOMMENDATION
      *                      ENGINE.  RECIPE/USER/INTERACTION TABLES
      *                      ARE SIZED FOR THE CURRENT DATA VOLUME -
      *                      SEE WSRCPTAB.COB, WSUSRTAB.COB AND
      *                      WSINTRTB.COB - WIDEN THOSE TABLES BEFORE
      *                      THE LIMITS SHOWN THERE ARE REACHED.
      * 25/01/2026 RPJ -     THE ONLINE SPEC ALSO DESCRIBES A "SIMILAR
      *                      RECIPES" AND A "SEASONAL RECOMMENDATIONS"
      *                      RANKING BUILT FROM THE SAME PRIMITIVES.
      *                      NEITHER HAS A RECORD LAYOUT OR REPORT
      *                      SECTION OF ITS OWN (RECOMOUT IS KEYED BY
      *                      TARGET USER, NOT BY SOURCE RECIPE, AND
      *                      SECTION 4 OF THE REPORT IS PER-USER ONLY)
      *                      SO THEY ARE NOT WRITTEN SEPARATELY HERE -
      *                      THE SHARED PRIMITIVES (AA150, AA210) ARE
      *                      AVAILABLE IF THAT IS TAKEN UP LATER.
      *
      *****************************************************************
      *
       ENVIRONMENT             DIVISION.
      *================================
      *
       CONFIGURATION           SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS RP-NUMERIC-CLASS IS "0" THRU "9"
           SWITCH UPSI-0 IS RP-TEST-SWITCH.
      *
       INPUT-OUTPUT            SECTION.
       FILE-CONTROL.
           SELECT RUNPARM-FILE  ASSIGN TO "RUNPARM"
                  ORGANIZATION  LINE SEQUENTIAL
                  STATUS        RUNPARM-STATUS.
           SELECT INGTYPE-FILE  ASSIGN TO "INGTYPE"
                  ORGANIZATION  LINE SEQUENTIAL
                  STATUS        INGTYPE-STATUS.
           SELECT RECIPE-FILE   ASSIGN TO "RECIPE"
                  ORGANIZATION  LINE SEQUENTIAL
                  STATUS        RECIPE-STATUS.
           SELECT RECING-FILE   ASSIGN TO "RECING"
                  ORGANIZATION  LINE SEQUENTIAL
                  STATUS        RECING-STATUS.
           SELECT USRPROF-FILE  ASSIGN TO "USRPROF"
                  ORGANIZATION  LINE SEQUENTIAL
                  STATUS        USRPROF-STATUS.
           SELECT INTERACT-FILE ASSIGN TO "INTERACT"
                  ORGANIZATION  LINE SEQUENTIAL
                  STATUS        INTERACT-STATUS.
           SELECT RECOMOUT-FILE ASSIGN TO "RECOMOUT"
                  ORGANIZATION  LINE SEQUENTIAL
                  STATUS        RECOMOUT-STATUS.
           SELECT RPTFILE       ASSIGN TO "RPTFILE"
                  ORGANIZATION  LINE SEQUENTIAL
                  STATUS        RPTFILE-STATUS.
      *
       DATA                    DIVISION.
      *================================
      *
       FILE                    SECTION.
      *
       FD  RUNPARM-FILE.
       COPY "wsrunprm.cob".
      *
       FD  INGTYPE-FILE.
       COPY "wsingtyp.cob".
      *
       FD  RECIPE-FILE.
       COPY "wsrecipe.cob".
      *
       FD  RECING-FILE.
       COPY "wsrecing.cob".
      *
       FD  USRPROF-FILE.
       COPY "wsusrprf.cob".
      *
       FD  INTERACT-FILE.
       COPY "wsintact.cob".
      *
       FD  RECOMOUT-FILE.
       COPY "wsrcmout.cob".
      *
       FD  RPTFILE
           REPORT IS RP-RCM-REPORT.
      *
       WORKING-STORAGE SECTION.
      *-----------------------
       77  PROG-NAME               PIC X(14) VALUE "RP400 (3.0.00)".
      *
       01  WS-DATA.
           03  RUNPARM-STATUS      PIC XX.
           03  INGTYPE-STATUS      PIC XX.
           03  RECIPE-STATUS       PIC XX.
           03  RECING-STATUS       PIC XX.
           03  USRPROF-STATUS      PIC XX.
           03  INTERACT-STATUS     PIC XX.
           03  RECOMOUT-STATUS     PIC XX.
           03  RPTFILE-STATUS      PIC XX.
           03  WS-RECIPE-EOF-SW    PIC X       VALUE "N".
               88  RECIPE-EOF                  VALUE "Y".
           03  WS-RECING-EOF-SW    PIC X       VALUE "N".
               88  RECING-EOF                  VALUE "Y".
           03  WS-USRPROF-EOF-SW   PIC X       VALUE "N".
               88  USRPROF-EOF                 VALUE "Y".
           03  WS-INTERACT-EOF-SW  PIC X       VALUE "N".
               88  INTERACT-EOF                VALUE "Y".
      *
       COPY "wsittab.cob".
       COPY "wsseason.cob".
       COPY "wsrcptab.cob".
       COPY "wsusrtab.cob".
       COPY "wsintrtb.cob".
      *
       01  WS-RUN-MONTH-CALC.
           03  WS-RUN-MONTH        PIC 99      VALUE ZERO.
       01  WS-RUN-MONTH-X REDEFINES WS-RUN-MONTH-CALC
                                   PIC X(02).
      *
       01  WS-NEXT-MONTH-CALC.
           03  WS-NEXT-MONTH       PIC 99.
       01  WS-NEXT-MONTH-X REDEFINES WS-NEXT-MONTH-CALC
                                   PIC X(02).
      *
       01  WS-TOP-N-CALC.
           03  WS-TOP-N-ED         PIC 9(02)   VALUE ZERO.
       01  WS-TOP-N-X REDEFINES WS-TOP-N-CALC
                                   PIC X(02).
      *
       01  WS-TOP-N                PIC 9(02)   COMP VALUE ZERO.
      *
       01  WS-SEASON-WORK.
           03  WS-IN-COUNT         PIC 9(03)   COMP VALUE ZERO.
           03  WS-OUT-COUNT        PIC 9(03)   COMP VALUE ZERO.
           03  WS-COUNTED          PIC 9(03)   COMP VALUE ZERO.
           03  WS-SEA-SCORE        PIC 9(03)   COMP VALUE ZERO.
           03  WS-SCORE-100        PIC 9(07)   COMP VALUE ZERO.
           03  WS-MONTH-SX         PIC 9(02)   COMP VALUE ZERO.
      *
       01  WS-LOAD-WORK.
           03  WS-CUR-RECIPE-ID    PIC 9(06)   COMP.
      *
       01  WS-INTR-LOAD-WORK.
           03  WS-USER-INTR-CNT    PIC 9(05)   COMP VALUE ZERO.
      *
       01  WS-INTERACTED-FLAGS     PIC X(2000) VALUE ALL "0".
      *
       01  WS-TOP5-TABLE.
           03  TOP5-ENTRY OCCURS 5 TIMES
                                   INDEXED BY TOP5-X.
               05  TOP5-POS        PIC 9(05)   COMP VALUE ZERO.
               05  TOP5-VIEWS      PIC 9(05)   COMP VALUE ZERO.
       01  WS-TOP5-COUNT           PIC 9(01)   COMP VALUE ZERO.
       01  WS-BEST-POS             PIC 9(05)   COMP VALUE ZERO.
       01  WS-BEST-VIEWS           PIC 9(05)   COMP VALUE ZERO.
       01  WS-SCAN-X               PIC 9(05)   COMP VALUE ZERO.
       01  WS-ALREADY-PICKED-SW    PIC X       VALUE "N".
           88  WS-ALREADY-PICKED                VALUE "Y".
      *
       01  WS-SCORE-TABLE.
           03  SCORE-ENTRY OCCURS 1 TO 2000 TIMES
                                   DEPENDING ON WS-RCT-COUNT
                                   INDEXED BY SCX.
               05  SCORE-CONTENT   PIC 9V9(4)  COMP-3 VALUE ZERO.
               05  SCORE-COLLAB    PIC 9V9(4)  COMP-3 VALUE ZERO.
               05  SCORE-PREF      PIC 9V9(4)  COMP-3 VALUE ZERO.
               05  SCORE-COMBINED  PIC 9V9(4)  COMP-3 VALUE ZERO.
               05  SCORE-PICKED-SW PIC X       VALUE "N".
                   88  SCORE-PICKED              VALUE "Y".
      *
       01  WS-SIM-WORK.
           03  WS-SIM-A-X          PIC 9(04)   COMP.
           03  WS-SIM-B-X          PIC 9(04)   COMP.
           03  WS-SIM-RESULT       PIC 9V9(4)  COMP-3.
           03  WS-ING-INTER        PIC 9(03)   COMP.
           03  WS-ING-UNION        PIC 9(03)   COMP.
           03  WS-ING-JACCARD      PIC 9V9(4)  COMP-3.
           03  WS-FLAG-POS         PIC 9(03)   COMP.
           03  WS-CAT-MATCH        PIC 9V9(4)  COMP-3.
           03  WS-CUI-MATCH        PIC 9V9(4)  COMP-3.
      *
       01  WS-COLLAB-WORK.
           03  WS-OTHER-X          PIC 9(03)   COMP.
           03  WS-TGT-PTR          PIC 9(05)   COMP.
           03  WS-OTH-PTR          PIC 9(05)   COMP.
           03  WS-USER-JACCARD     PIC 9V9(4)  COMP-3.
           03  WS-MATCH-CNT        PIC 9(05)   COMP.
           03  WS-UNION-CNT        PIC 9(05)   COMP.
           03  WS-CAND-X           PIC 9(04)   COMP.
           03  WS-MAX-COLLAB       PIC 9V9(4)  COMP-3.
      *
       01  WS-TOP10-TABLE.
           03  TOP10-ENTRY OCCURS 10 TIMES
                                   INDEXED BY TOP10-X.
               05  TOP10-USER-X    PIC 9(03)   COMP VALUE ZERO.
               05  TOP10-JACCARD   PIC 9V9(4)  COMP-3 VALUE ZERO.
       01  WS-TOP10-COUNT          PIC 9(02)   COMP VALUE ZERO.
       01  WS-BEST-JACCARD         PIC 9V9(4)  COMP-3 VALUE ZERO.
       01  WS-BEST-USER-X          PIC 9(03)   COMP VALUE ZERO.
      *
       01  WS-PREF-WORK.
           03  WS-PREF-RAW         PIC S9(3)V9999 COMP-3 VALUE ZERO.
           03  WS-FAV-MATCH-CNT    PIC 9(02)   COMP VALUE ZERO.
           03  WS-DIS-MATCH-CNT    PIC 9(02)   COMP VALUE ZERO.
           03  WS-ING-POS          PIC 9(03)   COMP VALUE ZERO.
           03  WS-SEASONAL-ADD     PIC 9V9(4)  COMP-3 VALUE ZERO.
      *
       01  WS-RANK-WORK.
           03  WS-RANK-N           PIC 9(02)   COMP VALUE ZERO.
           03  WS-BEST-RCT-X       PIC 9(04)   COMP VALUE ZERO.
           03  WS-BEST-SCORE       PIC 9V9(4)  COMP-3 VALUE ZERO.
      *
       01  WS-GRAND-TOTALS.
           03  WS-TOT-USERS        PIC 9(06)   COMP VALUE ZERO.
           03  WS-TOT-RECS-WRITTEN PIC 9(06)   COMP VALUE ZERO.
      *
       01  WS-RCM-LINE.
           03  RCM-LINE-USER       PIC 9(06)   COMP.
           03  RCM-LINE-RANK       PIC 9(02)   COMP.
           03  RCM-LINE-RECIPE     PIC 9(06)   COMP.
           03  RCM-LINE-SCORE      PIC 9V9(4)  COMP-3.
      *
       REPORT SECTION.
      ****************
      *
       RD  RP-RCM-REPORT
           CONTROL      FINAL
           PAGE LIMIT   56 LINES
           HEADING      1
           FIRST DETAIL 5
           LAST DETAIL  54
           FOOTING      56.
      *
       01  RP-RCM-HEAD-1   TYPE PAGE HEADING.
           03  LINE 1.
               05  COL     1  PIC X(14)   SOURCE PROG-NAME.
               05  COL   40  PIC X(28)   VALUE
                   "RECIPE PLATFORM BATCH REPORT".
               05  COL  124  PIC X(5)    VALUE "PAGE ".
               05  COL  129  PIC ZZ9     SOURCE PAGE-COUNTER.
           03  LINE 3.
               05  COL     1  PIC X(60)   VALUE
                   "SECTION 4 - RECOMMENDATIONS".
           03  LINE 5.
               05  COL     1  PIC X(07)   VALUE "USER ID".
               05  COL   10  PIC X(04)   VALUE "RANK".
               05  COL   17  PIC X(09)   VALUE "RECIPE ID".
               05  COL   29  PIC X(05)   VALUE "SCORE".
      *
       01  RP-RCM-DETAIL   TYPE DETAIL.
           03  LINE + 1.
               05  COL     1  PIC 9(06)   SOURCE RCM-LINE-USER.
               05  COL   11  PIC Z9       SOURCE RCM-LINE-RANK.
               05  COL   17  PIC 9(06)   SOURCE RCM-LINE-RECIPE.
               05  COL   28  PIC 9.9(4)  SOURCE RCM-LINE-SCORE.
      *
       01  RP-RCM-FOOTING  TYPE CONTROL FOOTING FINAL LINE PLUS 2.
           03  LINE PLUS 1.
               05  COL     1  PIC X(27)   VALUE
                   "TOTAL USERS SCORED      - ".
               05  COL   28  PIC ZZZZZ9  SOURCE WS-TOT-USERS.
           03  LINE PLUS 1.
               05  COL     1  PIC X(27)   VALUE
                   "TOTAL RECOMMENDATIONS   - ".
               05  COL   28  PIC ZZZZZ9  SOURCE WS-TOT-RECS-WRITTEN.
      *
       PROCEDURE DIVISION.
      *====================
      *
       AA000-MAIN.
      *************
           PERFORM   AA005-OPEN-FILES.
           PERFORM   AA006-GET-RUN-PARM.
           PERFORM   AA010-LOAD-SEASON-TABLES.
           PERFORM   AA015-LOAD-INGTYPE-TABLE.
           PERFORM   AA020-LOAD-RECIPE-TABLE.
           PERFORM   AA040-LOAD-USER-TABLE.
           PERFORM   AA050-LOAD-INTERACT-TABLE.
           INITIATE  RP-RCM-REPORT.
           PERFORM   AA060-PROCESS-USER
                     VARYING USRT-X FROM 1 BY 1
                     UNTIL   USRT-X > WS-USRT-COUNT.
           TERMINATE RP-RCM-REPORT.
           PERFORM   AA090-CLOSE-FILES.
           GOBACK.
      *
       AA000-EXIT.
           EXIT.
      *
       AA005-OPEN-FILES.
           OPEN      INPUT  RUNPARM-FILE
                             INGTYPE-FILE
                             RECIPE-FILE
                             RECING-FILE
                             USRPROF-FILE
                             INTERACT-FILE.
           OPEN      OUTPUT RECOMOUT-FILE.
           OPEN      EXTEND RPTFILE.
      *
       AA005-EXIT.
           EXIT.
      *
       AA006-GET-RUN-PARM.
           READ      RUNPARM-FILE
                     AT END
                     MOVE 1 TO WS-RUN-MONTH
                     MOVE 10 TO WS-TOP-N
                     GO TO AA006-EXIT.
           MOVE      RP-RUN-MONTH TO WS-RUN-MONTH.
           IF        WS-RUN-MONTH < 1 OR > 12
                     MOVE 1 TO WS-RUN-MONTH.
           MOVE      RP-TOP-N TO WS-TOP-N.
           IF        WS-TOP-N = ZERO
                     MOVE 10 TO WS-TOP-N.
      *
       AA006-EXIT.
           EXIT.
      *
       AA010-LOAD-SEASON-TABLES.
      *
      * LOADS THE SEASON, PORTION AND UNIT TABLES - ONLY THE SEASON
      * TABLE IS ACTUALLY NEEDED IN THIS PROGRAM BUT THE LOADER IS
      * SHARED ACROSS RP100/200/400/500, SEE WSSEASON.COB.
      *
           COPY "pdseason.cob".
      *
       AA010-EXIT.
           EXIT.
      *
       AA015-LOAD-INGTYPE-TABLE.
           MOVE      ZERO TO WS-IT-COUNT.
           READ      INGTYPE-FILE
                     AT END
                     GO TO AA015-EXIT.
      *
       AA015-LOAD-LOOP.
           ADD       1 TO WS-IT-COUNT.
           MOVE      IT-ING-CODE        TO IT-TAB-CODE (WS-IT-COUNT).
           MOVE      IT-DISPLAY-NAME    TO IT-TAB-NAME (WS-IT-COUNT).
           MOVE      IT-CATEGORY        TO IT-TAB-CATEGORY (WS-IT-COUNT).
           MOVE      IT-SEASONALITY     TO IT-TAB-SEASONALITY (WS-IT-COUNT).
           MOVE      IT-CAL-100G        TO IT-TAB-CAL (WS-IT-COUNT).
           MOVE      IT-PROT-100G       TO IT-TAB-PROT (WS-IT-COUNT).
           MOVE      IT-FAT-100G        TO IT-TAB-FAT (WS-IT-COUNT).
           MOVE      IT-CARB-100G       TO IT-TAB-CARB (WS-IT-COUNT).
           MOVE      IT-FIBER-100G      TO IT-TAB-FIBER (WS-IT-COUNT).
           MOVE      IT-SUGAR-100G      TO IT-TAB-SUGAR (WS-IT-COUNT).
           MOVE      IT-SODIUM-100G     TO IT-TAB-SODIUM (WS-IT-COUNT).
           READ      INGTYPE-FILE
                     AT END
                     GO TO AA015-EXIT.
           GO TO     AA015-LOAD-LOOP.
      *
       AA015-EXIT.
           EXIT.
      *
       AA020-LOAD-RECIPE-TABLE.
      *
      * MERGES RECIPE WITH ITS RECING LINES INTO WS-RCP-TABLE - ONE
      * ENTRY PER RECIPE, CARRYING ITS SEASONAL SCORE AND ITS
      * INGREDIENT-TYPE FLAG STRING FOR THE SIMILARITY ARITHMETIC.
      *
           MOVE      ZERO TO WS-RCT-COUNT.
           PERFORM   AA022-READ-RECIPE.
           PERFORM   AA024-READ-RECING.
           PERFORM   AA026-PROCESS-ONE-RECIPE
                     UNTIL RECIPE-EOF.
      *
       AA020-EXIT.
           EXIT.
      *
       AA022-READ-RECIPE.
           READ      RECIPE-FILE
                     AT END
                     MOVE "Y" TO WS-RECIPE-EOF-SW
                     GO TO AA022-EXIT.
           MOVE      REC-ID TO WS-CUR-RECIPE-ID.
      *
       AA022-EXIT.
           EXIT.
      *
       AA024-READ-RECING.
           READ      RECING-FILE
                     AT END
                     MOVE "Y" TO WS-RECING-EOF-SW.
      *
       AA024-EXIT.
           EXIT.
      *
       AA026-PROCESS-ONE-RECIPE.
           ADD       1 TO WS-RCT-COUNT.
           MOVE      REC-ID         TO RCT-RECIPE-ID (WS-RCT-COUNT).
           MOVE      REC-CATEGORY   TO RCT-CATEGORY (WS-RCT-COUNT).
           MOVE      REC-CUISINE    TO RCT-CUISINE (WS-RCT-COUNT).
           MOVE      REC-DIFFICULTY TO RCT-DIFFICULTY (WS-RCT-COUNT).
           MOVE      REC-PREP-TIME  TO RCT-PREP-TIME (WS-RCT-COUNT).
           MOVE      ALL "0"        TO RCT-ING-FLAGS (WS-RCT-COUNT).
           MOVE      ZERO TO WS-IN-COUNT WS-OUT-COUNT WS-COUNTED.
           PERFORM   AA028-MATCH-LOOP
                     UNTIL RECING-EOF
                     OR    RIN-RECIPE-ID NOT = WS-CUR-RECIPE-ID.
           PERFORM   AA032-SCORE-SEASON.
           MOVE      WS-SEA-SCORE TO RCT-SEASON-SCORE (WS-RCT-COUNT).
           PERFORM   AA022-READ-RECIPE.
      *
       AA026-EXIT.
           EXIT.
      *
       AA028-MATCH-LOOP.
           PERFORM   AA030-FLAG-ONE-LINE.
           PERFORM   AA024-READ-RECING.
      *
       AA028-EXIT.
           EXIT.
      *
       AA030-FLAG-ONE-LINE.
      *
      * LOOKS UP ONE INGREDIENT LINE, SETS ITS BIT IN THE RECIPE'S
      * FLAG STRING AND CLASSIFIES IT FOR THE SEASONAL SCORE.
      *
           SEARCH ALL IT-TAB-ENTRY
                   AT END
                        NEXT SENTENCE
                   WHEN IT-TAB-CODE (IT-TX) = RIN-ING-CODE
                        MOVE "1" TO RCT-ING-FLAGS (WS-RCT-COUNT)
                                    (IT-TX:1)
                        PERFORM AA034-CLASSIFY-MONTH.
      *
       AA030-EXIT.
           EXIT.
      *
       AA034-CLASSIFY-MONTH.
           IF        IT-TAB-SEASONALITY (IT-TX) = "YR"
                     ADD 1 TO WS-IN-COUNT
                     GO TO AA034-EXIT.
           SET       WST-SX TO 1.
           SEARCH    WST-SEASON-ENTRY
                   AT END
                        ADD 1 TO WS-OUT-COUNT
                   WHEN WST-SEASON-CODE (WST-SX) =
                        IT-TAB-SEASONALITY (IT-TX)
                        PERFORM AA036-TEST-MONTHS.
      *
       AA034-EXIT.
           EXIT.
      *
       AA036-TEST-MONTHS.
           IF        WS-RUN-MONTH = 12
                     MOVE 1 TO WS-NEXT-MONTH
           ELSE
                     ADD 1 WS-RUN-MONTH GIVING WS-NEXT-MONTH.
           MOVE      WS-RUN-MONTH TO WS-MONTH-SX.
           IF        WST-SEASON-MONTHS (WST-SX) (WS-MONTH-SX:1) = "1"
                     ADD 1 TO WS-IN-COUNT
                     GO TO AA036-EXIT.
           MOVE      WS-NEXT-MONTH TO WS-MONTH-SX.
           IF        WST-SEASON-MONTHS (WST-SX) (WS-MONTH-SX:1) = "1"
      *        COMING-SOON IS NOT IN-SEASON - COUNTS AS NOT-IN-SEASON
                     ADD 1 TO WS-OUT-COUNT
                     GO TO AA036-EXIT.
           ADD       1 TO WS-OUT-COUNT.
      *
       AA036-EXIT.
           EXIT.
      *
       AA032-SCORE-SEASON.
           ADD       WS-IN-COUNT WS-OUT-COUNT GIVING WS-COUNTED.
           IF        WS-COUNTED = ZERO
                     MOVE ZERO TO WS-SEA-SCORE
           ELSE
                     COMPUTE WS-SCORE-100 ROUNDED =
                             WS-IN-COUNT * 100 / WS-COUNTED
                     MOVE WS-SCORE-100 TO WS-SEA-SCORE.
      *
       AA032-EXIT.
           EXIT.
      *
       AA040-LOAD-USER-TABLE.
           MOVE      ZERO TO WS-USRT-COUNT.
           READ      USRPROF-FILE
                     AT END
                     GO TO AA040-EXIT.
      *
       AA040-LOAD-LOOP.
           ADD       1 TO WS-USRT-COUNT.
           ADD       1 TO WS-TOT-USERS.
           MOVE      USR-ID TO USRT-USER-ID (WS-USRT-COUNT).
           PERFORM   AA042-COPY-USER-ARRAYS.
           MOVE      USR-DIFFICULTY-PREF  TO
                     USRT-DIFFICULTY (WS-USRT-COUNT).
           MOVE      USR-MAX-PREP-TIME    TO
                     USRT-MAX-PREP (WS-USRT-COUNT).
           MOVE      USR-PREFER-SEASONAL  TO
                     USRT-PREFER-SEASONAL (WS-USRT-COUNT).
           READ      USRPROF-FILE
                     AT END
                     GO TO AA040-EXIT.
           GO TO     AA040-LOAD-LOOP.
      *
       AA040-EXIT.
           EXIT.
      *
       AA042-COPY-USER-ARRAYS.
           SET       USRT-PCX TO 1.
           PERFORM   AA044-COPY-ONE-CAT 5 TIMES.
           SET       USRT-QCX TO 1.
           PERFORM   AA045-COPY-ONE-CUIS 5 TIMES.
           SET       USRT-FIX TO 1.
           PERFORM   AA046-COPY-ONE-FAV 10 TIMES.
           SET       USRT-DIX TO 1.
           PERFORM   AA047-COPY-ONE-DIS 10 TIMES.
      *
       AA042-EXIT.
           EXIT.
      *
       AA044-COPY-ONE-CAT.
           MOVE      USR-PREF-CATEGORY (USRT-PCX) TO
                     USRT-PREF-CATEGORY (WS-USRT-COUNT, USRT-PCX).
           SET       USRT-PCX UP BY 1.
      *
       AA044-EXIT.
           EXIT.
      *
       AA045-COPY-ONE-CUIS.
           MOVE      USR-PREF-CUISINE (USRT-QCX) TO
                     USRT-PREF-CUISINE (WS-USRT-COUNT, USRT-QCX).
           SET       USRT-QCX UP BY 1.
      *
       AA045-EXIT.
           EXIT.
      *
       AA046-COPY-ONE-FAV.
           MOVE      USR-FAV-INGREDIENT (USRT-FIX) TO
                     USRT-FAV-INGREDIENT (WS-USRT-COUNT, USRT-FIX).
           SET       USRT-FIX UP BY 1.
      *
       AA046-EXIT.
           EXIT.
      *
       AA047-COPY-ONE-DIS.
           MOVE      USR-DIS-INGREDIENT (USRT-DIX) TO
                     USRT-DIS-INGREDIENT (WS-USRT-COUNT, USRT-DIX).
           SET       USRT-DIX UP BY 1.
      *
       AA047-EXIT.
           EXIT.
      *
       AA050-LOAD-INTERACT-TABLE.
      *
      * BOTH USRPROF AND INTERACT ARE ASCENDING BY USER KEY, SO EACH
      * USER'S INTERACTIONS FORM ONE CONTIGUOUS SLICE - THE SLICE
      * BOUNDARIES ARE RECORDED IN USRT-INTR-START/USRT-INTR-COUNT.
      *
           MOVE      ZERO TO WS-INTR-COUNT.
           PERFORM   AA052-READ-INTERACT.
           PERFORM   AA054-LOAD-ONE-USER
                     VARYING USRT-X FROM 1 BY 1
                     UNTIL   USRT-X > WS-USRT-COUNT.
      *
       AA050-EXIT.
           EXIT.
      *
       AA052-READ-INTERACT.
           READ      INTERACT-FILE
                     AT END
                     MOVE "Y" TO WS-INTERACT-EOF-SW.
      *
       AA052-EXIT.
           EXIT.
      *
       AA054-LOAD-ONE-USER.
           COMPUTE   USRT-INTR-START (USRT-X) = WS-INTR-COUNT + 1.
           MOVE      ZERO TO WS-USER-INTR-CNT.
           PERFORM   AA056-APPEND-INTERACT
                     UNTIL INTERACT-EOF
                     OR    INT-USER-ID NOT = USRT-USER-ID (USRT-X).
           MOVE      WS-USER-INTR-CNT TO USRT-INTR-COUNT (USRT-X).
      *
       AA054-EXIT.
           EXIT.
      *
       AA056-APPEND-INTERACT.
           ADD       1 TO WS-INTR-COUNT.
           ADD       1 TO WS-USER-INTR-CNT.
           MOVE      INT-RECIPE-ID  TO INTR-RECIPE-ID (WS-INTR-COUNT).
           MOVE      INT-VIEW-COUNT TO INTR-VIEWS (WS-INTR-COUNT).
           MOVE      INT-SAVED      TO INTR-SAVED (WS-INTR-COUNT).
           IF        INT-SAVED = "Y"
                     COMPUTE INTR-STRENGTH (WS-INTR-COUNT) =
                             INT-VIEW-COUNT * 2
           ELSE
                     MOVE INT-VIEW-COUNT TO
                          INTR-STRENGTH (WS-INTR-COUNT).
           PERFORM   AA052-READ-INTERACT.
      *
       AA056-EXIT.
           EXIT.
      *
       AA060-PROCESS-USER.
      *
      * SCORES EVERY RECIPE THE CURRENT USER HAS NOT SEEN AND WRITES
      * THE TOP N AS RECOMMENDATIONS.
      *
           MOVE      ALL "0" TO WS-INTERACTED-FLAGS.
           MOVE      ZERO TO WS-TOP5-COUNT.
           PERFORM   AA062-RESET-SCORES
                     VARYING SCX FROM 1 BY 1
                     UNTIL   SCX > WS-RCT-COUNT.
           PERFORM   AA064-MARK-ONE-INTERACTION
                     VARYING WS-SCAN-X
                     FROM    USRT-INTR-START (USRT-X) BY 1
                     UNTIL   USRT-INTR-COUNT (USRT-X) = ZERO
                     OR      WS-SCAN-X >
                             USRT-INTR-START (USRT-X) +
                             USRT-INTR-COUNT (USRT-X) - 1.
           PERFORM   AA070-BUILD-TOP5.
           PERFORM   AA080-CONTENT-SCORES.
           PERFORM   AA100-COLLABORATIVE-SCORE.
           PERFORM   AA130-PREFERENCE-SCORES.
           PERFORM   AA150-COMBINE-SCORES.
           PERFORM   AA160-RANK-AND-WRITE.
      *
       AA060-EXIT.
           EXIT.
      *
       AA062-RESET-SCORES.
           MOVE      ZERO TO SCORE-CONTENT (SCX)
                              SCORE-COLLAB (SCX)
                              SCORE-PREF (SCX)
                              SCORE-COMBINED (SCX).
           MOVE      "N" TO SCORE-PICKED-SW (SCX).
      *
       AA062-EXIT.
           EXIT.
      *
       AA064-MARK-ONE-INTERACTION.
      *
      * USRT-INTR-COUNT WAS SET BY AA054 WHEN THE SLICE WAS LOADED -
      * A ZERO COUNT MEANS THIS USER HAS NO INTERACTIONS AT ALL, IN
      * WHICH CASE THE VARYING LOOP ABOVE NEVER EXECUTES A BODY.
      *
           SEARCH ALL RCT-ENTRY
                   AT END
                        NEXT SENTENCE
                   WHEN RCT-RECIPE-ID (RCT-X) =
                        INTR-RECIPE-ID (WS-SCAN-X)
                        MOVE "1" TO
                             WS-INTERACTED-FLAGS (RCT-X:1).
      *
       AA064-EXIT.
           EXIT.
      *
       AA070-BUILD-TOP5.
      *
      * TAKES THE USER'S TOP 5 INTERACTIONS BY DESCENDING VIEW COUNT,
      * USED AS THE SEED SET FOR THE CONTENT SCORE.
      *
           IF        USRT-INTR-COUNT (USRT-X) = ZERO
                     GO TO AA070-EXIT.
           PERFORM   AA072-PICK-ONE 5 TIMES.
      *
       AA070-EXIT.
           EXIT.
      *
       AA072-PICK-ONE.
           MOVE      ZERO TO WS-BEST-POS WS-BEST-VIEWS.
           PERFORM   AA074-SCAN-ONE
                     VARYING WS-SCAN-X
                     FROM    USRT-INTR-START (USRT-X) BY 1
                     UNTIL   WS-SCAN-X >
                             USRT-INTR-START (USRT-X) +
                             USRT-INTR-COUNT (USRT-X) - 1.
           IF        WS-BEST-POS = ZERO
                     GO TO AA072-EXIT.
           ADD       1 TO WS-TOP5-COUNT.
           MOVE      WS-BEST-POS   TO TOP5-POS (WS-TOP5-COUNT).
           MOVE      WS-BEST-VIEWS TO TOP5-VIEWS (WS-TOP5-COUNT).
      *
       AA072-EXIT.
           EXIT.
      *
       AA074-SCAN-ONE.
           MOVE      "N" TO WS-ALREADY-PICKED-SW.
           SET       TOP5-X TO 1.
           PERFORM   AA076-CHECK-PICKED
                     UNTIL WS-ALREADY-PICKED
                     OR    TOP5-X > WS-TOP5-COUNT.
           IF        WS-ALREADY-PICKED
                     GO TO AA074-EXIT.
           IF        INTR-VIEWS (WS-SCAN-X) > WS-BEST-VIEWS
                     MOVE INTR-VIEWS (WS-SCAN-X) TO WS-BEST-VIEWS
                     MOVE WS-SCAN-X TO WS-BEST-POS.
      *
       AA074-EXIT.
           EXIT.
      *
       AA076-CHECK-PICKED.
           IF        TOP5-POS (TOP5-X) = WS-SCAN-X
                     MOVE "Y" TO WS-ALREADY-PICKED-SW
                     GO TO AA076-EXIT.
           SET       TOP5-X UP BY 1.
      *
       AA076-EXIT.
           EXIT.
      *
       AA080-CONTENT-SCORES.
      *
      * FOR EVERY RECIPE THE USER HAS NOT INTERACTED WITH, THE
      * CONTENT SCORE IS THE MAXIMUM SIMILARITY AGAINST THE TOP 5
      * SEED RECIPES.  NO SEED RECIPES LEAVES EVERY CONTENT SCORE AT
      * THE ZERO SET BY AA062.
      *
           IF        WS-TOP5-COUNT = ZERO
                     GO TO AA080-EXIT.
           PERFORM   AA082-SCORE-ONE-CANDIDATE
                     VARYING SCX FROM 1 BY 1
                     UNTIL   SCX > WS-RCT-COUNT.
      *
       AA080-EXIT.
           EXIT.
      *
       AA082-SCORE-ONE-CANDIDATE.
           IF        WS-INTERACTED-FLAGS (SCX:1) = "1"
                     GO TO AA082-EXIT.
           SET       WS-SIM-A-X TO SCX.
           SET       TOP5-X TO 1.
           PERFORM   AA084-AGAINST-ONE-SEED
                     VARYING TOP5-X FROM 1 BY 1
                     UNTIL   TOP5-X > WS-TOP5-COUNT.
      *
       AA082-EXIT.
           EXIT.
      *
       AA084-AGAINST-ONE-SEED.
           SET       WS-SIM-B-X TO TOP5-POS (TOP5-X).
           PERFORM   AA200-RECIPE-SIMILARITY.
           IF        WS-SIM-RESULT > SCORE-CONTENT (SCX)
                     MOVE WS-SIM-RESULT TO SCORE-CONTENT (SCX).
      *
       AA084-EXIT.
           EXIT.
      *
       AA200-RECIPE-SIMILARITY.
      *
      * RECIPE-TO-RECIPE SIMILARITY - INGREDIENT-TYPE JACCARD * 0.6
      * PLUS SAME-CATEGORY * 0.2 PLUS SAME-CUISINE * 0.2.  WS-SIM-A-X
      * AND WS-SIM-B-X MUST BE SET BY THE CALLER.
      *
           MOVE      ZERO TO WS-ING-INTER WS-ING-UNION.
           PERFORM   AA202-SCAN-ONE-FLAG
                     VARYING WS-FLAG-POS FROM 1 BY 1
                     UNTIL   WS-FLAG-POS > WS-IT-COUNT.
           IF        WS-ING-UNION = ZERO
                     MOVE ZERO TO WS-ING-JACCARD
           ELSE
                     COMPUTE WS-ING-JACCARD ROUNDED =
                             WS-ING-INTER / WS-ING-UNION.
           MOVE      ZERO TO WS-CAT-MATCH WS-CUI-MATCH.
           IF        RCT-CATEGORY (WS-SIM-A-X) NOT = SPACES
                     AND RCT-CATEGORY (WS-SIM-A-X) =
                         RCT-CATEGORY (WS-SIM-B-X)
                     MOVE 1 TO WS-CAT-MATCH.
           IF        RCT-CUISINE (WS-SIM-A-X) NOT = SPACES
                     AND RCT-CUISINE (WS-SIM-A-X) =
                         RCT-CUISINE (WS-SIM-B-X)
                     MOVE 1 TO WS-CUI-MATCH.
           COMPUTE   WS-SIM-RESULT ROUNDED =
                     WS-ING-JACCARD * 0.6
                     + WS-CAT-MATCH * 0.2
                     + WS-CUI-MATCH * 0.2.
      *
       AA200-EXIT.
           EXIT.
      *
       AA202-SCAN-ONE-FLAG.
           IF        RCT-ING-FLAGS (WS-SIM-A-X) (WS-FLAG-POS:1) = "1"
                     OR RCT-ING-FLAGS (WS-SIM-B-X) (WS-FLAG-POS:1)
                        = "1"
                     ADD 1 TO WS-ING-UNION.
           IF        RCT-ING-FLAGS (WS-SIM-A-X) (WS-FLAG-POS:1) = "1"
                     AND RCT-ING-FLAGS (WS-SIM-B-X) (WS-FLAG-POS:1)
                        = "1"
                     ADD 1 TO WS-ING-INTER.
      *
       AA202-EXIT.
           EXIT.
      *
       AA100-COLLABORATIVE-SCORE.
      *
      * FINDS THE TOP 10 OTHER USERS BY JACCARD SIMILARITY OF THEIR
      * INTERACTED-RECIPE SETS (SIMILARITY > 0 ONLY), THEN ADDS
      * SIMILARITY * INTERACTION-STRENGTH INTO EVERY RECIPE ONE OF
      * THOSE USERS SAW THAT THE TARGET USER HAS NOT, AND FINALLY
      * NORMALIZES BY THE MAXIMUM COLLABORATIVE SCORE FOUND.
      *
           IF        USRT-INTR-COUNT (USRT-X) = ZERO
                     GO TO AA100-EXIT.
           MOVE      ZERO TO WS-TOP10-COUNT.
           PERFORM   AA102-SCORE-ONE-OTHER-USER
                     VARYING WS-OTHER-X FROM 1 BY 1
                     UNTIL   WS-OTHER-X > WS-USRT-COUNT.
           IF        WS-TOP10-COUNT = ZERO
                     GO TO AA100-EXIT.
           PERFORM   AA110-ACCUMULATE-ONE-TOP-USER
                     VARYING TOP10-X FROM 1 BY 1
                     UNTIL   TOP10-X > WS-TOP10-COUNT.
           PERFORM   AA120-NORMALIZE-COLLAB.
      *
       AA100-EXIT.
           EXIT.
      *
       AA102-SCORE-ONE-OTHER-USER.
           IF        WS-OTHER-X = USRT-X
                     GO TO AA102-EXIT.
           IF        USRT-INTR-COUNT (WS-OTHER-X) = ZERO
                     GO TO AA102-EXIT.
           PERFORM   AA104-JACCARD-TWO-USERS.
           IF        WS-USER-JACCARD = ZERO
                     GO TO AA102-EXIT.
           IF        WS-TOP10-COUNT < 10
                     ADD  1 TO WS-TOP10-COUNT
                     MOVE WS-OTHER-X TO TOP10-USER-X (WS-TOP10-COUNT)
                     MOVE WS-USER-JACCARD TO
                          TOP10-JACCARD (WS-TOP10-COUNT)
                     GO TO AA102-EXIT.
           PERFORM   AA106-REPLACE-WEAKEST.
      *
       AA102-EXIT.
           EXIT.
      *
      * 26/01/2026 RPJ -     WS-TOP10-COUNT PEGS AT 10 - ONCE THE
      *                      TABLE IS FULL A NEW CANDIDATE ONLY GOES
      *                      IN IF IT BEATS THE CURRENT WEAKEST ENTRY.
       AA106-REPLACE-WEAKEST.
           SET       TOP10-X TO 1.
           MOVE      TOP10-JACCARD (1) TO WS-BEST-JACCARD.
           MOVE      1 TO WS-BEST-USER-X.
           PERFORM   AA108-FIND-WEAKEST
                     VARYING TOP10-X FROM 2 BY 1
                     UNTIL   TOP10-X > 10.
           IF        WS-USER-JACCARD > WS-BEST-JACCARD
                     MOVE WS-OTHER-X TO TOP10-USER-X (WS-BEST-USER-X)
                     MOVE WS-USER-JACCARD TO
                          TOP10-JACCARD (WS-BEST-USER-X).
      *
       AA106-EXIT.
           EXIT.
      *
       AA108-FIND-WEAKEST.
           IF        TOP10-JACCARD (TOP10-X) < WS-BEST-JACCARD
                     MOVE TOP10-JACCARD (TOP10-X) TO WS-BEST-JACCARD
                     MOVE TOP10-X TO WS-BEST-USER-X.
      *
       AA108-EXIT.
           EXIT.
      *
       AA104-JACCARD-TWO-USERS.
      *
      * BOTH SLICES ARE ASCENDING BY RECIPE ID (THE INTERACT FILE
      * ORDER) SO A SORTED MERGE-SCAN GIVES THE INTERSECTION AND
      * UNION COUNTS WITHOUT A TABLE SEARCH.
      *
           MOVE      ZERO TO WS-MATCH-CNT WS-UNION-CNT.
           MOVE      USRT-INTR-START (USRT-X)      TO WS-TGT-PTR.
           MOVE      USRT-INTR-START (WS-OTHER-X)  TO WS-OTH-PTR.
           PERFORM   AA105-MERGE-STEP
                     UNTIL WS-TGT-PTR >
                           USRT-INTR-START (USRT-X) +
                           USRT-INTR-COUNT (USRT-X) - 1
                     AND   WS-OTH-PTR >
                           USRT-INTR-START (WS-OTHER-X) +
                           USRT-INTR-COUNT (WS-OTHER-X) - 1.
           IF        WS-UNION-CNT = ZERO
                     MOVE ZERO TO WS-USER-JACCARD
           ELSE
                     COMPUTE WS-USER-JACCARD ROUNDED =
                             WS-MATCH-CNT / WS-UNION-CNT.
      *
       AA104-EXIT.
           EXIT.
      *
       AA105-MERGE-STEP.
           IF        WS-TGT-PTR >
                     USRT-INTR-START (USRT-X) +
                     USRT-INTR-COUNT (USRT-X) - 1
                     ADD 1 TO WS-UNION-CNT
                     ADD 1 TO WS-OTH-PTR
                     GO TO AA105-EXIT.
           IF        WS-OTH-PTR >
                     USRT-INTR-START (WS-OTHER-X) +
                     USRT-INTR-COUNT (WS-OTHER-X) - 1
                     ADD 1 TO WS-UNION-CNT
                     ADD 1 TO WS-TGT-PTR
                     GO TO AA105-EXIT.
           IF        INTR-RECIPE-ID (WS-TGT-PTR) =
                     INTR-RECIPE-ID (WS-OTH-PTR)
                     ADD 1 TO WS-MATCH-CNT
                     ADD 1 TO WS-UNION-CNT
                     ADD 1 TO WS-TGT-PTR
                     ADD 1 TO WS-OTH-PTR
                     GO TO AA105-EXIT.
           IF        INTR-RECIPE-ID (WS-TGT-PTR) <
                     INTR-RECIPE-ID (WS-OTH-PTR)
                     ADD 1 TO WS-UNION-CNT
                     ADD 1 TO WS-TGT-PTR
                     GO TO AA105-EXIT.
           ADD       1 TO WS-UNION-CNT.
           ADD       1 TO WS-OTH-PTR.
      *
       AA105-EXIT.
           EXIT.
      *
       AA110-ACCUMULATE-ONE-TOP-USER.
           SET       WS-OTHER-X TO TOP10-USER-X (TOP10-X).
           PERFORM   AA112-ADD-ONE-INTERACTION
                     VARYING WS-SCAN-X
                     FROM    USRT-INTR-START (WS-OTHER-X) BY 1
                     UNTIL   WS-SCAN-X >
                             USRT-INTR-START (WS-OTHER-X) +
                             USRT-INTR-COUNT (WS-OTHER-X) - 1.
      *
       AA110-EXIT.
           EXIT.
      *
       AA112-ADD-ONE-INTERACTION.
           SEARCH ALL RCT-ENTRY
                   AT END
                        NEXT SENTENCE
                   WHEN RCT-RECIPE-ID (RCT-X) =
                        INTR-RECIPE-ID (WS-SCAN-X)
                        PERFORM AA114-ADD-TO-CANDIDATE.
      *
       AA112-EXIT.
           EXIT.
      *
       AA114-ADD-TO-CANDIDATE.
           SET       WS-CAND-X TO RCT-X.
           IF        WS-INTERACTED-FLAGS (WS-CAND-X:1) = "1"
                     GO TO AA114-EXIT.
           COMPUTE   SCORE-COLLAB (WS-CAND-X) ROUNDED =
                     SCORE-COLLAB (WS-CAND-X) +
                     TOP10-JACCARD (TOP10-X) * INTR-STRENGTH (WS-SCAN-X).
      *
       AA114-EXIT.
           EXIT.
      *
       AA120-NORMALIZE-COLLAB.
           MOVE      ZERO TO WS-MAX-COLLAB.
           PERFORM   AA122-FIND-MAX-COLLAB
                     VARYING SCX FROM 1 BY 1
                     UNTIL   SCX > WS-RCT-COUNT.
           IF        WS-MAX-COLLAB = ZERO
                     GO TO AA120-EXIT.
           PERFORM   AA124-SCALE-ONE-COLLAB
                     VARYING SCX FROM 1 BY 1
                     UNTIL   SCX > WS-RCT-COUNT.
      *
       AA120-EXIT.
           EXIT.
      *
       AA122-FIND-MAX-COLLAB.
           IF        SCORE-COLLAB (SCX) > WS-MAX-COLLAB
                     MOVE SCORE-COLLAB (SCX) TO WS-MAX-COLLAB.
      *
       AA122-EXIT.
           EXIT.
      *
       AA124-SCALE-ONE-COLLAB.
           IF        SCORE-COLLAB (SCX) = ZERO
                     GO TO AA124-EXIT.
           COMPUTE   SCORE-COLLAB (SCX) ROUNDED =
                     SCORE-COLLAB (SCX) / WS-MAX-COLLAB.
      *
       AA124-EXIT.
           EXIT.
      *
       AA130-PREFERENCE-SCORES.
           PERFORM   AA132-SCORE-ONE-PREF
                     VARYING SCX FROM 1 BY 1
                     UNTIL   SCX > WS-RCT-COUNT.
      *
       AA130-EXIT.
           EXIT.
      *
       AA132-SCORE-ONE-PREF.
           IF        WS-INTERACTED-FLAGS (SCX:1) = "1"
                     GO TO AA132-EXIT.
           MOVE      ZERO TO WS-PREF-RAW WS-FAV-MATCH-CNT
                              WS-DIS-MATCH-CNT WS-SEASONAL-ADD.
      *
           SET       USRT-PCX TO 1.
           PERFORM   AA134-TEST-ONE-PREF-CAT
                     VARYING USRT-PCX FROM 1 BY 1
                     UNTIL   USRT-PCX > 5.
           SET       USRT-QCX TO 1.
           PERFORM   AA135-TEST-ONE-PREF-CUIS
                     VARYING USRT-QCX FROM 1 BY 1
                     UNTIL   USRT-QCX > 5.
           PERFORM   AA136-COUNT-ONE-FAV
                     VARYING USRT-FIX FROM 1 BY 1
                     UNTIL   USRT-FIX > 10.
           COMPUTE   WS-PREF-RAW = WS-PREF-RAW +
                     WS-FAV-MATCH-CNT * 0.2.
           PERFORM   AA137-COUNT-ONE-DIS
                     VARYING USRT-DIX FROM 1 BY 1
                     UNTIL   USRT-DIX > 10.
           COMPUTE   WS-PREF-RAW = WS-PREF-RAW -
                     WS-DIS-MATCH-CNT * 0.5.
      *
           IF        USRT-DIFFICULTY (USRT-X) NOT = SPACES
                     AND RCT-DIFFICULTY (SCX) NOT = SPACES
                     AND USRT-DIFFICULTY (USRT-X) =
                         RCT-DIFFICULTY (SCX)
                     ADD 0.3 TO WS-PREF-RAW.
      *
           IF        USRT-MAX-PREP (USRT-X) NOT = ZERO
                     AND RCT-PREP-TIME (SCX) NOT > USRT-MAX-PREP (USRT-X)
                     ADD 0.3 TO WS-PREF-RAW.
      *
           IF        USRT-PREFER-SEASONAL (USRT-X) = "Y"
                     COMPUTE WS-SEASONAL-ADD ROUNDED =
                             RCT-SEASON-SCORE (SCX) / 100 * 0.5
                     ADD WS-SEASONAL-ADD TO WS-PREF-RAW.
      *
           IF        WS-PREF-RAW < ZERO
                     MOVE ZERO TO WS-PREF-RAW.
           IF        WS-PREF-RAW > 1
                     MOVE 1 TO WS-PREF-RAW.
           MOVE      WS-PREF-RAW TO SCORE-PREF (SCX).
      *
       AA132-EXIT.
           EXIT.
      *
       AA134-TEST-ONE-PREF-CAT.
           IF        USRT-PREF-CATEGORY (USRT-X, USRT-PCX) NOT = SPACES
                     AND USRT-PREF-CATEGORY (USRT-X, USRT-PCX) =
                         RCT-CATEGORY (SCX)
                     ADD 0.4 TO WS-PREF-RAW
                     SET USRT-PCX TO 6.
      *
       AA134-EXIT.
           EXIT.
      *
       AA135-TEST-ONE-PREF-CUIS.
           IF        USRT-PREF-CUISINE (USRT-X, USRT-QCX) NOT = SPACES
                     AND USRT-PREF-CUISINE (USRT-X, USRT-QCX) =
                         RCT-CUISINE (SCX)
                     ADD 0.4 TO WS-PREF-RAW
                     SET USRT-QCX TO 6.
      *
       AA135-EXIT.
           EXIT.
      *
       AA136-COUNT-ONE-FAV.
           IF        USRT-FAV-INGREDIENT (USRT-X, USRT-FIX) = SPACES
                     GO TO AA136-EXIT.
           SEARCH ALL IT-TAB-ENTRY
                   AT END
                        NEXT SENTENCE
                   WHEN IT-TAB-CODE (IT-TX) =
                        USRT-FAV-INGREDIENT (USRT-X, USRT-FIX)
                        IF RCT-ING-FLAGS (SCX) (IT-TX:1) = "1"
                           ADD 1 TO WS-FAV-MATCH-CNT.
      *
       AA136-EXIT.
           EXIT.
      *
       AA137-COUNT-ONE-DIS.
           IF        USRT-DIS-INGREDIENT (USRT-X, USRT-DIX) = SPACES
                     GO TO AA137-EXIT.
           SEARCH ALL IT-TAB-ENTRY
                   AT END
                        NEXT SENTENCE
                   WHEN IT-TAB-CODE (IT-TX) =
                        USRT-DIS-INGREDIENT (USRT-X, USRT-DIX)
                        IF RCT-ING-FLAGS (SCX) (IT-TX:1) = "1"
                           ADD 1 TO WS-DIS-MATCH-CNT.
      *
       AA137-EXIT.
           EXIT.
      *
       AA150-COMBINE-SCORES.
           PERFORM   AA152-COMBINE-ONE
                     VARYING SCX FROM 1 BY 1
                     UNTIL   SCX > WS-RCT-COUNT.
      *
       AA150-EXIT.
           EXIT.
      *
       AA152-COMBINE-ONE.
           IF        WS-INTERACTED-FLAGS (SCX:1) = "1"
                     GO TO AA152-EXIT.
           COMPUTE   SCORE-COMBINED (SCX) ROUNDED =
                     SCORE-CONTENT (SCX) * 0.4
                     + SCORE-COLLAB (SCX) * 0.3
                     + SCORE-PREF (SCX) * 0.3.
      *
       AA152-EXIT.
           EXIT.
      *
       AA160-RANK-AND-WRITE.
      *
      * SELECTS THE TOP N SCORES (N FROM RUNPARM) AND WRITES THEM AS
      * RECOMMENDATION RECORDS, RANK 1 = BEST.
      *
           MOVE      ZERO TO WS-RANK-N.
           PERFORM   AA162-PICK-ONE-RANK
                     VARYING WS-RANK-N FROM 1 BY 1
                     UNTIL   WS-RANK-N > WS-TOP-N.
      *
       AA160-EXIT.
           EXIT.
      *
       AA162-PICK-ONE-RANK.
           MOVE      ZERO TO WS-BEST-SCORE WS-BEST-RCT-X.
           PERFORM   AA164-FIND-BEST-UNPICKED
                     VARYING SCX FROM 1 BY 1
                     UNTIL   SCX > WS-RCT-COUNT.
           IF        WS-BEST-RCT-X = ZERO
                     GO TO AA162-EXIT.
           IF        WS-BEST-SCORE = ZERO
                     GO TO AA162-EXIT.
           SET       SCX TO WS-BEST-RCT-X.
           MOVE      "Y" TO SCORE-PICKED-SW (SCX).
           MOVE      USRT-USER-ID (USRT-X)   TO RCM-LINE-USER.
           MOVE      WS-RANK-N               TO RCM-LINE-RANK.
           MOVE      RCT-RECIPE-ID (SCX)     TO RCM-LINE-RECIPE.
           MOVE      WS-BEST-SCORE           TO RCM-LINE-SCORE.
           MOVE      USRT-USER-ID (USRT-X)   TO RCM-USER-ID.
           MOVE      WS-RANK-N               TO RCM-RANK.
           MOVE      RCT-RECIPE-ID (SCX)     TO RCM-RECIPE-ID.
           MOVE      WS-BEST-SCORE           TO RCM-SCORE.
           WRITE     RP-RCMOUT-RECORD.
           ADD       1 TO WS-TOT-RECS-WRITTEN.
           GENERATE  RP-RCM-DETAIL.
      *
      * 27/01/2026 RPJ - TRACE LINE FOR RECOMMENDATION REGRESSION
      *                  TESTING, TURNED ON WITH UPSI SWITCH 0 ON THE
      *                  RUN-CARD.  DOES NOT AFFECT RECOMOUT OR
      *                  RPTFILE.
           IF        RP-TEST-SWITCH
                     MOVE WS-TOP-N TO WS-TOP-N-ED
                     DISPLAY "RP400 TRACE USER " USRT-USER-ID (USRT-X)
                             " RUN=" WS-RUN-MONTH-X
                             " NEXT=" WS-NEXT-MONTH-X
                             " TOPN=" WS-TOP-N-X.
      *
       AA162-EXIT.
           EXIT.
      *
       AA164-FIND-BEST-UNPICKED.
           IF        SCORE-PICKED (SCX)
                     GO TO AA164-EXIT.
           IF        WS-INTERACTED-FLAGS (SCX:1) = "1"
                     GO TO AA164-EXIT.
           IF        SCORE-COMBINED (SCX) > WS-BEST-SCORE
                     MOVE SCORE-COMBINED (SCX) TO WS-BEST-SCORE
                     SET  WS-BEST-RCT-X TO SCX.
      *
       AA164-EXIT.
           EXIT.
      *
       AA090-CLOSE-FILES.
           CLOSE     RUNPARM-FILE
                     INGTYPE-FILE
                     RECIPE-FILE
                     RECING-FILE
                     USRPROF-FILE
                     INTERACT-FILE
                     RECOMOUT-FILE
                     RPTFILE.
      *
       AA090-EXIT.
           EXIT.
