      *****************************************************
      *                                                   *
      *   RECORD DEFINITION FOR NUTRITION RESULTS FILE      *
      *            ONE RECORD PER RECIPE                    *
      *                                                   *
      *****************************************************
      *  FILE SIZE 60 BYTES. WRITTEN BY RP200.
      *
      * 11/12/25 RPJ - CREATED.
      *
       01  RP-NUTOUT-RECORD.
           03  NUT-RECIPE-ID       PIC 9(06).
           03  NUT-CALORIES        PIC 9(05).
           03  NUT-PROTEIN         PIC 9(04)V9.
           03  NUT-FAT             PIC 9(04)V9.
           03  NUT-CARBS           PIC 9(04)V9.
           03  NUT-FIBER           PIC 9(04)V9.
           03  NUT-SUGAR           PIC 9(04)V9.
           03  NUT-SODIUM          PIC 9(05).
           03  NUT-SERVINGS        PIC 9(02).
           03  NUT-PCT-PROTEIN     PIC 9(03).
           03  NUT-PCT-FAT         PIC 9(03).
           03  NUT-PCT-CARBS       PIC 9(03).
           03  FILLER              PIC X(08).
